000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  AZCKVAL.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. AZ DEPT OF ADMINISTRATION - COBOL DEV CENTER.
000600 DATE-WRITTEN. 03/14/94.
000700 DATE-COMPILED. 03/14/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM IS THE RECEIPT "CORE" FOR THE AZPROOF
001400*          FRAUD-DETECTION SUITE.  EVERY INGEST AND DETECTION
001500*          PROGRAM CALLS IT TO COMPUTE THE CHECK-VALUE STAMPED ON
001600*          EACH RECEIPT, TO FOLD A BATCH OF CHECK-VALUES INTO ONE
001700*          ANCHOR VALUE, TO VALIDATE A RECEIPT HEADER, AND TO MAP
001800*          A RISK SCORE ONTO THE SHOP'S FOUR RISK LEVELS.
001900*
002000*          THE FUNCTION CODE PASSED IN FUNCTION-CODE SELECTS
002100*          WHICH OF THE FOUR SERVICES RUNS -  SEE THE 88-LEVELS
002200*          ON FUNCTION-CODE BELOW.
002300*
002400******************************************************************
002500*CHANGE LOG.
002600*
002700*   DATE      BY    DESCRIPTION
002800*   --------  ----  ------------------------------------------
002900*   03/14/94  JS    ORIGINAL PROGRAM - CHECK-VALUE ROUTINE ONLY,
003000*                   CALLED FROM THE DAILY CLAIMS EDIT.
003100*   07/02/94  JS    ADDED THE ANCHOR-FOLD FUNCTION FOR THE
003200*                   BATCH-TOTAL RECEIPT.
003300*   11/29/95  TGD   WIDENED WS-COLLATE-TABLE TO COVER LOWER-CASE
003400*                   MERCHANT/FACILITY TEXT - UPPER-CASE-ONLY
003500*                   TABLE WAS MISSING VOUCHER DESCRIPTIONS.
003600*   08/14/96  AK    ADDED RECEIPT-VALIDATE FUNCTION FOR THE
003700*                   TENANT-ID EDIT REQUIRED BY AUDIT.
003800*   02/04/97  MM    ADDED RISK-LEVEL MAPPING FUNCTION SO EVERY
003900*                   DETECTION PROGRAM SHARES ONE CUTPOINT TABLE.
004000*   09/22/98  JS    Y2K REMEDIATION - REVIEWED ALL DATE-LIKE
004100*                   FIELDS PASSED THROUGH THIS PROGRAM; NONE ARE
004200*                   WINDOWED, NO CHANGE REQUIRED, LOGGED PER
004300*                   PROJECT Y2K-014.
004400*   01/06/99  JS    Y2K SIGN-OFF - RETESTED WITH 01/01/2000 AND
004500*                   02/29/2000 SAMPLE RECEIPTS, NO FAILURES.
004600*   06/18/01  RPD   RAISED ITEM-VALUE TABLE FROM 2000 TO 5000
004700*                   ENTRIES - VOUCHER VOLUME OUTGREW THE ORIGINAL
004800*                   ANCHOR-FOLD TABLE ON PEAK BATCH DAYS.
004900*   03/11/04  RPD   ADDED AIHP EXPLOITATION AND SHELL-COMPANY
005000*                   RECEIPT TYPES TO THE CALLING PROGRAMS' LIST -
005100*                   NO CHANGE TO THIS PROGRAM, NOTED FOR HISTORY.
005200*   10/09/07  RPD   REVIEWED FOR THE NETWORK-ANALYSIS AND
005300*                   REDUNDANCY-ANALYTICS ROLLOUT - CHECK-VALUE
005400*                   AND ANCHOR LOGIC UNCHANGED, NO FIX NEEDED.
005500******************************************************************
005600
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-390.
006000 OBJECT-COMPUTER. IBM-390.
006100 INPUT-OUTPUT SECTION.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500
006600 WORKING-STORAGE SECTION.
006700
006800* PRINTABLE-ASCII COLLATING TABLE, VALUES 32 (SPACE) THRU 126 (~)
006900* -- USED TO FIND THE "BYTE VALUE" OF A PAYLOAD CHARACTER WITHOUT
007000* AN INTRINSIC FUNCTION.  BUILT ONCE, SEARCHED BY 120-BYTE-VALUE.
007100 01  WS-COLLATE-LITERAL              PIC X(95) VALUE
007200     X"202122232425262728292A2B2C2D2E2F303132333435363738393A3B3C"
007300-    X"3D3E3F404142434445464748494A4B4C4D4E4F505152535455565758595"
007400-    X"A5B5C5D5E5F606162636465666768696A6B6C6D6E6F707172737475767778"
007500-    X"797A7B7C7D7E".
007600 01  WS-COLLATE-TABLE REDEFINES WS-COLLATE-LITERAL.
007700     05  WS-COLLATE-ENTRY OCCURS 95 TIMES
007800         ASCENDING KEY IS WS-COLLATE-ENTRY
007900         INDEXED BY WS-COLLATE-IDX
008000         PIC X(1).
008100
008200 01  WS-CKSRC-TEXT                   PIC X(220) VALUE SPACES.
008300 77  WS-CKSRC-LEN                    PIC 9(4)  COMP VALUE ZERO.
008400 77  WS-CKSRC-RESULT                 PIC 9(9)  COMP VALUE ZERO.
008500
008600 01  WS-FOLD-WORK.
008700     05  WS-FOLD-COUNT                PIC 9(4) COMP VALUE ZERO.
008800     05  WS-FOLD-VALUE OCCURS 5000 TIMES PIC 9(9) COMP.
008900
009000 01  WS-FOLD-PAIR-TEXT                PIC X(18)  VALUE SPACES.
009100
009200 01  WS-CALC-FIELDS.
009300     05  WS-BYTE-VAL                  PIC 9(3) COMP VALUE ZERO.
009400     05  WS-CHAR-SUM                  PIC 9(9) COMP VALUE ZERO.
009500     05  WS-CHAR-IDX                  PIC 9(4) COMP VALUE ZERO.
009600     05  WS-FOLD-IDX                  PIC 9(4) COMP VALUE ZERO.
009700     05  WS-FOLD-NEWCNT               PIC 9(4) COMP VALUE ZERO.
009800     05  WS-DIVISOR                   PIC 9(9) COMP VALUE
009900                                                  999999937.
010000     05  WS-QUOTIENT                  PIC 9(9) COMP VALUE ZERO.
010100
010200 COPY AZWORK.
010300
010400 LINKAGE SECTION.
010500 COPY AZCKPARM.
010600
010700 PROCEDURE DIVISION USING CKVAL-PARM.
010800 0000-MAIN.
010900     EVALUATE TRUE
011000         WHEN FN-CHECKVALUE
011100             PERFORM 100-CALC-CHECK-VALUE THRU 100-EXIT
011200         WHEN FN-ANCHOR
011300             PERFORM 200-FOLD-ANCHOR THRU 200-EXIT
011400         WHEN FN-VALIDATE
011500             PERFORM 300-VALIDATE-RECEIPT THRU 300-EXIT
011600         WHEN FN-RISKLEVEL
011700             PERFORM 400-MAP-RISK-LEVEL THRU 400-EXIT
011800         WHEN OTHER
011900             MOVE ZERO TO RESULT-VALUE
012000     END-EVALUATE.
012100     GOBACK.
012200
012300 100-CALC-CHECK-VALUE.
012400     MOVE PAYLOAD-TEXT TO WS-CKSRC-TEXT.
012500     MOVE PAYLOAD-LEN  TO WS-CKSRC-LEN.
012600     PERFORM 110-CHECKSUM-TEXT THRU 110-EXIT.
012700     MOVE WS-CKSRC-RESULT TO RESULT-VALUE.
012800 100-EXIT.
012900     EXIT.
013000
013100* 110-CHECKSUM-TEXT - THE U16 CHECK-VALUE FORMULA.  SUM OF
013200* (BYTE-VALUE * 1-BASED-POSITION) FOR EVERY BYTE OF WS-CKSRC-TEXT
013300* (FIRST WS-CKSRC-LEN BYTES), MOD 999,999,937.
013400 110-CHECKSUM-TEXT.
013500     MOVE ZERO TO WS-CHAR-SUM.
013600     IF WS-CKSRC-LEN = ZERO
013700         MOVE ZERO TO WS-CKSRC-RESULT
013800         GO TO 110-EXIT.
013900     PERFORM 120-BYTE-VALUE
014000             VARYING WS-CHAR-IDX FROM 1 BY 1
014100             UNTIL WS-CHAR-IDX > WS-CKSRC-LEN.
014200     DIVIDE WS-CHAR-SUM BY WS-DIVISOR
014300             GIVING WS-QUOTIENT
014400             REMAINDER WS-CKSRC-RESULT.
014500 110-EXIT.
014600     EXIT.
014700
014800 120-BYTE-VALUE.
014900     SET WS-COLLATE-IDX TO 1.
015000     SEARCH ALL WS-COLLATE-ENTRY
015100         AT END
015200             MOVE 63 TO WS-BYTE-VAL
015300         WHEN WS-COLLATE-ENTRY(WS-COLLATE-IDX) =
015400                 WS-CKSRC-TEXT(WS-CHAR-IDX:1)
015500             COMPUTE WS-BYTE-VAL = WS-COLLATE-IDX + 31
015600     END-SEARCH.
015700     ADD (WS-BYTE-VAL * WS-CHAR-IDX) TO WS-CHAR-SUM.
015800 120-EXIT.
015900     EXIT.
016000
016100* 200-FOLD-ANCHOR - U16 BATCH ANCHOR.  EMPTY LIST FOLDS TO THE
016200* CHECK-VALUE OF THE EMPTY STRING (ZERO).  OTHERWISE, WHILE MORE
016300* THAN ONE VALUE REMAINS: DUPLICATE THE LAST VALUE IF THE COUNT
016400* IS ODD, THEN REPLACE EACH CONSECUTIVE PAIR WITH THE CHECK-VALUE
016500* OF THEIR TWO 9-DIGIT ZERO-PADDED DECIMAL FORMS CONCATENATED.
016600 200-FOLD-ANCHOR.
016700     IF ITEM-COUNT = ZERO
016800         MOVE ZERO TO RESULT-VALUE
016900         GO TO 200-EXIT.
017000
017100     MOVE ITEM-COUNT TO WS-FOLD-COUNT.
017200     PERFORM 205-COPY-ITEM-VALUE THRU 205-EXIT
017300             VARYING WS-FOLD-IDX FROM 1 BY 1
017400             UNTIL WS-FOLD-IDX > WS-FOLD-COUNT.
017500
017600     PERFORM 210-FOLD-ONE-PASS THRU 210-EXIT
017700             UNTIL WS-FOLD-COUNT = 1.
017800
017900     MOVE WS-FOLD-VALUE(1) TO RESULT-VALUE.
018000 200-EXIT.
018100     EXIT.
018200
018300 205-COPY-ITEM-VALUE.
018400     MOVE ITEM-VALUE(WS-FOLD-IDX)
018500                             TO WS-FOLD-VALUE(WS-FOLD-IDX).
018600 205-EXIT.
018700     EXIT.
018800
018900 210-FOLD-ONE-PASS.
019000     DIVIDE WS-FOLD-COUNT BY 2 GIVING WS-QUOTIENT
019100             REMAINDER WS-BYTE-VAL.
019200     IF WS-BYTE-VAL NOT = ZERO
019300         ADD 1 TO WS-FOLD-COUNT
019400         MOVE WS-FOLD-VALUE(WS-FOLD-COUNT - 1)
019500                                 TO WS-FOLD-VALUE(WS-FOLD-COUNT).
019600
019700     MOVE ZERO TO WS-FOLD-NEWCNT.
019800     PERFORM 215-FOLD-ONE-PAIR THRU 215-EXIT
019900             VARYING WS-FOLD-IDX FROM 1 BY 2
020000             UNTIL WS-FOLD-IDX > WS-FOLD-COUNT.
020100     MOVE WS-FOLD-NEWCNT TO WS-FOLD-COUNT.
020200 210-EXIT.
020300     EXIT.
020400
020500 215-FOLD-ONE-PAIR.
020600     MOVE WS-FOLD-VALUE(WS-FOLD-IDX)      TO
020700                             WS-FOLD-PAIR-TEXT(1:9)
020800     MOVE WS-FOLD-VALUE(WS-FOLD-IDX + 1)  TO
020900                             WS-FOLD-PAIR-TEXT(10:9)
021000     MOVE WS-FOLD-PAIR-TEXT TO WS-CKSRC-TEXT(1:18)
021100     MOVE 18 TO WS-CKSRC-LEN
021200     PERFORM 110-CHECKSUM-TEXT THRU 110-EXIT
021300     ADD 1 TO WS-FOLD-NEWCNT
021400     MOVE WS-CKSRC-RESULT TO WS-FOLD-VALUE(WS-FOLD-NEWCNT).
021500 215-EXIT.
021600     EXIT.
021700
021800* 300-VALIDATE-RECEIPT - U16 RECEIPT VALIDATION.
021900 300-VALIDATE-RECEIPT.
022000     MOVE "Y" TO VALID-FLAG.
022100     IF RECEIPT-TYPE = SPACES
022200         MOVE "N" TO VALID-FLAG.
022300     IF RECEIPT-TS = SPACES
022400         MOVE "N" TO VALID-FLAG.
022500     IF TENANT-ID = SPACES
022600         MOVE "N" TO VALID-FLAG.
022700     IF TENANT-ID NOT = AZ-TENANT-CONST
022800         MOVE "N" TO VALID-FLAG.
022900 300-EXIT.
023000     EXIT.
023100
023200* 400-MAP-RISK-LEVEL - U16 RISK-LEVEL MAPPING.
023300 400-MAP-RISK-LEVEL.
023400     EVALUATE TRUE
023500         WHEN RISK-SCORE < AZ-RISK-CUT-LOW
023600             MOVE "low"      TO RISK-LEVEL
023700         WHEN RISK-SCORE < AZ-RISK-CUT-MED
023800             MOVE "medium"   TO RISK-LEVEL
023900         WHEN RISK-SCORE < AZ-RISK-CUT-HIGH
024000             MOVE "high"     TO RISK-LEVEL
024100         WHEN OTHER
024200             MOVE "critical" TO RISK-LEVEL
024300     END-EVALUATE.
024400 400-EXIT.
024500     EXIT.
