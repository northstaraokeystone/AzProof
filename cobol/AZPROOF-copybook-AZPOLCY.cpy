000100******************************************************************
000200* RECORD LAYOUT(AZPROOF.FISCAL.POLICY)                          *
000300*        LIBRARY(AZPROOF.PROD.COPYLIB(AZPOLCY))                 *
000400* ONE OCCURRENCE PER BUDGETED POLICY LINE ITEM.  FIXED-BLOCK,    *
000500* 110 BYTES/RECORD.  SOURCE - OFFICE OF STRATEGIC PLANNING AND   *
000600* BUDGETING, ANNUAL EXTRACT.                                     *
000700******************************************************************
000800 01  AZ-POLCY-REC.
000900     05  AZP-POLICY-ID                 PIC X(16).
001000     05  AZP-POLICY-NAME               PIC X(30).
001100     05  AZP-EFFECTIVE-DATE            PIC X(10).
001200     05  AZP-POLICY-TYPE               PIC X(12).
001300     05  AZP-PROJECTED-COST            PIC S9(11)V99.
001400     05  AZP-CATEGORY                  PIC X(12).
001500     05  AZP-STATUS                    PIC X(10).
001600     05  FILLER                        PIC X(07).
