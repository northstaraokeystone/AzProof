000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  AZFISC.
000400 AUTHOR. MARIA OKONKWO.
000500 INSTALLATION. AZ DEPT OF ADMINISTRATION - COBOL DEV CENTER.
000600 DATE-WRITTEN. 05/12/96.
000700 DATE-COMPILED. 05/12/96.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          FISCAL PASS FOR THE AZPROOF SUITE - THREE RELATED
001400*          UNITS RUN OFF THE SAME TWO EXTRACTS.
001500*
001600*          U10 DEFICIT - TOTALS THE REVENUE EXTRACT AND THE
001700*          POLICY EXTRACT'S PROJECTED COSTS (THE SHOP HAS NO
001800*          SEPARATE EXPENDITURE FEED, SO THE POLICY EXTRACT'S
001900*          PROJECTED-COST COLUMN STANDS IN FOR TOTAL BUDGETED
002000*          EXPENDITURE), COMPUTES THE DEFICIT, ATTRIBUTES IT
002100*          ACROSS THE FOUR KNOWN STATEWIDE FACTORS, PROJECTS 5
002200*          YEARS FROM THE TWO-POINT CURRENT/PRIOR TREND AND
002300*          CLASSIFIES SEVERITY AGAINST THE STATE BASELINE.
002400*
002500*          U11 REVENUE - PER-SOURCE AND TOTAL YEAR-OVER-YEAR
002600*          CHANGE ON THE REVENUE EXTRACT, THEN HOW MUCH OF THE
002700*          TOTAL CHANGE EACH OF THE THREE KNOWN POLICY IMPACTS
002800*          EXPLAINS.
002900*
003000*          U12 POLICY - ACTUAL VS PROJECTED COST PER POLICY LINE.
003100*          THE SHOP HAS NO FISCAL-DATA-POINTS FEED TAGGED BY
003200*          POLICY ID EITHER, SO ACTUAL COST FALLS BACK TO THE
003300*          EXTRACT'S OWN PROJECTED COST UNTIL SUCH A FEED EXISTS
003400*          (SEE TICKET AZP-0071) - VARIANCE COMES OUT ZERO UNTIL
003500*          THEN, WHICH IS THE CORRECT ANSWER GIVEN WHAT WE HAVE.
003600*
003700******************************************************************
003800
003900         INPUT FILES             -   AZPROOF.FISCAL.REVENUE
004000                                      AZPROOF.FISCAL.POLICY
004100
004200         OUTPUT RECEIPTS LEDGER  -   AZPROOF.PROD.RECEIPTS
004300                                     (OPENED EXTEND)
004400
004500         DUMP FILE               -   SYSOUT
004600
004700******************************************************************
004800*CHANGE LOG.
004900*
005000*   DATE      BY    DESCRIPTION
005100*   --------  ----  ------------------------------------------
005200*   05/12/96  MO    ORIGINAL PROGRAM, WRITTEN FOR THE BUDGET
005300*                   OFFICE'S FIRST AUTOMATED DEFICIT-ATTRIBUTION
005400*                   RUN - REQUEST AZP-0011.
005500*   12/09/98  RPD   Y2K REMEDIATION - AZP-PERIOD/AZE-PERIOD ARE
005600*                   YYYY-BASED TEXT FIELDS, NO WINDOWING NEEDED,
005700*                   LOGGED NO CHANGE PER PROJECT Y2K-014.
005800*   06/18/01  RPD   ADDED THE U12 POLICY-VARIANCE PASS - PREVIOUSLY
005900*                   A SEPARATE PROGRAM (AZPOLVAR) THAT THE BUDGET
006000*                   OFFICE ASKED TO FOLD IN HERE SINCE IT READS
006100*                   THE SAME POLICY EXTRACT.
006200*   03/11/04  RPD   ADDED THE U11 PER-SOURCE REVENUE PASS AND THE
006300*                   KNOWN-POLICY-IMPACT EXPLANATION RATIOS -
006400*                   AUDIT FINDING AZP-0064.
006500*   10/09/07  RPD   REVIEWED FOR THE REDUNDANCY-ANALYTICS ROLLOUT,
006600*                   NO CHANGE REQUIRED IN THIS PROGRAM.
006700******************************************************************
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER. IBM-390.
007100 OBJECT-COMPUTER. IBM-390.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM.
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT SYSOUT
007700     ASSIGN TO UT-S-SYSOUT
007800       ORGANIZATION IS SEQUENTIAL.
007900
008000     SELECT AZREVN-IN
008100     ASSIGN TO UT-S-AZREVIN
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS OFCODE.
008400
008500     SELECT AZPOLCY-IN
008600     ASSIGN TO UT-S-AZPOLIN
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS OFCODE.
008900
009000     SELECT AZRCPT-OUT
009100     ASSIGN TO UT-S-AZRCPTS
009200       ACCESS MODE IS SEQUENTIAL
009300       FILE STATUS IS OFCODE.
009400
009500 DATA DIVISION.
009600 FILE SECTION.
009700 FD  SYSOUT
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 130 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS SYSOUT-REC.
010300 01  SYSOUT-REC  PIC X(130).
010400
010500 FD  AZREVN-IN
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 60 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS AZ-REVN-REC.
011100 COPY AZREVN.
011200
011300 FD  AZPOLCY-IN
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 110 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS AZ-POLCY-REC.
011900 COPY AZPOLCY.
012000
012100 FD  AZRCPT-OUT
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 280 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS AZ-RECEIPT-REC.
012700 COPY AZRCPT.
012800
012900 WORKING-STORAGE SECTION.
013000 77  OFCODE                  PIC X(2).
013100     88  CODE-WRITE    VALUE SPACES.
013200
013300 01  FLAGS-AND-SWITCHES.
013400     05 MORE-REVN-SW             PIC X(01) VALUE "Y".
013500         88 NO-MORE-REVN VALUE "N".
013600     05 MORE-POLCY-SW            PIC X(01) VALUE "Y".
013700         88 NO-MORE-POLCY VALUE "N".
013800
013900 COPY AZABEND.
014000
014100 01  WS-ABEND-TRIGGER.
014200     05  ZERO-VAL                PIC 9 VALUE 0.
014300     05  ONE-VAL                 PIC 9 VALUE 1.
014400
014500 01  WS-TIMESTAMP-BUILD.
014600     05  WS-TB-DATE              PIC 9(6).
014700     05  WS-TB-DATE-R REDEFINES WS-TB-DATE.
014800         10  WS-TB-YY            PIC 9(2).
014900         10  WS-TB-MM            PIC 9(2).
015000         10  WS-TB-DD            PIC 9(2).
015100     05  WS-TB-TIME              PIC 9(8).
015200     05  WS-TB-TIME-R REDEFINES WS-TB-TIME.
015300         10  WS-TB-HH            PIC 9(2).
015400         10  WS-TB-MI             PIC 9(2).
015500         10  WS-TB-SS            PIC 9(2).
015600         10  WS-TB-HS            PIC 9(2).
015700     05  WS-TB-CENTURY           PIC 9(2).
015800 01  WS-TB-YYYY-MM-DD-TS          PIC X(19) VALUE SPACES.
015900
016000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
016100     05 WS-RV-COUNT              PIC 9(4) COMP VALUE ZERO.
016200     05 WS-PL-COUNT              PIC 9(4) COMP VALUE ZERO.
016300     05 WS-RI                    PIC 9(4) COMP.
016400     05 WS-PI                    PIC 9(4) COMP.
016500     05 WS-FI                    PIC 9(2) COMP.
016600     05 WS-FISCAL-RCPTS-WRITTEN  PIC 9(5) COMP VALUE ZERO.
016700     05 WS-REVENUE-RCPTS-WRITTEN PIC 9(5) COMP VALUE ZERO.
016800     05 WS-POLICY-RCPTS-WRITTEN  PIC 9(5) COMP VALUE ZERO.
016900
017000* REVENUE-SOURCE WORKING TABLE (U10 TOTALS, U11 PER-SOURCE)
017100 01  WS-REVENUE-TABLE.
017200     05  WS-RV-ENTRY OCCURS 200 TIMES.
017300         10  WS-RV-SOURCE            PIC X(16).
017400         10  WS-RV-AMOUNT            PIC S9(11)V99.
017500         10  WS-RV-PRIOR-AMOUNT      PIC S9(11)V99.
017600
017700* POLICY WORKING TABLE (U12)
017800 01  WS-POLICY-TABLE.
017900     05  WS-PL-ENTRY OCCURS 200 TIMES.
018000         10  WS-PL-ID                PIC X(16).
018100         10  WS-PL-PROJECTED-COST    PIC S9(11)V99.
018200
018300 01  WS-STATS-FIELDS.
018400     05  WS-TOTAL-REVENUE        PIC S9(13)V99 COMP-3 VALUE ZERO.
018500     05  WS-TOTAL-PRIOR-REVENUE  PIC S9(13)V99 COMP-3 VALUE ZERO.
018600     05  WS-TOTAL-EXPENDITURE    PIC S9(13)V99 COMP-3 VALUE ZERO.
018700     05  WS-DEFICIT              PIC S9(13)V99 COMP-3.
018800     05  WS-PRIOR-DEFICIT        PIC S9(13)V99 COMP-3.
018900     05  WS-ABS-DEFICIT          PIC S9(13)V99 COMP-3.
019000     05  WS-AVG-CHANGE           PIC S9(13)V99 COMP-3.
019100     05  WS-PROJECTED-YR5        PIC S9(13)V99 COMP-3.
019200     05  WS-TOTAL-CONTRIB        PIC S9(13)V99 COMP-3 VALUE ZERO.
019300     05  WS-FACTOR-EXPL-RATIO    PIC 9V9999.
019400     05  WS-TOTAL-EXPL-RATIO     PIC 9V9999.
019500     05  WS-UNEXPLAINED-AMT      PIC S9(13)V99 COMP-3.
019600     05  WS-SEVERITY-TEXT        PIC X(10).
019700     05  WS-CHANGE-AMT           PIC S9(11)V99.
019800     05  WS-PCT-CHANGE           PIC S9(5)V9999 COMP-3.
019900     05  WS-TOTAL-CHANGE         PIC S9(13)V99 COMP-3.
020000     05  WS-POLICY-EXPL-RATIO    PIC 9V9999.
020100     05  WS-ABS-IMPACT-AMT       PIC S9(11)V99.
020200     05  WS-ABS-CHANGE-AMT       PIC S9(13)V99 COMP-3.
020300     05  WS-BUDGET-STRESS-SW     PIC X(1) VALUE "N".
020400     05  WS-VARIANCE-PCT         PIC S9(5)V9999 COMP-3.
020500
020600 COPY AZWORK.
020700 COPY AZCKPARM.
020800
020900 LINKAGE SECTION.
021000
021100 PROCEDURE DIVISION.
021200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021300     PERFORM 400-CALC-POLICY-VARIANCE THRU 400-EXIT
021400             VARYING WS-PI FROM 1 BY 1 UNTIL WS-PI > WS-PL-COUNT.
021500     PERFORM 200-CALC-DEFICIT THRU 200-EXIT.
021600     PERFORM 300-CALC-YOY-CHANGE THRU 300-EXIT.
021700     PERFORM 999-CLEANUP THRU 999-EXIT.
021800     MOVE +0 TO RETURN-CODE.
021900     GOBACK.
022000
022100 000-HOUSEKEEPING.
022200     DISPLAY "******** BEGIN JOB AZFISC ********".
022300     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-REVENUE-TABLE,
022400                WS-POLICY-TABLE.
022500     OPEN INPUT AZREVN-IN.
022600     OPEN INPUT AZPOLCY-IN.
022700     OPEN EXTEND AZRCPT-OUT.
022800     OPEN OUTPUT SYSOUT.
022900     PERFORM 950-BUILD-TIMESTAMP THRU 950-EXIT.
023000     PERFORM 110-LOAD-REVENUE THRU 110-EXIT
023100             UNTIL NO-MORE-REVN.
023200     PERFORM 120-LOAD-POLICY THRU 120-EXIT
023300             UNTIL NO-MORE-POLCY.
023400 000-EXIT.
023500     EXIT.
023600
023700 110-LOAD-REVENUE.
023800     READ AZREVN-IN
023900         AT END MOVE "N" TO MORE-REVN-SW
024000         GO TO 110-EXIT
024100     END-READ.
024200     IF WS-RV-COUNT >= 200
024300         DISPLAY "*** WARNING - REVENUE TABLE CAPACITY (200) "
024400         DISPLAY "*** EXCEEDED, EXCESS SOURCES NOT ANALYZED"
024500         GO TO 110-EXIT.
024600     ADD 1 TO WS-RV-COUNT.
024700     MOVE AZE-SOURCE       TO WS-RV-SOURCE(WS-RV-COUNT).
024800     MOVE AZE-AMOUNT       TO WS-RV-AMOUNT(WS-RV-COUNT).
024900     MOVE AZE-PRIOR-AMOUNT TO WS-RV-PRIOR-AMOUNT(WS-RV-COUNT).
025000     ADD AZE-AMOUNT        TO WS-TOTAL-REVENUE.
025100     ADD AZE-PRIOR-AMOUNT  TO WS-TOTAL-PRIOR-REVENUE.
025200 110-EXIT.
025300     EXIT.
025400
025500 120-LOAD-POLICY.
025600     READ AZPOLCY-IN
025700         AT END MOVE "N" TO MORE-POLCY-SW
025800         GO TO 120-EXIT
025900     END-READ.
026000     IF WS-PL-COUNT >= 200
026100         DISPLAY "*** WARNING - POLICY TABLE CAPACITY (200) "
026200         DISPLAY "*** EXCEEDED, EXCESS POLICIES NOT ANALYZED"
026300         GO TO 120-EXIT.
026400     ADD 1 TO WS-PL-COUNT.
026500     MOVE AZP-POLICY-ID       TO WS-PL-ID(WS-PL-COUNT).
026600     MOVE AZP-PROJECTED-COST  TO WS-PL-PROJECTED-COST(WS-PL-COUNT).
026700     ADD AZP-PROJECTED-COST   TO WS-TOTAL-EXPENDITURE.
026800 120-EXIT.
026900     EXIT.
027000
027100* 200-CALC-DEFICIT (U10) - DEFICIT, FOUR-FACTOR ATTRIBUTION,
027200* FIVE-YEAR PROJECTION FROM THE TWO-POINT CURRENT/PRIOR TREND,
027300* AND SEVERITY - ONE FISCAL_ANALYSIS RECEIPT.
027400 200-CALC-DEFICIT.
027500     COMPUTE WS-DEFICIT =
027600             WS-TOTAL-REVENUE - WS-TOTAL-EXPENDITURE.
027700     COMPUTE WS-PRIOR-DEFICIT =
027800             WS-TOTAL-PRIOR-REVENUE - WS-TOTAL-EXPENDITURE.
027900     MOVE WS-DEFICIT TO WS-ABS-DEFICIT.
028000     IF WS-ABS-DEFICIT < ZERO
028100         MULTIPLY WS-ABS-DEFICIT BY -1 GIVING WS-ABS-DEFICIT.
028200
028300     COMPUTE WS-AVG-CHANGE = WS-DEFICIT - WS-PRIOR-DEFICIT.
028400     COMPUTE WS-PROJECTED-YR5 = WS-DEFICIT + ( 5 * WS-AVG-CHANGE ).
028500
028600     PERFORM 210-ATTRIBUTE-FACTORS THRU 210-EXIT.
028700
028800     IF WS-ABS-DEFICIT >= ( AZ-DEFICIT-BASE * 2 )
028900         MOVE "critical" TO WS-SEVERITY-TEXT
029000     ELSE IF WS-ABS-DEFICIT >= AZ-DEFICIT-BASE
029100         MOVE "high"     TO WS-SEVERITY-TEXT
029200     ELSE IF WS-ABS-DEFICIT >= ( AZ-DEFICIT-BASE * 0.5 )
029300         MOVE "medium"   TO WS-SEVERITY-TEXT
029400     ELSE
029500         MOVE "low"      TO WS-SEVERITY-TEXT.
029600
029700     IF WS-ABS-DEFICIT >= AZ-DEFICIT-BASE
029800         MOVE "Y" TO WS-BUDGET-STRESS-SW
029900     ELSE
030000         MOVE "N" TO WS-BUDGET-STRESS-SW.
030100
030200     PERFORM 700-WRITE-FISCAL-RCPT THRU 700-EXIT.
030300 200-EXIT.
030400     EXIT.
030500
030600* 210-ATTRIBUTE-FACTORS - THE FOUR KNOWN STATEWIDE FACTORS
030700* ALWAYS EXPLAIN A FIXED SHARE OF THE DEFICIT; THIS SHOP RUNS THE
030800* FULL FACTOR LIST EVERY TIME RATHER THAN A CALLER-SUPPLIED
030900* SUBSET.
031000 210-ATTRIBUTE-FACTORS.
031100     MOVE ZERO TO WS-TOTAL-CONTRIB.
031200     ADD AZ-DFACT-AMT-01 AZ-DFACT-AMT-02 AZ-DFACT-AMT-03
031300         AZ-DFACT-AMT-04 GIVING WS-TOTAL-CONTRIB.
031400
031500     IF WS-ABS-DEFICIT > ZERO
031600         COMPUTE WS-TOTAL-EXPL-RATIO ROUNDED =
031700                 WS-TOTAL-CONTRIB / WS-ABS-DEFICIT
031800         IF WS-TOTAL-EXPL-RATIO > 1.0000
031900             MOVE 1.0000 TO WS-TOTAL-EXPL-RATIO
032000         COMPUTE WS-UNEXPLAINED-AMT =
032100                 WS-ABS-DEFICIT - WS-TOTAL-CONTRIB
032200         IF WS-UNEXPLAINED-AMT < ZERO
032300             MOVE ZERO TO WS-UNEXPLAINED-AMT
032400     ELSE
032500         MOVE ZERO TO WS-TOTAL-EXPL-RATIO
032600         MOVE ZERO TO WS-UNEXPLAINED-AMT.
032700 210-EXIT.
032800     EXIT.
032900
033000* 300-CALC-YOY-CHANGE (U11) - PER-SOURCE REVENUE CHANGE RECEIPTS,
033100* THEN THE THREE KNOWN POLICY-IMPACT EXPLANATION RATIOS AGAINST
033200* THE TOTAL CHANGE.
033300 300-CALC-YOY-CHANGE.
033400     COMPUTE WS-TOTAL-CHANGE =
033500             WS-TOTAL-REVENUE - WS-TOTAL-PRIOR-REVENUE.
033600     PERFORM 305-WRITE-SOURCE-CHANGE THRU 305-EXIT
033700             VARYING WS-RI FROM 1 BY 1 UNTIL WS-RI > WS-RV-COUNT.
033800     PERFORM 310-ATTRIBUTE-POLICY-IMPACT THRU 310-EXIT
033900             VARYING WS-FI FROM 1 BY 1 UNTIL WS-FI > 3.
034000 300-EXIT.
034100     EXIT.
034200
034300 305-WRITE-SOURCE-CHANGE.
034400     COMPUTE WS-CHANGE-AMT =
034500             WS-RV-AMOUNT(WS-RI) - WS-RV-PRIOR-AMOUNT(WS-RI).
034600     IF WS-RV-PRIOR-AMOUNT(WS-RI) = ZERO
034700         MOVE ZERO TO WS-PCT-CHANGE
034800     ELSE
034900         COMPUTE WS-PCT-CHANGE ROUNDED =
035000             ( 100 * WS-CHANGE-AMT ) / WS-RV-PRIOR-AMOUNT(WS-RI).
035100
035200     INITIALIZE AZ-RECEIPT-REC.
035300     SET AZR-TYPE-REVENUE TO TRUE.
035400     MOVE WS-TB-YYYY-MM-DD-TS TO AZR-RECEIPT-TS.
035500     MOVE AZ-TENANT-CONST     TO AZR-TENANT-ID.
035600     MOVE WS-RV-SOURCE(WS-RI)     TO AZR-R-SOURCE.
035700     MOVE WS-RV-AMOUNT(WS-RI)     TO AZR-R-CURRENT-AMOUNT.
035800     MOVE WS-CHANGE-AMT           TO AZR-R-CHANGE-AMOUNT.
035900     MOVE WS-PCT-CHANGE           TO AZR-R-PCT-CHANGE.
036000     MOVE SPACES                  TO AZR-R-POLICY-ID.
036100     PERFORM 760-STAMP-CHECK-VALUE THRU 760-EXIT.
036200     PERFORM 780-WRITE-RECEIPT THRU 780-EXIT.
036300     ADD 1 TO WS-REVENUE-RCPTS-WRITTEN.
036400 305-EXIT.
036500     EXIT.
036600
036700* 310-ATTRIBUTE-POLICY-IMPACT - ONE RECEIPT PER KNOWN POLICY
036800* IMPACT, AZR-R-SOURCE TAGGED "POLICY_IMPACT" SO AZRPT CAN TELL
036900* IT APART FROM A PER-SOURCE RECEIPT.  AZR-R-PCT-CHANGE CARRIES
037000* THE EXPLANATION RATIO (X100) SINCE THIS RECEIPT HAS NO CHANGE
037100* OF ITS OWN TO REPORT A PERCENT OF.
037200 310-ATTRIBUTE-POLICY-IMPACT.
037300     EVALUATE WS-FI
037400         WHEN 1
037500             MOVE AZ-RPOL-NAME-01 TO AZR-R-POLICY-ID
037600             MOVE AZ-RPOL-AMT-01  TO AZR-R-CURRENT-AMOUNT
037700         WHEN 2
037800             MOVE AZ-RPOL-NAME-02 TO AZR-R-POLICY-ID
037900             MOVE AZ-RPOL-AMT-02  TO AZR-R-CURRENT-AMOUNT
038000         WHEN 3
038100             MOVE AZ-RPOL-NAME-03 TO AZR-R-POLICY-ID
038200             MOVE AZ-RPOL-AMT-03  TO AZR-R-CURRENT-AMOUNT
038300     END-EVALUATE.
038400     MOVE AZR-R-CURRENT-AMOUNT TO WS-ABS-IMPACT-AMT.
038500     IF WS-ABS-IMPACT-AMT < ZERO
038600         MULTIPLY WS-ABS-IMPACT-AMT BY -1
038700                 GIVING WS-ABS-IMPACT-AMT.
038800     MOVE WS-TOTAL-CHANGE TO WS-ABS-CHANGE-AMT.
038900     IF WS-ABS-CHANGE-AMT < ZERO
039000         MULTIPLY WS-ABS-CHANGE-AMT BY -1
039100                 GIVING WS-ABS-CHANGE-AMT.
039200
039300     IF WS-ABS-CHANGE-AMT = ZERO
039400         MOVE ZERO TO WS-POLICY-EXPL-RATIO
039500     ELSE
039600         COMPUTE WS-POLICY-EXPL-RATIO ROUNDED =
039700             WS-ABS-IMPACT-AMT / WS-ABS-CHANGE-AMT
039800         IF WS-POLICY-EXPL-RATIO > 1.0000
039900             MOVE 1.0000 TO WS-POLICY-EXPL-RATIO
040000         END-IF
040100     END-IF.
040200
040300     INITIALIZE AZ-RECEIPT-REC.
040400     SET AZR-TYPE-REVENUE TO TRUE.
040500     MOVE WS-TB-YYYY-MM-DD-TS TO AZR-RECEIPT-TS.
040600     MOVE AZ-TENANT-CONST     TO AZR-TENANT-ID.
040700     MOVE "POLICY_IMPACT"     TO AZR-R-SOURCE.
040800     MOVE WS-TOTAL-CHANGE     TO AZR-R-CHANGE-AMOUNT.
040900     COMPUTE AZR-R-PCT-CHANGE ROUNDED =
041000             WS-POLICY-EXPL-RATIO * 100.
041100     PERFORM 760-STAMP-CHECK-VALUE THRU 760-EXIT.
041200     PERFORM 780-WRITE-RECEIPT THRU 780-EXIT.
041300     ADD 1 TO WS-REVENUE-RCPTS-WRITTEN.
041400 310-EXIT.
041500     EXIT.
041600
041700* 400-CALC-POLICY-VARIANCE (U12) - NO FISCAL-DATA-POINTS FEED
041800* EXISTS YET, SO ACTUAL COST FALLS BACK TO THE EXTRACT'S OWN
041900* PROJECTED COST (SEE THE REMARKS BANNER).
042000 400-CALC-POLICY-VARIANCE.
042100     MOVE ZERO TO WS-VARIANCE-PCT.
042200     INITIALIZE AZ-RECEIPT-REC.
042300     SET AZR-TYPE-POLICY TO TRUE.
042400     MOVE WS-TB-YYYY-MM-DD-TS TO AZR-RECEIPT-TS.
042500     MOVE AZ-TENANT-CONST     TO AZR-TENANT-ID.
042600     MOVE WS-PL-ID(WS-PI)             TO AZR-O-POLICY-ID.
042700     MOVE WS-PL-PROJECTED-COST(WS-PI) TO AZR-O-ACTUAL-COST.
042800     MOVE WS-PL-PROJECTED-COST(WS-PI) TO AZR-O-PROJECTED-COST.
042900     MOVE ZERO                        TO AZR-O-VARIANCE.
043000     MOVE ZERO                        TO AZR-O-VARIANCE-PCT.
043100     MOVE "on_track"                  TO AZR-O-STATUS-CODE.
043200     MOVE WS-BUDGET-STRESS-SW         TO AZR-O-BUDGET-STRESS.
043300     PERFORM 760-STAMP-CHECK-VALUE THRU 760-EXIT.
043400     PERFORM 780-WRITE-RECEIPT THRU 780-EXIT.
043500     ADD 1 TO WS-POLICY-RCPTS-WRITTEN.
043600 400-EXIT.
043700     EXIT.
043800
043900 700-WRITE-FISCAL-RCPT.
044000     INITIALIZE AZ-RECEIPT-REC.
044100     SET AZR-TYPE-FISCAL TO TRUE.
044200     MOVE WS-TB-YYYY-MM-DD-TS TO AZR-RECEIPT-TS.
044300     MOVE AZ-TENANT-CONST     TO AZR-TENANT-ID.
044400     MOVE WS-DEFICIT          TO AZR-D-DEFICIT-AMOUNT.
044500     MOVE WS-TOTAL-EXPL-RATIO TO AZR-D-EXPLAINED-RATIO.
044600     MOVE WS-UNEXPLAINED-AMT  TO AZR-D-UNEXPLAINED-AMOUNT.
044700     MOVE WS-SEVERITY-TEXT    TO AZR-D-SEVERITY-LEVEL.
044800     MOVE WS-PROJECTED-YR5    TO AZR-D-PROJECTION-YR5.
044900     PERFORM 760-STAMP-CHECK-VALUE THRU 760-EXIT.
045000     PERFORM 780-WRITE-RECEIPT THRU 780-EXIT.
045100     ADD 1 TO WS-FISCAL-RCPTS-WRITTEN.
045200 700-EXIT.
045300     EXIT.
045400
045500 760-STAMP-CHECK-VALUE.
045600     MOVE "C"          TO FUNCTION-CODE.
045700     MOVE AZR-PAYLOAD  TO PAYLOAD-TEXT.
045800     MOVE 220          TO PAYLOAD-LEN.
045900     CALL "AZCKVAL" USING CKVAL-PARM.
046000     MOVE RESULT-VALUE TO AZR-CHECK-VALUE.
046100 760-EXIT.
046200     EXIT.
046300
046400 780-WRITE-RECEIPT.
046500     WRITE AZ-RECEIPT-REC.
046600     IF NOT CODE-WRITE
046700         MOVE "*** WRITE ERROR ON RECEIPTS LEDGER" TO
046800                 AZA-ABEND-REASON
046900         MOVE OFCODE TO AZA-ACTUAL-VAL
047000         GO TO 1000-ABEND-RTN.
047100 780-EXIT.
047200     EXIT.
047300
047400* 950-BUILD-TIMESTAMP - SAME PATTERN AS EVERY OTHER AZPROOF STEP,
047500* ONE STAMP PER RUN.
047600 950-BUILD-TIMESTAMP.
047700     ACCEPT WS-TB-DATE FROM DATE.
047800     ACCEPT WS-TB-TIME FROM TIME.
047900     IF WS-TB-YY < 50
048000         MOVE 20 TO WS-TB-CENTURY
048100     ELSE
048200         MOVE 19 TO WS-TB-CENTURY.
048300     STRING WS-TB-CENTURY   DELIMITED BY SIZE
048400            WS-TB-YY        DELIMITED BY SIZE
048500            "-"             DELIMITED BY SIZE
048600            WS-TB-MM        DELIMITED BY SIZE
048700            "-"             DELIMITED BY SIZE
048800            WS-TB-DD        DELIMITED BY SIZE
048900            "T"             DELIMITED BY SIZE
049000            WS-TB-HH        DELIMITED BY SIZE
049100            ":"             DELIMITED BY SIZE
049200            WS-TB-MI        DELIMITED BY SIZE
049300            ":"             DELIMITED BY SIZE
049400            WS-TB-SS        DELIMITED BY SIZE
049500            INTO WS-TB-YYYY-MM-DD-TS.
049600 950-EXIT.
049700     EXIT.
049800
049900 999-CLEANUP.
050000     CLOSE AZREVN-IN, AZPOLCY-IN, AZRCPT-OUT, SYSOUT.
050100     DISPLAY "** REVENUE SOURCES LOADED **".
050200     DISPLAY WS-RV-COUNT.
050300     DISPLAY "** POLICIES LOADED **".
050400     DISPLAY WS-PL-COUNT.
050500     DISPLAY "** FISCAL_ANALYSIS RECEIPTS WRITTEN **".
050600     DISPLAY WS-FISCAL-RCPTS-WRITTEN.
050700     DISPLAY "** REVENUE_ANALYSIS RECEIPTS WRITTEN **".
050800     DISPLAY WS-REVENUE-RCPTS-WRITTEN.
050900     DISPLAY "** POLICY_VARIANCE RECEIPTS WRITTEN **".
051000     DISPLAY WS-POLICY-RCPTS-WRITTEN.
051100     DISPLAY "******** NORMAL END OF JOB AZFISC ********".
051200 999-EXIT.
051300     EXIT.
051400
051500* 1000-ABEND-RTN - FATAL I/O ERROR ON THE RECEIPTS LEDGER.
051600 1000-ABEND-RTN.
051700     WRITE SYSOUT-REC FROM AZ-ABEND-REC.
051800     CLOSE AZREVN-IN, AZPOLCY-IN, AZRCPT-OUT, SYSOUT.
051900     DISPLAY "*** ABNORMAL END OF JOB - AZFISC ***".
052000     DIVIDE ZERO-VAL INTO ONE-VAL.
052100     GOBACK.
