000100******************************************************************
000200* RECORD LAYOUT(AZPROOF.FISCAL.REVENUE)                         *
000300*        LIBRARY(AZPROOF.PROD.COPYLIB(AZREVN))                  *
000400* ONE OCCURRENCE PER STATE REVENUE SOURCE, CURRENT VS PRIOR      *
000500* PERIOD.  FIXED-BLOCK, 60 BYTES/RECORD.  SOURCE - OFFICE OF     *
000600* THE STATE TREASURER, MONTHLY EXTRACT.                          *
000700******************************************************************
000800 01  AZ-REVN-REC.
000900     05  AZE-SOURCE                    PIC X(16).
001000     05  AZE-PERIOD                    PIC X(7).
001100     05  AZE-AMOUNT                    PIC S9(11)V99.
001200     05  AZE-PRIOR-AMOUNT              PIC S9(11)V99.
001300     05  FILLER                        PIC X(11).
