000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  AZVPAT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. AZ DEPT OF ADMINISTRATION - COBOL DEV CENTER.
000500 DATE-WRITTEN. 01/23/88.
000600 DATE-COMPILED. 01/23/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM RE-READS THE DAILY ESA VOUCHER SETTLEMENT
001300*          FEED (SAME U6 EDIT RULES AS AZVCIN) AND BUILDS TWO
001400*          WORKING TABLES OVER THE ACCEPTED TRANSACTIONS -- ONE
001500*          KEYED BY MERCHANT-ID, ONE KEYED BY ACCOUNT-ID.
001600*
001700*          FOR EACH MERCHANT (U8) IT COMPUTES THE NEW-MERCHANT
001800*          HIGH-VOLUME TEST, THE EDUCATIONAL-FRONT SCORE (AN
001900*          EDUCATIONAL-SOUNDING NAME PAIRED WITH MOSTLY NON-
002000*          EDUCATIONAL PURCHASES) AND THE AMOUNT-DISTRIBUTION
002100*          ENTROPY, WRITING A MERCHANT_FLAG RECEIPT WHEN ANY OF
002200*          THE THREE FIRES.
002300*
002400*          FOR EACH ACCOUNT (U9) IT COMPUTES FOUR SPENDING-PATTERN
002500*          TESTS -- THRESHOLD GAMING (REPEATED CHARGES JUST UNDER
002600*          THE $2,000 ESA REVIEW LINE), SEASONAL SPIKE (SUMMER OR
002700*          SKI-SEASON SPENDING OUT OF PROPORTION TO THE SCHOOL
002800*          YEAR), PEER DEVIATION (TOTAL SPEND AGAINST THE MEAN/
002900*          STANDARD DEVIATION OF ALL ACCOUNTS) AND EGREGIOUS ITEMS
003000*          (AZ-EGREG-TABLE HITS) -- WRITING A VOUCHER_PATTERN
003100*          RECEIPT WHEN ANY PATTERN FIRES.
003200*
003300*          NEITHER TABLE PERSISTS BETWEEN RUNS -- THE SHOP KEEPS
003400*          NO SEPARATE MERCHANT OR ACCOUNT MASTER FILE -- SO EVERY
003500*          MERCHANT SEEN IN A GIVEN RUN IS TREATED AS NOT
003600*          PREVIOUSLY KNOWN FOR THE U8 NEW-MERCHANT TEST.
003700*
003800******************************************************************
003900
004000         INPUT FILE              -   AZPROOF.DAILY.VOUCHERS
004100
004200         OUTPUT RECEIPTS LEDGER  -   AZPROOF.PROD.RECEIPTS
004300                                     (OPENED EXTEND)
004400
004500         DUMP FILE               -   SYSOUT
004600
004700******************************************************************
004800*CHANGE LOG.
004900*
005000*   DATE      BY    DESCRIPTION
005100*   --------  ----  ------------------------------------------
005200*   01/23/88  JS    ORIGINAL PROGRAM PATLIST - PATIENT LISTING
005300*                   REPORT, TREATMENT/EQUIPMENT DETAIL LINES AND
005400*                   PATMSTR/PATINS/PATPERSN VSAM RANDOM LOOKUPS.
005500*   11/02/91  JS    ADDED THE EQUIPMENT-DETAIL SUB-REPORT
005600*                   REQUESTED BY THE BILLING OFFICE.
005700*   12/09/98  RPD   Y2K REMEDIATION - WINDOWED CENTURY LOGIC ADDED
005800*                   TO THE PATIENT-LISTING DATE FIELDS AHEAD OF
005900*                   THE 2000 ROLLOVER.
006000*   06/18/01  RPD   PROGRAM RETIRED FROM THE HOSPITAL SUITE AND
006100*                   REBUILT AS AZVPAT FOR THE MERCHANT/ACCOUNT
006200*                   FRAUD-PATTERN WORK - REQUEST AZP-0005.  VSAM
006300*                   LOOKUP/REPORT LOGIC REPLACED WITH THE
006400*                   MERCHANT-TABLE AND ACCOUNT-TABLE BUILDS AND
006500*                   THE U8/U9 SCORING PARAGRAPHS BELOW.
006600*   09/04/01  RPD   ADDED THE U8 AMOUNT-ENTROPY CALCULATION -
006700*                   CALLS AZLOG2 FOR THE PER-BIN LOG TERM.
006800*   03/11/04  RPD   U9 PEER-DEVIATION NOW CALLS AZSQRT FOR THE
006900*                   POPULATION STANDARD DEVIATION RATHER THAN THE
007000*                   OLD LINEAR APPROXIMATION - AUDIT FINDING
007100*                   AZP-0064.
007200*   10/09/07  RPD   REVIEWED FOR THE REDUNDANCY-ANALYTICS ROLLOUT,
007300*                   NO CHANGE REQUIRED IN THIS PROGRAM.
007400******************************************************************
007500 ENVIRONMENT DIVISION.
007600 CONFIGURATION SECTION.
007700 SOURCE-COMPUTER. IBM-390.
007800 OBJECT-COMPUTER. IBM-390.
007900 SPECIAL-NAMES.
008000     C01 IS TOP-OF-FORM.
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300     SELECT SYSOUT
008400     ASSIGN TO UT-S-SYSOUT
008500       ORGANIZATION IS SEQUENTIAL.
008600
008700     SELECT AZVOUCH-IN
008800     ASSIGN TO UT-S-AZVCHIN
008900       ACCESS MODE IS SEQUENTIAL
009000       FILE STATUS IS OFCODE.
009100
009200     SELECT AZRCPT-OUT
009300     ASSIGN TO UT-S-AZRCPTS
009400       ACCESS MODE IS SEQUENTIAL
009500       FILE STATUS IS OFCODE.
009600
009700 DATA DIVISION.
009800 FILE SECTION.
009900 FD  SYSOUT
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 130 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS SYSOUT-REC.
010500 01  SYSOUT-REC  PIC X(130).
010600
010700****** ESA VOUCHER SETTLEMENT FEED - RE-READ HERE SO THIS STEP CAN
010800****** REBUILD ITS OWN ACCEPTED-TRANSACTION WORKING SET
010900 FD  AZVOUCH-IN
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 160 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS AZ-VOUCH-REC.
011500 COPY AZVOUCH.
011600
011700****** RECEIPTS LEDGER - OPENED EXTEND, AZCLIN/AZVCIN RUN AHEAD
011800 FD  AZRCPT-OUT
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 280 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS AZ-RECEIPT-REC.
012400 COPY AZRCPT.
012500
012600 WORKING-STORAGE SECTION.
012700 77  OFCODE                  PIC X(2).
012800     88  CODE-WRITE    VALUE SPACES.
012900
013000 01  FLAGS-AND-SWITCHES.
013100     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
013200         88 NO-MORE-DATA VALUE "N".
013300     05 ERROR-FOUND-SW           PIC X(01) VALUE "Y".
013400         88 RECORD-ERROR-FOUND VALUE "Y".
013500         88 VALID-RECORD  VALUE "N".
013600
013700 COPY AZABEND.
013800
013900 01  WS-ABEND-TRIGGER.
014000     05  ZERO-VAL                PIC 9 VALUE 0.
014100     05  ONE-VAL                 PIC 9 VALUE 1.
014200
014300 01  WS-TIMESTAMP-BUILD.
014400     05  WS-TB-DATE              PIC 9(6).
014500     05  WS-TB-DATE-R REDEFINES WS-TB-DATE.
014600         10  WS-TB-YY            PIC 9(2).
014700         10  WS-TB-MM            PIC 9(2).
014800         10  WS-TB-DD            PIC 9(2).
014900     05  WS-TB-TIME              PIC 9(8).
015000     05  WS-TB-TIME-R REDEFINES WS-TB-TIME.
015100         10  WS-TB-HH            PIC 9(2).
015200         10  WS-TB-MI             PIC 9(2).
015300         10  WS-TB-SS            PIC 9(2).
015400         10  WS-TB-HS            PIC 9(2).
015500     05  WS-TB-CENTURY           PIC 9(2).
015600 01  WS-TB-YYYY-MM-DD-TS          PIC X(19) VALUE SPACES.
015700
015800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
015900     05 RECORDS-READ             PIC 9(9) COMP.
016000     05 WS-TXN-COUNT             PIC 9(5) COMP VALUE ZERO.
016100     05 WS-MC-COUNT              PIC 9(4) COMP VALUE ZERO.
016200     05 WS-AC-COUNT              PIC 9(4) COMP VALUE ZERO.
016300     05 WS-VI                    PIC 9(5) COMP.
016400     05 WS-MI                    PIC 9(4) COMP.
016500     05 WS-AI                    PIC 9(4) COMP.
016600     05 WS-SI                    PIC 9(5) COMP.
016700     05 WS-TI                    PIC 9(2) COMP.
016800     05 WS-GI                    PIC 9(2) COMP.
016900     05 WS-FOUND-SW              PIC X(1) VALUE "N".
017000         88 WS-FOUND             VALUE "Y".
017100     05 WS-MERCHANT-FLAGS-WRITTEN PIC 9(5) COMP VALUE ZERO.
017200     05 WS-PATTERN-FLAGS-WRITTEN  PIC 9(5) COMP VALUE ZERO.
017300
017400* L2-DERIVED VOUCHER WORKING TABLE (ACCEPTED TRANSACTIONS ONLY)
017500 01  WS-VOUCHER-TABLE.
017600     05  WS-FV-ENTRY OCCURS 5000 TIMES.
017700         10  WS-FV-ACCOUNT-ID        PIC X(16).
017800         10  WS-FV-MERCHANT-ID       PIC X(16).
017900         10  WS-FV-MERCHANT-NAME     PIC X(30).
018000         10  WS-FV-MCC               PIC X(4).
018100         10  WS-FV-AMOUNT            PIC S9(11)V99.
018200         10  WS-FV-MONTH             PIC 9(2).
018300         10  WS-FV-DESCRIPTION       PIC X(40).
018400
018500* MERCHANT WORKING TABLE - ONE ENTRY PER DISTINCT MERCHANT-ID (U8)
018600 01  WS-MERCHANT-TABLE.
018700     05  WS-MC-ENTRY OCCURS 500 TIMES.
018800         10  WS-MC-ID                PIC X(16).
018900         10  WS-MC-NAME              PIC X(30).
019000         10  WS-MC-TXN-COUNT         PIC 9(5) COMP VALUE ZERO.
019100         10  WS-MC-TOTAL-SPEND       PIC S9(13)V99 COMP-3
019200                                                    VALUE ZERO.
019300         10  WS-MC-MIN-AMOUNT        PIC S9(11)V99 COMP-3.
019400         10  WS-MC-MAX-AMOUNT        PIC S9(11)V99 COMP-3.
019500         10  WS-MC-UNIQ-ACCTS        PIC 9(5) COMP VALUE ZERO.
019600         10  WS-MC-NEW-SW            PIC X(1) VALUE "N".
019700         10  WS-MC-FRONT-SW          PIC X(1) VALUE "N".
019800         10  WS-MC-REGULAR-SW        PIC X(1) VALUE "N".
019900         10  WS-MC-FRONT-SCORE       PIC 9V9999.
020000         10  WS-MC-ENTROPY           PIC S9(3)V9999 COMP-3.
020100
020200* ACCOUNT WORKING TABLE - ONE ENTRY PER DISTINCT ACCOUNT-ID (U9)
020300 01  WS-ACCOUNT-TABLE.
020400     05  WS-AC-ENTRY OCCURS 2000 TIMES.
020500         10  WS-AC-ID                PIC X(16).
020600         10  WS-AC-TXN-COUNT         PIC 9(5) COMP VALUE ZERO.
020700         10  WS-AC-TOTAL-AMT         PIC S9(13)V99 COMP-3
020800                                                    VALUE ZERO.
020900         10  WS-AC-NEAR-CNT          PIC 9(5) COMP VALUE ZERO.
021000         10  WS-AC-SCHOOL-SUM        PIC S9(13)V99 COMP-3
021100                                                    VALUE ZERO.
021200         10  WS-AC-SUMMER-SUM        PIC S9(13)V99 COMP-3
021300                                                    VALUE ZERO.
021400         10  WS-AC-EGREG-CNT         PIC 9(5) COMP VALUE ZERO.
021500         10  WS-AC-SIGMA             PIC S9(7)V9999 COMP-3.
021600         10  WS-AC-THRESH-SW         PIC X(1) VALUE "N".
021700         10  WS-AC-SEASON-SW         PIC X(1) VALUE "N".
021800         10  WS-AC-PEER-SW           PIC X(1) VALUE "N".
021900         10  WS-AC-EGREG-SW          PIC X(1) VALUE "N".
022000         10  WS-AC-PATTERN-CNT       PIC 9(1) COMP VALUE ZERO.
022100         10  WS-AC-RISK-SCORE        PIC 9V9999.
022200         10  WS-AC-PATTERN-LIST      PIC X(40).
022300
022400* REUSABLE SCRATCH TABLES - CLEARED AND REBUILT FOR EACH MERCHANT
022500* OR ACCOUNT (ONLY ONE OF THE TWO IS EVER ACTIVE AT A TIME).
022600 01  WS-SCRATCH-TABLES.
022700     05  WS-SC-IDX     OCCURS 5000 TIMES PIC 9(5) COMP.
022800     05  WS-SC-CNT                       PIC 9(5) COMP.
022900     05  WS-ACCT-SEEN  OCCURS 2000 TIMES PIC X(16).
023000     05  WS-ACCT-SEEN-CNT                PIC 9(5) COMP.
023100     05  WS-BIN-CNT    OCCURS 10 TIMES   PIC 9(5) COMP.
023200     05  WS-BIN-IDX                      PIC 9(2) COMP.
023300     05  WS-NBINS                        PIC 9(2) COMP.
023400     05  WS-STR-PTR                      PIC 9(2) COMP.
023500
023600 01  WS-STATS-FIELDS.
023700     05  WS-MIN-AMT              PIC S9(11)V99 COMP-3.
023800     05  WS-MAX-AMT              PIC S9(11)V99 COMP-3.
023900     05  WS-BIN-WIDTH            PIC S9(11)V99 COMP-3.
024000     05  WS-BIN-PROB             PIC 9V9999.
024100     05  WS-LOG2-TERM            PIC S9(3)V9999 COMP-3.
024200     05  WS-ENTROPY-SUM          PIC S9(3)V9999 COMP-3.
024300     05  WS-NONEDU-CNT           PIC 9(5) COMP.
024400     05  WS-NONEDU-RATIO         PIC 9V9999.
024500     05  WS-NEAR-RATIO           PIC 9V9999.
024600     05  WS-SUMMER-SCHOOL-RATIO  PIC 9V9999.
024700     05  WS-RISK-SCORE           PIC 9V9999.
024800     05  WS-ACCT-SUM             PIC S9(15)V99 COMP-3 VALUE ZERO.
024900     05  WS-ACCT-SUMSQ           PIC S9(17)V99 COMP-3 VALUE ZERO.
025000     05  WS-ACCT-MEAN            PIC S9(11)V99 COMP-3.
025100     05  WS-ACCT-VARIANCE        PIC S9(17)V99 COMP-3.
025200     05  WS-ACCT-STD             PIC S9(11)V99 COMP-3.
025300     05  WS-ABS-SIGMA            PIC S9(7)V9999 COMP-3.
025400
025500 01  WS-CLASSIFY-FIELDS.
025600     05  WS-MCC-N                PIC 9(4).
025700     05  WS-EDU-NAME-SW          PIC X(1) VALUE "N".
025800         88  WS-EDU-NAME-FOUND   VALUE "Y".
025900     05  WS-REASON-CNT           PIC 9(1) COMP.
026000     05  WS-REASON-TEXT          PIC X(30).
026100
026200* WORD-SCAN SCRATCH FIELDS -- SAME MANUAL SUBSTRING-SEARCH IDIOM
026300* AS AZVCLS'S 500-SCAN-FOR-WORD, SINCE THE SHOP'S COMPILER HAS NO
026400* INSPECT-TALLYING-STYLE INTRINSIC FOR A BOUNDED WORD LIST.
026500 01  WS-SCAN-FIELDS.
026600     05  WS-SCAN-TARGET          PIC X(40).
026700     05  WS-SCAN-TARGET-LEN      PIC 9(2) COMP VALUE 40.
026800     05  WS-SCAN-WORD            PIC X(15).
026900     05  WS-SCAN-WORD-LEN        PIC 9(2) COMP.
027000     05  WS-SCAN-POS             PIC 9(2) COMP.
027100     05  WS-SCAN-LIMIT           PIC 9(2) COMP.
027200     05  WS-SCAN-FOUND-SW        PIC X(1) VALUE "N".
027300         88  WS-SCAN-FOUND       VALUE "Y".
027400
027500 COPY AZWORK.
027600 COPY AZCKPARM.
027700 COPY AZSQPARM.
027800 COPY AZLGPARM.
027900
028000 LINKAGE SECTION.
028100
028200 PROCEDURE DIVISION.
028300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
028400     PERFORM 100-MAINLINE THRU 100-EXIT
028500             UNTIL NO-MORE-DATA.
028600     PERFORM 200-PROCESS-MERCHANTS THRU 200-EXIT
028700             VARYING WS-MI FROM 1 BY 1 UNTIL WS-MI > WS-MC-COUNT.
028800     PERFORM 300-PROCESS-ACCOUNTS THRU 300-EXIT
028900             VARYING WS-AI FROM 1 BY 1 UNTIL WS-AI > WS-AC-COUNT.
029000     PERFORM 400-CALC-GLOBAL-BASELINE THRU 400-EXIT.
029100     PERFORM 501-SCORE-AND-WRITE-ACCOUNTS THRU 501-EXIT
029200             VARYING WS-AI FROM 1 BY 1 UNTIL WS-AI > WS-AC-COUNT.
029300     PERFORM 999-CLEANUP THRU 999-EXIT.
029400     MOVE +0 TO RETURN-CODE.
029500     GOBACK.
029600
029700 000-HOUSEKEEPING.
029800     DISPLAY "******** BEGIN JOB AZVPAT ********".
029900     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-VOUCHER-TABLE,
030000                WS-MERCHANT-TABLE, WS-ACCOUNT-TABLE.
030100     OPEN INPUT AZVOUCH-IN.
030200     OPEN EXTEND AZRCPT-OUT.
030300     OPEN OUTPUT SYSOUT.
030400     PERFORM 950-BUILD-TIMESTAMP THRU 950-EXIT.
030500     PERFORM 900-READ-VOUCHERS THRU 900-EXIT.
030600 000-EXIT.
030700     EXIT.
030800
030900 100-MAINLINE.
031000     PERFORM 150-VALIDATE-VOUCHER THRU 150-EXIT.
031100     IF VALID-RECORD
031200         PERFORM 160-ADD-VOUCHER-TO-TABLE THRU 160-EXIT
031300         PERFORM 170-FIND-OR-ADD-MERCHANT THRU 170-EXIT
031400         PERFORM 180-FIND-OR-ADD-ACCOUNT THRU 180-EXIT.
031500     PERFORM 900-READ-VOUCHERS THRU 900-EXIT.
031600 100-EXIT.
031700     EXIT.
031800
031900* 150-VALIDATE-VOUCHER - THE SAME U6 EDIT RULES AZVCIN APPLIED AT
032000* INGEST, PLUS THE MERCHANT-ID/ACCOUNT-ID PRESENCE CHECK SINCE
032100* BOTH ARE TABLE KEYS HERE.
032200 150-VALIDATE-VOUCHER.
032300     MOVE "N" TO ERROR-FOUND-SW.
032400     IF AZV-TXN-ID = SPACES OR AZV-ACCOUNT-ID = SPACES
032500                      OR AZV-MERCHANT-ID = SPACES
032600                      OR AZV-AMOUNT < ZERO
032700         MOVE "Y" TO ERROR-FOUND-SW.
032800 150-EXIT.
032900     EXIT.
033000
033100 160-ADD-VOUCHER-TO-TABLE.
033200     IF WS-TXN-COUNT >= 5000
033300         DISPLAY "*** WARNING - VOUCHER TABLE CAPACITY (5000) "
033400         DISPLAY "*** EXCEEDED, EXCESS TRANSACTIONS NOT SCORED"
033500         GO TO 160-EXIT.
033600     ADD 1 TO WS-TXN-COUNT.
033700     MOVE AZV-ACCOUNT-ID    TO WS-FV-ACCOUNT-ID(WS-TXN-COUNT).
033800     MOVE AZV-MERCHANT-ID   TO WS-FV-MERCHANT-ID(WS-TXN-COUNT).
033900     MOVE AZV-MERCHANT-NAME TO WS-FV-MERCHANT-NAME(WS-TXN-COUNT).
034000     MOVE AZV-MCC           TO WS-FV-MCC(WS-TXN-COUNT).
034100     MOVE AZV-AMOUNT        TO WS-FV-AMOUNT(WS-TXN-COUNT).
034200     MOVE AZV-TXN-DATE-MM   TO WS-FV-MONTH(WS-TXN-COUNT).
034300     MOVE AZV-DESCRIPTION   TO WS-FV-DESCRIPTION(WS-TXN-COUNT).
034400 160-EXIT.
034500     EXIT.
034600
034700* 170-FIND-OR-ADD-MERCHANT - ROLLS THE VOUCHER'S AMOUNT AND MIN/
034800* MAX INTO THE MERCHANT ENTRY.  UNIQUE-ACCOUNT COUNTING AND THE
034900* U8 SCORING ITSELF WAIT FOR THE PER-MERCHANT PASS IN 200.
035000 170-FIND-OR-ADD-MERCHANT.
035100     MOVE "N" TO WS-FOUND-SW.
035200     PERFORM 171-MATCH-ONE-MERCHANT THRU 171-EXIT
035300             VARYING WS-MI FROM 1 BY 1
035400             UNTIL WS-MI > WS-MC-COUNT OR WS-FOUND.
035500     IF NOT WS-FOUND
035600         IF WS-MC-COUNT >= 500
035700             DISPLAY "*** WARNING - MERCHANT TABLE CAPACITY "
035800             DISPLAY "*** (500) EXCEEDED, MERCHANT NOT SCORED"
035900             GO TO 170-EXIT
036000         END-IF
036100         ADD 1 TO WS-MC-COUNT
036200         MOVE WS-MC-COUNT TO WS-MI
036300         MOVE AZV-MERCHANT-ID   TO WS-MC-ID(WS-MI)
036400         MOVE AZV-MERCHANT-NAME TO WS-MC-NAME(WS-MI)
036500         MOVE AZV-AMOUNT        TO WS-MC-MIN-AMOUNT(WS-MI)
036600         MOVE AZV-AMOUNT        TO WS-MC-MAX-AMOUNT(WS-MI).
036700     ADD 1 TO WS-MC-TXN-COUNT(WS-MI).
036800     ADD AZV-AMOUNT TO WS-MC-TOTAL-SPEND(WS-MI).
036900     IF AZV-AMOUNT < WS-MC-MIN-AMOUNT(WS-MI)
037000         MOVE AZV-AMOUNT TO WS-MC-MIN-AMOUNT(WS-MI).
037100     IF AZV-AMOUNT > WS-MC-MAX-AMOUNT(WS-MI)
037200         MOVE AZV-AMOUNT TO WS-MC-MAX-AMOUNT(WS-MI).
037300 170-EXIT.
037400     EXIT.
037500
037600 171-MATCH-ONE-MERCHANT.
037700     IF WS-MC-ID(WS-MI) = AZV-MERCHANT-ID
037800         SET WS-FOUND TO TRUE.
037900 171-EXIT.
038000     EXIT.
038100
038200* 180-FIND-OR-ADD-ACCOUNT - ROLLS THE SIMPLE ADDITIVE U9 MEASURES
038300* (TXN COUNT, TOTAL, NEAR-THRESHOLD COUNT, SCHOOL/SUMMER SPLIT)
038400* INTO THE ACCOUNT ENTRY.  THE TEXT SCANS (SKI/SNOWBOWL, EGREGIOUS
038500* WORDS) WAIT FOR THE PER-ACCOUNT PASS IN 300 SINCE THEY NEED THE
038600* SCRATCH INDEX LIST, NOT A RUNNING TOTAL.
038700 180-FIND-OR-ADD-ACCOUNT.
038800     MOVE "N" TO WS-FOUND-SW.
038900     PERFORM 181-MATCH-ONE-ACCOUNT THRU 181-EXIT
039000             VARYING WS-AI FROM 1 BY 1
039100             UNTIL WS-AI > WS-AC-COUNT OR WS-FOUND.
039200     IF NOT WS-FOUND
039300         IF WS-AC-COUNT >= 2000
039400             DISPLAY "*** WARNING - ACCOUNT TABLE CAPACITY "
039500             DISPLAY "*** (2000) EXCEEDED, ACCOUNT NOT SCORED"
039600             GO TO 180-EXIT
039700         END-IF
039800         ADD 1 TO WS-AC-COUNT
039900         MOVE WS-AC-COUNT TO WS-AI
040000         MOVE AZV-ACCOUNT-ID TO WS-AC-ID(WS-AI).
040100     ADD 1 TO WS-AC-TXN-COUNT(WS-AI).
040200     ADD AZV-AMOUNT TO WS-AC-TOTAL-AMT(WS-AI).
040300     IF AZV-AMOUNT >= 1800.00 AND AZV-AMOUNT <= 1999.00
040400         ADD 1 TO WS-AC-NEAR-CNT(WS-AI).
040500     EVALUATE AZV-TXN-DATE-MM
040600         WHEN 6 WHEN 7 WHEN 8
040700             ADD AZV-AMOUNT TO WS-AC-SUMMER-SUM(WS-AI)
040800         WHEN OTHER
040900             ADD AZV-AMOUNT TO WS-AC-SCHOOL-SUM(WS-AI)
041000     END-EVALUATE.
041100 180-EXIT.
041200     EXIT.
041300
041400 181-MATCH-ONE-ACCOUNT.
041500     IF WS-AC-ID(WS-AI) = AZV-ACCOUNT-ID
041600         SET WS-FOUND TO TRUE.
041700 181-EXIT.
041800     EXIT.
041900
042000* 200-PROCESS-MERCHANTS (PERFORMED ONCE PER MERCHANT) - COLLECTS
042100* THE MERCHANT'S VOUCHER-TABLE INDICES, THEN RUNS THE THREE U8
042200* TESTS AND WRITES THE RECEIPT WHEN ANY OF THEM FIRES.
042300 200-PROCESS-MERCHANTS.
042400     PERFORM 205-COLLECT-VOUCHERS-FOR-MERCHANT THRU 205-EXIT.
042500     PERFORM 210-CALC-NEW-MERCH-FLAG THRU 210-EXIT.
042600     PERFORM 220-CALC-FRONT-SCORE THRU 220-EXIT.
042700     PERFORM 230-CALC-AMOUNT-ENTROPY THRU 230-EXIT.
042800     PERFORM 700-WRITE-MERCHANT-FLAG THRU 700-EXIT.
042900 200-EXIT.
043000     EXIT.
043100
043200 205-COLLECT-VOUCHERS-FOR-MERCHANT.
043300     MOVE ZERO TO WS-SC-CNT WS-ACCT-SEEN-CNT.
043400     PERFORM 206-COLLECT-ONE-VOUCHER THRU 206-EXIT
043500             VARYING WS-VI FROM 1 BY 1 UNTIL WS-VI > WS-TXN-COUNT.
043600     MOVE WS-ACCT-SEEN-CNT TO WS-MC-UNIQ-ACCTS(WS-MI).
043700 205-EXIT.
043800     EXIT.
043900
044000 206-COLLECT-ONE-VOUCHER.
044100     IF WS-FV-MERCHANT-ID(WS-VI) = WS-MC-ID(WS-MI)
044200         ADD 1 TO WS-SC-CNT
044300         MOVE WS-VI TO WS-SC-IDX(WS-SC-CNT)
044400         MOVE "N" TO WS-FOUND-SW
044500         PERFORM 207-MATCH-ONE-SEEN-ACCT THRU 207-EXIT
044600                 VARYING WS-GI FROM 1 BY 1
044700                 UNTIL WS-GI > WS-ACCT-SEEN-CNT OR WS-FOUND
044800         IF NOT WS-FOUND
044900             ADD 1 TO WS-ACCT-SEEN-CNT
045000             MOVE WS-FV-ACCOUNT-ID(WS-VI)
045100                             TO WS-ACCT-SEEN(WS-ACCT-SEEN-CNT)
045200         END-IF
045300     END-IF.
045400 206-EXIT.
045500     EXIT.
045600
045700 207-MATCH-ONE-SEEN-ACCT.
045800     IF WS-ACCT-SEEN(WS-GI) = WS-FV-ACCOUNT-ID(WS-VI)
045900         SET WS-FOUND TO TRUE.
046000 207-EXIT.
046100     EXIT.
046200
046300* 210-CALC-NEW-MERCH-FLAG - THE SHOP KEEPS NO MERCHANT MASTER, SO
046400* "NOT PREVIOUSLY KNOWN" IS TRUE FOR EVERY MERCHANT THIS RUN; THE
046500* TEST REDUCES TO THE HIGH-VOLUME CHECK.
046600 210-CALC-NEW-MERCH-FLAG.
046700     MOVE "N" TO WS-MC-NEW-SW(WS-MI).
046800     IF WS-MC-TOTAL-SPEND(WS-MI) >= 10000.00
046900        OR WS-MC-UNIQ-ACCTS(WS-MI) >= 10
047000         MOVE "Y" TO WS-MC-NEW-SW(WS-MI).
047100 210-EXIT.
047200     EXIT.
047300
047400* 220-CALC-FRONT-SCORE - AN EDUCATIONAL-SOUNDING NAME (AZ-FRONT-
047500* WORD-TABLE) PAIRED WITH MOSTLY NON-EDUCATIONAL PURCHASES SCORES
047600* HIGHER THAN A NAME WITH NO EDUCATIONAL PRETENSE.
047700 220-CALC-FRONT-SCORE.
047800     MOVE WS-MC-NAME(WS-MI) TO WS-SCAN-TARGET.
047900     MOVE "N" TO WS-EDU-NAME-SW.
048000     MOVE "N" TO WS-SCAN-FOUND-SW.
048100     PERFORM 221-SCAN-ONE-FRONTWORD THRU 221-EXIT
048200             VARYING WS-TI FROM 1 BY 1 UNTIL WS-TI > 10
048300             OR WS-SCAN-FOUND.
048400     IF WS-SCAN-FOUND
048500         SET WS-EDU-NAME-FOUND TO TRUE.
048600
048700     MOVE ZERO TO WS-NONEDU-CNT.
048800     PERFORM 225-CLASSIFY-NONEDU THRU 225-EXIT
048900             VARYING WS-SI FROM 1 BY 1 UNTIL WS-SI > WS-SC-CNT.
049000     IF WS-SC-CNT = ZERO
049100         MOVE ZERO TO WS-NONEDU-RATIO
049200     ELSE
049300         COMPUTE WS-NONEDU-RATIO ROUNDED =
049400                 WS-NONEDU-CNT / WS-SC-CNT.
049500
049600     IF WS-EDU-NAME-FOUND
049700         COMPUTE WS-MC-FRONT-SCORE(WS-MI) ROUNDED =
049800                 0.8 * WS-NONEDU-RATIO
049900         MOVE WS-MC-NAME(WS-MI) TO WS-SCAN-TARGET
050000         MOVE "N" TO WS-SCAN-FOUND-SW
050100         PERFORM 222-SCAN-ONE-NONEDU-NAME-WORD THRU 222-EXIT
050200                 VARYING WS-TI FROM 1 BY 1 UNTIL WS-TI > 20
050300                 OR WS-SCAN-FOUND
050400         IF WS-SCAN-FOUND
050500             ADD 0.2 TO WS-MC-FRONT-SCORE(WS-MI)
050600         END-IF
050700     ELSE
050800         COMPUTE WS-MC-FRONT-SCORE(WS-MI) ROUNDED =
050900                 0.3 * WS-NONEDU-RATIO.
051000
051100     IF WS-MC-FRONT-SCORE(WS-MI) > 1.0000
051200         MOVE 1.0000 TO WS-MC-FRONT-SCORE(WS-MI).
051300     IF WS-MC-FRONT-SCORE(WS-MI) >= 0.7000
051400         MOVE "Y" TO WS-MC-FRONT-SW(WS-MI)
051500     ELSE
051600         MOVE "N" TO WS-MC-FRONT-SW(WS-MI).
051700 220-EXIT.
051800     EXIT.
051900
052000 221-SCAN-ONE-FRONTWORD.
052100     MOVE AZ-FRONTWORD(WS-TI) TO WS-SCAN-WORD.
052200     PERFORM 500-SCAN-FOR-WORD THRU 500-EXIT.
052300 221-EXIT.
052400     EXIT.
052500
052600 222-SCAN-ONE-NONEDU-NAME-WORD.
052700     MOVE AZ-NONEDU-WORD(WS-TI) TO WS-SCAN-WORD.
052800     PERFORM 500-SCAN-FOR-WORD THRU 500-EXIT.
052900 222-EXIT.
053000     EXIT.
053100
053200* 225-CLASSIFY-NONEDU - ONE VOUCHER FROM THE MERCHANT'S SCRATCH
053300* LIST.  A VOUCHER IS NON-EDUCATIONAL WHEN THE MERCHANT NAME OR
053400* DESCRIPTION HITS AN EGREGIOUS WORD OR A NON-EDUCATIONAL MERCHANT
053500* PATTERN, OR ITS MCC IS ON THE NON-EDUCATIONAL LIST.
053600 225-CLASSIFY-NONEDU.
053700     MOVE WS-FV-MERCHANT-NAME(WS-SC-IDX(WS-SI)) TO WS-SCAN-TARGET.
053800     MOVE "N" TO WS-SCAN-FOUND-SW.
053900     PERFORM 226-SCAN-ONE-EGREG-NAME-WORD THRU 226-EXIT
054000             VARYING WS-TI FROM 1 BY 1 UNTIL WS-TI > 5
054100             OR WS-SCAN-FOUND.
054200     IF NOT WS-SCAN-FOUND
054300         MOVE WS-FV-DESCRIPTION(WS-SC-IDX(WS-SI)) TO WS-SCAN-TARGET
054400         PERFORM 227-SCAN-ONE-EGREG-DESC-WORD THRU 227-EXIT
054500                 VARYING WS-TI FROM 1 BY 1 UNTIL WS-TI > 5
054600                 OR WS-SCAN-FOUND
054700     END-IF.
054800     IF NOT WS-SCAN-FOUND
054900         MOVE WS-FV-MERCHANT-NAME(WS-SC-IDX(WS-SI)) TO WS-SCAN-TARGET
055000         PERFORM 228-SCAN-ONE-NONEDU-CLASS-WORD THRU 228-EXIT
055100                 VARYING WS-TI FROM 1 BY 1 UNTIL WS-TI > 20
055200                 OR WS-SCAN-FOUND
055300     END-IF.
055400     IF NOT WS-SCAN-FOUND
055500         MOVE WS-FV-MCC(WS-SC-IDX(WS-SI)) TO WS-MCC-N
055600         PERFORM 229-CHECK-ONE-MCCNON-CODE THRU 229-EXIT
055700                 VARYING WS-TI FROM 1 BY 1 UNTIL WS-TI > 8
055800                 OR WS-SCAN-FOUND
055900         IF NOT WS-SCAN-FOUND
056000             IF (WS-MCC-N >= 7991 AND WS-MCC-N <= 7999) OR
056100                (WS-MCC-N >= 5931 AND WS-MCC-N <= 5999)
056200                 SET WS-SCAN-FOUND TO TRUE
056300             END-IF
056400         END-IF
056500     END-IF.
056600     IF WS-SCAN-FOUND
056700         ADD 1 TO WS-NONEDU-CNT.
056800 225-EXIT.
056900     EXIT.
057000
057100 226-SCAN-ONE-EGREG-NAME-WORD.
057200     MOVE AZ-EGREG-WORD(WS-TI) TO WS-SCAN-WORD.
057300     PERFORM 500-SCAN-FOR-WORD THRU 500-EXIT.
057400 226-EXIT.
057500     EXIT.
057600
057700 227-SCAN-ONE-EGREG-DESC-WORD.
057800     MOVE AZ-EGREG-WORD(WS-TI) TO WS-SCAN-WORD.
057900     PERFORM 500-SCAN-FOR-WORD THRU 500-EXIT.
058000 227-EXIT.
058100     EXIT.
058200
058300 228-SCAN-ONE-NONEDU-CLASS-WORD.
058400     MOVE AZ-NONEDU-WORD(WS-TI) TO WS-SCAN-WORD.
058500     PERFORM 500-SCAN-FOR-WORD THRU 500-EXIT.
058600 228-EXIT.
058700     EXIT.
058800
058900 229-CHECK-ONE-MCCNON-CODE.
059000     IF WS-MCC-N = AZ-MCCNON-CODE(WS-TI)
059100         SET WS-SCAN-FOUND TO TRUE
059200     END-IF.
059300 229-EXIT.
059400     EXIT.
059500
059600* 230-CALC-AMOUNT-ENTROPY - BINS THE MERCHANT'S AMOUNTS INTO
059700* MIN(10, TXN-COUNT) EQUAL-WIDTH BINS AND TAKES THE SHANNON
059800* ENTROPY OF THE BIN PROPORTIONS (BASE 2, VIA AZLOG2).
059900 230-CALC-AMOUNT-ENTROPY.
060000     MOVE ZERO TO WS-MC-ENTROPY(WS-MI).
060100     MOVE "N" TO WS-MC-REGULAR-SW(WS-MI).
060200     IF WS-SC-CNT < 2
060300         GO TO 230-EXIT.
060400     PERFORM 232-CALC-MIN-MAX THRU 232-EXIT.
060500     IF WS-MIN-AMT = WS-MAX-AMT
060600         GO TO 230-EXIT.
060700     IF WS-SC-CNT < 10
060800         MOVE WS-SC-CNT TO WS-NBINS
060900     ELSE
061000         MOVE 10 TO WS-NBINS.
061100     COMPUTE WS-BIN-WIDTH = (WS-MAX-AMT - WS-MIN-AMT) / WS-NBINS.
061200     PERFORM 233-CLEAR-ONE-AMT-BIN THRU 233-EXIT
061300             VARYING WS-GI FROM 1 BY 1 UNTIL WS-GI > 10.
061400     PERFORM 234-BIN-ONE-AMOUNT THRU 234-EXIT
061500             VARYING WS-SI FROM 1 BY 1 UNTIL WS-SI > WS-SC-CNT.
061600     MOVE ZERO TO WS-ENTROPY-SUM.
061700     PERFORM 235-ADD-ONE-AMT-BIN-TERM THRU 235-EXIT
061800             VARYING WS-GI FROM 1 BY 1 UNTIL WS-GI > WS-NBINS.
061900     MOVE WS-ENTROPY-SUM TO WS-MC-ENTROPY(WS-MI).
062000     IF WS-MC-ENTROPY(WS-MI) < 1.0000 AND WS-SC-CNT >= 5
062100         MOVE "Y" TO WS-MC-REGULAR-SW(WS-MI).
062200 230-EXIT.
062300     EXIT.
062400
062500 233-CLEAR-ONE-AMT-BIN.
062600     MOVE ZERO TO WS-BIN-CNT(WS-GI).
062700 233-EXIT.
062800     EXIT.
062900
063000 234-BIN-ONE-AMOUNT.
063100     COMPUTE WS-BIN-IDX =
063200         ( WS-FV-AMOUNT(WS-SC-IDX(WS-SI)) - WS-MIN-AMT ) /
063300         WS-BIN-WIDTH.
063400     IF WS-BIN-IDX > WS-NBINS - 1
063500         COMPUTE WS-BIN-IDX = WS-NBINS - 1
063600     END-IF.
063700     ADD 1 TO WS-BIN-CNT(WS-BIN-IDX + 1).
063800 234-EXIT.
063900     EXIT.
064000
064100 235-ADD-ONE-AMT-BIN-TERM.
064200     IF WS-BIN-CNT(WS-GI) > ZERO
064300         COMPUTE WS-BIN-PROB = WS-BIN-CNT(WS-GI) / WS-SC-CNT
064400         MOVE WS-BIN-PROB TO LOG2-INPUT
064500         CALL "AZLOG2" USING LOG2-PARM
064600         COMPUTE WS-LOG2-TERM = WS-BIN-PROB * LOG2-RESULT
064700         SUBTRACT WS-LOG2-TERM FROM WS-ENTROPY-SUM
064800     END-IF.
064900 235-EXIT.
065000     EXIT.
065100
065200 232-CALC-MIN-MAX.
065300     MOVE WS-FV-AMOUNT(WS-SC-IDX(1)) TO WS-MIN-AMT WS-MAX-AMT.
065400     PERFORM 236-CHECK-ONE-MIN-MAX THRU 236-EXIT
065500             VARYING WS-SI FROM 2 BY 1 UNTIL WS-SI > WS-SC-CNT.
065600 232-EXIT.
065700     EXIT.
065800
065900 236-CHECK-ONE-MIN-MAX.
066000     IF WS-FV-AMOUNT(WS-SC-IDX(WS-SI)) < WS-MIN-AMT
066100         MOVE WS-FV-AMOUNT(WS-SC-IDX(WS-SI)) TO WS-MIN-AMT
066200     END-IF.
066300     IF WS-FV-AMOUNT(WS-SC-IDX(WS-SI)) > WS-MAX-AMT
066400         MOVE WS-FV-AMOUNT(WS-SC-IDX(WS-SI)) TO WS-MAX-AMT
066500     END-IF.
066600 236-EXIT.
066700     EXIT.
066800
066900* 300-PROCESS-ACCOUNTS (PERFORMED ONCE PER ACCOUNT) - COLLECTS THE
067000* ACCOUNT'S VOUCHER-TABLE INDICES, THEN RUNS THE THRESHOLD-GAMING,
067100* SEASONAL-SPIKE AND EGREGIOUS-ITEM TESTS.  PEER DEVIATION WAITS
067200* FOR THE GLOBAL BASELINE IN 400/500 SINCE IT NEEDS EVERY
067300* ACCOUNT'S TOTAL, NOT JUST THIS ONE'S.
067400 300-PROCESS-ACCOUNTS.
067500     PERFORM 305-COLLECT-VOUCHERS-FOR-ACCOUNT THRU 305-EXIT.
067600     PERFORM 310-CHECK-THRESHOLD-GAME THRU 310-EXIT.
067700     PERFORM 320-CHECK-SEASONAL-SPIKE THRU 320-EXIT.
067800     PERFORM 340-CHECK-EGREGIOUS-ITEMS THRU 340-EXIT.
067900 300-EXIT.
068000     EXIT.
068100
068200 305-COLLECT-VOUCHERS-FOR-ACCOUNT.
068300     MOVE ZERO TO WS-SC-CNT.
068400     PERFORM 306-COLLECT-ONE-ACCT-VOUCHER THRU 306-EXIT
068500             VARYING WS-VI FROM 1 BY 1 UNTIL WS-VI > WS-TXN-COUNT.
068600 305-EXIT.
068700     EXIT.
068800
068900 306-COLLECT-ONE-ACCT-VOUCHER.
069000     IF WS-FV-ACCOUNT-ID(WS-VI) = WS-AC-ID(WS-AI)
069100         ADD 1 TO WS-SC-CNT
069200         MOVE WS-VI TO WS-SC-IDX(WS-SC-CNT)
069300     END-IF.
069400 306-EXIT.
069500     EXIT.
069600
069700* 310-CHECK-THRESHOLD-GAME - REPEATED CHARGES IN THE $1,800-
069800* $1,999 BAND, JUST UNDER THE $2,000 ESA REVIEW LINE.
069900 310-CHECK-THRESHOLD-GAME.
070000     MOVE "N" TO WS-AC-THRESH-SW(WS-AI).
070100     IF WS-AC-TXN-COUNT(WS-AI) < 3
070200         GO TO 310-EXIT.
070300     IF WS-AC-NEAR-CNT(WS-AI) >= 3
070400         MOVE "Y" TO WS-AC-THRESH-SW(WS-AI)
070500         GO TO 310-EXIT.
070600     IF WS-AC-TXN-COUNT(WS-AI) >= 5
070700         COMPUTE WS-NEAR-RATIO ROUNDED =
070800                 WS-AC-NEAR-CNT(WS-AI) / WS-AC-TXN-COUNT(WS-AI)
070900         IF WS-NEAR-RATIO >= 0.3000
071000             MOVE "Y" TO WS-AC-THRESH-SW(WS-AI).
071100 310-EXIT.
071200     EXIT.
071300
071400* 320-CHECK-SEASONAL-SPIKE - SUMMER SPEND DISPROPORTIONATE TO THE
071500* SCHOOL YEAR, OR A DEC-MAR VOUCHER MENTIONING SKI/SNOWBOWL.
071600 320-CHECK-SEASONAL-SPIKE.
071700     MOVE "N" TO WS-AC-SEASON-SW(WS-AI).
071800     IF WS-AC-TXN-COUNT(WS-AI) < 5
071900         GO TO 320-EXIT.
072000     IF WS-AC-SUMMER-SUM(WS-AI) > ZERO
072100        AND WS-AC-SCHOOL-SUM(WS-AI) > ZERO
072200         COMPUTE WS-SUMMER-SCHOOL-RATIO ROUNDED =
072300                 WS-AC-SUMMER-SUM(WS-AI) / WS-AC-SCHOOL-SUM(WS-AI)
072400         IF WS-SUMMER-SCHOOL-RATIO > 0.6667
072500             MOVE "Y" TO WS-AC-SEASON-SW(WS-AI).
072600     IF WS-AC-SEASON-SW(WS-AI) = "N"
072700         PERFORM 325-CHECK-SKI-SPIKE THRU 325-EXIT.
072800 320-EXIT.
072900     EXIT.
073000
073100* 325-CHECK-SKI-SPIKE - SCANS THE ACCOUNT'S DEC-MAR VOUCHERS FOR
073200* "SKI" IN THE DESCRIPTION OR MERCHANT NAME, OR "SNOWBOWL" IN THE
073300* MERCHANT NAME (AZ-EGREG-WORD 1 AND 2 - SAME TWO WORDS THE U9
073400* EGREGIOUS-ITEM TEST USES).
073500 325-CHECK-SKI-SPIKE.
073600     MOVE "N" TO WS-SCAN-FOUND-SW.
073700     PERFORM 326-CHECK-ONE-SKI-VOUCHER THRU 326-EXIT
073800             VARYING WS-SI FROM 1 BY 1
073900             UNTIL WS-SI > WS-SC-CNT OR WS-SCAN-FOUND.
074000     IF WS-SCAN-FOUND
074100         MOVE "Y" TO WS-AC-SEASON-SW(WS-AI).
074200 325-EXIT.
074300     EXIT.
074400
074500 326-CHECK-ONE-SKI-VOUCHER.
074600     IF WS-FV-MONTH(WS-SC-IDX(WS-SI)) = 12 OR
074700        WS-FV-MONTH(WS-SC-IDX(WS-SI)) = 1  OR
074800        WS-FV-MONTH(WS-SC-IDX(WS-SI)) = 2  OR
074900        WS-FV-MONTH(WS-SC-IDX(WS-SI)) = 3
075000         MOVE WS-FV-DESCRIPTION(WS-SC-IDX(WS-SI))
075100                                           TO WS-SCAN-TARGET
075200         MOVE AZ-EGREG-WORD(1) TO WS-SCAN-WORD
075300         PERFORM 500-SCAN-FOR-WORD THRU 500-EXIT
075400         IF NOT WS-SCAN-FOUND
075500             MOVE WS-FV-MERCHANT-NAME(WS-SC-IDX(WS-SI))
075600                                           TO WS-SCAN-TARGET
075700             PERFORM 500-SCAN-FOR-WORD THRU 500-EXIT
075800         END-IF
075900         IF NOT WS-SCAN-FOUND
076000             MOVE WS-FV-MERCHANT-NAME(WS-SC-IDX(WS-SI))
076100                                           TO WS-SCAN-TARGET
076200             MOVE AZ-EGREG-WORD(2) TO WS-SCAN-WORD
076300             PERFORM 500-SCAN-FOR-WORD THRU 500-EXIT
076400         END-IF
076500     END-IF.
076600 326-EXIT.
076700     EXIT.
076800
076900* 340-CHECK-EGREGIOUS-ITEMS - ANY VOUCHER WHOSE DESCRIPTION OR
077000* MERCHANT NAME HITS AN AZ-EGREG-TABLE WORD.
077100 340-CHECK-EGREGIOUS-ITEMS.
077200     MOVE ZERO TO WS-AC-EGREG-CNT(WS-AI).
077300     PERFORM 345-SCAN-EGREGIOUS THRU 345-EXIT
077400             VARYING WS-SI FROM 1 BY 1 UNTIL WS-SI > WS-SC-CNT.
077500     IF WS-AC-EGREG-CNT(WS-AI) > ZERO
077600         MOVE "Y" TO WS-AC-EGREG-SW(WS-AI)
077700     ELSE
077800         MOVE "N" TO WS-AC-EGREG-SW(WS-AI).
077900 340-EXIT.
078000     EXIT.
078100
078200 345-SCAN-EGREGIOUS.
078300     MOVE "N" TO WS-SCAN-FOUND-SW.
078400     MOVE WS-FV-DESCRIPTION(WS-SC-IDX(WS-SI)) TO WS-SCAN-TARGET.
078500     PERFORM 346-SCAN-ONE-EGREG-DESC-WORD THRU 346-EXIT
078600             VARYING WS-TI FROM 1 BY 1 UNTIL WS-TI > 5
078700             OR WS-SCAN-FOUND.
078800     IF NOT WS-SCAN-FOUND
078900         MOVE WS-FV-MERCHANT-NAME(WS-SC-IDX(WS-SI)) TO WS-SCAN-TARGET
079000         PERFORM 347-SCAN-ONE-EGREG-MERCH-WORD THRU 347-EXIT
079100                 VARYING WS-TI FROM 1 BY 1 UNTIL WS-TI > 5
079200                 OR WS-SCAN-FOUND
079300     END-IF.
079400     IF WS-SCAN-FOUND
079500         ADD 1 TO WS-AC-EGREG-CNT(WS-AI).
079600 345-EXIT.
079700     EXIT.
079800
079900 346-SCAN-ONE-EGREG-DESC-WORD.
080000     MOVE AZ-EGREG-WORD(WS-TI) TO WS-SCAN-WORD.
080100     PERFORM 500-SCAN-FOR-WORD THRU 500-EXIT.
080200 346-EXIT.
080300     EXIT.
080400
080500 347-SCAN-ONE-EGREG-MERCH-WORD.
080600     MOVE AZ-EGREG-WORD(WS-TI) TO WS-SCAN-WORD.
080700     PERFORM 500-SCAN-FOR-WORD THRU 500-EXIT.
080800 347-EXIT.
080900     EXIT.
081000
081100* 400-CALC-GLOBAL-BASELINE - MEAN/POPULATION STANDARD DEVIATION OF
081200* ALL ACCOUNT TOTALS, FOR THE U9 PEER-DEVIATION TEST.
081300 400-CALC-GLOBAL-BASELINE.
081400     MOVE ZERO TO WS-ACCT-SUM WS-ACCT-SUMSQ.
081500     PERFORM 401-ADD-ONE-ACCT-TOTAL THRU 401-EXIT
081600             VARYING WS-AI FROM 1 BY 1 UNTIL WS-AI > WS-AC-COUNT.
081700     IF WS-AC-COUNT < 2
081800         MOVE 1.0000 TO WS-ACCT-STD
081900         IF WS-AC-COUNT = 1
082000             MOVE WS-AC-TOTAL-AMT(1) TO WS-ACCT-MEAN
082100         ELSE
082200             MOVE ZERO TO WS-ACCT-MEAN
082300         END-IF
082400     ELSE
082500         COMPUTE WS-ACCT-MEAN = WS-ACCT-SUM / WS-AC-COUNT.
082600         COMPUTE WS-ACCT-VARIANCE =
082700             ( WS-ACCT-SUMSQ / WS-AC-COUNT ) -
082800             ( WS-ACCT-MEAN * WS-ACCT-MEAN ).
082900         IF WS-ACCT-VARIANCE < ZERO
083000             MOVE ZERO TO WS-ACCT-VARIANCE.
083100         MOVE WS-ACCT-VARIANCE TO SQRT-INPUT.
083200         CALL "AZSQRT" USING SQRT-PARM.
083300         MOVE SQRT-RESULT TO WS-ACCT-STD.
083400 400-EXIT.
083500     EXIT.
083600
083700 401-ADD-ONE-ACCT-TOTAL.
083800     ADD WS-AC-TOTAL-AMT(WS-AI) TO WS-ACCT-SUM.
083900     COMPUTE WS-ACCT-SUMSQ = WS-ACCT-SUMSQ +
084000             ( WS-AC-TOTAL-AMT(WS-AI) * WS-AC-TOTAL-AMT(WS-AI) ).
084100 401-EXIT.
084200     EXIT.
084300
084400* 501-SCORE-AND-WRITE-ACCOUNTS - COMBINES THE PER-ACCOUNT RAW
084500* MEASURES WITH THE GLOBAL BASELINE INTO THE PEER-DEVIATION FLAG,
084600* TOTALS THE FOUR U9 PATTERNS INTO THE ACCOUNT RISK SCORE AND
084700* WRITES THE RECEIPT WHEN ANY PATTERN FIRED.
084800 501-SCORE-AND-WRITE-ACCOUNTS.
084900     IF WS-ACCT-STD < 0.0001
085000         COMPUTE WS-AC-SIGMA(WS-AI) =
085100             ( WS-AC-TOTAL-AMT(WS-AI) - WS-ACCT-MEAN ) / 0.0001
085200     ELSE
085300         COMPUTE WS-AC-SIGMA(WS-AI) =
085400             ( WS-AC-TOTAL-AMT(WS-AI) - WS-ACCT-MEAN ) /
085500             WS-ACCT-STD.
085600     MOVE WS-AC-SIGMA(WS-AI) TO WS-ABS-SIGMA.
085700     IF WS-ABS-SIGMA < ZERO
085800         MULTIPLY WS-ABS-SIGMA BY -1 GIVING WS-ABS-SIGMA.
085900     IF WS-ABS-SIGMA > 2
086000         MOVE "Y" TO WS-AC-PEER-SW(WS-AI)
086100     ELSE
086200         MOVE "N" TO WS-AC-PEER-SW(WS-AI).
086300
086400     MOVE ZERO TO WS-AC-PATTERN-CNT(WS-AI).
086500     IF WS-AC-THRESH-SW(WS-AI) = "Y"
086600         ADD 1 TO WS-AC-PATTERN-CNT(WS-AI).
086700     IF WS-AC-SEASON-SW(WS-AI) = "Y"
086800         ADD 1 TO WS-AC-PATTERN-CNT(WS-AI).
086900     IF WS-AC-PEER-SW(WS-AI) = "Y"
087000         ADD 1 TO WS-AC-PATTERN-CNT(WS-AI).
087100     IF WS-AC-EGREG-SW(WS-AI) = "Y"
087200         ADD 1 TO WS-AC-PATTERN-CNT(WS-AI).
087300
087400     IF WS-AC-PATTERN-CNT(WS-AI) = ZERO
087500         GO TO 501-EXIT.
087600
087700     COMPUTE WS-AC-RISK-SCORE(WS-AI) ROUNDED =
087800         ( 0.2 * WS-AC-PATTERN-CNT(WS-AI) ) +
087900         ( 0.1 * WS-ABS-SIGMA ) +
088000         ( 0.3 * WS-AC-EGREG-CNT(WS-AI) ).
088100     IF WS-AC-RISK-SCORE(WS-AI) > 1.0000
088200         MOVE 1.0000 TO WS-AC-RISK-SCORE(WS-AI).
088300
088400     PERFORM 355-BUILD-PATTERN-LIST THRU 355-EXIT.
088500     PERFORM 710-WRITE-PATTERN-RCPT THRU 710-EXIT.
088600 501-EXIT.
088700     EXIT.
088800
088900* 355-BUILD-PATTERN-LIST - CONCATENATES THE SHORT CODE FOR EACH
089000* PATTERN THAT FIRED INTO THE RECEIPT'S 40-BYTE PATTERN-LIST FIELD.
089100 355-BUILD-PATTERN-LIST.
089200     MOVE SPACES TO WS-AC-PATTERN-LIST(WS-AI).
089300     MOVE 1 TO WS-STR-PTR.
089400     IF WS-AC-THRESH-SW(WS-AI) = "Y"
089500         STRING "THRESH " DELIMITED BY SIZE
089600                INTO WS-AC-PATTERN-LIST(WS-AI)
089700                WITH POINTER WS-STR-PTR
089800         END-STRING.
089900     IF WS-AC-SEASON-SW(WS-AI) = "Y"
090000         STRING "SEASON " DELIMITED BY SIZE
090100                INTO WS-AC-PATTERN-LIST(WS-AI)
090200                WITH POINTER WS-STR-PTR
090300         END-STRING.
090400     IF WS-AC-PEER-SW(WS-AI) = "Y"
090500         STRING "PEERDEV " DELIMITED BY SIZE
090600                INTO WS-AC-PATTERN-LIST(WS-AI)
090700                WITH POINTER WS-STR-PTR
090800         END-STRING.
090900     IF WS-AC-EGREG-SW(WS-AI) = "Y"
091000         STRING "EGREG " DELIMITED BY SIZE
091100                INTO WS-AC-PATTERN-LIST(WS-AI)
091200                WITH POINTER WS-STR-PTR
091300         END-STRING.
091400 355-EXIT.
091500     EXIT.
091600
091700* 500-SCAN-FOR-WORD - MANUAL SUBSTRING SEARCH.  WS-SCAN-TARGET
091800* HOLDS THE FIELD BEING TESTED, WS-SCAN-WORD THE TABLE ENTRY
091900* (RIGHT-PADDED WITH SPACES).  510 FIRST TRIMS THE TRAILING PAD
092000* TO GET THE SIGNIFICANT WORD LENGTH.
092100 500-SCAN-FOR-WORD.
092200     MOVE "N" TO WS-SCAN-FOUND-SW.
092300     PERFORM 510-CALC-WORD-LEN THRU 510-EXIT.
092400     IF WS-SCAN-WORD-LEN = ZERO
092500         GO TO 500-EXIT.
092600     COMPUTE WS-SCAN-LIMIT =
092700             WS-SCAN-TARGET-LEN - WS-SCAN-WORD-LEN + 1.
092800     PERFORM 511-CHECK-ONE-SCAN-POS THRU 511-EXIT
092900             VARYING WS-SCAN-POS FROM 1 BY 1
093000             UNTIL WS-SCAN-POS > WS-SCAN-LIMIT OR WS-SCAN-FOUND.
093100 500-EXIT.
093200     EXIT.
093300
093400 511-CHECK-ONE-SCAN-POS.
093500     IF WS-SCAN-TARGET(WS-SCAN-POS:WS-SCAN-WORD-LEN) =
093600        WS-SCAN-WORD(1:WS-SCAN-WORD-LEN)
093700         SET WS-SCAN-FOUND TO TRUE
093800     END-IF.
093900 511-EXIT.
094000     EXIT.
094100
094200* 510-CALC-WORD-LEN - SCANS THE 15-BYTE TABLE SLOT BACKWARD FOR
094300* THE LAST NON-BLANK CHARACTER.
094400 510-CALC-WORD-LEN.
094500     MOVE ZERO TO WS-SCAN-WORD-LEN.
094600     PERFORM 512-CHECK-ONE-WORD-BYTE THRU 512-EXIT
094700             VARYING WS-SCAN-POS FROM 15 BY -1
094800             UNTIL WS-SCAN-POS < 1 OR WS-SCAN-WORD-LEN NOT = ZERO.
094900 510-EXIT.
095000     EXIT.
095100
095200 512-CHECK-ONE-WORD-BYTE.
095300     IF WS-SCAN-WORD(WS-SCAN-POS:1) NOT = SPACE
095400         MOVE WS-SCAN-POS TO WS-SCAN-WORD-LEN
095500     END-IF.
095600 512-EXIT.
095700     EXIT.
095800
095900 700-WRITE-MERCHANT-FLAG.
096000     MOVE ZERO TO WS-REASON-CNT.
096100     MOVE SPACES TO WS-REASON-TEXT.
096200     IF WS-MC-NEW-SW(WS-MI) = "Y"
096300         ADD 1 TO WS-REASON-CNT
096400         MOVE "new_high_volume" TO WS-REASON-TEXT.
096500     IF WS-MC-FRONT-SW(WS-MI) = "Y"
096600         ADD 1 TO WS-REASON-CNT
096700         MOVE "front_suspected" TO WS-REASON-TEXT.
096800     IF WS-MC-REGULAR-SW(WS-MI) = "Y"
096900         ADD 1 TO WS-REASON-CNT
097000         MOVE "suspicious_regularity" TO WS-REASON-TEXT.
097100     IF WS-REASON-CNT = ZERO
097200         GO TO 700-EXIT.
097300     IF WS-REASON-CNT > 1
097400         MOVE "multiple" TO WS-REASON-TEXT.
097500
097600     INITIALIZE AZ-RECEIPT-REC.
097700     SET AZR-TYPE-MERCHANT-FLAG TO TRUE.
097800     MOVE WS-TB-YYYY-MM-DD-TS TO AZR-RECEIPT-TS.
097900     MOVE AZ-TENANT-CONST     TO AZR-TENANT-ID.
098000     MOVE WS-MC-ID(WS-MI)          TO AZR-F-SUBJECT-ID.
098100     MOVE WS-REASON-TEXT           TO AZR-F-FLAG-TYPE.
098200     MOVE WS-MC-FRONT-SCORE(WS-MI) TO AZR-F-METRIC-VALUE.
098300     MOVE 0.7000                   TO AZR-F-BASELINE-VALUE.
098400     MOVE WS-MC-FRONT-SCORE(WS-MI) TO WS-RISK-SCORE.
098500     MOVE WS-RISK-SCORE             TO AZR-F-RISK-SCORE.
098600     PERFORM 750-MAP-RISK-LEVEL THRU 750-EXIT.
098700     MOVE RISK-LEVEL             TO AZR-F-RISK-LEVEL.
098800     PERFORM 760-STAMP-CHECK-VALUE THRU 760-EXIT.
098900     WRITE AZ-RECEIPT-REC.
099000     IF NOT CODE-WRITE
099100         MOVE "*** WRITE ERROR ON RECEIPTS LEDGER" TO
099200                 AZA-ABEND-REASON
099300         MOVE OFCODE TO AZA-ACTUAL-VAL
099400         GO TO 1000-ABEND-RTN.
099500     ADD 1 TO WS-MERCHANT-FLAGS-WRITTEN.
099600 700-EXIT.
099700     EXIT.
099800
099900 710-WRITE-PATTERN-RCPT.
100000     INITIALIZE AZ-RECEIPT-REC.
100100     SET AZR-TYPE-VOUCH-PATTERN TO TRUE.
100200     MOVE WS-TB-YYYY-MM-DD-TS TO AZR-RECEIPT-TS.
100300     MOVE AZ-TENANT-CONST     TO AZR-TENANT-ID.
100400     MOVE WS-AC-ID(WS-AI)           TO AZR-P-SUBJECT-ID.
100500     MOVE WS-AC-PATTERN-LIST(WS-AI) TO AZR-P-PATTERN-LIST.
100600     MOVE WS-AC-TXN-COUNT(WS-AI)    TO AZR-P-TXN-COUNT.
100700     MOVE WS-AC-TOTAL-AMT(WS-AI)    TO AZR-P-TOTAL-AMOUNT.
100800     MOVE WS-AC-RISK-SCORE(WS-AI)   TO AZR-P-RISK-SCORE.
100900     MOVE WS-AC-RISK-SCORE(WS-AI)   TO WS-RISK-SCORE.
101000     PERFORM 750-MAP-RISK-LEVEL THRU 750-EXIT.
101100     MOVE RISK-LEVEL             TO AZR-P-RISK-LEVEL.
101200     PERFORM 760-STAMP-CHECK-VALUE THRU 760-EXIT.
101300     WRITE AZ-RECEIPT-REC.
101400     IF NOT CODE-WRITE
101500         MOVE "*** WRITE ERROR ON RECEIPTS LEDGER" TO
101600                 AZA-ABEND-REASON
101700         MOVE OFCODE TO AZA-ACTUAL-VAL
101800         GO TO 1000-ABEND-RTN.
101900     ADD 1 TO WS-PATTERN-FLAGS-WRITTEN.
102000 710-EXIT.
102100     EXIT.
102200
102300 750-MAP-RISK-LEVEL.
102400     MOVE "R" TO FUNCTION-CODE.
102500     MOVE WS-RISK-SCORE TO RISK-SCORE.
102600     CALL "AZCKVAL" USING CKVAL-PARM.
102700 750-EXIT.
102800     EXIT.
102900
103000 760-STAMP-CHECK-VALUE.
103100     MOVE "C"          TO FUNCTION-CODE.
103200     MOVE AZR-PAYLOAD  TO PAYLOAD-TEXT.
103300     MOVE 220          TO PAYLOAD-LEN.
103400     CALL "AZCKVAL" USING CKVAL-PARM.
103500     MOVE RESULT-VALUE TO AZR-CHECK-VALUE.
103600 760-EXIT.
103700     EXIT.
103800
103900 900-READ-VOUCHERS.
104000     READ AZVOUCH-IN
104100         AT END MOVE "N" TO MORE-DATA-SW
104200         GO TO 900-EXIT
104300     END-READ.
104400     ADD 1 TO RECORDS-READ.
104500 900-EXIT.
104600     EXIT.
104700
104800* 950-BUILD-TIMESTAMP - SAME PATTERN AS EVERY OTHER AZPROOF STEP,
104900* ONE STAMP PER RUN.
105000 950-BUILD-TIMESTAMP.
105100     ACCEPT WS-TB-DATE FROM DATE.
105200     ACCEPT WS-TB-TIME FROM TIME.
105300     IF WS-TB-YY < 50
105400         MOVE 20 TO WS-TB-CENTURY
105500     ELSE
105600         MOVE 19 TO WS-TB-CENTURY.
105700     STRING WS-TB-CENTURY   DELIMITED BY SIZE
105800            WS-TB-YY        DELIMITED BY SIZE
105900            "-"             DELIMITED BY SIZE
106000            WS-TB-MM        DELIMITED BY SIZE
106100            "-"             DELIMITED BY SIZE
106200            WS-TB-DD        DELIMITED BY SIZE
106300            "T"             DELIMITED BY SIZE
106400            WS-TB-HH        DELIMITED BY SIZE
106500            ":"             DELIMITED BY SIZE
106600            WS-TB-MI        DELIMITED BY SIZE
106700            ":"             DELIMITED BY SIZE
106800            WS-TB-SS        DELIMITED BY SIZE
106900            INTO WS-TB-YYYY-MM-DD-TS.
107000 950-EXIT.
107100     EXIT.
107200
107300 999-CLEANUP.
107400     CLOSE AZVOUCH-IN, AZRCPT-OUT, SYSOUT.
107500     DISPLAY "** VOUCHERS READ **".
107600     DISPLAY RECORDS-READ.
107700     DISPLAY "** MERCHANTS SCORED **".
107800     DISPLAY WS-MC-COUNT.
107900     DISPLAY "** ACCOUNTS SCORED **".
108000     DISPLAY WS-AC-COUNT.
108100     DISPLAY "** MERCHANT_FLAG RECEIPTS WRITTEN **".
108200     DISPLAY WS-MERCHANT-FLAGS-WRITTEN.
108300     DISPLAY "** VOUCHER_PATTERN RECEIPTS WRITTEN **".
108400     DISPLAY WS-PATTERN-FLAGS-WRITTEN.
108500     DISPLAY "******** NORMAL END OF JOB AZVPAT ********".
108600 999-EXIT.
108700     EXIT.
108800
108900* 1000-ABEND-RTN - FATAL I/O ERROR ON THE RECEIPTS LEDGER.
109000 1000-ABEND-RTN.
109100     WRITE SYSOUT-REC FROM AZ-ABEND-REC.
109200     CLOSE AZVOUCH-IN, AZRCPT-OUT, SYSOUT.
109300     DISPLAY "*** ABNORMAL END OF JOB - AZVPAT ***".
109400     DIVIDE ZERO-VAL INTO ONE-VAL.
109500     GOBACK.
