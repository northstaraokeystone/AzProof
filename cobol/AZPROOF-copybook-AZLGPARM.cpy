000100******************************************************************
000200* PARAMETER AREA FOR CALL "AZLOG2" (BASE-2 LOGARITHM HELPER).    *
000300*        LIBRARY(AZPROOF.PROD.COPYLIB(AZLGPARM))                 *
000400* COPIED INTO WORKING-STORAGE BY EVERY CALLING PROGRAM AND INTO  *
000500* THE LINKAGE SECTION OF AZLOG2 ITSELF SO THE TWO NEVER DRIFT     *
000600* APART.                                                          *
000700******************************************************************
000800 01  LOG2-PARM.
000900     05  LOG2-INPUT                PIC S9(5)V999999 COMP-3.
001000     05  LOG2-RESULT               PIC S9(5)V999999 COMP-3.
001100     05  LOG2-RETURN-CD            PIC 9(4) COMP.
