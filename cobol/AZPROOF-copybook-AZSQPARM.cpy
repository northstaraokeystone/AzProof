000100******************************************************************
000200* PARAMETER AREA FOR CALL "AZSQRT" (NEWTON-RAPHSON SQUARE ROOT). *
000300*        LIBRARY(AZPROOF.PROD.COPYLIB(AZSQPARM))                 *
000400* COPIED INTO WORKING-STORAGE BY EVERY CALLING PROGRAM AND INTO  *
000500* THE LINKAGE SECTION OF AZSQRT ITSELF SO THE TWO NEVER DRIFT     *
000600* APART.                                                          *
000700******************************************************************
000800 01  SQRT-PARM.
000900     05  SQRT-INPUT                PIC S9(9)V9999 COMP-3.
001000     05  SQRT-RESULT               PIC S9(9)V9999 COMP-3.
001100     05  SQRT-RETURN-CD            PIC 9(4) COMP.
