000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  AZCLIN.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. AZ DEPT OF ADMINISTRATION - COBOL DEV CENTER.
000500 DATE-WRITTEN. 01/23/88.
000600 DATE-COMPILED. 01/23/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE DAILY MEDICAID CLAIMS FILE
001300*          RECEIVED FROM THE CLAIMS-PROCESSING FRONT END.
001400*
001500*          IT CONTAINS ONE RECORD PER SUBMITTED CLAIM.
001600*
001700*          THE PROGRAM EDITS EACH CLAIM AGAINST THE U1 EDIT
001800*          RULES, STAMPS EVERY ACCEPTED CLAIM WITH AN INGEST
001900*          RECEIPT ON THE AZPROOF RECEIPTS LEDGER, WRITES AN
002000*          ERROR RECORD FOR EVERY REJECTED CLAIM, AND FINISHES
002100*          WITH ONE BATCH RECEIPT CARRYING THE ACCEPTED COUNT,
002200*          THE ERROR COUNT AND THE BATCH ANCHOR VALUE.
002300*
002400******************************************************************
002500
002600         INPUT FILE              -   AZPROOF.DAILY.CLAIMS
002700
002800         OUTPUT RECEIPTS LEDGER  -   AZPROOF.PROD.RECEIPTS
002900
003000         OUTPUT ERROR FILE       -   AZPROOF.DAILY.CLAIMERR
003100
003200         DUMP FILE               -   SYSOUT
003300
003400******************************************************************
003500*CHANGE LOG.
003600*
003700*   DATE      BY    DESCRIPTION
003800*   --------  ----  ------------------------------------------
003900*   01/23/88  JS    ORIGINAL PROGRAM DALYEDIT - DAILY PATIENT
004000*                   ROOM-CHARGES EDIT FOR THE HOSPITAL SYSTEM.
004100*   02/12/92  TGD   BALANCING LOGIC ADDED FOR THE TRAILER-REC
004200*                   OUT-OF-BALANCE CHECK.
004300*   08/14/92  AK    TIGHTENED THE TOTAL-CHARGE RANGE EDIT.
004400*   01/03/99  JS    Y2K REMEDIATION - RANGE EDIT DATES REVIEWED,
004500*                   LOGGED PER PROJECT Y2K-014, NO WINDOWING
004600*                   NEEDED IN THIS PARAGRAPH.
004700*   06/18/01  RPD   PROGRAM RETIRED FROM THE HOSPITAL SUITE AND
004800*                   REBUILT AS AZCLIN FOR THE NEW FRAUD-DETECTION
004900*                   WORK - REQUEST AZP-0002.  BED/WARD/EQUIPMENT
005000*                   EDITS AND THE PATMSTR/DB2 LOOKUPS REPLACED
005100*                   WITH THE U1 CLAIM-VALIDATION RULES; OUTPUT
005200*                   CHANGED FROM A PATIENT-EDIT FILE TO THE
005300*                   COMMON AZPROOF RECEIPTS LEDGER.
005400*   09/04/01  RPD   ADDED THE AIHP-FLAG STAMP (TRIBAL AFFILIATION
005500*                   NON-BLANK) TO THE INGEST RECEIPT PAYLOAD.
005600*   03/11/04  RPD   ADDED THE BATCH-ANCHOR FOLD VIA AZCKVAL SO
005700*                   AZRPT CAN VERIFY A DAY'S CLAIMS WERE NOT
005800*                   TAMPERED WITH AFTER POSTING.
005900*   10/09/07  RPD   REVIEWED FOR THE ENTROPY/REDUNDANCY ROLLOUT,
006000*                   NO CHANGE REQUIRED IN THIS PROGRAM.
006100******************************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER. IBM-390.
006500 OBJECT-COMPUTER. IBM-390.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT SYSOUT
007100     ASSIGN TO UT-S-SYSOUT
007200       ORGANIZATION IS SEQUENTIAL.
007300
007400     SELECT AZCLAIM-IN
007500     ASSIGN TO UT-S-AZCLMIN
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS OFCODE.
007800
007900     SELECT AZRCPT-OUT
008000     ASSIGN TO UT-S-AZRCPTS
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS OFCODE.
008300
008400     SELECT AZERR-OUT
008500     ASSIGN TO UT-S-AZCLMER
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS OFCODE.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  SYSOUT
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 130 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS SYSOUT-REC.
009700 01  SYSOUT-REC  PIC X(130).
009800
009900****** DAILY MEDICAID CLAIM SUBMISSIONS - ONE RECORD PER CLAIM
010000 FD  AZCLAIM-IN
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 300 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS AZ-CLAIM-REC.
010600 COPY AZCLAIM.
010700
010800****** RECEIPTS LEDGER - COMMON TO EVERY AZPROOF PROGRAM
010900 FD  AZRCPT-OUT
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 280 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS AZ-RECEIPT-REC.
011500 COPY AZRCPT.
011600
011700****** ONE RECORD PER REJECTED CLAIM
011800 FD  AZERR-OUT
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 67 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS AZ-ERROR-REC.
012400* AZ-ERROR-REC (L10) IS DEFINED IN AZRCPT.
012500
012600 WORKING-STORAGE SECTION.
012700 77  OFCODE                  PIC X(2).
012800     88  CODE-WRITE    VALUE SPACES.
012900
013000 01  FLAGS-AND-SWITCHES.
013100     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
013200         88 NO-MORE-DATA VALUE "N".
013300     05 ERROR-FOUND-SW           PIC X(01) VALUE "Y".
013400         88 RECORD-ERROR-FOUND VALUE "Y".
013500         88 VALID-RECORD  VALUE "N".
013600
013700 COPY AZABEND.
013800
013900 01  WS-ABEND-TRIGGER.
014000     05  ZERO-VAL                PIC 9 VALUE 0.
014100     05  ONE-VAL                 PIC 9 VALUE 1.
014200
014300 01  COUNTERS-IDXS-AND-ACCUMULATORS.
014400     05 RECORDS-WRITTEN          PIC 9(7) COMP.
014500     05 RECORDS-IN-ERROR         PIC 9(7) COMP.
014600     05 RECORDS-READ             PIC 9(9) COMP.
014700     05 WS-TOTAL-BILLED          PIC S9(13)V99 COMP-3.
014800
014900 01  WS-DATE-VALIDATE.
015000     05  WS-DV-YYYY              PIC 9(4).
015100     05  WS-DV-MM                PIC 9(2).
015200     05  WS-DV-DD                PIC 9(2).
015300     05  WS-DV-MAXDAY            PIC 9(2).
015400     05  WS-DV-LEAP-SW           PIC X(1).
015500         88  WS-DV-LEAP-YEAR     VALUE "Y".
015600     05  WS-DV-REM-4             PIC 9(4).
015700     05  WS-DV-REM-100           PIC 9(4).
015800     05  WS-DV-REM-400           PIC 9(4).
015900     05  WS-DV-QUOT              PIC 9(4).
016000
016100 01  WS-TIMESTAMP-BUILD.
016200     05  WS-TB-DATE              PIC 9(6).
016300     05  WS-TB-DATE-R REDEFINES WS-TB-DATE.
016400         10  WS-TB-YY            PIC 9(2).
016500         10  WS-TB-MM            PIC 9(2).
016600         10  WS-TB-DD            PIC 9(2).
016700     05  WS-TB-TIME              PIC 9(8).
016800     05  WS-TB-TIME-R REDEFINES WS-TB-TIME.
016900         10  WS-TB-HH            PIC 9(2).
017000         10  WS-TB-MI             PIC 9(2).
017100         10  WS-TB-SS            PIC 9(2).
017200         10  WS-TB-HS            PIC 9(2).
017300     05  WS-TB-CENTURY           PIC 9(2).
017400
017500 01  WS-INGEST-ITEM-VALUES.
017600     05  WS-ITEM-COUNT            PIC 9(4) COMP VALUE ZERO.
017700     05  WS-ITEM-VALUE OCCURS 5000 TIMES PIC 9(9) COMP.
017800     05  WS-FOLD-COPY-IDX          PIC 9(4) COMP VALUE ZERO.
017900
018000 01  WS-TB-YYYY-MM-DD-TS          PIC X(19) VALUE SPACES.
018100
018200 COPY AZWORK.
018300 COPY AZCKPARM.
018400
018500 LINKAGE SECTION.
018600
018700 PROCEDURE DIVISION.
018800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018900     PERFORM 100-MAINLINE THRU 100-EXIT
019000             UNTIL NO-MORE-DATA.
019100     PERFORM 999-CLEANUP THRU 999-EXIT.
019200     MOVE +0 TO RETURN-CODE.
019300     GOBACK.
019400
019500 000-HOUSEKEEPING.
019600     DISPLAY "******** BEGIN JOB AZCLIN ********".
019700     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,
019800                WS-INGEST-ITEM-VALUES.
019900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
020000     PERFORM 950-BUILD-TIMESTAMP THRU 950-EXIT.
020100     PERFORM 900-READ-CLAIMS THRU 900-EXIT.
020200 000-EXIT.
020300     EXIT.
020400
020500 100-MAINLINE.
020600     PERFORM 300-CLAIM-FIELD-EDITS THRU 300-EXIT.
020700
020800     IF RECORD-ERROR-FOUND
020900         ADD 1 TO RECORDS-IN-ERROR
021000         PERFORM 710-WRITE-AZERR THRU 710-EXIT
021100     ELSE
021200         ADD 1 TO RECORDS-WRITTEN
021300         PERFORM 700-WRITE-INGEST-RCPT THRU 700-EXIT.
021400     PERFORM 900-READ-CLAIMS THRU 900-EXIT.
021500 100-EXIT.
021600     EXIT.
021700
021800 300-CLAIM-FIELD-EDITS.
021900     MOVE "N" TO ERROR-FOUND-SW.
022000
022100     IF AZC-CLAIM-ID = SPACES
022200        MOVE "*** CLAIM-ID BLANK" TO AZX-ERROR-REASON
022300        MOVE "Y" TO ERROR-FOUND-SW
022400        GO TO 300-EXIT.
022500
022600     IF AZC-PROVIDER-ID = SPACES
022700        MOVE "*** PROVIDER-ID BLANK" TO AZX-ERROR-REASON
022800        MOVE "Y" TO ERROR-FOUND-SW
022900        GO TO 300-EXIT.
023000
023100     IF AZC-BILLED-AMOUNT < ZERO
023200        MOVE "*** BILLED AMOUNT NEGATIVE" TO AZX-ERROR-REASON
023300        MOVE "Y" TO ERROR-FOUND-SW
023400        GO TO 300-EXIT.
023500
023600     IF AZC-SERVICE-DATE NOT = SPACES
023700         PERFORM 320-VALIDATE-SERVICE-DATE THRU 320-EXIT
023800         IF RECORD-ERROR-FOUND
023900             GO TO 300-EXIT.
024000 300-EXIT.
024100     EXIT.
024200
024300* 320-VALIDATE-SERVICE-DATE - CALENDAR-DATE CHECK, NO CALL-OUT.
024400* LEAP-YEAR RULE - DIVISIBLE BY 4, NOT BY 100 UNLESS ALSO BY 400.
024500 320-VALIDATE-SERVICE-DATE.
024600     MOVE AZC-SVC-DATE-YYYY TO WS-DV-YYYY.
024700     MOVE AZC-SVC-DATE-MM   TO WS-DV-MM.
024800     MOVE AZC-SVC-DATE-DD   TO WS-DV-DD.
024900
025000     IF WS-DV-MM < 1 OR WS-DV-MM > 12
025100        MOVE "*** INVALID SERVICE-DATE" TO AZX-ERROR-REASON
025200        MOVE "Y" TO ERROR-FOUND-SW
025300        GO TO 320-EXIT.
025400
025500     EVALUATE WS-DV-MM
025600         WHEN 4 WHEN 6 WHEN 9 WHEN 11
025700             MOVE 30 TO WS-DV-MAXDAY
025800         WHEN 2
025900             PERFORM 330-CHECK-LEAP-YEAR THRU 330-EXIT
026000             IF WS-DV-LEAP-YEAR
026100                 MOVE 29 TO WS-DV-MAXDAY
026200             ELSE
026300                 MOVE 28 TO WS-DV-MAXDAY
026400             END-IF
026500         WHEN OTHER
026600             MOVE 31 TO WS-DV-MAXDAY
026700     END-EVALUATE.
026800
026900     IF WS-DV-DD < 1 OR WS-DV-DD > WS-DV-MAXDAY
027000        MOVE "*** INVALID SERVICE-DATE" TO AZX-ERROR-REASON
027100        MOVE "Y" TO ERROR-FOUND-SW
027200        GO TO 320-EXIT.
027300 320-EXIT.
027400     EXIT.
027500
027600 330-CHECK-LEAP-YEAR.
027700     MOVE "N" TO WS-DV-LEAP-SW.
027800     DIVIDE WS-DV-YYYY BY 4 GIVING WS-DV-QUOT
027900             REMAINDER WS-DV-REM-4.
028000     IF WS-DV-REM-4 = ZERO
028100         DIVIDE WS-DV-YYYY BY 100 GIVING WS-DV-QUOT
028200                 REMAINDER WS-DV-REM-100
028300         IF WS-DV-REM-100 NOT = ZERO
028400             MOVE "Y" TO WS-DV-LEAP-SW
028500         ELSE
028600             DIVIDE WS-DV-YYYY BY 400 GIVING WS-DV-QUOT
028700                     REMAINDER WS-DV-REM-400
028800             IF WS-DV-REM-400 = ZERO
028900                 MOVE "Y" TO WS-DV-LEAP-SW.
029000 330-EXIT.
029100     EXIT.
029200
029300 700-WRITE-INGEST-RCPT.
029400     INITIALIZE AZ-RECEIPT-REC.
029500     SET AZR-TYPE-CLAIM-INGEST TO TRUE.
029600     MOVE WS-TB-YYYY-MM-DD-TS   TO AZR-RECEIPT-TS.
029700     MOVE AZ-TENANT-CONST       TO AZR-TENANT-ID.
029800
029900     MOVE AZC-CLAIM-ID          TO AZR-C-CLAIM-ID.
030000     MOVE AZC-PROVIDER-ID       TO AZR-C-PROVIDER-ID.
030100     MOVE AZC-PROVIDER-NAME     TO AZR-C-PROVIDER-NAME.
030200     MOVE AZC-BILLED-AMOUNT     TO AZR-C-BILLED-AMOUNT.
030300     MOVE AZC-PAID-AMOUNT       TO AZR-C-PAID-AMOUNT.
030400     MOVE AZC-SERVICE-TYPE      TO AZR-C-SERVICE-TYPE.
030500     MOVE AZC-FACILITY-TYPE     TO AZR-C-FACILITY-TYPE.
030600     IF AZC-TRIBAL-AFFIL NOT = SPACES
030700         MOVE "Y" TO AZR-C-AIHP-FLAG
030800     ELSE
030900         MOVE "N" TO AZR-C-AIHP-FLAG.
031000
031100     PERFORM 750-STAMP-CHECK-VALUE THRU 750-EXIT.
031200
031300     WRITE AZ-RECEIPT-REC.
031400     IF NOT CODE-WRITE
031500         MOVE "*** WRITE ERROR ON RECEIPTS LEDGER" TO
031600                 AZA-ABEND-REASON
031700         MOVE OFCODE TO AZA-ACTUAL-VAL
031800         GO TO 1000-ABEND-RTN.
031900
032000     ADD 1 TO WS-ITEM-COUNT.
032100     MOVE AZR-CHECK-VALUE TO WS-ITEM-VALUE(WS-ITEM-COUNT).
032200     ADD AZC-BILLED-AMOUNT TO WS-TOTAL-BILLED.
032300 700-EXIT.
032400     EXIT.
032500
032600* 750-STAMP-CHECK-VALUE - CALLS THE U16 RECEIPT-CORE PROGRAM TO
032700* COMPUTE THE 9-DIGIT CHECK VALUE OF THE PAYLOAD JUST BUILT.
032800 750-STAMP-CHECK-VALUE.
032900     MOVE "C"          TO FUNCTION-CODE.
033000     MOVE AZR-PAYLOAD  TO PAYLOAD-TEXT.
033100     MOVE 220          TO PAYLOAD-LEN.
033200     CALL "AZCKVAL" USING CKVAL-PARM.
033300     MOVE RESULT-VALUE TO AZR-CHECK-VALUE.
033400 750-EXIT.
033500     EXIT.
033600
033700 710-WRITE-AZERR.
033800     MOVE RECORDS-READ TO AZX-ITEM-INDEX.
033900     WRITE AZ-ERROR-REC.
034000 710-EXIT.
034100     EXIT.
034200
034300 800-OPEN-FILES.
034400     OPEN INPUT AZCLAIM-IN.
034500     OPEN OUTPUT AZRCPT-OUT, SYSOUT, AZERR-OUT.
034600 800-EXIT.
034700     EXIT.
034800
034900 850-CLOSE-FILES.
035000     CLOSE AZCLAIM-IN, AZRCPT-OUT, SYSOUT, AZERR-OUT.
035100 850-EXIT.
035200     EXIT.
035300
035400* 950-BUILD-TIMESTAMP - RECEIPT-TS IS STAMPED ONCE PER RUN, NOT
035500* ONCE PER CLAIM, SO ALL OF A BATCH'S INGEST RECEIPTS CARRY THE
035600* SAME JOB-START TIMESTAMP.
035700 950-BUILD-TIMESTAMP.
035800     ACCEPT WS-TB-DATE FROM DATE.
035900     ACCEPT WS-TB-TIME FROM TIME.
036000     IF WS-TB-YY < 50
036100         MOVE 20 TO WS-TB-CENTURY
036200     ELSE
036300         MOVE 19 TO WS-TB-CENTURY.
036400     STRING WS-TB-CENTURY   DELIMITED BY SIZE
036500            WS-TB-YY        DELIMITED BY SIZE
036600            "-"             DELIMITED BY SIZE
036700            WS-TB-MM        DELIMITED BY SIZE
036800            "-"             DELIMITED BY SIZE
036900            WS-TB-DD        DELIMITED BY SIZE
037000            "T"             DELIMITED BY SIZE
037100            WS-TB-HH        DELIMITED BY SIZE
037200            ":"             DELIMITED BY SIZE
037300            WS-TB-MI        DELIMITED BY SIZE
037400            ":"             DELIMITED BY SIZE
037500            WS-TB-SS        DELIMITED BY SIZE
037600            INTO WS-TB-YYYY-MM-DD-TS.
037700 950-EXIT.
037800     EXIT.
037900
038000 900-READ-CLAIMS.
038100     READ AZCLAIM-IN
038200         AT END MOVE "N" TO MORE-DATA-SW
038300         GO TO 900-EXIT
038400     END-READ.
038500     ADD 1 TO RECORDS-READ.
038600 900-EXIT.
038700     EXIT.
038800
038900 999-CLEANUP.
039000     IF WS-ITEM-COUNT > 5000
039100         DISPLAY "*** WARNING - ANCHOR TABLE CAPACITY (5000) "
039200         DISPLAY "*** EXCEEDED, FOLDING FIRST 5000 ITEMS ONLY"
039300         MOVE 5000 TO WS-ITEM-COUNT.
039400
039500     MOVE "A" TO FUNCTION-CODE.
039600     MOVE WS-ITEM-COUNT TO ITEM-COUNT.
039700     PERFORM 995-COPY-FOLD-ITEM THRU 995-EXIT
039800             VARYING WS-FOLD-COPY-IDX FROM 1 BY 1
039900             UNTIL WS-FOLD-COPY-IDX > WS-ITEM-COUNT.
040000     CALL "AZCKVAL" USING CKVAL-PARM.
040100
040200     INITIALIZE AZ-RECEIPT-REC.
040300     SET AZR-TYPE-MEDICAID-BATCH TO TRUE.
040400     MOVE WS-TB-YYYY-MM-DD-TS  TO AZR-RECEIPT-TS.
040500     MOVE AZ-TENANT-CONST      TO AZR-TENANT-ID.
040600     MOVE RECORDS-WRITTEN      TO AZR-B-ITEM-COUNT.
040700     MOVE RECORDS-IN-ERROR     TO AZR-B-ERROR-COUNT.
040800     MOVE WS-TOTAL-BILLED      TO AZR-B-TOTAL-AMOUNT.
040900     MOVE RESULT-VALUE      TO AZR-B-ANCHOR-VALUE.
041000     MOVE "medicaid"           TO AZR-B-DOMAIN.
041100
041200     MOVE "C" TO FUNCTION-CODE.
041300     MOVE AZR-PAYLOAD  TO PAYLOAD-TEXT.
041400     MOVE 220          TO PAYLOAD-LEN.
041500     CALL "AZCKVAL" USING CKVAL-PARM.
041600     MOVE RESULT-VALUE TO AZR-CHECK-VALUE.
041700
041800     WRITE AZ-RECEIPT-REC.
041900
042000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
042100
042200     DISPLAY "** RECORDS READ **".
042300     DISPLAY RECORDS-READ.
042400     DISPLAY "** RECORDS WRITTEN **".
042500     DISPLAY  RECORDS-WRITTEN.
042600     DISPLAY "** ERROR RECORDS FOUND **".
042700     DISPLAY  RECORDS-IN-ERROR.
042800     DISPLAY "******** NORMAL END OF JOB AZCLIN ********".
042900 999-EXIT.
043000     EXIT.
043100
043200 995-COPY-FOLD-ITEM.
043300     MOVE WS-ITEM-VALUE(WS-FOLD-COPY-IDX)
043400                         TO ITEM-VALUE(WS-FOLD-COPY-IDX).
043500 995-EXIT.
043600     EXIT.
043700
043800* 1000-ABEND-RTN - FATAL I/O ERROR ON THE RECEIPTS LEDGER.  DUMPS
043900* THE REASON TO SYSOUT AND FORCES A COMP ABEND SO THE JCL COND
044000* CODE SHOWS THE JOB FAILED, THE SAME WAY DALYEDIT DID IT.
044100 1000-ABEND-RTN.
044200     WRITE SYSOUT-REC FROM AZ-ABEND-REC.
044300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
044400     DISPLAY "*** ABNORMAL END OF JOB - AZCLIN ***".
044500     DIVIDE ZERO-VAL INTO ONE-VAL.
044600     GOBACK.
