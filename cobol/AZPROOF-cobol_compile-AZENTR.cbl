000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  AZENTR.
000400 AUTHOR. DAVID FONG.
000500 INSTALLATION. AZ DEPT OF ADMINISTRATION - COBOL DEV CENTER.
000600 DATE-WRITTEN. 08/22/95.
000700 DATE-COMPILED. 08/22/95.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          ENTROPY/REDUNDANCY PASS FOR THE AZPROOF SUITE.  RE-READS
001400*          THE MEDICAID CLAIMS EXTRACT (THE SAME ONE AZCLIN INGESTS
001500*          AND AZPROV SCORES) AND RUNS TWO INDEPENDENT ANALYSES
001600*          OVER IT.
001700*
001800*          U13 TEMPORAL ENTROPY TREATS THE BILLED-AMOUNT COLUMN, IN
001900*          ARRIVAL ORDER, AS A NUMERIC SERIES - BINNED SHANNON
002000*          ENTROPY (CALLS AZLOG2), A REGULARITY SCORE (CALLS
002100*          AZSQRT FOR THE POPULATION STANDARD DEVIATION), ROLLING
002200*          WINDOW-20 CHANGE POINTS, AND A PLAIN-LANGUAGE BAND.
002300*
002400*          U14 REDUNDANCY ANALYTICS REUSES THE (PROVIDER-ID,
002500*          SERVICE-TYPE, FACILITY-TYPE, BILLED-AMOUNT) TUPLE AND
002600*          DUPLICATE TEST THAT AZPROV USES FOR ITS OWN REDUNDANCY
002700*          RATIO (U2), BUT SLICES IT TWO MORE WAYS - FIXED
002800*          WINDOWS OF 100 RECORDS AND GROUPS BY PROVIDER ID - AND
002900*          SCORES A FRAUD LIKELIHOOD OFF EACH RATIO.
003000*
003100******************************************************************
003200
003300         INPUT FILE              -   AZPROOF.CLAIMS.MEDICAID
003400
003500         OUTPUT RECEIPTS LEDGER  -   AZPROOF.PROD.RECEIPTS
003600                                     (OPENED EXTEND)
003700
003800         DUMP FILE               -   SYSOUT
003900
004000******************************************************************
004100*CHANGE LOG.
004200*
004300*   DATE      BY    DESCRIPTION
004400*   --------  ----  ------------------------------------------
004500*   08/22/95  DF    ORIGINAL PROGRAM, WRITTEN AT THE REQUEST OF
004600*                   PROGRAM INTEGRITY TO SCORE THE BATCH FOR
004700*                   REPETITIVE-CLAIM PATTERNS - REQUEST AZP-0023.
004800*   12/09/98  RPD   Y2K REMEDIATION - AZC-SERVICE-DATE IS A
004900*                   YYYY-BASED TEXT FIELD, NO WINDOWING NEEDED,
005000*                   LOGGED NO CHANGE PER PROJECT Y2K-014.
005100*   06/18/01  RPD   ADDED THE U13 TEMPORAL-ENTROPY PASS OVER THE
005200*                   BILLED-AMOUNT SERIES - AUDIT FINDING AZP-0058
005300*                   ASKED FOR A REPEATABILITY MEASURE INDEPENDENT
005400*                   OF THE PER-PROVIDER REDUNDANCY RATIO.
005500*   03/11/04  RPD   ADDED THE ROLLING WINDOW-20 CHANGE-POINT SCAN
005600*                   AND THE PLAIN-LANGUAGE INTERPRETATION BAND -
005700*                   AUDIT FINDING AZP-0064.
005800*   10/09/07  RPD   REVIEWED FOR THE REDUNDANCY-ANALYTICS ROLLOUT -
005900*                   SPLIT THE OLD SINGLE REDUNDANCY RATIO INTO THE
006000*                   WINDOW AND GROUP SLICES REQUESTED BY THE
006100*                   BUDGET OFFICE'S FRAUD UNIT, TICKET AZP-0070.
006200******************************************************************
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER. IBM-390.
006600 OBJECT-COMPUTER. IBM-390.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT SYSOUT
007200     ASSIGN TO UT-S-SYSOUT
007300       ORGANIZATION IS SEQUENTIAL.
007400
007500     SELECT AZCLAIM-IN
007600     ASSIGN TO UT-S-AZCLMIN
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS OFCODE.
007900
008000     SELECT AZRCPT-OUT
008100     ASSIGN TO UT-S-AZRCPTS
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS OFCODE.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  SYSOUT
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 130 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS SYSOUT-REC.
009300 01  SYSOUT-REC  PIC X(130).
009400
009500 FD  AZCLAIM-IN
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 300 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS AZ-CLAIM-REC.
010100 COPY AZCLAIM.
010200
010300 FD  AZRCPT-OUT
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 280 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS AZ-RECEIPT-REC.
010900 COPY AZRCPT.
011000
011100 WORKING-STORAGE SECTION.
011200 77  OFCODE                  PIC X(2).
011300     88  CODE-WRITE    VALUE SPACES.
011400
011500 01  FLAGS-AND-SWITCHES.
011600     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
011700         88 NO-MORE-DATA VALUE "N".
011800     05 WS-FOUND-SW              PIC X(01) VALUE "N".
011900         88 WS-FOUND      VALUE "Y".
012000         88 WS-NOT-FOUND  VALUE "N".
012100
012200 COPY AZABEND.
012300
012400 01  WS-ABEND-TRIGGER.
012500     05  ZERO-VAL                PIC 9 VALUE 0.
012600     05  ONE-VAL                 PIC 9 VALUE 1.
012700
012800 01  WS-TIMESTAMP-BUILD.
012900     05  WS-TB-DATE              PIC 9(6).
013000     05  WS-TB-DATE-R REDEFINES WS-TB-DATE.
013100         10  WS-TB-YY            PIC 9(2).
013200         10  WS-TB-MM            PIC 9(2).
013300         10  WS-TB-DD            PIC 9(2).
013400     05  WS-TB-TIME              PIC 9(8).
013500     05  WS-TB-TIME-R REDEFINES WS-TB-TIME.
013600         10  WS-TB-HH            PIC 9(2).
013700         10  WS-TB-MI            PIC 9(2).
013800         10  WS-TB-SS            PIC 9(2).
013900         10  WS-TB-HS            PIC 9(2).
014000     05  WS-TB-CENTURY           PIC 9(2).
014100 01  WS-TB-YYYY-MM-DD-TS          PIC X(19) VALUE SPACES.
014200
014300 01  COUNTERS-IDXS-AND-ACCUMULATORS.
014400     05 WS-CT-COUNT              PIC 9(4) COMP VALUE ZERO.
014500     05 WS-PV-TOTAL              PIC 9(4) COMP VALUE ZERO.
014600     05 WS-CI                    PIC 9(4) COMP.
014700     05 WS-CJ                    PIC 9(4) COMP.
014800     05 WS-WI                    PIC 9(4) COMP.
014900     05 WS-GI                    PIC 9(4) COMP.
015000     05 WS-BI                    PIC 9(4) COMP.
015100     05 WS-EI                    PIC 9(4) COMP.
015200     05 WS-WIN-START             PIC 9(4) COMP.
015300     05 WS-WIN-END               PIC 9(4) COMP.
015400     05 WS-WIN-NBR               PIC 9(4) COMP VALUE ZERO.
015500     05 WS-ENTROPY-RCPTS-WRITTEN PIC 9(5) COMP VALUE ZERO.
015600
015700* FLAT PER-CLAIM WORKING TABLE, ARRIVAL ORDER, RE-DERIVED FROM
015800* THE CLAIMS EXTRACT THE SAME WAY AZPROV/AZGRPH DO.
015900 01  WS-CLAIM-TABLE.
016000     05  WS-CT-ENTRY OCCURS 5000 TIMES.
016100         10  WS-CT-PROVIDER-ID       PIC X(16).
016200         10  WS-CT-SERVICE-TYPE      PIC X(12).
016300         10  WS-CT-FACILITY-TYPE     PIC X(12).
016400         10  WS-CT-BILLED-AMOUNT     PIC S9(11)V99.
016500         10  WS-CT-DUP-SW            PIC X(01).
016600             88  WS-CT-IS-DUP        VALUE "Y".
016700
016800* DISTINCT-PROVIDER TABLE FOR THE U14 GROUP PASS.
016900 01  WS-PROVIDER-TABLE.
017000     05  WS-PV-ENTRY OCCURS 500 TIMES.
017100         10  WS-PV-ID                PIC X(16).
017200         10  WS-PV-CLAIM-CNT         PIC 9(5) COMP.
017300         10  WS-PV-DUP-CNT           PIC 9(5) COMP.
017400
017500* ROLLING WINDOW-20 ENTROPY TABLE FOR THE U13 CHANGE-POINT SCAN,
017600* ONE ENTRY PER WINDOW START POSITION.
017700 01  WS-WINENT-TABLE.
017800     05  WS-WE-ENTRY OCCURS 5000 TIMES  PIC S9(3)V9(4).
017900
018000 01  WS-BIN-COUNTS.
018100     05  WS-BIN-CNT OCCURS 10 TIMES  PIC 9(5) COMP.
018200
018300 01  WS-STATS-FIELDS.
018400     05  WS-SERIES-MIN           PIC S9(11)V99.
018500     05  WS-SERIES-MAX           PIC S9(11)V99.
018600     05  WS-SERIES-SUM           PIC S9(13)V99 COMP-3.
018700     05  WS-SERIES-MEAN          PIC S9(11)V9999.
018800     05  WS-SERIES-SUMSQ         PIC S9(15)V9999 COMP-3.
018900     05  WS-SERIES-VARIANCE      PIC S9(11)V9999 COMP-3.
019000     05  WS-SERIES-STD           PIC S9(11)V9999.
019100     05  WS-SERIES-CV            PIC S9(5)V9999.
019200     05  WS-SERIES-ENTROPY       PIC S9(3)V9(4).
019300     05  WS-BIN-PROB             PIC 9V9999.
019400     05  WS-LOG2-TERM            PIC S9(5)V9999.
019500     05  WS-UNIQUE-COUNT         PIC 9(7).
019600     05  WS-DISTINCT-RATIO       PIC 9V9999.
019700     05  WS-REG-SCORE-CALC       PIC S9(2)V9999.
019800     05  WS-REGULARITY-SCORE     PIC 9V9999.
019900     05  WS-DIFF-CUR             PIC S9(11)V99.
020000     05  WS-DIFF-SUM             PIC S9(13)V99 COMP-3.
020100     05  WS-DIFF-SUMSQ           PIC S9(15)V9999 COMP-3.
020200     05  WS-DIFF-MEAN            PIC S9(11)V9999.
020300     05  WS-DIFF-VARIANCE        PIC S9(11)V9999 COMP-3.
020400     05  WS-WIN-MIN              PIC S9(11)V99.
020500     05  WS-WIN-MAX              PIC S9(11)V99.
020600     05  WS-WIN-ENTROPY          PIC S9(3)V9(4).
020700     05  WS-ANOMALY-SW           PIC X(01).
020800     05  WS-INTERP-TEXT          PIC X(28).
020900     05  WS-CP-COUNT             PIC 9(4) COMP VALUE ZERO.
021000     05  WS-CP-MEAN-ADJ          PIC S9(3)V9(4).
021100     05  WS-CP-DIFF              PIC S9(4)V9(4).
021200     05  WS-CP-ABS-DIFF          PIC S9(4)V9(4).
021300     05  WS-CP-RATIO             PIC S9(3)V9999.
021400     05  WS-CP-POSITION          PIC 9(7).
021500
021600* REDUNDANCY WORKING FIELDS (U14)
021700 01  WS-REDUND-FIELDS.
021800     05  WS-DUP-COUNT            PIC 9(5) COMP.
021900     05  WS-TUPLE-COUNT          PIC 9(5) COMP.
022000     05  WS-REDUND-RATIO         PIC 9V9999.
022100     05  WS-FRAUD-SCORE          PIC 9V9999.
022200     05  WS-BASELINE             PIC 9V9999.
022300     05  WS-GRP-RATIO-SUM        PIC S9(7)V9999 COMP-3.
022400     05  WS-GRP-RATIO-MIN        PIC 9V9999.
022500     05  WS-GRP-RATIO-MAX        PIC 9V9999.
022600     05  WS-GRP-RATIO-AVG        PIC 9V9999.
022700     05  WS-GRP-ANOMALY-CNT      PIC 9(5) COMP VALUE ZERO.
022800     05  WS-GRP-VALID-CNT        PIC 9(5) COMP VALUE ZERO.
022900     05  WS-WIN-LABEL            PIC X(20).
023000     05  WS-WIN-NBR-EDIT         PIC 9(4).
023100
023200 COPY AZWORK.
023300 COPY AZCKPARM.
023400 COPY AZSQPARM.
023500 COPY AZLGPARM.
023600
023700 LINKAGE SECTION.
023800
023900 PROCEDURE DIVISION.
024000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024100     PERFORM 100-MAINLINE THRU 100-EXIT
024200             UNTIL NO-MORE-DATA.
024300     PERFORM 200-CALC-SERIES-ENTROPY THRU 200-EXIT.
024400     PERFORM 210-CALC-REGULARITY THRU 210-EXIT.
024500     PERFORM 220-FIND-CHANGE-POINTS THRU 220-EXIT.
024600     PERFORM 230-INTERPRET-BAND THRU 230-EXIT.
024700     PERFORM 700-WRITE-ENTROPY-RCPT THRU 700-EXIT.
024800     PERFORM 320-WINDOW-ANALYSIS THRU 320-EXIT.
024900     PERFORM 330-GROUP-ANALYSIS THRU 330-EXIT.
025000     PERFORM 999-CLEANUP THRU 999-EXIT.
025100     MOVE +0 TO RETURN-CODE.
025200     GOBACK.
025300
025400 000-HOUSEKEEPING.
025500     DISPLAY "******** BEGIN JOB AZENTR ********".
025600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-CLAIM-TABLE,
025700                WS-PROVIDER-TABLE, WS-BIN-COUNTS.
025800     OPEN INPUT AZCLAIM-IN.
025900     OPEN EXTEND AZRCPT-OUT.
026000     OPEN OUTPUT SYSOUT.
026100     PERFORM 950-BUILD-TIMESTAMP THRU 950-EXIT.
026200     PERFORM 900-READ-CLAIMS THRU 900-EXIT.
026300 000-EXIT.
026400     EXIT.
026500
026600 100-MAINLINE.
026700     IF WS-CT-COUNT < 5000
026800         ADD 1 TO WS-CT-COUNT
026900         MOVE AZC-PROVIDER-ID   TO WS-CT-PROVIDER-ID(WS-CT-COUNT)
027000         MOVE AZC-SERVICE-TYPE  TO WS-CT-SERVICE-TYPE(WS-CT-COUNT)
027100         MOVE AZC-FACILITY-TYPE TO
027200                 WS-CT-FACILITY-TYPE(WS-CT-COUNT)
027300         MOVE AZC-BILLED-AMOUNT TO
027400                 WS-CT-BILLED-AMOUNT(WS-CT-COUNT)
027500         MOVE "N" TO WS-CT-DUP-SW(WS-CT-COUNT)
027600         PERFORM 110-CHECK-DUP-TUPLE THRU 110-EXIT
027700         PERFORM 120-FIND-OR-ADD-PROVIDER THRU 120-EXIT
027800     ELSE
027900         DISPLAY "*** WARNING - CLAIM TABLE CAPACITY (5000) "
028000         DISPLAY "*** EXCEEDED, EXCESS CLAIMS NOT ANALYZED".
028100     PERFORM 900-READ-CLAIMS THRU 900-EXIT.
028200 100-EXIT.
028300     EXIT.
028400
028500* 110-CHECK-DUP-TUPLE - SAME (PROVIDER-ID, SERVICE-TYPE,
028600* FACILITY-TYPE, BILLED-AMOUNT) TUPLE TEST AZPROV USES FOR ITS
028700* U2 REDUNDANCY RATIO, RUN HERE AGAINST THE WHOLE-BATCH TABLE SO
028800* THE WINDOW AND GROUP SLICES BELOW SHARE ONE DEFINITION OF
028900* "DUPLICATE" - ANY RECORD WHOSE TUPLE MATCHES AN EARLIER RECORD
029000* IN THE BATCH.
029100 110-CHECK-DUP-TUPLE.
029200     SET WS-NOT-FOUND TO TRUE.
029300     PERFORM 111-MATCH-ONE-TUPLE THRU 111-EXIT
029400             VARYING WS-CJ FROM 1 BY 1
029500             UNTIL WS-CJ >= WS-CT-COUNT OR WS-FOUND.
029600 110-EXIT.
029700     EXIT.
029800
029900 111-MATCH-ONE-TUPLE.
030000     IF WS-CT-PROVIDER-ID(WS-CJ)   = AZC-PROVIDER-ID
030100        AND WS-CT-SERVICE-TYPE(WS-CJ)  = AZC-SERVICE-TYPE
030200        AND WS-CT-FACILITY-TYPE(WS-CJ) = AZC-FACILITY-TYPE
030300        AND WS-CT-BILLED-AMOUNT(WS-CJ) = AZC-BILLED-AMOUNT
030400         MOVE "Y" TO WS-CT-DUP-SW(WS-CT-COUNT)
030500         SET WS-FOUND TO TRUE.
030600 111-EXIT.
030700     EXIT.
030800
030900 120-FIND-OR-ADD-PROVIDER.
031000     SET WS-NOT-FOUND TO TRUE.
031100     PERFORM 121-MATCH-ONE-PROVIDER THRU 121-EXIT
031200             VARYING WS-CJ FROM 1 BY 1
031300             UNTIL WS-CJ > WS-PV-TOTAL OR WS-FOUND.
031400     IF WS-NOT-FOUND
031500         IF WS-PV-TOTAL < 500
031600             ADD 1 TO WS-PV-TOTAL
031700             MOVE AZC-PROVIDER-ID TO WS-PV-ID(WS-PV-TOTAL)
031800             MOVE 1               TO WS-PV-CLAIM-CNT(WS-PV-TOTAL)
031900             IF WS-CT-IS-DUP(WS-CT-COUNT)
032000                 MOVE 1 TO WS-PV-DUP-CNT(WS-PV-TOTAL)
032100             ELSE
032200                 MOVE 0 TO WS-PV-DUP-CNT(WS-PV-TOTAL)
032300             END-IF
032400         ELSE
032500             DISPLAY "*** WARNING - PROVIDER TABLE CAPACITY (500) "
032600             DISPLAY "*** EXCEEDED IN AZENTR GROUP PASS"
032700         END-IF
032800     END-IF.
032900 120-EXIT.
033000     EXIT.
033100
033200 121-MATCH-ONE-PROVIDER.
033300     IF WS-PV-ID(WS-CJ) = AZC-PROVIDER-ID
033400         ADD 1 TO WS-PV-CLAIM-CNT(WS-CJ)
033500         IF WS-CT-IS-DUP(WS-CT-COUNT)
033600             ADD 1 TO WS-PV-DUP-CNT(WS-CJ)
033700         END-IF
033800         SET WS-FOUND TO TRUE.
033900 121-EXIT.
034000     EXIT.
034100
034200* 200-CALC-SERIES-ENTROPY (U13) - MIN/MAX/MEAN/UNIQUE-COUNT OVER
034300* THE WHOLE BILLED-AMOUNT SERIES, THEN BINNED SHANNON ENTROPY
034400* (10 EQUAL-WIDTH BINS, CALLS AZLOG2 PER NON-EMPTY BIN).
034500 200-CALC-SERIES-ENTROPY.
034600     MOVE ZERO TO WS-SERIES-ENTROPY, WS-UNIQUE-COUNT,
034700                  WS-SERIES-MIN, WS-SERIES-MAX, WS-SERIES-MEAN.
034800     IF WS-CT-COUNT = 0
034900         GO TO 200-EXIT.
035000     MOVE WS-CT-BILLED-AMOUNT(1) TO WS-SERIES-MIN.
035100     MOVE WS-CT-BILLED-AMOUNT(1) TO WS-SERIES-MAX.
035200     MOVE ZERO TO WS-SERIES-SUM.
035300     PERFORM 201-SCAN-ONE-VALUE THRU 201-EXIT
035400             VARYING WS-CI FROM 1 BY 1 UNTIL WS-CI > WS-CT-COUNT.
035500     COMPUTE WS-SERIES-MEAN ROUNDED = WS-SERIES-SUM / WS-CT-COUNT.
035600
035700     IF WS-CT-COUNT < 2 OR WS-SERIES-MIN = WS-SERIES-MAX
035800         MOVE ZERO TO WS-SERIES-ENTROPY
035900         GO TO 200-EXIT.
036000
036100     PERFORM 202-CLEAR-ONE-BIN THRU 202-EXIT
036200             VARYING WS-BI FROM 1 BY 1 UNTIL WS-BI > 10.
036300     PERFORM 203-BIN-ONE-VALUE THRU 203-EXIT
036400             VARYING WS-CI FROM 1 BY 1 UNTIL WS-CI > WS-CT-COUNT.
036500     MOVE ZERO TO WS-SERIES-ENTROPY.
036600     PERFORM 204-ADD-ONE-BIN-TERM THRU 204-EXIT
036700             VARYING WS-BI FROM 1 BY 1 UNTIL WS-BI > 10.
036800 200-EXIT.
036900     EXIT.
037000
037100 201-SCAN-ONE-VALUE.
037200     IF WS-CT-BILLED-AMOUNT(WS-CI) < WS-SERIES-MIN
037300         MOVE WS-CT-BILLED-AMOUNT(WS-CI) TO WS-SERIES-MIN
037400     END-IF.
037500     IF WS-CT-BILLED-AMOUNT(WS-CI) > WS-SERIES-MAX
037600         MOVE WS-CT-BILLED-AMOUNT(WS-CI) TO WS-SERIES-MAX
037700     END-IF.
037800     ADD WS-CT-BILLED-AMOUNT(WS-CI) TO WS-SERIES-SUM.
037900     PERFORM 205-CHECK-UNIQUE THRU 205-EXIT.
038000 201-EXIT.
038100     EXIT.
038200
038300 202-CLEAR-ONE-BIN.
038400     MOVE ZERO TO WS-BIN-CNT(WS-BI).
038500 202-EXIT.
038600     EXIT.
038700
038800 203-BIN-ONE-VALUE.
038900     COMPUTE WS-BI =
039000         ((WS-CT-BILLED-AMOUNT(WS-CI) - WS-SERIES-MIN) * 9) /
039100         (WS-SERIES-MAX - WS-SERIES-MIN).
039200     ADD 1 TO WS-BI.
039300     IF WS-BI > 10
039400         MOVE 10 TO WS-BI.
039500     ADD 1 TO WS-BIN-CNT(WS-BI).
039600 203-EXIT.
039700     EXIT.
039800
039900 204-ADD-ONE-BIN-TERM.
040000     IF WS-BIN-CNT(WS-BI) > 0
040100         COMPUTE WS-BIN-PROB ROUNDED =
040200             WS-BIN-CNT(WS-BI) / WS-CT-COUNT
040300         MOVE WS-BIN-PROB TO LOG2-INPUT
040400         CALL "AZLOG2" USING LOG2-PARM
040500         COMPUTE WS-LOG2-TERM ROUNDED =
040600             WS-BIN-PROB * LOG2-RESULT
040700         SUBTRACT WS-LOG2-TERM FROM WS-SERIES-ENTROPY.
040800 204-EXIT.
040900     EXIT.
041000
041100* 205-CHECK-UNIQUE - IS WS-CT-BILLED-AMOUNT(WS-CI) THE FIRST
041200* OCCURRENCE OF ITS VALUE IN THE SERIES SO FAR.
041300 205-CHECK-UNIQUE.
041400     SET WS-NOT-FOUND TO TRUE.
041500     PERFORM 206-MATCH-ONE-PRIOR-VALUE THRU 206-EXIT
041600             VARYING WS-CJ FROM 1 BY 1
041700             UNTIL WS-CJ >= WS-CI OR WS-FOUND.
041800     IF WS-NOT-FOUND
041900         ADD 1 TO WS-UNIQUE-COUNT
042000     END-IF.
042100 205-EXIT.
042200     EXIT.
042300
042400 206-MATCH-ONE-PRIOR-VALUE.
042500     IF WS-CT-BILLED-AMOUNT(WS-CJ) = WS-CT-BILLED-AMOUNT(WS-CI)
042600         SET WS-FOUND TO TRUE.
042700 206-EXIT.
042800     EXIT.
042900
043000* 210-CALC-REGULARITY (U13) - COEFFICIENT OF VARIATION VIA THE
043100* POPULATION STANDARD DEVIATION (CALLS AZSQRT), THE DISTINCT-
043200* VALUE BONUS AND THE CONSECUTIVE-DIFFERENCE-VARIANCE BONUS.
043300 210-CALC-REGULARITY.
043400     MOVE ZERO TO WS-REGULARITY-SCORE.
043500     IF WS-CT-COUNT < 2
043600         GO TO 210-EXIT.
043700
043800     MOVE ZERO TO WS-SERIES-SUMSQ.
043900     PERFORM 211-ADD-ONE-SUMSQ-TERM THRU 211-EXIT
044000             VARYING WS-CI FROM 1 BY 1 UNTIL WS-CI > WS-CT-COUNT.
044100     COMPUTE WS-SERIES-VARIANCE ROUNDED =
044200             WS-SERIES-SUMSQ / WS-CT-COUNT.
044300     MOVE WS-SERIES-VARIANCE TO SQRT-INPUT.
044400     CALL "AZSQRT" USING SQRT-PARM.
044500     MOVE SQRT-RESULT TO WS-SERIES-STD.
044600
044700     IF WS-SERIES-MEAN = ZERO
044800         GO TO 210-EXIT.
044900
045000     IF WS-SERIES-MEAN < ZERO
045100         COMPUTE WS-SERIES-CV ROUNDED =
045200                 WS-SERIES-STD / (WS-SERIES-MEAN * -1)
045300     ELSE
045400         COMPUTE WS-SERIES-CV ROUNDED =
045500                 WS-SERIES-STD / WS-SERIES-MEAN
045600     END-IF.
045700
045800* WS-SERIES-CV CAN EXCEED 1 WHEN THE STANDARD DEVIATION RUNS
045900* BIGGER THAN THE MEAN, WHICH MAKES 1 - CV NEGATIVE - THE MATH
046000* IS DONE IN A SIGNED SCRATCH FIELD AND CLAMPED BEFORE IT EVER
046100* TOUCHES THE UNSIGNED RECEIPT FIELD (AN UNSIGNED MOVE OF A
046200* NEGATIVE COMPUTE RESULT JUST DROPS THE SIGN, NOT THE VALUE).
046300     COMPUTE WS-REG-SCORE-CALC ROUNDED = 1 - WS-SERIES-CV.
046400     IF WS-REG-SCORE-CALC < ZERO
046500         MOVE ZERO TO WS-REG-SCORE-CALC
046600     END-IF.
046700
046800     COMPUTE WS-DISTINCT-RATIO ROUNDED =
046900             WS-UNIQUE-COUNT / WS-CT-COUNT.
047000     IF WS-DISTINCT-RATIO < 0.5000
047100         ADD 0.3000 TO WS-REG-SCORE-CALC
047200     END-IF.
047300
047400     MOVE ZERO TO WS-DIFF-SUM.
047500     PERFORM 212-ADD-ONE-DIFF THRU 212-EXIT
047600             VARYING WS-CI FROM 2 BY 1 UNTIL WS-CI > WS-CT-COUNT.
047700     COMPUTE WS-DIFF-MEAN ROUNDED = WS-DIFF-SUM / (WS-CT-COUNT - 1).
047800     MOVE ZERO TO WS-DIFF-SUMSQ.
047900     PERFORM 213-ADD-ONE-DIFF-SUMSQ THRU 213-EXIT
048000             VARYING WS-CI FROM 2 BY 1 UNTIL WS-CI > WS-CT-COUNT.
048100     COMPUTE WS-DIFF-VARIANCE ROUNDED =
048200             WS-DIFF-SUMSQ / (WS-CT-COUNT - 1).
048300     IF WS-DIFF-VARIANCE < 0.0100
048400         ADD 0.2000 TO WS-REG-SCORE-CALC
048500     END-IF.
048600     IF WS-REG-SCORE-CALC > 1.0000
048700         MOVE 1.0000 TO WS-REG-SCORE-CALC
048800     END-IF.
048900     MOVE WS-REG-SCORE-CALC TO WS-REGULARITY-SCORE.
049000 210-EXIT.
049100     EXIT.
049200
049300 211-ADD-ONE-SUMSQ-TERM.
049400     COMPUTE WS-SERIES-SUMSQ =
049500         WS-SERIES-SUMSQ +
049600         ((WS-CT-BILLED-AMOUNT(WS-CI) - WS-SERIES-MEAN) *
049700          (WS-CT-BILLED-AMOUNT(WS-CI) - WS-SERIES-MEAN)).
049800 211-EXIT.
049900     EXIT.
050000
050100 212-ADD-ONE-DIFF.
050200     COMPUTE WS-DIFF-CUR =
050300         WS-CT-BILLED-AMOUNT(WS-CI) - WS-CT-BILLED-AMOUNT(WS-CI - 1).
050400     ADD WS-DIFF-CUR TO WS-DIFF-SUM.
050500 212-EXIT.
050600     EXIT.
050700
050800 213-ADD-ONE-DIFF-SUMSQ.
050900     COMPUTE WS-DIFF-CUR =
051000         WS-CT-BILLED-AMOUNT(WS-CI) - WS-CT-BILLED-AMOUNT(WS-CI - 1).
051100     COMPUTE WS-DIFF-SUMSQ =
051200         WS-DIFF-SUMSQ +
051300         ((WS-DIFF-CUR - WS-DIFF-MEAN) * (WS-DIFF-CUR - WS-DIFF-MEAN)).
051400 213-EXIT.
051500     EXIT.
051600
051700* 220-FIND-CHANGE-POINTS (U13) - ROLLING WINDOW-20 ENTROPIES,
051800* FLAGGED WHEN A WINDOW'S ENTROPY DEVIATES FROM THE AVERAGE OF
051900* ITS NEIGHBORS BY MORE THAN 30 PERCENT.  SERIES UNDER 40 VALUES
052000* CARRIES NONE.  POSITIONS ARE DUMPED TO SYSOUT ONLY - THE
052100* RECEIPT LAYOUT HAS NO ROOM FOR A LIST OF THEM.
052200 220-FIND-CHANGE-POINTS.
052300     MOVE ZERO TO WS-CP-COUNT.
052400     IF WS-CT-COUNT < 40
052500         GO TO 220-EXIT.
052600
052700     COMPUTE WS-WIN-END = WS-CT-COUNT - 19.
052800     PERFORM 221-SCORE-ONE-WINDOW THRU 221-EXIT
052900             VARYING WS-WI FROM 1 BY 1 UNTIL WS-WI > WS-WIN-END.
053000     PERFORM 222-CHECK-ONE-CHANGE-POINT THRU 222-EXIT
053100             VARYING WS-WI FROM 2 BY 1
053200             UNTIL WS-WI > (WS-WIN-END - 1).
053300 220-EXIT.
053400     EXIT.
053500
053600 221-SCORE-ONE-WINDOW.
053700     PERFORM 225-CALC-WINDOW-ENTROPY THRU 225-EXIT.
053800 221-EXIT.
053900     EXIT.
054000
054100 222-CHECK-ONE-CHANGE-POINT.
054200     COMPUTE WS-CP-MEAN-ADJ =
054300         (WS-WE-ENTRY(WS-WI - 1) + WS-WE-ENTRY(WS-WI + 1)) / 2.
054400     IF WS-CP-MEAN-ADJ NOT = ZERO
054500         COMPUTE WS-CP-DIFF = WS-WE-ENTRY(WS-WI) - WS-CP-MEAN-ADJ
054600         MOVE WS-CP-DIFF TO WS-CP-ABS-DIFF
054700         IF WS-CP-ABS-DIFF < ZERO
054800             MULTIPLY WS-CP-ABS-DIFF BY -1
054900                     GIVING WS-CP-ABS-DIFF
055000         END-IF
055100         COMPUTE WS-CP-RATIO ROUNDED =
055200             WS-CP-ABS-DIFF / WS-CP-MEAN-ADJ
055300         IF WS-CP-RATIO > 0.3000
055400             ADD 1 TO WS-CP-COUNT
055500             COMPUTE WS-CP-POSITION = WS-WI + 10
055600             DISPLAY "** CHANGE POINT AT SERIES POSITION **"
055700             DISPLAY WS-CP-POSITION
055800         END-IF
055900     END-IF.
056000 222-EXIT.
056100     EXIT.
056200
056300* 225-CALC-WINDOW-ENTROPY - SAME 10-BIN SHANNON ENTROPY AS
056400* 200-CALC-SERIES-ENTROPY, SCOPED TO THE 20 VALUES STARTING AT
056500* WS-WI.  USES ITS OWN MIN/MAX SO THE WHOLE-SERIES STATS FROM
056600* 200 ARE LEFT UNTOUCHED.
056700 225-CALC-WINDOW-ENTROPY.
056800     MOVE WS-CT-BILLED-AMOUNT(WS-WI) TO WS-WIN-MIN.
056900     MOVE WS-CT-BILLED-AMOUNT(WS-WI) TO WS-WIN-MAX.
057000     PERFORM 226-SCAN-ONE-WIN-VALUE THRU 226-EXIT
057100             VARYING WS-EI FROM WS-WI BY 1
057200             UNTIL WS-EI > (WS-WI + 19).
057300     IF WS-WIN-MIN = WS-WIN-MAX
057400         MOVE ZERO TO WS-WE-ENTRY(WS-WI)
057500         GO TO 225-EXIT.
057600
057700     PERFORM 227-CLEAR-ONE-WIN-BIN THRU 227-EXIT
057800             VARYING WS-BI FROM 1 BY 1 UNTIL WS-BI > 10.
057900     PERFORM 228-BIN-ONE-WIN-VALUE THRU 228-EXIT
058000             VARYING WS-EI FROM WS-WI BY 1
058100             UNTIL WS-EI > (WS-WI + 19).
058200     MOVE ZERO TO WS-WIN-ENTROPY.
058300     PERFORM 229-ADD-ONE-WIN-BIN-TERM THRU 229-EXIT
058400             VARYING WS-BI FROM 1 BY 1 UNTIL WS-BI > 10.
058500     MOVE WS-WIN-ENTROPY TO WS-WE-ENTRY(WS-WI).
058600 225-EXIT.
058700     EXIT.
058800
058900 226-SCAN-ONE-WIN-VALUE.
059000     IF WS-CT-BILLED-AMOUNT(WS-EI) < WS-WIN-MIN
059100         MOVE WS-CT-BILLED-AMOUNT(WS-EI) TO WS-WIN-MIN
059200     END-IF.
059300     IF WS-CT-BILLED-AMOUNT(WS-EI) > WS-WIN-MAX
059400         MOVE WS-CT-BILLED-AMOUNT(WS-EI) TO WS-WIN-MAX.
059500 226-EXIT.
059600     EXIT.
059700
059800 227-CLEAR-ONE-WIN-BIN.
059900     MOVE ZERO TO WS-BIN-CNT(WS-BI).
060000 227-EXIT.
060100     EXIT.
060200
060300 228-BIN-ONE-WIN-VALUE.
060400     COMPUTE WS-BI =
060500         ((WS-CT-BILLED-AMOUNT(WS-EI) - WS-WIN-MIN) * 9) /
060600         (WS-WIN-MAX - WS-WIN-MIN).
060700     ADD 1 TO WS-BI.
060800     IF WS-BI > 10
060900         MOVE 10 TO WS-BI.
061000     ADD 1 TO WS-BIN-CNT(WS-BI).
061100 228-EXIT.
061200     EXIT.
061300
061400 229-ADD-ONE-WIN-BIN-TERM.
061500     IF WS-BIN-CNT(WS-BI) > 0
061600         COMPUTE WS-BIN-PROB ROUNDED = WS-BIN-CNT(WS-BI) / 20
061700         MOVE WS-BIN-PROB TO LOG2-INPUT
061800         CALL "AZLOG2" USING LOG2-PARM
061900         COMPUTE WS-LOG2-TERM ROUNDED =
062000             WS-BIN-PROB * LOG2-RESULT
062100         SUBTRACT WS-LOG2-TERM FROM WS-WIN-ENTROPY.
062200 229-EXIT.
062300     EXIT.
062400
062500* 230-INTERPRET-BAND (U13) - PLAIN-LANGUAGE BAND OFF THE
062600* REGULARITY SCORE AND THE SERIES ENTROPY, IN SPEC ORDER.
062700 230-INTERPRET-BAND.
062800     IF WS-REGULARITY-SCORE > 0.8000
062900         MOVE "highly_regular_suspicious" TO WS-INTERP-TEXT
063000         MOVE "Y" TO WS-ANOMALY-SW
063100     ELSE
063200         IF WS-REGULARITY-SCORE > 0.6000
063300             MOVE "moderately_regular" TO WS-INTERP-TEXT
063400             MOVE "N" TO WS-ANOMALY-SW
063500         ELSE
063600             IF WS-SERIES-ENTROPY < 1.0000
063700                 MOVE "low_entropy_concentrated" TO WS-INTERP-TEXT
063800                 MOVE "Y" TO WS-ANOMALY-SW
063900             ELSE
064000                 IF WS-SERIES-ENTROPY > 3.0000
064100                     MOVE "high_entropy_random" TO WS-INTERP-TEXT
064200                     MOVE "N" TO WS-ANOMALY-SW
064300                 ELSE
064400                     MOVE "normal_pattern" TO WS-INTERP-TEXT
064500                     MOVE "N" TO WS-ANOMALY-SW
064600                 END-IF
064700             END-IF
064800         END-IF
064900     END-IF.
065000 230-EXIT.
065100     EXIT.
065200
065300 700-WRITE-ENTROPY-RCPT.
065400     INITIALIZE AZ-RECEIPT-REC.
065500     SET AZR-TYPE-ENTROPY TO TRUE.
065600     MOVE WS-TB-YYYY-MM-DD-TS TO AZR-RECEIPT-TS.
065700     MOVE AZ-TENANT-CONST     TO AZR-TENANT-ID.
065800     MOVE "BILLED_AMOUNT_SERIES" TO AZR-E-METRIC-NAME.
065900     MOVE WS-SERIES-ENTROPY   TO AZR-E-ENTROPY-VALUE.
066000     MOVE WS-SERIES-MIN       TO AZR-E-MIN-VALUE.
066100     MOVE WS-SERIES-MAX       TO AZR-E-MAX-VALUE.
066200     MOVE WS-SERIES-MEAN      TO AZR-E-MEAN-VALUE.
066300     MOVE WS-UNIQUE-COUNT     TO AZR-E-UNIQUE-COUNT.
066400     MOVE WS-REGULARITY-SCORE TO AZR-E-REGULARITY-SCORE.
066500     MOVE WS-ANOMALY-SW       TO AZR-E-ANOMALY-FLAG.
066600     MOVE WS-INTERP-TEXT      TO AZR-E-INTERPRETATION.
066700     PERFORM 760-STAMP-CHECK-VALUE THRU 760-EXIT.
066800     PERFORM 780-WRITE-RECEIPT THRU 780-EXIT.
066900     ADD 1 TO WS-ENTROPY-RCPTS-WRITTEN.
067000 700-EXIT.
067100     EXIT.
067200
067300* 320-WINDOW-ANALYSIS (U14) - FIXED WINDOWS OF 100 RECORDS OVER
067400* THE ARRIVAL-ORDER CLAIM TABLE, SKIPPING WINDOWS UNDER 10.
067500 320-WINDOW-ANALYSIS.
067600     IF WS-CT-COUNT < 10
067700         GO TO 320-EXIT.
067800     PERFORM 321-SCORE-ONE-WINDOW THRU 321-EXIT
067900             VARYING WS-WIN-START FROM 1 BY 100
068000             UNTIL WS-WIN-START > WS-CT-COUNT.
068100 320-EXIT.
068200     EXIT.
068300
068400 321-SCORE-ONE-WINDOW.
068500     COMPUTE WS-WIN-END = WS-WIN-START + 99.
068600     IF WS-WIN-END > WS-CT-COUNT
068700         MOVE WS-CT-COUNT TO WS-WIN-END.
068800     COMPUTE WS-TUPLE-COUNT = WS-WIN-END - WS-WIN-START + 1.
068900     IF WS-TUPLE-COUNT >= 10
069000         ADD 1 TO WS-WIN-NBR
069100         PERFORM 325-SCORE-WINDOW THRU 325-EXIT.
069200 321-EXIT.
069300     EXIT.
069400
069500 325-SCORE-WINDOW.
069600     MOVE ZERO TO WS-DUP-COUNT.
069700     PERFORM 326-COUNT-ONE-DUP THRU 326-EXIT
069800             VARYING WS-CI FROM WS-WIN-START BY 1
069900             UNTIL WS-CI > WS-WIN-END.
070000     COMPUTE WS-REDUND-RATIO ROUNDED =
070100         1 - (WS-DUP-COUNT / WS-TUPLE-COUNT).
070200     MOVE AZ-REDUND-BASE-MEDICAID TO WS-BASELINE.
070300     PERFORM 340-CALC-FRAUD-SCORE THRU 340-EXIT.
070400
070500     INITIALIZE AZ-RECEIPT-REC.
070600     SET AZR-TYPE-ENTROPY TO TRUE.
070700     MOVE WS-TB-YYYY-MM-DD-TS TO AZR-RECEIPT-TS.
070800     MOVE AZ-TENANT-CONST     TO AZR-TENANT-ID.
070900     MOVE WS-WIN-NBR          TO WS-WIN-NBR-EDIT.
071000     STRING "REDUND-WINDOW-" DELIMITED BY SIZE
071100            WS-WIN-NBR-EDIT   DELIMITED BY SIZE
071200            INTO WS-WIN-LABEL.
071300     MOVE WS-WIN-LABEL        TO AZR-E-METRIC-NAME.
071400     MOVE WS-REDUND-RATIO     TO AZR-E-ENTROPY-VALUE.
071500     MOVE WS-FRAUD-SCORE      TO AZR-E-REGULARITY-SCORE.
071600     MOVE ZERO                TO AZR-E-MIN-VALUE.
071700     MOVE ZERO                TO AZR-E-MAX-VALUE.
071800     MOVE ZERO                TO AZR-E-MEAN-VALUE.
071900     MOVE WS-TUPLE-COUNT      TO AZR-E-UNIQUE-COUNT.
072000     IF WS-REDUND-RATIO < 0.4000
072100         MOVE "Y" TO AZR-E-ANOMALY-FLAG
072200     ELSE
072300         MOVE "N" TO AZR-E-ANOMALY-FLAG
072400     END-IF.
072500     MOVE "redundancy_window" TO AZR-E-INTERPRETATION.
072600     PERFORM 760-STAMP-CHECK-VALUE THRU 760-EXIT.
072700     PERFORM 780-WRITE-RECEIPT THRU 780-EXIT.
072800     ADD 1 TO WS-ENTROPY-RCPTS-WRITTEN.
072900 325-EXIT.
073000     EXIT.
073100
073200 326-COUNT-ONE-DUP.
073300     IF WS-CT-IS-DUP(WS-CI)
073400         ADD 1 TO WS-DUP-COUNT.
073500 326-EXIT.
073600     EXIT.
073700
073800* 330-GROUP-ANALYSIS (U14) - GROUPS OF >= 5 CLAIMS BY PROVIDER ID;
073900* ONE SUMMARY RECEIPT CARRYING MIN/MAX/AVG RATIO ACROSS THE
074000* QUALIFYING GROUPS AND THE COUNT WHOSE RATIO IS BELOW 0.40.
074100 330-GROUP-ANALYSIS.
074200     MOVE ZERO   TO WS-GRP-RATIO-SUM, WS-GRP-ANOMALY-CNT,
074300                    WS-GRP-VALID-CNT.
074400     MOVE 9.9999 TO WS-GRP-RATIO-MIN.
074500     MOVE ZERO   TO WS-GRP-RATIO-MAX.
074600     PERFORM 331-SCORE-ONE-GROUP THRU 331-EXIT
074700             VARYING WS-GI FROM 1 BY 1 UNTIL WS-GI > WS-PV-TOTAL.
074800     IF WS-GRP-VALID-CNT = 0
074900         GO TO 330-EXIT.
075000     COMPUTE WS-GRP-RATIO-AVG ROUNDED =
075100         WS-GRP-RATIO-SUM / WS-GRP-VALID-CNT.
075200
075300     INITIALIZE AZ-RECEIPT-REC.
075400     SET AZR-TYPE-ENTROPY TO TRUE.
075500     MOVE WS-TB-YYYY-MM-DD-TS TO AZR-RECEIPT-TS.
075600     MOVE AZ-TENANT-CONST     TO AZR-TENANT-ID.
075700     MOVE "REDUND_GROUP_SUMMARY" TO AZR-E-METRIC-NAME.
075800     MOVE WS-GRP-RATIO-AVG    TO AZR-E-ENTROPY-VALUE.
075900     MOVE WS-GRP-RATIO-MIN    TO AZR-E-MIN-VALUE.
076000     MOVE WS-GRP-RATIO-MAX    TO AZR-E-MAX-VALUE.
076100     MOVE WS-GRP-RATIO-AVG    TO AZR-E-MEAN-VALUE.
076200     MOVE WS-GRP-ANOMALY-CNT  TO AZR-E-UNIQUE-COUNT.
076300     MOVE ZERO                TO AZR-E-REGULARITY-SCORE.
076400     IF WS-GRP-ANOMALY-CNT > 0
076500         MOVE "Y" TO AZR-E-ANOMALY-FLAG
076600     ELSE
076700         MOVE "N" TO AZR-E-ANOMALY-FLAG
076800     END-IF.
076900     MOVE "redundancy_group_summary" TO AZR-E-INTERPRETATION.
077000     PERFORM 760-STAMP-CHECK-VALUE THRU 760-EXIT.
077100     PERFORM 780-WRITE-RECEIPT THRU 780-EXIT.
077200     ADD 1 TO WS-ENTROPY-RCPTS-WRITTEN.
077300 330-EXIT.
077400     EXIT.
077500
077600 331-SCORE-ONE-GROUP.
077700     IF WS-PV-CLAIM-CNT(WS-GI) >= 5
077800         COMPUTE WS-REDUND-RATIO ROUNDED =
077900             1 - (WS-PV-DUP-CNT(WS-GI) / WS-PV-CLAIM-CNT(WS-GI))
078000         ADD WS-REDUND-RATIO TO WS-GRP-RATIO-SUM
078100         ADD 1 TO WS-GRP-VALID-CNT
078200         IF WS-REDUND-RATIO < WS-GRP-RATIO-MIN
078300             MOVE WS-REDUND-RATIO TO WS-GRP-RATIO-MIN
078400         END-IF
078500         IF WS-REDUND-RATIO > WS-GRP-RATIO-MAX
078600             MOVE WS-REDUND-RATIO TO WS-GRP-RATIO-MAX
078700         END-IF
078800         IF WS-REDUND-RATIO < 0.4000
078900             ADD 1 TO WS-GRP-ANOMALY-CNT
079000         END-IF.
079100 331-EXIT.
079200     EXIT.
079300
079400* 340-CALC-FRAUD-SCORE - RATIO <= 0 -> 1.0; RATIO >= BASELINE ->
079500* 0.0; RATIO <= 0.40 -> 1.0; ELSE THE LINEAR TAPER, CLAMPED [0,1].
079600 340-CALC-FRAUD-SCORE.
079700     IF WS-REDUND-RATIO <= ZERO
079800         MOVE 1.0000 TO WS-FRAUD-SCORE
079900     ELSE
080000         IF WS-REDUND-RATIO >= WS-BASELINE
080100             MOVE ZERO TO WS-FRAUD-SCORE
080200         ELSE
080300             IF WS-REDUND-RATIO <= 0.4000
080400                 MOVE 1.0000 TO WS-FRAUD-SCORE
080500             ELSE
080600                 COMPUTE WS-FRAUD-SCORE ROUNDED =
080700                     1 - ((WS-REDUND-RATIO - 0.4000) /
080800                          (WS-BASELINE - 0.4000))
080900                 IF WS-FRAUD-SCORE < ZERO
081000                     MOVE ZERO TO WS-FRAUD-SCORE
081100                 END-IF
081200                 IF WS-FRAUD-SCORE > 1.0000
081300                     MOVE 1.0000 TO WS-FRAUD-SCORE
081400                 END-IF
081500             END-IF
081600         END-IF
081700     END-IF.
081800 340-EXIT.
081900     EXIT.
082000
082100 760-STAMP-CHECK-VALUE.
082200     MOVE "C"          TO FUNCTION-CODE.
082300     MOVE AZR-PAYLOAD  TO PAYLOAD-TEXT.
082400     MOVE 220          TO PAYLOAD-LEN.
082500     CALL "AZCKVAL" USING CKVAL-PARM.
082600     MOVE RESULT-VALUE TO AZR-CHECK-VALUE.
082700 760-EXIT.
082800     EXIT.
082900
083000 780-WRITE-RECEIPT.
083100     WRITE AZ-RECEIPT-REC.
083200     IF NOT CODE-WRITE
083300         MOVE "*** WRITE ERROR ON RECEIPTS LEDGER" TO
083400                 AZA-ABEND-REASON
083500         MOVE OFCODE TO AZA-ACTUAL-VAL
083600         GO TO 1000-ABEND-RTN.
083700 780-EXIT.
083800     EXIT.
083900
084000 900-READ-CLAIMS.
084100     READ AZCLAIM-IN
084200         AT END MOVE "N" TO MORE-DATA-SW
084300     END-READ.
084400 900-EXIT.
084500     EXIT.
084600
084700* 950-BUILD-TIMESTAMP - SAME PATTERN AS EVERY OTHER AZPROOF STEP.
084800 950-BUILD-TIMESTAMP.
084900     ACCEPT WS-TB-DATE FROM DATE.
085000     ACCEPT WS-TB-TIME FROM TIME.
085100     IF WS-TB-YY < 50
085200         MOVE 20 TO WS-TB-CENTURY
085300     ELSE
085400         MOVE 19 TO WS-TB-CENTURY.
085500     STRING WS-TB-CENTURY   DELIMITED BY SIZE
085600            WS-TB-YY        DELIMITED BY SIZE
085700            "-"             DELIMITED BY SIZE
085800            WS-TB-MM        DELIMITED BY SIZE
085900            "-"             DELIMITED BY SIZE
086000            WS-TB-DD        DELIMITED BY SIZE
086100            "T"             DELIMITED BY SIZE
086200            WS-TB-HH        DELIMITED BY SIZE
086300            ":"             DELIMITED BY SIZE
086400            WS-TB-MI        DELIMITED BY SIZE
086500            ":"             DELIMITED BY SIZE
086600            WS-TB-SS        DELIMITED BY SIZE
086700            INTO WS-TB-YYYY-MM-DD-TS.
086800 950-EXIT.
086900     EXIT.
087000
087100 999-CLEANUP.
087200     CLOSE AZCLAIM-IN, AZRCPT-OUT, SYSOUT.
087300     DISPLAY "** CLAIM TUPLES LOADED **".
087400     DISPLAY WS-CT-COUNT.
087500     DISPLAY "** DISTINCT PROVIDERS SEEN **".
087600     DISPLAY WS-PV-TOTAL.
087700     DISPLAY "** CHANGE POINTS DETECTED **".
087800     DISPLAY WS-CP-COUNT.
087900     DISPLAY "** ENTROPY_ANALYSIS RECEIPTS WRITTEN **".
088000     DISPLAY WS-ENTROPY-RCPTS-WRITTEN.
088100     DISPLAY "******** NORMAL END OF JOB AZENTR ********".
088200 999-EXIT.
088300     EXIT.
088400
088500* 1000-ABEND-RTN - FATAL I/O ERROR ON THE RECEIPTS LEDGER.
088600 1000-ABEND-RTN.
088700     WRITE SYSOUT-REC FROM AZ-ABEND-REC.
088800     CLOSE AZCLAIM-IN, AZRCPT-OUT, SYSOUT.
088900     DISPLAY "*** ABNORMAL END OF JOB - AZENTR ***".
089000     DIVIDE ZERO-VAL INTO ONE-VAL.
089100     GOBACK.
