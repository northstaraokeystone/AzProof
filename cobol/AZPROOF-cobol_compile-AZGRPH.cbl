000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  AZGRPH.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. AZ DEPT OF ADMINISTRATION - COBOL DEV CENTER.
000500 DATE-WRITTEN. 01/01/08.
000600 DATE-COMPILED. 01/01/08.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM RE-READS THE DAILY MEDICAID CLAIMS FILE
001300*          A SECOND TIME (SAME U1 EDIT RULES AS AZCLIN/AZPROV) AND
001400*          BUILDS TWO GRAPHS OVER THE PROVIDER POPULATION:
001500*
001600*          U4 - A PATIENT-SHARING GRAPH (AN EDGE JOINS TWO
001700*          PROVIDERS THAT BOTH BILLED FOR THE SAME PATIENT).  THE
001800*          DEGREE DISTRIBUTION'S SHANNON ENTROPY (VIA AZLOG2) AND
001900*          THE HUB PROVIDERS (DEGREE OVER TWICE THE MEAN) ARE
002000*          REPORTED IN ONE NETWORK_ANALYSIS RECEIPT.
002100*
002200*          U5 - A PRINCIPAL-SHARING GRAPH (AN EDGE JOINS TWO
002300*          PROVIDERS THAT LIST A COMMON PRINCIPAL).  EACH
002400*          CONNECTED COMPONENT OF SIZE 2 OR MORE IS SCORED AS A
002500*          POSSIBLE SHELL-COMPANY CLUSTER AND WRITTEN AS A
002600*          SHELL_DETECTION RECEIPT.  A CLUSTER WHERE ANY TWO
002700*          MEMBERS REGISTERED WITHIN 182 DAYS OF EACH OTHER IS
002800*          ALSO MARKED AS A REGISTRATION BURST, WHICH ADDS TO THE
002900*          CLUSTER'S RISK SCORE ON TOP OF SIZE AND BILLING.
003000*
003100******************************************************************
003200
003300         INPUT FILE              -   AZPROOF.DAILY.CLAIMS
003400
003500         OUTPUT RECEIPTS LEDGER  -   AZPROOF.PROD.RECEIPTS
003600                                     (OPENED EXTEND)
003700
003800         DUMP FILE               -   SYSOUT
003900
004000******************************************************************
004100*CHANGE LOG.
004200*
004300*   DATE      BY    DESCRIPTION
004400*   --------  ----  ------------------------------------------
004500*   01/01/08  JS    ORIGINAL PROGRAM TRMTSRCH - LAB-TEST TABLE
004600*                   SEARCH AND COST-CALCULATION STEP.
004700*   06/18/01  RPD   PROGRAM RETIRED FROM THE HOSPITAL SUITE AND
004800*                   REBUILT AS AZGRPH FOR THE NETWORK/SHELL
004900*                   DETECTION WORK - REQUEST AZP-0005.  LAB-TABLE
005000*                   SEARCH LOGIC REPLACED WITH THE PROVIDER
005100*                   ADJACENCY-GRAPH BUILD.
005200*   09/04/01  RPD   ADDED THE U5 PRINCIPAL-SHARING SHELL-CLUSTER
005300*                   PASS.
005400*   03/11/04  RPD   DEGREE-ENTROPY NOW CALLS AZLOG2 INSTEAD OF THE
005500*                   OLD LOOKUP-TABLE APPROXIMATION - AUDIT FINDING
005600*                   AZP-0062.
005700*   07/14/05  RPD   ADDED THE 345-CHECK-REG-BURST TEST TO THE U5
005800*                   PASS - IG FIELD OFFICE FLAGGED A CLUSTER OF
005900*                   FIVE ESA VENDORS ALL REGISTERED WITHIN THREE
006000*                   WEEKS OF EACH OTHER THAT THE SHARED-PRINCIPAL
006100*                   TEST ALONE HAD SCORED AS LOW RISK.
006200*   10/09/07  RPD   REVIEWED FOR THE REDUNDANCY-ANALYTICS
006300*                   ROLLOUT, NO CHANGE REQUIRED IN THIS PROGRAM.
006400******************************************************************
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER. IBM-390.
006800 OBJECT-COMPUTER. IBM-390.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT SYSOUT
007400     ASSIGN TO UT-S-SYSOUT
007500       ORGANIZATION IS SEQUENTIAL.
007600
007700     SELECT AZCLAIM-IN
007800     ASSIGN TO UT-S-AZCLMIN
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS OFCODE.
008100
008200     SELECT AZRCPT-OUT
008300     ASSIGN TO UT-S-AZRCPTS
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS OFCODE.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  SYSOUT
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 130 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS SYSOUT-REC.
009500 01  SYSOUT-REC  PIC X(130).
009600
009700 FD  AZCLAIM-IN
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 300 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS AZ-CLAIM-REC.
010300 COPY AZCLAIM.
010400
010500 FD  AZRCPT-OUT
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 280 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS AZ-RECEIPT-REC.
011100 COPY AZRCPT.
011200
011300 WORKING-STORAGE SECTION.
011400 77  OFCODE                  PIC X(2).
011500     88  CODE-WRITE    VALUE SPACES.
011600
011700 01  FLAGS-AND-SWITCHES.
011800     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
011900         88 NO-MORE-DATA VALUE "N".
012000     05 ERROR-FOUND-SW           PIC X(01) VALUE "Y".
012100         88 RECORD-ERROR-FOUND VALUE "Y".
012200         88 VALID-RECORD  VALUE "N".
012300
012400 COPY AZABEND.
012500
012600 01  WS-ABEND-TRIGGER.
012700     05  ZERO-VAL                PIC 9 VALUE 0.
012800     05  ONE-VAL                 PIC 9 VALUE 1.
012900
013000 01  WS-TIMESTAMP-BUILD.
013100     05  WS-TB-DATE              PIC 9(6).
013200     05  WS-TB-DATE-R REDEFINES WS-TB-DATE.
013300         10  WS-TB-YY            PIC 9(2).
013400         10  WS-TB-MM            PIC 9(2).
013500         10  WS-TB-DD            PIC 9(2).
013600     05  WS-TB-TIME              PIC 9(8).
013700     05  WS-TB-TIME-R REDEFINES WS-TB-TIME.
013800         10  WS-TB-HH            PIC 9(2).
013900         10  WS-TB-MI             PIC 9(2).
014000         10  WS-TB-SS            PIC 9(2).
014100         10  WS-TB-HS            PIC 9(2).
014200     05  WS-TB-CENTURY           PIC 9(2).
014300 01  WS-TB-YYYY-MM-DD-TS          PIC X(19) VALUE SPACES.
014400
014500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
014600     05 RECORDS-READ             PIC 9(9) COMP.
014700     05 WS-CLM-COUNT             PIC 9(5) COMP VALUE ZERO.
014800     05 WS-PRV-COUNT             PIC 9(4) COMP VALUE ZERO.
014900     05 WS-PAT-COUNT             PIC 9(5) COMP VALUE ZERO.
015000     05 WS-EDGE-COUNT            PIC 9(5) COMP VALUE ZERO.
015100     05 WS-SHELL-EDGE-COUNT      PIC 9(5) COMP VALUE ZERO.
015200     05 WS-CI                    PIC 9(5) COMP.
015300     05 WS-CJ                    PIC 9(5) COMP.
015400     05 WS-PI                    PIC 9(4) COMP.
015500     05 WS-PJ                    PIC 9(4) COMP.
015600     05 WS-QI                    PIC 9(4) COMP.
015700     05 WS-QJ                    PIC 9(4) COMP.
015800     05 WS-LOC-CNT               PIC 9(3) COMP.
015900     05 WS-FOUND-SW              PIC X(1) VALUE "N".
016000         88 WS-FOUND             VALUE "Y".
016100     05 WS-CHANGED-SW            PIC X(1) VALUE "N".
016200         88 WS-CHANGED           VALUE "Y".
016300     05 WS-NETWORK-FLAGS-WRITTEN PIC 9(5) COMP VALUE ZERO.
016400     05 WS-SHELL-FLAGS-WRITTEN   PIC 9(5) COMP VALUE ZERO.
016500     05 WS-DEGREE-SUM            PIC 9(9) COMP VALUE ZERO.
016600     05 WS-LOOP-PASS             PIC 9(4) COMP.
016700     05 WS-CLUSTER-ID-DISP       PIC 9(4).
016800     05 WS-SHARED-PRIN-CNT       PIC 9(1) COMP VALUE ZERO.
016900
017000 01  WS-DATE-VALIDATE.
017100     05  WS-DV-YYYY              PIC 9(4).
017200     05  WS-DV-MM                PIC 9(2).
017300     05  WS-DV-DD                PIC 9(2).
017400     05  WS-DV-MAXDAY            PIC 9(2).
017500     05  WS-DV-LEAP-SW           PIC X(1).
017600         88  WS-DV-LEAP-YEAR     VALUE "Y".
017700     05  WS-DV-REM-4             PIC 9(4).
017800     05  WS-DV-REM-100           PIC 9(4).
017900     05  WS-DV-REM-400           PIC 9(4).
018000     05  WS-DV-QUOT              PIC 9(4).
018100
018200* L1-DERIVED (PROVIDER-ID, PATIENT-ID) PAIR TABLE, ONE PER
018300* ACCEPTED CLAIM
018400 01  WS-PPAIR-TABLE.
018500     05  WS-PP-ENTRY OCCURS 3000 TIMES.
018600         10  WS-PP-PROVIDER-IDX  PIC 9(4) COMP.
018700         10  WS-PP-PATIENT-IDX   PIC 9(5) COMP.
018800
018900 01  WS-PATIENT-TABLE.
019000     05  WS-PAT-ID OCCURS 3000 TIMES PIC X(16).
019100
019200* PROVIDER / ENTITY NODE TABLE - SHARED BY THE U4 AND U5 GRAPHS
019300 01  WS-PROVIDER-TABLE.
019400     05  WS-PV-ENTRY OCCURS 500 TIMES.
019500         10  WS-PV-ID                PIC X(16).
019600         10  WS-PV-NAME              PIC X(30).
019700         10  WS-PV-PRIN-1            PIC X(25).
019800         10  WS-PV-PRIN-2            PIC X(25).
019900         10  WS-PV-PRIN-3            PIC X(25).
020000         10  WS-PV-PRIN-NAME         PIC X(35).
020100         10  WS-PV-TOTAL-BILLED      PIC S9(13)V99 COMP-3
020200                                                    VALUE ZERO.
020300         10  WS-PV-DEGREE            PIC 9(5) COMP VALUE ZERO.
020400         10  WS-PV-COMPONENT         PIC 9(4) COMP.
020500         10  WS-PV-SHELL-COMP        PIC 9(4) COMP.
020600         10  WS-PV-REG-JULIAN        PIC 9(7) COMP VALUE ZERO.
020700
020800* CUMULATIVE DAYS BEFORE EACH MONTH (NON-LEAP), USED BY
020900* 900-CALC-JULIAN-DAY TO TURN A REG-DATE INTO A COMPARABLE DAY
021000* COUNT FOR THE U5 REGISTRATION-BURST CHECK
021100 01  WS-CUM-DAYS-LITERAL         PIC X(36) VALUE
021200     "000031059090120151181212243273304334".
021300 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-LITERAL.
021400     05  WS-CUM-DAYS OCCURS 12 TIMES PIC 9(3).
021500
021600 01  WS-EDGE-TABLE.
021700     05  WS-ED-ENTRY OCCURS 8000 TIMES.
021800         10  WS-ED-A                 PIC 9(4) COMP.
021900         10  WS-ED-B                 PIC 9(4) COMP.
022000
022100 01  WS-SHELL-EDGE-TABLE.
022200     05  WS-SE-ENTRY OCCURS 8000 TIMES.
022300         10  WS-SE-A                 PIC 9(4) COMP.
022400         10  WS-SE-B                 PIC 9(4) COMP.
022500
022600 01  WS-LOCAL-LIST.
022700     05  WS-LOC-PROV OCCURS 500 TIMES PIC 9(4) COMP.
022800
022900 01  WS-CLUSTER-SUMMARY.
023000     05  WS-CLU-ENTRY OCCURS 500 TIMES.
023100         10  WS-CLU-COMP-ID          PIC 9(4) COMP.
023200         10  WS-CLU-SIZE             PIC 9(4) COMP.
023300         10  WS-CLU-BILLING          PIC S9(13)V99 COMP-3.
023400         10  WS-CLU-PRIN-CNT         PIC 9(3) COMP.
023500     05  WS-CLU-COUNT                PIC 9(4) COMP VALUE ZERO.
023600     05  WS-LARGEST-CLUSTER          PIC 9(5) COMP VALUE ZERO.
023700
023800 01  WS-NET-STATS.
023900     05  WS-MEAN-DEGREE          PIC S9(5)V9999 COMP-3.
024000     05  WS-ENTROPY-SUM          PIC S9(5)V9999 COMP-3.
024100     05  WS-DEG-PROB             PIC S9(1)V9999 COMP-3.
024200     05  WS-LOG2-TERM            PIC S9(5)V9999 COMP-3.
024300     05  WS-ENTROPY-DIFF         PIC S9(5)V9999 COMP-3.
024400     05  WS-HUB-CNT              PIC 9(2) COMP VALUE ZERO.
024500     05  WS-DISTINCT-COMP-CNT    PIC 9(4) COMP VALUE ZERO.
024600
024700* SCRATCH FIELDS FOR THE JULIAN-DAY HELPER AND THE U5
024800* REGISTRATION-BURST CHECK
024900 01  WS-JULIAN-FIELDS.
025000     05  WS-JD-YEAR              PIC 9(4) COMP.
025100     05  WS-JD-MONTH             PIC 9(2) COMP.
025200     05  WS-JD-DAY               PIC 9(2) COMP.
025300     05  WS-JD-RESULT            PIC 9(7) COMP.
025400     05  WS-JD-LEAP-SW           PIC X(1) VALUE "N".
025500         88  WS-JD-IS-LEAP       VALUE "Y".
025600     05  WS-REG-DIFF-DAYS        PIC S9(7) COMP.
025700     05  WS-CLU-REG-BURST-SW     PIC X(1) VALUE "N".
025800         88  WS-CLU-REG-BURST    VALUE "Y".
025900     05  WS-JD-QUOT              PIC 9(4) COMP.
026000     05  WS-JD-REM-4             PIC 9(4) COMP.
026100     05  WS-JD-REM-100           PIC 9(4) COMP.
026200     05  WS-JD-REM-400           PIC 9(4) COMP.
026300
026400 COPY AZWORK.
026500 COPY AZCKPARM.
026600 COPY AZLGPARM.
026700
026800 LINKAGE SECTION.
026900
027000 PROCEDURE DIVISION.
027100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
027200     PERFORM 100-MAINLINE THRU 100-EXIT
027300             UNTIL NO-MORE-DATA.
027400     PERFORM 210-BUILD-PATIENT-EDGES THRU 210-EXIT.
027500     PERFORM 220-FIND-COMPONENTS THRU 220-EXIT.
027600     PERFORM 230-CALC-DEGREE-ENTROPY THRU 230-EXIT.
027700     PERFORM 240-FIND-HUBS THRU 240-EXIT.
027800     PERFORM 700-WRITE-NETWORK-RCPT THRU 700-EXIT.
027900
028000     PERFORM 310-BUILD-PRINCIPAL-EDGES THRU 310-EXIT.
028100     PERFORM 320-FIND-SHELL-CLUSTERS THRU 320-EXIT.
028200     PERFORM 330-SUMMARIZE-CLUSTERS THRU 330-EXIT
028300             VARYING WS-PI FROM 1 BY 1 UNTIL WS-PI > WS-PRV-COUNT.
028400     PERFORM 340-SCORE-AND-WRITE-CLUSTERS THRU 340-EXIT
028500             VARYING WS-CI FROM 1 BY 1 UNTIL WS-CI > WS-CLU-COUNT.
028600
028700     PERFORM 999-CLEANUP THRU 999-EXIT.
028800     MOVE +0 TO RETURN-CODE.
028900     GOBACK.
029000
029100 000-HOUSEKEEPING.
029200     DISPLAY "******** BEGIN JOB AZGRPH ********".
029300     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-PPAIR-TABLE,
029400                WS-PATIENT-TABLE, WS-PROVIDER-TABLE,
029500                WS-EDGE-TABLE, WS-SHELL-EDGE-TABLE.
029600     OPEN INPUT AZCLAIM-IN.
029700     OPEN EXTEND AZRCPT-OUT.
029800     OPEN OUTPUT SYSOUT.
029900     PERFORM 950-BUILD-TIMESTAMP THRU 950-EXIT.
030000     PERFORM 900-READ-CLAIMS THRU 900-EXIT.
030100 000-EXIT.
030200     EXIT.
030300
030400 100-MAINLINE.
030500     PERFORM 150-VALIDATE-CLAIM THRU 150-EXIT.
030600     IF VALID-RECORD
030700         PERFORM 200-ADD-CLAIM-TO-TABLES THRU 200-EXIT.
030800     PERFORM 900-READ-CLAIMS THRU 900-EXIT.
030900 100-EXIT.
031000     EXIT.
031100
031200* 150-VALIDATE-CLAIM - SAME U1 EDIT RULES AS AZCLIN/AZPROV.
031300 150-VALIDATE-CLAIM.
031400     MOVE "N" TO ERROR-FOUND-SW.
031500     IF AZC-CLAIM-ID = SPACES OR AZC-PROVIDER-ID = SPACES
031600                      OR AZC-BILLED-AMOUNT < ZERO
031700         MOVE "Y" TO ERROR-FOUND-SW.
031800 150-EXIT.
031900     EXIT.
032000
032100* 200-ADD-CLAIM-TO-TABLES - FINDS/ADDS THE PROVIDER (CAPTURING
032200* PRINCIPALS FOR THE U5 GRAPH) AND THE PATIENT, THEN RECORDS THE
032300* PROVIDER-PATIENT PAIR FOR THE U4 GRAPH.
032400 200-ADD-CLAIM-TO-TABLES.
032500     IF WS-CLM-COUNT >= 3000
032600         DISPLAY "*** WARNING - CLAIM-PAIR TABLE CAPACITY "
032700         DISPLAY "*** (3000) EXCEEDED, EXCESS CLAIMS NOT GRAPHED"
032800         GO TO 200-EXIT.
032900     ADD 1 TO WS-CLM-COUNT.
033000
033100     MOVE "N" TO WS-FOUND-SW.
033200     PERFORM 201-MATCH-ONE-PROVIDER THRU 201-EXIT
033300             VARYING WS-PI FROM 1 BY 1
033400             UNTIL WS-PI > WS-PRV-COUNT OR WS-FOUND.
033500     IF NOT WS-FOUND
033600         IF WS-PRV-COUNT >= 500
033700             DISPLAY "*** WARNING - PROVIDER TABLE CAPACITY "
033800             DISPLAY "*** (500) EXCEEDED, PROVIDER NOT GRAPHED"
033900             GO TO 200-EXIT
034000         END-IF
034100         ADD 1 TO WS-PRV-COUNT
034200         MOVE WS-PRV-COUNT TO WS-PI
034300         MOVE AZC-PROVIDER-ID   TO WS-PV-ID(WS-PI)
034400         MOVE AZC-PROVIDER-NAME TO WS-PV-NAME(WS-PI)
034500         MOVE AZC-PRINCIPAL-1   TO WS-PV-PRIN-1(WS-PI)
034600         MOVE AZC-PRINCIPAL-2   TO WS-PV-PRIN-2(WS-PI)
034700         MOVE AZC-PRINCIPAL-3   TO WS-PV-PRIN-3(WS-PI)
034800         STRING "NAME:" DELIMITED BY SIZE
034900                AZC-PROVIDER-NAME DELIMITED BY SIZE
035000                INTO WS-PV-PRIN-NAME(WS-PI)
035100         MOVE AZC-REG-DATE-YYYY TO WS-JD-YEAR
035200         MOVE AZC-REG-DATE-MM   TO WS-JD-MONTH
035300         MOVE AZC-REG-DATE-DD   TO WS-JD-DAY
035400         PERFORM 900-CALC-JULIAN-DAY THRU 900-JD-EXIT
035500         MOVE WS-JD-RESULT      TO WS-PV-REG-JULIAN(WS-PI).
035600     ADD AZC-BILLED-AMOUNT TO WS-PV-TOTAL-BILLED(WS-PI).
035700
035800     MOVE "N" TO WS-FOUND-SW.
035900     PERFORM 202-MATCH-ONE-PATIENT THRU 202-EXIT
036000             VARYING WS-QI FROM 1 BY 1
036100             UNTIL WS-QI > WS-PAT-COUNT OR WS-FOUND.
036200     IF NOT WS-FOUND
036300         IF WS-PAT-COUNT >= 3000
036400             DISPLAY "*** WARNING - PATIENT TABLE CAPACITY "
036500             DISPLAY "*** (3000) EXCEEDED, PATIENT NOT GRAPHED"
036600             GO TO 200-EXIT
036700         END-IF
036800         ADD 1 TO WS-PAT-COUNT
036900         MOVE WS-PAT-COUNT TO WS-QI
037000         MOVE AZC-PATIENT-ID TO WS-PAT-ID(WS-QI).
037100
037200     MOVE WS-PI TO WS-PP-PROVIDER-IDX(WS-CLM-COUNT).
037300     MOVE WS-QI TO WS-PP-PATIENT-IDX(WS-CLM-COUNT).
037400 200-EXIT.
037500     EXIT.
037600
037700 201-MATCH-ONE-PROVIDER.
037800     IF WS-PV-ID(WS-PI) = AZC-PROVIDER-ID
037900         SET WS-FOUND TO TRUE.
038000 201-EXIT.
038100     EXIT.
038200
038300 202-MATCH-ONE-PATIENT.
038400     IF WS-PAT-ID(WS-QI) = AZC-PATIENT-ID
038500         SET WS-FOUND TO TRUE.
038600 202-EXIT.
038700     EXIT.
038800
038900* 210-BUILD-PATIENT-EDGES - FOR EACH DISTINCT PATIENT, COLLECT
039000* THE DISTINCT PROVIDERS THAT BILLED FOR THEM AND ADD AN EDGE FOR
039100* EVERY PAIR NOT ALREADY LINKED.
039200 210-BUILD-PATIENT-EDGES.
039300     PERFORM 211-COLLECT-ONE-PATIENT THRU 211-EXIT
039400             VARYING WS-QI FROM 1 BY 1 UNTIL WS-QI > WS-PAT-COUNT.
039500 210-EXIT.
039600     EXIT.
039700
039800 211-COLLECT-ONE-PATIENT.
039900     MOVE ZERO TO WS-LOC-CNT.
040000     PERFORM 212-COLLECT-ONE-LOCAL-PROV THRU 212-EXIT
040100             VARYING WS-CI FROM 1 BY 1
040200             UNTIL WS-CI > WS-CLM-COUNT.
040300     PERFORM 215-LINK-LOCAL-LIST THRU 215-EXIT.
040400 211-EXIT.
040500     EXIT.
040600
040700 212-COLLECT-ONE-LOCAL-PROV.
040800     IF WS-PP-PATIENT-IDX(WS-CI) = WS-QI
040900         MOVE "N" TO WS-FOUND-SW
041000         PERFORM 213-MATCH-ONE-LOCAL-PROV THRU 213-EXIT
041100                 VARYING WS-CJ FROM 1 BY 1
041200                 UNTIL WS-CJ > WS-LOC-CNT OR WS-FOUND
041300         IF NOT WS-FOUND AND WS-LOC-CNT < 500
041400             ADD 1 TO WS-LOC-CNT
041500             MOVE WS-PP-PROVIDER-IDX(WS-CI)
041600                               TO WS-LOC-PROV(WS-LOC-CNT)
041700         END-IF
041800     END-IF.
041900 212-EXIT.
042000     EXIT.
042100
042200 213-MATCH-ONE-LOCAL-PROV.
042300     IF WS-LOC-PROV(WS-CJ) = WS-PP-PROVIDER-IDX(WS-CI)
042400         SET WS-FOUND TO TRUE.
042500 213-EXIT.
042600     EXIT.
042700
042800 215-LINK-LOCAL-LIST.
042900     PERFORM 216-LINK-ONE-ROW THRU 216-EXIT
043000             VARYING WS-PI FROM 1 BY 1 UNTIL WS-PI > WS-LOC-CNT.
043100 215-EXIT.
043200     EXIT.
043300
043400 216-LINK-ONE-ROW.
043500     PERFORM 217-LINK-ONE-PAIR THRU 217-EXIT
043600             VARYING WS-PJ FROM WS-PI BY 1
043700             UNTIL WS-PJ > WS-LOC-CNT.
043800 216-EXIT.
043900     EXIT.
044000
044100 217-LINK-ONE-PAIR.
044200     IF WS-LOC-PROV(WS-PI) NOT = WS-LOC-PROV(WS-PJ)
044300         MOVE "N" TO WS-FOUND-SW
044400         PERFORM 218-MATCH-ONE-EDGE THRU 218-EXIT
044500                 VARYING WS-CI FROM 1 BY 1
044600                 UNTIL WS-CI > WS-EDGE-COUNT OR WS-FOUND
044700         IF NOT WS-FOUND AND WS-EDGE-COUNT < 8000
044800             ADD 1 TO WS-EDGE-COUNT
044900             MOVE WS-LOC-PROV(WS-PI) TO WS-ED-A(WS-EDGE-COUNT)
045000             MOVE WS-LOC-PROV(WS-PJ) TO WS-ED-B(WS-EDGE-COUNT)
045100             ADD 1 TO WS-PV-DEGREE(WS-LOC-PROV(WS-PI))
045200             ADD 1 TO WS-PV-DEGREE(WS-LOC-PROV(WS-PJ))
045300         END-IF
045400     END-IF.
045500 217-EXIT.
045600     EXIT.
045700
045800 218-MATCH-ONE-EDGE.
045900     IF (WS-ED-A(WS-CI) = WS-LOC-PROV(WS-PI) AND
046000         WS-ED-B(WS-CI) = WS-LOC-PROV(WS-PJ)) OR
046100        (WS-ED-A(WS-CI) = WS-LOC-PROV(WS-PJ) AND
046200         WS-ED-B(WS-CI) = WS-LOC-PROV(WS-PI))
046300         SET WS-FOUND TO TRUE.
046400 218-EXIT.
046500     EXIT.
046600
046700* 220-FIND-COMPONENTS - LABEL-PROPAGATION UNION OVER THE
046800* PATIENT-SHARING EDGE LIST.  EACH PROVIDER STARTS AS ITS OWN
046900* COMPONENT; EVERY EDGE MERGES THE TWO ENDPOINTS TO THE LOWER
047000* LABEL.  REPEATED UNTIL A FULL PASS CHANGES NOTHING.
047100 220-FIND-COMPONENTS.
047200     PERFORM 221-INIT-ONE-COMPONENT THRU 221-EXIT
047300             VARYING WS-PI FROM 1 BY 1 UNTIL WS-PI > WS-PRV-COUNT.
047400     MOVE "Y" TO WS-CHANGED-SW.
047500     PERFORM 222-MERGE-ONE-PASS THRU 222-EXIT
047600             UNTIL NOT WS-CHANGED.
047700 220-EXIT.
047800     EXIT.
047900
048000 221-INIT-ONE-COMPONENT.
048100     MOVE WS-PI TO WS-PV-COMPONENT(WS-PI).
048200 221-EXIT.
048300     EXIT.
048400
048500 222-MERGE-ONE-PASS.
048600     MOVE "N" TO WS-CHANGED-SW.
048700     PERFORM 223-MERGE-ONE-EDGE THRU 223-EXIT
048800             VARYING WS-CI FROM 1 BY 1
048900             UNTIL WS-CI > WS-EDGE-COUNT.
049000 222-EXIT.
049100     EXIT.
049200
049300 223-MERGE-ONE-EDGE.
049400     MOVE WS-ED-A(WS-CI) TO WS-PI.
049500     MOVE WS-ED-B(WS-CI) TO WS-PJ.
049600     IF WS-PV-COMPONENT(WS-PI) < WS-PV-COMPONENT(WS-PJ)
049700         MOVE WS-PV-COMPONENT(WS-PI)
049800                              TO WS-PV-COMPONENT(WS-PJ)
049900         SET WS-CHANGED TO TRUE
050000     ELSE
050100         IF WS-PV-COMPONENT(WS-PJ) <
050200                               WS-PV-COMPONENT(WS-PI)
050300             MOVE WS-PV-COMPONENT(WS-PJ)
050400                              TO WS-PV-COMPONENT(WS-PI)
050500             SET WS-CHANGED TO TRUE
050600         END-IF
050700     END-IF.
050800 223-EXIT.
050900     EXIT.
051000
051100* 230-CALC-DEGREE-ENTROPY - SHANNON ENTROPY (BASE 2) OF THE
051200* DEGREE DISTRIBUTION ACROSS ALL PROVIDERS WITH DEGREE > 0.
051300 230-CALC-DEGREE-ENTROPY.
051400     MOVE ZERO TO WS-DEGREE-SUM.
051500     PERFORM 231-ADD-ONE-DEGREE THRU 231-EXIT
051600             VARYING WS-PI FROM 1 BY 1 UNTIL WS-PI > WS-PRV-COUNT.
051700     MOVE ZERO TO WS-ENTROPY-SUM.
051800     IF WS-DEGREE-SUM > ZERO
051900         PERFORM 232-ADD-ONE-ENTROPY-TERM THRU 232-EXIT
052000                 VARYING WS-PI FROM 1 BY 1
052100                 UNTIL WS-PI > WS-PRV-COUNT.
052200     IF WS-PRV-COUNT > ZERO
052300         COMPUTE WS-MEAN-DEGREE = WS-DEGREE-SUM / WS-PRV-COUNT
052400     ELSE
052500         MOVE ZERO TO WS-MEAN-DEGREE.
052600 230-EXIT.
052700     EXIT.
052800
052900 231-ADD-ONE-DEGREE.
053000     ADD WS-PV-DEGREE(WS-PI) TO WS-DEGREE-SUM.
053100 231-EXIT.
053200     EXIT.
053300
053400 232-ADD-ONE-ENTROPY-TERM.
053500     IF WS-PV-DEGREE(WS-PI) > ZERO
053600         COMPUTE WS-DEG-PROB =
053700             WS-PV-DEGREE(WS-PI) / WS-DEGREE-SUM
053800         MOVE WS-DEG-PROB TO LOG2-INPUT
053900         CALL "AZLOG2" USING LOG2-PARM
054000         COMPUTE WS-LOG2-TERM =
054100             WS-DEG-PROB * LOG2-RESULT
054200         SUBTRACT WS-LOG2-TERM FROM WS-ENTROPY-SUM.
054300 232-EXIT.
054400     EXIT.
054500
054600 240-FIND-HUBS.
054700     MOVE ZERO TO WS-HUB-CNT.
054800     PERFORM 241-CHECK-ONE-HUB THRU 241-EXIT
054900             VARYING WS-PI FROM 1 BY 1 UNTIL WS-PI > WS-PRV-COUNT.
055000
055100* DISTINCT-COMPONENT COUNT AND THE SIZE OF THE LARGEST COMPONENT
055200* OVER PROVIDERS THAT HAVE AT LEAST ONE EDGE.
055300     MOVE ZERO TO WS-DISTINCT-COMP-CNT WS-LARGEST-CLUSTER.
055400     PERFORM 242-CHECK-ONE-COMPONENT THRU 242-EXIT
055500             VARYING WS-PI FROM 1 BY 1 UNTIL WS-PI > WS-PRV-COUNT.
055600 240-EXIT.
055700     EXIT.
055800
055900 241-CHECK-ONE-HUB.
056000     IF WS-PV-DEGREE(WS-PI) >
056100                ( 2 * WS-MEAN-DEGREE ) AND WS-HUB-CNT < 10
056200         ADD 1 TO WS-HUB-CNT
056300         MOVE WS-PV-ID(WS-PI) TO AZR-N-HUB(WS-HUB-CNT).
056400 241-EXIT.
056500     EXIT.
056600
056700 242-CHECK-ONE-COMPONENT.
056800     IF WS-PV-DEGREE(WS-PI) > ZERO
056900         MOVE ZERO TO WS-LOC-CNT
057000         PERFORM 243-COUNT-ONE-MEMBER THRU 243-EXIT
057100                 VARYING WS-PJ FROM 1 BY 1
057200                 UNTIL WS-PJ > WS-PRV-COUNT
057300         IF WS-LOC-CNT > WS-LARGEST-CLUSTER
057400             MOVE WS-LOC-CNT TO WS-LARGEST-CLUSTER
057500         END-IF
057600     END-IF.
057700 242-EXIT.
057800     EXIT.
057900
058000 243-COUNT-ONE-MEMBER.
058100     IF WS-PV-DEGREE(WS-PJ) > ZERO AND
058200        WS-PV-COMPONENT(WS-PJ) = WS-PV-COMPONENT(WS-PI)
058300         ADD 1 TO WS-LOC-CNT.
058400 243-EXIT.
058500     EXIT.
058600
058700 700-WRITE-NETWORK-RCPT.
058800     INITIALIZE AZ-RECEIPT-REC.
058900     SET AZR-TYPE-NETWORK TO TRUE.
059000     MOVE WS-TB-YYYY-MM-DD-TS TO AZR-RECEIPT-TS.
059100     MOVE AZ-TENANT-CONST     TO AZR-TENANT-ID.
059200     MOVE WS-PRV-COUNT        TO AZR-N-PROVIDER-COUNT.
059300     MOVE WS-EDGE-COUNT       TO AZR-N-EDGE-COUNT.
059400     PERFORM 240-FIND-HUBS THRU 240-EXIT.
059500     MOVE WS-DISTINCT-COMP-CNT TO AZR-N-CLUSTER-COUNT.
059600     MOVE WS-ENTROPY-SUM      TO AZR-N-ENTROPY.
059700     MOVE AZ-NETWORK-ENTROPY-BASE TO AZR-N-BASELINE.
059800     COMPUTE WS-ENTROPY-DIFF = WS-ENTROPY-SUM -
059900                               AZ-NETWORK-ENTROPY-BASE.
060000     IF WS-ENTROPY-DIFF < ZERO
060100         MULTIPLY WS-ENTROPY-DIFF BY -1 GIVING WS-ENTROPY-DIFF.
060200     IF WS-ENTROPY-DIFF > 0.5
060300         MOVE "Y" TO AZR-N-ANOMALY-FLAG
060400     ELSE
060500         MOVE "N" TO AZR-N-ANOMALY-FLAG.
060600     MOVE WS-LARGEST-CLUSTER  TO AZR-N-LARGEST-CLUSTER.
060700     PERFORM 760-STAMP-CHECK-VALUE THRU 760-EXIT.
060800     WRITE AZ-RECEIPT-REC.
060900     ADD 1 TO WS-NETWORK-FLAGS-WRITTEN.
061000 700-EXIT.
061100     EXIT.
061200
061300* 310-BUILD-PRINCIPAL-EDGES - LINK PROVIDERS THAT SHARE A
061400* PRINCIPAL NAME (ANY OF THEIR UP-TO-THREE PRINCIPAL SLOTS).
061500 310-BUILD-PRINCIPAL-EDGES.
061600     PERFORM 311-SCAN-ONE-PROVIDER THRU 311-EXIT
061700             VARYING WS-PI FROM 1 BY 1 UNTIL WS-PI > WS-PRV-COUNT.
061800 310-EXIT.
061900     EXIT.
062000
062100 311-SCAN-ONE-PROVIDER.
062200     PERFORM 312-CHECK-ONE-PAIR THRU 312-EXIT
062300             VARYING WS-PJ FROM WS-PI BY 1
062400             UNTIL WS-PJ > WS-PRV-COUNT.
062500 311-EXIT.
062600     EXIT.
062700
062800 312-CHECK-ONE-PAIR.
062900     IF WS-PI NOT = WS-PJ
063000         PERFORM 315-CHECK-SHARED-PRINCIPAL THRU 315-EXIT.
063100 312-EXIT.
063200     EXIT.
063300
063400 315-CHECK-SHARED-PRINCIPAL.
063500     MOVE ZERO TO WS-SHARED-PRIN-CNT.
063600     IF WS-PV-PRIN-1(WS-PI) NOT = SPACES
063700         IF WS-PV-PRIN-1(WS-PI) = WS-PV-PRIN-1(WS-PJ) OR
063800            WS-PV-PRIN-1(WS-PI) = WS-PV-PRIN-2(WS-PJ) OR
063900            WS-PV-PRIN-1(WS-PI) = WS-PV-PRIN-3(WS-PJ) OR
064000            WS-PV-PRIN-1(WS-PI) = WS-PV-PRIN-NAME(WS-PJ)
064100             ADD 1 TO WS-SHARED-PRIN-CNT.
064200     IF WS-PV-PRIN-2(WS-PI) NOT = SPACES
064300         IF WS-PV-PRIN-2(WS-PI) = WS-PV-PRIN-1(WS-PJ) OR
064400            WS-PV-PRIN-2(WS-PI) = WS-PV-PRIN-2(WS-PJ) OR
064500            WS-PV-PRIN-2(WS-PI) = WS-PV-PRIN-3(WS-PJ) OR
064600            WS-PV-PRIN-2(WS-PI) = WS-PV-PRIN-NAME(WS-PJ)
064700             ADD 1 TO WS-SHARED-PRIN-CNT.
064800     IF WS-PV-PRIN-3(WS-PI) NOT = SPACES
064900         IF WS-PV-PRIN-3(WS-PI) = WS-PV-PRIN-1(WS-PJ) OR
065000            WS-PV-PRIN-3(WS-PI) = WS-PV-PRIN-2(WS-PJ) OR
065100            WS-PV-PRIN-3(WS-PI) = WS-PV-PRIN-3(WS-PJ) OR
065200            WS-PV-PRIN-3(WS-PI) = WS-PV-PRIN-NAME(WS-PJ)
065300             ADD 1 TO WS-SHARED-PRIN-CNT.
065400     IF WS-PV-PRIN-NAME(WS-PI) NOT = SPACES
065500         IF WS-PV-PRIN-NAME(WS-PI) = WS-PV-PRIN-1(WS-PJ) OR
065600            WS-PV-PRIN-NAME(WS-PI) = WS-PV-PRIN-2(WS-PJ) OR
065700            WS-PV-PRIN-NAME(WS-PI) = WS-PV-PRIN-3(WS-PJ) OR
065800            WS-PV-PRIN-NAME(WS-PI) = WS-PV-PRIN-NAME(WS-PJ)
065900             ADD 1 TO WS-SHARED-PRIN-CNT.
066000     IF WS-SHARED-PRIN-CNT >= 2 AND WS-SHELL-EDGE-COUNT < 8000
066100         ADD 1 TO WS-SHELL-EDGE-COUNT
066200         MOVE WS-PI TO WS-SE-A(WS-SHELL-EDGE-COUNT)
066300         MOVE WS-PJ TO WS-SE-B(WS-SHELL-EDGE-COUNT).
066400 315-EXIT.
066500     EXIT.
066600
066700 320-FIND-SHELL-CLUSTERS.
066800     PERFORM 321-INIT-ONE-SHELL-COMP THRU 321-EXIT
066900             VARYING WS-PI FROM 1 BY 1 UNTIL WS-PI > WS-PRV-COUNT.
067000     MOVE "Y" TO WS-CHANGED-SW.
067100     PERFORM 322-MERGE-ONE-SHELL-PASS THRU 322-EXIT
067200             UNTIL NOT WS-CHANGED.
067300 320-EXIT.
067400     EXIT.
067500
067600 321-INIT-ONE-SHELL-COMP.
067700     MOVE WS-PI TO WS-PV-SHELL-COMP(WS-PI).
067800 321-EXIT.
067900     EXIT.
068000
068100 322-MERGE-ONE-SHELL-PASS.
068200     MOVE "N" TO WS-CHANGED-SW.
068300     PERFORM 323-MERGE-ONE-SHELL-EDGE THRU 323-EXIT
068400             VARYING WS-CI FROM 1 BY 1
068500             UNTIL WS-CI > WS-SHELL-EDGE-COUNT.
068600 322-EXIT.
068700     EXIT.
068800
068900 323-MERGE-ONE-SHELL-EDGE.
069000     MOVE WS-SE-A(WS-CI) TO WS-PI.
069100     MOVE WS-SE-B(WS-CI) TO WS-PJ.
069200     IF WS-PV-SHELL-COMP(WS-PI) <
069300                            WS-PV-SHELL-COMP(WS-PJ)
069400         MOVE WS-PV-SHELL-COMP(WS-PI)
069500                          TO WS-PV-SHELL-COMP(WS-PJ)
069600         SET WS-CHANGED TO TRUE
069700     ELSE
069800         IF WS-PV-SHELL-COMP(WS-PJ) <
069900                            WS-PV-SHELL-COMP(WS-PI)
070000             MOVE WS-PV-SHELL-COMP(WS-PJ)
070100                          TO WS-PV-SHELL-COMP(WS-PI)
070200             SET WS-CHANGED TO TRUE
070300         END-IF
070400     END-IF.
070500 323-EXIT.
070600     EXIT.
070700
070800* 330-SUMMARIZE-CLUSTERS - ONE PASS PER PROVIDER, ROLLING EACH
070900* PROVIDER'S BILLING INTO ITS SHELL-COMPONENT SUMMARY ENTRY (ADDS
071000* A NEW WS-CLU-ENTRY THE FIRST TIME A COMPONENT ID IS SEEN).
071100 330-SUMMARIZE-CLUSTERS.
071200     MOVE "N" TO WS-FOUND-SW.
071300     PERFORM 331-MATCH-ONE-CLUSTER THRU 331-EXIT
071400             VARYING WS-CJ FROM 1 BY 1
071500             UNTIL WS-CJ > WS-CLU-COUNT OR WS-FOUND.
071600     IF NOT WS-FOUND
071700         ADD 1 TO WS-CLU-COUNT
071800         MOVE WS-CLU-COUNT TO WS-CJ
071900         MOVE WS-PV-SHELL-COMP(WS-PI) TO WS-CLU-COMP-ID(WS-CJ)
072000         MOVE ZERO TO WS-CLU-SIZE(WS-CJ) WS-CLU-BILLING(WS-CJ).
072100     ADD 1 TO WS-CLU-SIZE(WS-CJ).
072200     ADD WS-PV-TOTAL-BILLED(WS-PI) TO WS-CLU-BILLING(WS-CJ).
072300 330-EXIT.
072400     EXIT.
072500
072600 331-MATCH-ONE-CLUSTER.
072700     IF WS-CLU-COMP-ID(WS-CJ) = WS-PV-SHELL-COMP(WS-PI)
072800         SET WS-FOUND TO TRUE.
072900 331-EXIT.
073000     EXIT.
073100
073200* 340-SCORE-AND-WRITE-CLUSTERS - U5 RISK SCORE AND RECEIPT, ONE
073300* PER COMPONENT MEETING THE SHOP SHELL-CLUSTER MINIMUM SIZE.
073400* DISTINCT-PRINCIPAL COUNT IS APPROXIMATED FROM THE FIRST MEMBER
073500* PROVIDER'S FILLED SLOTS.
073600 340-SCORE-AND-WRITE-CLUSTERS.
073700     IF WS-CLU-SIZE(WS-CI) < AZ-SHELL-MIN-SIZE
073800         GO TO 340-EXIT.
073900     MOVE ZERO TO WS-LOC-CNT.
074000     PERFORM 341-COUNT-ONE-PRIN THRU 341-EXIT
074100             VARYING WS-PI FROM 1 BY 1
074200             UNTIL WS-PI > WS-PRV-COUNT OR WS-LOC-CNT > 0.
074300 342-CLUSTER-CONTINUE.
074400     MOVE WS-LOC-CNT TO WS-CLU-PRIN-CNT(WS-CI).
074500
074600     PERFORM 345-CHECK-REG-BURST THRU 345-EXIT.
074700
074800     INITIALIZE AZ-RECEIPT-REC.
074900     SET AZR-TYPE-SHELL TO TRUE.
075000     MOVE WS-TB-YYYY-MM-DD-TS TO AZR-RECEIPT-TS.
075100     MOVE AZ-TENANT-CONST     TO AZR-TENANT-ID.
075200     MOVE WS-CLU-COMP-ID(WS-CI) TO WS-CLUSTER-ID-DISP.
075300     MOVE WS-CLUSTER-ID-DISP    TO AZR-S-CLUSTER-ID.
075400     MOVE WS-CLU-SIZE(WS-CI)    TO AZR-S-ENTITY-COUNT.
075500     MOVE WS-CLU-BILLING(WS-CI) TO AZR-S-COMBINED-BILLING.
075600     IF WS-CLU-BILLING(WS-CI) >= AZ-SHELL-BILL-THRESH OR
075700        WS-CLU-SIZE(WS-CI) >= 10
075800         MOVE "Y" TO AZR-S-THRESHOLD-FLAG
075900     ELSE
076000         MOVE "N" TO AZR-S-THRESHOLD-FLAG.
076100
076200     MOVE ZERO TO WS-ENTROPY-SUM.
076300     IF WS-CLU-SIZE(WS-CI) >= AZ-SHELL-MIN-SIZE
076400         ADD 0.4 TO WS-ENTROPY-SUM.
076500     IF WS-CLU-BILLING(WS-CI) >= AZ-SHELL-BILL-THRESH
076600         ADD 0.4 TO WS-ENTROPY-SUM.
076700     IF WS-CLU-PRIN-CNT(WS-CI) <= 2
076800         ADD 0.2 TO WS-ENTROPY-SUM.
076900     IF WS-CLU-REG-BURST
077000         ADD 0.2 TO WS-ENTROPY-SUM.
077100     IF WS-ENTROPY-SUM > 1.0000
077200         MOVE 1.0000 TO WS-ENTROPY-SUM.
077300     MOVE WS-ENTROPY-SUM TO AZR-S-RISK-SCORE.
077400     IF WS-CLU-REG-BURST
077500         MOVE "Y" TO AZR-S-REGBURST-FLAG
077600     ELSE
077700         MOVE "N" TO AZR-S-REGBURST-FLAG.
077800
077900     MOVE ZERO TO WS-LOC-CNT.
078000     PERFORM 343-LIST-ONE-MEMBER THRU 343-EXIT
078100             VARYING WS-PI FROM 1 BY 1 UNTIL WS-PI > WS-PRV-COUNT.
078200
078300     MOVE "R" TO FUNCTION-CODE.
078400     MOVE WS-ENTROPY-SUM TO RISK-SCORE.
078500     CALL "AZCKVAL" USING CKVAL-PARM.
078600     MOVE RISK-LEVEL TO AZR-S-RISK-LEVEL.
078700
078800     PERFORM 760-STAMP-CHECK-VALUE THRU 760-EXIT.
078900     WRITE AZ-RECEIPT-REC.
079000     ADD 1 TO WS-SHELL-FLAGS-WRITTEN.
079100 340-EXIT.
079200     EXIT.
079300
079400 341-COUNT-ONE-PRIN.
079500     IF WS-PV-SHELL-COMP(WS-PI) = WS-CLU-COMP-ID(WS-CI)
079600         IF WS-PV-PRIN-1(WS-PI) NOT = SPACES
079700             ADD 1 TO WS-LOC-CNT.
079800 341-EXIT.
079900     EXIT.
080000
080100 343-LIST-ONE-MEMBER.
080200     IF WS-PV-SHELL-COMP(WS-PI) = WS-CLU-COMP-ID(WS-CI)
080300        AND WS-LOC-CNT < 10
080400         ADD 1 TO WS-LOC-CNT
080500         MOVE WS-PV-ID(WS-PI) TO AZR-S-PRINCIPAL(WS-LOC-CNT)
080600     END-IF.
080700 343-EXIT.
080800     EXIT.
080900
081000* 345-CHECK-REG-BURST - U5 REGISTRATION-BURST TEST.  SCANS EVERY
081100* PAIR OF MEMBERS IN THIS SHELL COMPONENT; IF ANY TWO REGISTERED
081200* WITHIN 182 DAYS OF EACH OTHER, THE CLUSTER IS TREATED AS A
081300* COORDINATED REGISTRATION BURST RATHER THAN A COINCIDENTAL
081400* PRINCIPAL MATCH.
081500 345-CHECK-REG-BURST.
081600     MOVE "N" TO WS-CLU-REG-BURST-SW.
081700     PERFORM 346-SCAN-ONE-MEMBER THRU 346-EXIT
081800             VARYING WS-PI FROM 1 BY 1 UNTIL WS-PI > WS-PRV-COUNT
081900             OR WS-CLU-REG-BURST.
082000 345-EXIT.
082100     EXIT.
082200
082300 346-SCAN-ONE-MEMBER.
082400     IF WS-PV-SHELL-COMP(WS-PI) = WS-CLU-COMP-ID(WS-CI)
082500         PERFORM 347-CHECK-ONE-MEMBER-PAIR THRU 347-EXIT
082600                 VARYING WS-PJ FROM WS-PI BY 1
082700                 UNTIL WS-PJ > WS-PRV-COUNT OR WS-CLU-REG-BURST.
082800 346-EXIT.
082900     EXIT.
083000
083100 347-CHECK-ONE-MEMBER-PAIR.
083200     IF WS-PI NOT = WS-PJ AND
083300        WS-PV-SHELL-COMP(WS-PJ) = WS-CLU-COMP-ID(WS-CI)
083400         COMPUTE WS-REG-DIFF-DAYS =
083500                 WS-PV-REG-JULIAN(WS-PI) -
083600                 WS-PV-REG-JULIAN(WS-PJ)
083700         IF WS-REG-DIFF-DAYS < 0
083800             COMPUTE WS-REG-DIFF-DAYS =
083900                     ZERO - WS-REG-DIFF-DAYS.
084000         IF WS-REG-DIFF-DAYS <= 182
084100             SET WS-CLU-REG-BURST TO TRUE
084200         END-IF
084300     END-IF.
084400 347-EXIT.
084500     EXIT.
084600
084700* 900-CALC-JULIAN-DAY - APPROXIMATE DAY-NUMBER CONVERSION USED TO
084800* COMPARE TWO CALENDAR DATES BY SUBTRACTION.  INPUT WS-JD-YEAR /
084900* WS-JD-MONTH / WS-JD-DAY, OUTPUT WS-JD-RESULT.  SAME LEAP-YEAR
085000* TEST AS 165-CHECK-LEAP-YEAR IN AZCLIN/AZPROV.
085100 900-CALC-JULIAN-DAY.
085200     MOVE "N" TO WS-JD-LEAP-SW.
085300     DIVIDE WS-JD-YEAR BY 4 GIVING WS-JD-QUOT
085400             REMAINDER WS-JD-REM-4.
085500     IF WS-JD-REM-4 = ZERO
085600         DIVIDE WS-JD-YEAR BY 100 GIVING WS-JD-QUOT
085700                 REMAINDER WS-JD-REM-100
085800         IF WS-JD-REM-100 NOT = ZERO
085900             SET WS-JD-IS-LEAP TO TRUE
086000         ELSE
086100             DIVIDE WS-JD-YEAR BY 400 GIVING WS-JD-QUOT
086200                     REMAINDER WS-JD-REM-400
086300             IF WS-JD-REM-400 = ZERO
086400                 SET WS-JD-IS-LEAP TO TRUE.
086500     COMPUTE WS-JD-RESULT =
086600             (WS-JD-YEAR * 365) + (WS-JD-YEAR / 4)
086700             - (WS-JD-YEAR / 100) + (WS-JD-YEAR / 400)
086800             + WS-CUM-DAYS(WS-JD-MONTH) + WS-JD-DAY.
086900     IF WS-JD-IS-LEAP AND WS-JD-MONTH > 2
087000         ADD 1 TO WS-JD-RESULT.
087100 900-JD-EXIT.
087200     EXIT.
087300
087400 760-STAMP-CHECK-VALUE.
087500     MOVE "C"          TO FUNCTION-CODE.
087600     MOVE AZR-PAYLOAD  TO PAYLOAD-TEXT.
087700     MOVE 220          TO PAYLOAD-LEN.
087800     CALL "AZCKVAL" USING CKVAL-PARM.
087900     MOVE RESULT-VALUE TO AZR-CHECK-VALUE.
088000 760-EXIT.
088100     EXIT.
088200
088300 900-READ-CLAIMS.
088400     READ AZCLAIM-IN
088500         AT END MOVE "N" TO MORE-DATA-SW
088600         GO TO 900-EXIT
088700     END-READ.
088800     ADD 1 TO RECORDS-READ.
088900 900-EXIT.
089000     EXIT.
089100
089200 950-BUILD-TIMESTAMP.
089300     ACCEPT WS-TB-DATE FROM DATE.
089400     ACCEPT WS-TB-TIME FROM TIME.
089500     IF WS-TB-YY < 50
089600         MOVE 20 TO WS-TB-CENTURY
089700     ELSE
089800         MOVE 19 TO WS-TB-CENTURY.
089900     STRING WS-TB-CENTURY   DELIMITED BY SIZE
090000            WS-TB-YY        DELIMITED BY SIZE
090100            "-"             DELIMITED BY SIZE
090200            WS-TB-MM        DELIMITED BY SIZE
090300            "-"             DELIMITED BY SIZE
090400            WS-TB-DD        DELIMITED BY SIZE
090500            "T"             DELIMITED BY SIZE
090600            WS-TB-HH        DELIMITED BY SIZE
090700            ":"             DELIMITED BY SIZE
090800            WS-TB-MI        DELIMITED BY SIZE
090900            ":"             DELIMITED BY SIZE
091000            WS-TB-SS        DELIMITED BY SIZE
091100            INTO WS-TB-YYYY-MM-DD-TS.
091200 950-EXIT.
091300     EXIT.
091400
091500 999-CLEANUP.
091600     CLOSE AZCLAIM-IN, AZRCPT-OUT, SYSOUT.
091700     DISPLAY "** CLAIMS READ **".
091800     DISPLAY RECORDS-READ.
091900     DISPLAY "** PROVIDERS GRAPHED **".
092000     DISPLAY WS-PRV-COUNT.
092100     DISPLAY "** NETWORK RECEIPTS WRITTEN **".
092200     DISPLAY WS-NETWORK-FLAGS-WRITTEN.
092300     DISPLAY "** SHELL-CLUSTER RECEIPTS WRITTEN **".
092400     DISPLAY WS-SHELL-FLAGS-WRITTEN.
092500     DISPLAY "******** NORMAL END OF JOB AZGRPH ********".
092600 999-EXIT.
092700     EXIT.
092800
092900 1000-ABEND-RTN.
093000     WRITE SYSOUT-REC FROM AZ-ABEND-REC.
093100     CLOSE AZCLAIM-IN, AZRCPT-OUT, SYSOUT.
093200     DISPLAY "*** ABNORMAL END OF JOB - AZGRPH ***".
093300     DIVIDE ZERO-VAL INTO ONE-VAL.
093400     GOBACK.
