000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  AZLOOP.
000400 AUTHOR. PRISCILLA HART.
000500 INSTALLATION. AZ DEPT OF ADMINISTRATION - COBOL DEV CENTER.
000600 DATE-WRITTEN. 02/14/97.
000700 DATE-COMPILED. 02/14/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THE "META-LOOP" STEP FOR THE AZPROOF SUITE.  EVERY
001400*          DETECTION PROGRAM IN THE SUITE APPENDS ITS FINDINGS TO
001500*          THE SAME RECEIPTS LEDGER, AND OPERATIONS LOGS A "GAP"
001600*          RECORD EVERY TIME A HUMAN HAD TO STEP IN BECAUSE THE
001700*          BATCH COULDN'T RESOLVE SOMETHING ON ITS OWN.  THIS STEP
001800*          HARVESTS THE LAST 7 DAYS OF GAP LOG, LOOKS FOR REPEATED
001900*          PROBLEM PATTERNS THAT COULD HAVE BEEN AUTOMATED, AND
002000*          FOR THE STRONGEST OF THOSE PATTERNS DRAFTS, BACKTESTS
002100*          AND RISK-GATES A CANDIDATE "HELPER" - A SMALL RULE THE
002200*          NEXT BATCH COULD RUN WITHOUT WAITING ON AN OPERATOR.
002300*          IT ALSO RE-SCANS THE LEDGER ITSELF TO COUNT HOW MANY
002400*          RECEIPTS AND HOW MANY OF THOSE CAME BACK ANOMALOUS.
002500*          THE WHOLE PASS ENDS IN A SINGLE LOOP_CYCLE RECEIPT -
002600*          NO HELPER IS EVER RUN AUTOMATICALLY BY THIS PROGRAM,
002700*          ONLY PROPOSED, SCORED, AND (WHEN THE GATE ALLOWS IT)
002800*          MARKED DEPLOYED.
002900*
003000******************************************************************
003100
003200         INPUT GAP LOG            -   AZPROOF.LOOP.GAPLOG
003300
003400         INPUT/OUTPUT RECEIPTS    -   AZPROOF.PROD.RECEIPTS
003500                                       (READ PASS, THEN OPENED
003600                                       EXTEND FOR THE CYCLE'S OWN
003700                                       RECEIPT)
003800
003900         DUMP FILE                -   SYSOUT
004000
004100******************************************************************
004200*CHANGE LOG.
004300*
004400*   DATE      BY    DESCRIPTION
004500*   --------  ----  ------------------------------------------
004600*   02/14/97  PH    ORIGINAL PROGRAM, WRITTEN AT OPERATIONS'
004700*                   REQUEST TO STOP RE-DISCOVERING THE SAME
004800*                   MANUAL WORKAROUNDS EVERY WEEK - REQUEST
004900*                   AZP-0026.
005000*   12/09/98  RPD   Y2K CHECK - AZG-GAP-DATE ALREADY CARRIES A
005100*                   FULL 4-DIGIT YEAR, CONFIRMED NO FIX WAS
005200*                   NEEDED, PROJECT Y2K-014.
005300*   06/18/01  RPD   ADDED PATTERN IDENTIFICATION AND THE HELPER
005400*                   BLUEPRINT SYNTHESIS STEP - AUDIT FINDING
005500*                   AZP-0058 WANTED A REPEATABLE RECOMMENDATION,
005600*                   NOT JUST A FREQUENCY COUNT.
005700*   03/11/04  RPD   ADDED THE BACKTEST AND RISK-GATE PASSES SO A
005800*                   BLUEPRINT CAN'T REACH "DEPLOYED" ON A HANDFUL
005900*                   OF LUCKY GAPS - AUDIT FINDING AZP-0064.
006000*   10/09/07  RPD   REVIEWED AFTER THE FRAUD UNIT'S REDUNDANCY-
006100*                   ANALYTICS ROLLOUT (TICKET AZP-0070) TO CONFIRM
006200*                   THE LOOP_CYCLE RECEIPT STILL LINES UP WITH
006300*                   AZENTR'S ENTROPY OUTPUT - NO CODE CHANGE.
006400*   02/14/11  JMC   CLOSED AZP-0071 - THE RECEIPTS-LEDGER SCAN
006500*                   NOW SPLITS EVERY ENTROPY_ANALYSIS RECEIPT IT
006600*                   PASSES INTO A BEFORE-BUCKET AND AN AFTER-
006700*                   BUCKET BY WHETHER ITS OWN TIMESTAMP FALLS
006800*                   INSIDE THE 7-DAY GAP-HARVEST WINDOW, SO
006900*                   330-CALC-EFFECTIVENESS HAS A REAL RELATIVE
007000*                   ENTROPY-REDUCTION TERM TO DIFF INSTEAD OF THE
007100*                   HARDCODED ZERO.
007200******************************************************************
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SOURCE-COMPUTER. IBM-390.
007600 OBJECT-COMPUTER. IBM-390.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM.
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT SYSOUT
008200     ASSIGN TO UT-S-SYSOUT
008300       ORGANIZATION IS SEQUENTIAL.
008400
008500     SELECT AZGAP-IN
008600     ASSIGN TO UT-S-AZGAPIN
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS OFCODE.
008900
009000     SELECT AZRCPT-IN
009100     ASSIGN TO UT-S-AZRCPTS
009200       ACCESS MODE IS SEQUENTIAL
009300       FILE STATUS IS OFCODE.
009400
009500     SELECT AZRCPT-OUT
009600     ASSIGN TO UT-S-AZRCPTS
009700       ACCESS MODE IS SEQUENTIAL
009800       FILE STATUS IS OFCODE.
009900
010000 DATA DIVISION.
010100 FILE SECTION.
010200 FD  SYSOUT
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 130 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS SYSOUT-REC.
010800 01  SYSOUT-REC  PIC X(130).
010900
011000 FD  AZGAP-IN
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 130 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS AZ-GAP-REC.
011600 COPY AZGAP.
011700
011800* THE LEDGER'S OWN RECORD LAYOUT (AZ-RECEIPT-REC) IS BROUGHT IN
011900* ONCE, OFF THE OUTPUT FD BELOW - THE INPUT FD JUST HOLDS RAW
012000* BYTES, WHICH 905-READ-RECEIPT MOVES ACROSS SO 115-TALLY-RECEIPT
012100* CAN TEST THE 88-LEVELS AGAINST THE ONE REAL COPY OF THE RECORD.
012200 FD  AZRCPT-IN
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 280 CHARACTERS
012600     BLOCK CONTAINS 0 RECORDS
012700     DATA RECORD IS AZR-IN-REC.
012800 01  AZR-IN-REC  PIC X(280).
012900
013000 FD  AZRCPT-OUT
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 280 CHARACTERS
013400     BLOCK CONTAINS 0 RECORDS
013500     DATA RECORD IS AZ-RECEIPT-REC.
013600 COPY AZRCPT.
013700
013800 WORKING-STORAGE SECTION.
013900 77  OFCODE                  PIC X(2).
014000     88  CODE-WRITE    VALUE SPACES.
014100
014200 01  FLAGS-AND-SWITCHES.
014300     05 MORE-GAP-SW              PIC X(01) VALUE "Y".
014400         88 NO-MORE-GAPS  VALUE "N".
014500     05 MORE-RCPT-SW             PIC X(01) VALUE "Y".
014600         88 MORE-RECEIPTS VALUE "Y".
014700     05 WS-FOUND-SW              PIC X(01) VALUE "N".
014800         88 WS-FOUND      VALUE "Y".
014900         88 WS-NOT-FOUND  VALUE "N".
015000     05 WS-BP-ACCEPTED-SW        PIC X(01) VALUE "N".
015100         88 WS-BP-ACCEPTED VALUE "Y".
015200         88 WS-BP-REJECTED VALUE "N".
015300     05 WS-BP-DEPLOY-SW          PIC X(01) VALUE "N".
015400         88 WS-BP-AUTO-DEPLOY  VALUE "Y".
015500         88 WS-BP-NOT-DEPLOYED VALUE "N".
015600
015700 COPY AZABEND.
015800
015900 01  WS-ABEND-TRIGGER.
016000     05  ZERO-VAL                PIC 9 VALUE 0.
016100     05  ONE-VAL                 PIC 9 VALUE 1.
016200
016300 01  WS-TIMESTAMP-BUILD.
016400     05  WS-TB-DATE              PIC 9(6).
016500     05  WS-TB-DATE-R REDEFINES WS-TB-DATE.
016600         10  WS-TB-YY            PIC 9(2).
016700         10  WS-TB-MM            PIC 9(2).
016800         10  WS-TB-DD            PIC 9(2).
016900     05  WS-TB-TIME              PIC 9(8).
017000     05  WS-TB-TIME-R REDEFINES WS-TB-TIME.
017100         10  WS-TB-HH            PIC 9(2).
017200         10  WS-TB-MI            PIC 9(2).
017300         10  WS-TB-SS            PIC 9(2).
017400         10  WS-TB-HS            PIC 9(2).
017500     05  WS-TB-CENTURY           PIC 9(2).
017600 01  WS-TB-YYYY-MM-DD-TS          PIC X(19) VALUE SPACES.
017700
017800* CYCLE-TIME BOOKKEEPING - HUNDREDTHS OF A SECOND SINCE MIDNIGHT
017900* AT HOUSEKEEPING TIME, COMPARED AGAINST THE SAME COUNT WHEN THE
018000* CYCLE RECEIPT IS BUILT.  A RUN THAT STRADDLES MIDNIGHT ISN'T
018100* HANDLED - THIS STEP'S CYCLES HAVE NEVER RUN LONG ENOUGH TO -
018200* A MISSED TICK IS LOGGED AND THE ELAPSED TIME IS TAKEN AS ZERO.
018300 01  WS-CYCLE-TIMING.
018400     05  WS-CYC-START-HS         PIC 9(9) COMP VALUE ZERO.
018500     05  WS-CYC-END-HS           PIC 9(9) COMP.
018600     05  WS-CYC-ELAPSED-HS       PIC 9(9) COMP.
018700
018800* JULIAN-STYLE DAY COUNT FOR THE 7-DAY HARVEST WINDOW - A PLAIN
018900* (YEAR*372)+(MONTH*31)+DAY COUNT, THE SAME 31-DAY-MONTH SHORTCUT
019000* THE SHOP HAS USED SINCE THE DAYS BEFORE INTRINSIC FUNCTIONS
019100* WERE AN OPTION.  GOOD ENOUGH FOR A 7-DAY LOOKBACK WINDOW - IT
019200* IS NOT A CALENDAR AND SHOULD NEVER BE USED FOR ANYTHING WIDER.
019300 01  WS-JULIAN-CALC.
019400     05  WS-JD-YYYY              PIC 9(4).
019500     05  WS-JD-MM                PIC 9(2).
019600     05  WS-JD-DD                PIC 9(2).
019700     05  WS-JD-RESULT            PIC 9(9) COMP.
019800 01  WS-RUN-YYYY                  PIC 9(4).
019900 01  WS-RUN-JULIAN                PIC 9(9) COMP.
020000 01  WS-GAP-JULIAN                PIC 9(9) COMP.
020100
020200 01  COUNTERS-IDXS-AND-ACCUMULATORS.
020300     05 WS-GAP-COUNT             PIC 9(4) COMP VALUE ZERO.
020400     05 WS-RANK-COUNT            PIC 9(4) COMP VALUE ZERO.
020500     05 WS-PATTERN-COUNT         PIC 9(4) COMP VALUE ZERO.
020600     05 WS-TOP-COUNT             PIC 9(2) COMP VALUE ZERO.
020700     05 WS-GJ                    PIC 9(4) COMP.
020800     05 WS-RJ                    PIC 9(4) COMP.
020900     05 WS-PJ                    PIC 9(4) COMP.
021000     05 WS-PK                    PIC 9(2) COMP.
021100     05 WS-BEST-INDEX            PIC 9(4) COMP.
021200     05 WS-BEST-LIKELIHOOD       PIC 9V9999.
021300     05 WS-KW-COUNT              PIC 9(3) COMP.
021400
021500     05 WS-RECEIPTS-PROCESSED    PIC 9(9) COMP VALUE ZERO.
021600     05 WS-ANOMALIES-FOUND       PIC 9(7) COMP VALUE ZERO.
021700     05 WS-GAPS-HARVESTED        PIC 9(7) COMP VALUE ZERO.
021800     05 WS-PATTERNS-IDENT        PIC 9(5) COMP VALUE ZERO.
021900     05 WS-HELPERS-PROPOSED      PIC 9(5) COMP VALUE ZERO.
022000     05 WS-HELPERS-APPROVED      PIC 9(5) COMP VALUE ZERO.
022100     05 WS-HELPERS-DEPLOYED      PIC 9(5) COMP VALUE ZERO.
022200     05 WS-ENTROPY-DELTA         PIC S9(3)V9(4) VALUE ZERO.
022300     05 WS-CYCLE-TIME-MS         PIC 9(9) COMP VALUE ZERO.
022400
022500* GAPS FALLING INSIDE THE 7-DAY HARVEST WINDOW, ARRIVAL ORDER.
022600 01  WS-GAP-TABLE.
022700     05  WS-GT-ENTRY OCCURS 2000 TIMES.
022800         10  WS-GT-PROBLEM-TYPE      PIC X(30).
022900         10  WS-GT-DOMAIN            PIC X(10).
023000         10  WS-GT-RESOLVE-MS        PIC 9(9).
023100         10  WS-GT-COULD-AUTOMATE    PIC X(01).
023200         10  WS-GT-AUTO-CONF         PIC 9V99.
023300         10  WS-GT-STEPS             PIC X(60).
023400
023500* ONE ENTRY PER DISTINCT PROBLEM TYPE - THE RANKING PASS.
023600 01  WS-RANK-TABLE.
023700     05  WS-RT-ENTRY OCCURS 200 TIMES.
023800         10  WS-RT-PROBLEM-TYPE      PIC X(30).
023900         10  WS-RT-COUNT             PIC 9(5) COMP.
024000         10  WS-RT-MS-SUM            PIC 9(11) COMP.
024100         10  WS-RT-MEAN-SEC          PIC 9(7)V9999.
024200         10  WS-RT-SCORE             PIC 9(9)V9999.
024300
024400* ONE ENTRY PER DISTINCT DOMAIN+PROBLEM-TYPE - THE PATTERN PASS.
024500 01  WS-PATTERN-TABLE.
024600     05  WS-PT-ENTRY OCCURS 200 TIMES.
024700         10  WS-PT-DOMAIN            PIC X(10).
024800         10  WS-PT-PROBLEM-TYPE      PIC X(30).
024900         10  WS-PT-COUNT             PIC 9(5) COMP.
025000         10  WS-PT-AUTOVOTES         PIC 9(5) COMP.
025100         10  WS-PT-HICONF-COUNT      PIC 9(5) COMP.
025200         10  WS-PT-MS-SUM            PIC 9(11) COMP.
025300         10  WS-PT-LIKELIHOOD        PIC 9V9999.
025400         10  WS-PT-STEPS             PIC X(60).
025500         10  WS-PT-SELECTED-SW       PIC X(01).
025600
025700 01  WS-TOP-INDEX-TABLE.
025800     05  WS-TOP-INDEX OCCURS 3 TIMES  PIC 9(4) COMP.
025900
026000* BLUEPRINT WORKING FIELDS - REBUILT FOR EACH OF THE TOP 3
026100* PATTERNS IN TURN.  NONE OF THIS SURVIVES THE RUN - THE LEDGER
026200* HAS NO BLUEPRINT RECORD LAYOUT, ONLY THE ROLLED-UP COUNTS ON
026300* THE LOOP_CYCLE RECEIPT - SO THE TRIGGER/ACTION TEXT AND THE
026400* BACKTEST DETAIL ARE DUMPED TO SYSOUT FOR THE OPERATOR TO READ.
026500 01  WS-BLUEPRINT-FIELDS.
026600     05  WS-BP-MEAN-MS           PIC 9(9) COMP.
026700     05  WS-BP-ORIGIN-HOURS      PIC 9(7)V9999.
026800     05  WS-BP-RISK              PIC S9(1)V9999.
026900     05  WS-BP-SUCCESS-RATE      PIC 9V9999.
027000     05  WS-GATE-RISK            PIC S9(1)V9999.
027100     05  WS-BP-TRIGGER           PIC X(60).
027200     05  WS-BP-ACTION            PIC X(80).
027300     05  WS-BP-ACTION-TEMP       PIC X(20).
027400     05  WS-BP-STEP-CNT          PIC 9 COMP.
027500     05  WS-BP-STEP-TOK OCCURS 5 TIMES  PIC X(12).
027600
027700 01  WS-EFFECTIVENESS-FIELDS.
027800     05  WS-EFF-RATE-SUM         PIC 9(5)V9999 COMP-3.
027900     05  WS-EFF-RATE-CNT         PIC 9(3) COMP.
028000     05  WS-AVG-SUCCESS-RATE     PIC 9V9999.
028100     05  WS-EFFECTIVENESS        PIC 9V9999.
028150     05  WS-ENTR-EFF-TERM        PIC 9V9999 VALUE ZERO.
028300* U15/AZP-0071 - BEFORE/AFTER MEAN ENTROPY ACROSS THE
028400* ENTROPY_ANALYSIS RECEIPTS THE LEDGER SCAN PASSES, SPLIT BY THE
028500* SAME 7-DAY GAP-HARVEST WINDOW AS 200-HARVEST-GAPS.
028600     05  WS-ENTR-BEFORE-SUM      PIC S9(7)V9999 COMP-3 VALUE ZERO.
028700     05  WS-ENTR-BEFORE-CNT      PIC 9(7) COMP VALUE ZERO.
028800     05  WS-ENTR-AFTER-SUM       PIC S9(7)V9999 COMP-3 VALUE ZERO.
028900     05  WS-ENTR-AFTER-CNT       PIC 9(7) COMP VALUE ZERO.
029000     05  WS-ENTR-BEFORE-MEAN     PIC S9(3)V9999 VALUE ZERO.
029100     05  WS-ENTR-AFTER-MEAN      PIC S9(3)V9999 VALUE ZERO.
029200     05  WS-ENTR-JULIAN          PIC 9(9) COMP.
029300     05  FILLER                  PIC X(04).
029400
029500     COPY AZWORK.
029600     COPY AZCKPARM.
029700
029800 LINKAGE SECTION.
029900
030000 PROCEDURE DIVISION.
030100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
030200     PERFORM 200-HARVEST-GAPS THRU 200-EXIT
030300             UNTIL NO-MORE-GAPS.
030400     PERFORM 210-RANK-GROUPS THRU 210-EXIT.
030500     PERFORM 220-IDENTIFY-PATTERNS THRU 220-EXIT.
030600     PERFORM 225-SELECT-TOP-PATTERNS THRU 225-EXIT.
030700     PERFORM 300-SYNTH-BLUEPRINT THRU 300-EXIT
030800             VARYING WS-PK FROM 1 BY 1 UNTIL WS-PK > WS-TOP-COUNT.
030900     PERFORM 330-CALC-EFFECTIVENESS THRU 330-EXIT.
031000     PERFORM 700-WRITE-CYCLE-RCPT THRU 700-EXIT.
031100     PERFORM 999-CLEANUP THRU 999-EXIT.
031200     MOVE +0 TO RETURN-CODE.
031300     GOBACK.
031400
031500* 000-HOUSEKEEPING - OPEN THE GAP LOG, CAPTURE THE RUN DATE AS A
031600* JULIAN DAY COUNT, PRIME THE FIRST GAP READ, AND SCORE THE
031700* RECEIPTS LEDGER (110-SCAN-RECEIPTS-LEDGER OPENS AND CLOSES IT
031800* ON ITS OWN - THE LEDGER IS RE-OPENED EXTEND LATER, IN
031900* 700-WRITE-CYCLE-RCPT, TO ADD THIS CYCLE'S OWN RECORD).
032000 000-HOUSEKEEPING.
032100     OPEN OUTPUT SYSOUT.
032200     OPEN INPUT AZGAP-IN.
032300     PERFORM 950-BUILD-TIMESTAMP THRU 950-EXIT.
032400     COMPUTE WS-CYC-START-HS =
032500         ((WS-TB-HH * 3600) + (WS-TB-MI * 60) + WS-TB-SS) * 100
032600             + WS-TB-HS.
032700     COMPUTE WS-RUN-YYYY = (WS-TB-CENTURY * 100) + WS-TB-YY.
032800     MOVE WS-RUN-YYYY TO WS-JD-YYYY.
032900     MOVE WS-TB-MM    TO WS-JD-MM.
033000     MOVE WS-TB-DD    TO WS-JD-DD.
033100     PERFORM 206-CALC-JULIAN-DAY THRU 206-EXIT.
033200     MOVE WS-JD-RESULT TO WS-RUN-JULIAN.
033300     PERFORM 900-READ-GAP THRU 900-EXIT.
033400     PERFORM 110-SCAN-RECEIPTS-LEDGER THRU 110-EXIT.
033500     PERFORM 120-CALC-ENTROPY-DELTA THRU 120-EXIT.
033600 000-EXIT.
033700     EXIT.
033800
033900* 110-SCAN-RECEIPTS-LEDGER (U15) - A FULL READ PASS OVER THE
034000* RECEIPTS LEDGER JUST TO COUNT IT - HOW MANY RECEIPTS THIS
034100* BATCH HAS WRITTEN SO FAR, AND HOW MANY OF THOSE CAME BACK
034200* ANOMALOUS UNDER EACH RECEIPT TYPE'S OWN FLAG.
034300 110-SCAN-RECEIPTS-LEDGER.
034400     OPEN INPUT AZRCPT-IN.
034500     MOVE "Y" TO MORE-RCPT-SW.
034600     PERFORM 905-READ-RECEIPT THRU 905-EXIT.
034700     PERFORM 115-TALLY-RECEIPT THRU 115-EXIT
034800             UNTIL NOT MORE-RECEIPTS.
034900     CLOSE AZRCPT-IN.
035000 110-EXIT.
035100     EXIT.
035200* 120-CALC-ENTROPY-DELTA (U15/AZP-0071) - RELATIVE ENTROPY
035300* REDUCTION, (BEFORE-MEAN MINUS AFTER-MEAN) OVER BEFORE-MEAN,
035400* ACROSS THE ENTROPY_ANALYSIS RECEIPTS 116-BUCKET-ENTROPY-
035500* RECEIPT JUST SORTED.  ZERO WHEN THERE IS NO BEFORE-WINDOW
035600* READING TO DIFF AGAINST.  A NEGATIVE DELTA (ENTROPY WENT UP)
035700* IS LEFT NEGATIVE HERE AND CLAMPED TO ZERO WHERE IT FEEDS
035800* 330-CALC-EFFECTIVENESS, NOT HERE, SO THE RAW DELTA STILL
035900* LANDS ON THE RECEIPT FOR THE ANALYST TO SEE.
036000 120-CALC-ENTROPY-DELTA.
036100     IF WS-ENTR-BEFORE-CNT = 0 OR WS-ENTR-AFTER-CNT = 0
036200         MOVE ZERO TO WS-ENTROPY-DELTA
036300     ELSE
036400         COMPUTE WS-ENTR-BEFORE-MEAN ROUNDED =
036500             WS-ENTR-BEFORE-SUM / WS-ENTR-BEFORE-CNT
036600         COMPUTE WS-ENTR-AFTER-MEAN ROUNDED =
036700             WS-ENTR-AFTER-SUM / WS-ENTR-AFTER-CNT
036800         IF WS-ENTR-BEFORE-MEAN = 0
036900             MOVE ZERO TO WS-ENTROPY-DELTA
037000         ELSE
037100             COMPUTE WS-ENTROPY-DELTA ROUNDED =
037200                 (WS-ENTR-BEFORE-MEAN - WS-ENTR-AFTER-MEAN)
037300                     / WS-ENTR-BEFORE-MEAN
037400         END-IF
037500     END-IF.
037600 120-EXIT.
037700     EXIT.
037800
037900
038000* 115-TALLY-RECEIPT - ONE RECEIPT COUNTS AS ANOMALOUS WHEN ITS
038100* OWN PAYLOAD SAYS SO - RISK-LEVEL "LOW" IS NOT AN ANOMALY, EVERY
038200* OTHER RISK-LEVEL IS; THE NETWORK/SHELL/ENTROPY PAYLOADS CARRY
038300* THEIR OWN Y/N ANOMALY BYTE INSTEAD OF A RISK-LEVEL AND ARE
038400* TESTED THE SAME WAY THEIR OWN PROGRAMS TEST THEM.  RECEIPT
038500* TYPES WITH NO ANOMALY CONCEPT (INGEST, BATCH TOTALS, VOUCHER
038600* CATEGORY, FISCAL, REVENUE, POLICY, LOOP_CYCLE ITSELF) DO NOT
038700* ADD TO THE COUNT.
038800 115-TALLY-RECEIPT.
038900     ADD 1 TO WS-RECEIPTS-PROCESSED.
039000     IF AZR-TYPE-BILLING-ANOMALY OR AZR-TYPE-AIHP-FLAG
039100                                 OR AZR-TYPE-MERCHANT-FLAG
039200         IF AZR-F-RISK-LEVEL NOT = "low"
039300             ADD 1 TO WS-ANOMALIES-FOUND
039400         END-IF
039500     ELSE
039600         IF AZR-TYPE-NETWORK
039700             IF AZR-N-ANOMALY-FLAG = "Y"
039800                 ADD 1 TO WS-ANOMALIES-FOUND
039900             END-IF
040000         ELSE
040100             IF AZR-TYPE-SHELL
040200                 IF AZR-S-THRESHOLD-FLAG = "Y"
040300                     ADD 1 TO WS-ANOMALIES-FOUND
040400                 END-IF
040500             ELSE
040600                 IF AZR-TYPE-VOUCH-PATTERN
040700                     IF AZR-P-RISK-LEVEL NOT = "low"
040800                         ADD 1 TO WS-ANOMALIES-FOUND
040900                     END-IF
041000                 ELSE
041100                     IF AZR-TYPE-ENTROPY
041200                         IF AZR-E-ANOMALY-FLAG = "Y"
041300                             ADD 1 TO WS-ANOMALIES-FOUND
041400                         END-IF
041500                         PERFORM 116-BUCKET-ENTROPY-RECEIPT
041600                                 THRU 116-EXIT
041700                     END-IF
041800                 END-IF
041900             END-IF
042000         END-IF
042100     END-IF.
042200     PERFORM 905-READ-RECEIPT THRU 905-EXIT.
042300 115-EXIT.
042400     EXIT.
042500
042600* 116-BUCKET-ENTROPY-RECEIPT (U15/AZP-0071) - SORTS THIS ENTROPY
042700* RECEIPT INTO THE BEFORE-BUCKET OR THE AFTER-BUCKET BY WHETHER
042800* ITS OWN TIMESTAMP FALLS INSIDE THE 7-DAY GAP-HARVEST WINDOW,
042900* THE SAME WINDOW 200-HARVEST-GAPS USES FOR THE GAP LOG.  A
043000* RECEIPT TIMESTAMPED AFTER THE RUN DATE (CLOCK SKEW BETWEEN
043100* STEPS) IS TREATED AS "BEFORE" RATHER THAN THROWN AWAY.
043200 116-BUCKET-ENTROPY-RECEIPT.
043300     MOVE AZR-RECEIPT-TS(1:4) TO WS-JD-YYYY.
043400     MOVE AZR-RECEIPT-TS(6:2) TO WS-JD-MM.
043500     MOVE AZR-RECEIPT-TS(9:2) TO WS-JD-DD.
043600     PERFORM 206-CALC-JULIAN-DAY THRU 206-EXIT.
043700     MOVE WS-JD-RESULT TO WS-ENTR-JULIAN.
043800     IF WS-ENTR-JULIAN <= WS-RUN-JULIAN
043900             AND (WS-RUN-JULIAN - WS-ENTR-JULIAN) <= 7
044000         ADD AZR-E-ENTROPY-VALUE TO WS-ENTR-AFTER-SUM
044100         ADD 1                   TO WS-ENTR-AFTER-CNT
044200     ELSE
044300         ADD AZR-E-ENTROPY-VALUE TO WS-ENTR-BEFORE-SUM
044400         ADD 1                   TO WS-ENTR-BEFORE-CNT
044500     END-IF.
044600 116-EXIT.
044700     EXIT.
044800
044900* 200-HARVEST-GAPS (U15) - KEEP EVERY GAP WHOSE DATE FALLS
045000* WITHIN THE LAST 7 DAYS OF THE RUN DATE, INCLUSIVE.
045100 200-HARVEST-GAPS.
045200     MOVE AZG-GAP-DATE-YYYY TO WS-JD-YYYY.
045300     MOVE AZG-GAP-DATE-MM   TO WS-JD-MM.
045400     MOVE AZG-GAP-DATE-DD   TO WS-JD-DD.
045500     PERFORM 206-CALC-JULIAN-DAY THRU 206-EXIT.
045600     MOVE WS-JD-RESULT TO WS-GAP-JULIAN.
045700     IF WS-GAP-JULIAN <= WS-RUN-JULIAN
045800             AND (WS-RUN-JULIAN - WS-GAP-JULIAN) <= 7
045900         IF WS-GAP-COUNT < 2000
046000             ADD 1 TO WS-GAP-COUNT
046100             MOVE AZG-PROBLEM-TYPE      TO
046200                     WS-GT-PROBLEM-TYPE(WS-GAP-COUNT)
046300             MOVE AZG-DOMAIN            TO
046400                     WS-GT-DOMAIN(WS-GAP-COUNT)
046500             MOVE AZG-RESOLVE-MS        TO
046600                     WS-GT-RESOLVE-MS(WS-GAP-COUNT)
046700             MOVE AZG-COULD-AUTOMATE    TO
046800                     WS-GT-COULD-AUTOMATE(WS-GAP-COUNT)
046900             MOVE AZG-AUTO-CONFIDENCE   TO
047000                     WS-GT-AUTO-CONF(WS-GAP-COUNT)
047100             MOVE AZG-RESOLUTION-STEPS  TO
047200                     WS-GT-STEPS(WS-GAP-COUNT)
047300             ADD 1 TO WS-GAPS-HARVESTED
047400         ELSE
047500             DISPLAY "*** WARNING - GAP TABLE CAPACITY (2000) "
047600             DISPLAY "*** EXCEEDED IN AZLOOP HARVEST PASS"
047700         END-IF
047800     END-IF.
047900     PERFORM 900-READ-GAP THRU 900-EXIT.
048000 200-EXIT.
048100     EXIT.
048200
048300* 206-CALC-JULIAN-DAY - CRUDE (YEAR*372)+(MONTH*31)+DAY COUNT,
048400* SEE THE REMARK ON WS-JULIAN-CALC ABOVE.
048500 206-CALC-JULIAN-DAY.
048600     COMPUTE WS-JD-RESULT =
048700         (WS-JD-YYYY * 372) + (WS-JD-MM * 31) + WS-JD-DD.
048800 206-EXIT.
048900     EXIT.
049000
049100* 210-RANK-GROUPS (U15) - GROUP THE HARVESTED GAPS BY PROBLEM
049200* TYPE ALONE (NOT BY DOMAIN - THAT SPLIT COMES AT THE PATTERN
049300* LEVEL BELOW) AND SCORE EACH GROUP AS FREQUENCY TIMES THE MEAN
049400* RESOLUTION TIME IN SECONDS.
049500 210-RANK-GROUPS.
049600     MOVE ZERO TO WS-RANK-COUNT.
049700     PERFORM 212-FIND-OR-ADD-RANK THRU 212-EXIT
049800             VARYING WS-GJ FROM 1 BY 1 UNTIL WS-GJ > WS-GAP-COUNT.
049900     PERFORM 213-SCORE-ONE-RANK THRU 213-EXIT
050000             VARYING WS-RJ FROM 1 BY 1
050100             UNTIL WS-RJ > WS-RANK-COUNT.
050200 210-EXIT.
050300     EXIT.
050400
050500 212-FIND-OR-ADD-RANK.
050600     SET WS-NOT-FOUND TO TRUE.
050700     PERFORM 214-MATCH-ONE-RANK THRU 214-EXIT
050800             VARYING WS-RJ FROM 1 BY 1
050900             UNTIL WS-RJ > WS-RANK-COUNT OR WS-FOUND.
051000     IF WS-NOT-FOUND
051100         IF WS-RANK-COUNT < 200
051200             ADD 1 TO WS-RANK-COUNT
051300             MOVE WS-GT-PROBLEM-TYPE(WS-GJ) TO
051400                     WS-RT-PROBLEM-TYPE(WS-RANK-COUNT)
051500             MOVE 1 TO WS-RT-COUNT(WS-RANK-COUNT)
051600             MOVE WS-GT-RESOLVE-MS(WS-GJ) TO
051700                     WS-RT-MS-SUM(WS-RANK-COUNT)
051800         ELSE
051900             DISPLAY "*** WARNING - RANK TABLE CAPACITY (200) "
052000             DISPLAY "*** EXCEEDED IN AZLOOP RANK PASS"
052100         END-IF
052200     END-IF.
052300 212-EXIT.
052400     EXIT.
052500
052600 213-SCORE-ONE-RANK.
052700     COMPUTE WS-RT-MEAN-SEC(WS-RJ) ROUNDED =
052800         (WS-RT-MS-SUM(WS-RJ) / WS-RT-COUNT(WS-RJ)) / 1000.
052900     COMPUTE WS-RT-SCORE(WS-RJ) ROUNDED =
053000         WS-RT-COUNT(WS-RJ) * WS-RT-MEAN-SEC(WS-RJ).
053100 213-EXIT.
053200     EXIT.
053300
053400 214-MATCH-ONE-RANK.
053500     IF WS-RT-PROBLEM-TYPE(WS-RJ) = WS-GT-PROBLEM-TYPE(WS-GJ)
053600         ADD 1 TO WS-RT-COUNT(WS-RJ)
053700         ADD WS-GT-RESOLVE-MS(WS-GJ) TO WS-RT-MS-SUM(WS-RJ)
053800         SET WS-FOUND TO TRUE
053900     END-IF.
054000 214-EXIT.
054100     EXIT.
054200
054300* 220-IDENTIFY-PATTERNS (U15) - GROUP THE SAME HARVESTED GAPS BY
054400* DOMAIN+PROBLEM-TYPE.  A GROUP OF 3 OR MORE IS A PATTERN;
054500* AUTOMATION LIKELIHOOD IS THE SHARE OF ITS GAPS OPERATIONS
054600* FLAGGED "COULD AUTOMATE".  WS-PT-STEPS CARRIES THE LATEST
054700* GAP'S RESOLUTION-STEPS TEXT AS THE PATTERN'S REPRESENTATIVE
054800* STEP LIST - A TRUE TOKEN-LEVEL UNION OF EVERY GAP'S STEPS WAS
054900* JUDGED NOT WORTH THE EXTRA TABLE SPACE FOR A 60-BYTE SOURCE
055000* FIELD, TICKET AZP-0058.
055100 220-IDENTIFY-PATTERNS.
055200     MOVE ZERO TO WS-PATTERN-COUNT.
055300     PERFORM 222-FIND-OR-ADD-PATTERN THRU 222-EXIT
055400             VARYING WS-GJ FROM 1 BY 1 UNTIL WS-GJ > WS-GAP-COUNT.
055500     MOVE ZERO TO WS-PATTERNS-IDENT.
055600     PERFORM 223-SCORE-ONE-PATTERN THRU 223-EXIT
055700             VARYING WS-PJ FROM 1 BY 1
055800             UNTIL WS-PJ > WS-PATTERN-COUNT.
055900 220-EXIT.
056000     EXIT.
056100
056200 222-FIND-OR-ADD-PATTERN.
056300     SET WS-NOT-FOUND TO TRUE.
056400     PERFORM 224-MATCH-ONE-PATTERN THRU 224-EXIT
056500             VARYING WS-PJ FROM 1 BY 1
056600             UNTIL WS-PJ > WS-PATTERN-COUNT OR WS-FOUND.
056700     IF WS-NOT-FOUND
056800         IF WS-PATTERN-COUNT < 200
056900             ADD 1 TO WS-PATTERN-COUNT
057000             MOVE WS-GT-DOMAIN(WS-GJ) TO
057100                     WS-PT-DOMAIN(WS-PATTERN-COUNT)
057200             MOVE WS-GT-PROBLEM-TYPE(WS-GJ) TO
057300                     WS-PT-PROBLEM-TYPE(WS-PATTERN-COUNT)
057400             MOVE 1 TO WS-PT-COUNT(WS-PATTERN-COUNT)
057500             MOVE WS-GT-RESOLVE-MS(WS-GJ) TO
057600                     WS-PT-MS-SUM(WS-PATTERN-COUNT)
057700             MOVE ZERO TO WS-PT-AUTOVOTES(WS-PATTERN-COUNT)
057800             IF WS-GT-COULD-AUTOMATE(WS-GJ) = "Y"
057900                 MOVE 1 TO WS-PT-AUTOVOTES(WS-PATTERN-COUNT)
058000             END-IF
058100             MOVE ZERO TO WS-PT-HICONF-COUNT(WS-PATTERN-COUNT)
058200             IF WS-GT-AUTO-CONF(WS-GJ) > 0.50
058300                 MOVE 1 TO WS-PT-HICONF-COUNT(WS-PATTERN-COUNT)
058400             END-IF
058500             MOVE WS-GT-STEPS(WS-GJ) TO
058600                     WS-PT-STEPS(WS-PATTERN-COUNT)
058700             MOVE "N" TO WS-PT-SELECTED-SW(WS-PATTERN-COUNT)
058800         ELSE
058900             DISPLAY "*** WARNING - PATTERN TABLE CAPACITY (200)"
059000             DISPLAY "*** EXCEEDED IN AZLOOP PATTERN PASS"
059100         END-IF
059200     END-IF.
059300 222-EXIT.
059400     EXIT.
059500
059600 223-SCORE-ONE-PATTERN.
059700     IF WS-PT-COUNT(WS-PJ) >= 3
059800         ADD 1 TO WS-PATTERNS-IDENT
059900         COMPUTE WS-PT-LIKELIHOOD(WS-PJ) ROUNDED =
060000             WS-PT-AUTOVOTES(WS-PJ) / WS-PT-COUNT(WS-PJ)
060100     ELSE
060200         MOVE ZERO TO WS-PT-LIKELIHOOD(WS-PJ)
060300     END-IF.
060400 223-EXIT.
060500     EXIT.
060600
060700 224-MATCH-ONE-PATTERN.
060800     IF WS-PT-DOMAIN(WS-PJ) = WS-GT-DOMAIN(WS-GJ)
060900        AND WS-PT-PROBLEM-TYPE(WS-PJ) =
061000            WS-GT-PROBLEM-TYPE(WS-GJ)
061100         ADD 1 TO WS-PT-COUNT(WS-PJ)
061200         ADD WS-GT-RESOLVE-MS(WS-GJ) TO WS-PT-MS-SUM(WS-PJ)
061300         IF WS-GT-COULD-AUTOMATE(WS-GJ) = "Y"
061400             ADD 1 TO WS-PT-AUTOVOTES(WS-PJ)
061500         END-IF
061600         IF WS-GT-AUTO-CONF(WS-GJ) > 0.50
061700             ADD 1 TO WS-PT-HICONF-COUNT(WS-PJ)
061800         END-IF
061900         MOVE WS-GT-STEPS(WS-GJ) TO WS-PT-STEPS(WS-PJ)
062000         SET WS-FOUND TO TRUE
062100     END-IF.
062200 224-EXIT.
062300     EXIT.
062400
062500* 225-SELECT-TOP-PATTERNS (U15) - THE TOP 3 PATTERNS, RANKED BY
062600* AUTOMATION LIKELIHOOD, AMONG THOSE ABOVE THE 0.5 LIKELIHOOD
062700* FLOOR.  FEWER THAN 3 QUALIFY MORE OFTEN THAN NOT - WS-TOP-COUNT
062800* CARRIES HOWEVER MANY WERE ACTUALLY FOUND.
062900 225-SELECT-TOP-PATTERNS.
063000     MOVE ZERO TO WS-TOP-COUNT.
063100     PERFORM 226-PICK-BEST-PATTERN THRU 226-EXIT
063200             VARYING WS-PK FROM 1 BY 1 UNTIL WS-PK > 3.
063300 225-EXIT.
063400     EXIT.
063500
063600 226-PICK-BEST-PATTERN.
063700     MOVE ZERO TO WS-BEST-LIKELIHOOD.
063800     MOVE ZERO TO WS-BEST-INDEX.
063900     PERFORM 227-TEST-ONE-CANDIDATE THRU 227-EXIT
064000             VARYING WS-PJ FROM 1 BY 1
064100             UNTIL WS-PJ > WS-PATTERN-COUNT.
064200     IF WS-BEST-INDEX > 0
064300         ADD 1 TO WS-TOP-COUNT
064400         MOVE WS-BEST-INDEX TO WS-TOP-INDEX(WS-TOP-COUNT)
064500         MOVE "Y" TO WS-PT-SELECTED-SW(WS-BEST-INDEX)
064600     END-IF.
064700 226-EXIT.
064800     EXIT.
064900
065000 227-TEST-ONE-CANDIDATE.
065100     IF WS-PT-COUNT(WS-PJ) >= 3
065200        AND WS-PT-LIKELIHOOD(WS-PJ) > 0.5000
065300        AND WS-PT-SELECTED-SW(WS-PJ) = "N"
065400        AND WS-PT-LIKELIHOOD(WS-PJ) > WS-BEST-LIKELIHOOD
065500         MOVE WS-PT-LIKELIHOOD(WS-PJ) TO WS-BEST-LIKELIHOOD
065600         MOVE WS-PJ TO WS-BEST-INDEX
065700     END-IF.
065800 227-EXIT.
065900     EXIT.
066000
066100* 300-SYNTH-BLUEPRINT (U15) - VARIED BY WS-PK OVER WS-TOP-INDEX,
066200* ONE PASS PER SELECTED PATTERN.  BUILDS THE TRIGGER/ACTION TEXT,
066300* THE ORIGIN-HOURS ESTIMATE AND THE STARTING RISK SCORE, THEN
066400* HANDS OFF TO THE BACKTEST AND GATE STEPS.
066500 300-SYNTH-BLUEPRINT.
066600     MOVE WS-TOP-INDEX(WS-PK) TO WS-PJ.
066700     ADD 1 TO WS-HELPERS-PROPOSED.
066800
066900     COMPUTE WS-BP-MEAN-MS =
067000         WS-PT-MS-SUM(WS-PJ) / WS-PT-COUNT(WS-PJ).
067100     COMPUTE WS-BP-ORIGIN-HOURS ROUNDED =
067200         (WS-PT-COUNT(WS-PJ) * WS-BP-MEAN-MS) / 3600000.
067300
067400     IF WS-PT-LIKELIHOOD(WS-PJ) > 0.8000
067500         MOVE 0.2000 TO WS-BP-RISK
067600     ELSE
067700         IF WS-PT-LIKELIHOOD(WS-PJ) > 0.5000
067800             MOVE 0.4000 TO WS-BP-RISK
067900         ELSE
068000             MOVE 0.6000 TO WS-BP-RISK
068100         END-IF
068200     END-IF.
068300
068400     STRING "RECEIPT_TYPE:" DELIMITED BY SIZE
068500            WS-PT-DOMAIN(WS-PJ) DELIMITED BY SPACE
068600            "_* AND ANOMALY_FLAG:TRUE" DELIMITED BY SIZE
068700            INTO WS-BP-TRIGGER.
068800     PERFORM 305-BUILD-ACTION-TEXT THRU 305-EXIT.
068900
069000     PERFORM 310-BACKTEST-BLUEPRINT THRU 310-EXIT.
069100     DISPLAY "** BLUEPRINT PROPOSED - PROBLEM TYPE **".
069200     DISPLAY WS-PT-PROBLEM-TYPE(WS-PJ).
069300     DISPLAY "** TRIGGER **".
069400     DISPLAY WS-BP-TRIGGER.
069500     DISPLAY "** ACTION **".
069600     DISPLAY WS-BP-ACTION.
069700     DISPLAY "** BACKTEST SUCCESS RATE / ACCEPTED **".
069800     DISPLAY WS-BP-SUCCESS-RATE.
069900     DISPLAY WS-BP-ACCEPTED-SW.
070000     IF WS-BP-ACCEPTED
070100         ADD 1 TO WS-HELPERS-APPROVED
070200         PERFORM 320-GATE-BLUEPRINT THRU 320-EXIT
070300         DISPLAY "** GATE RISK / DEPLOYED **"
070400         DISPLAY WS-GATE-RISK
070500         DISPLAY WS-BP-DEPLOY-SW
070600         IF WS-BP-AUTO-DEPLOY
070700             ADD 1 TO WS-HELPERS-DEPLOYED
070800             ADD WS-BP-SUCCESS-RATE TO WS-EFF-RATE-SUM
070900             ADD 1 TO WS-EFF-RATE-CNT
071000         END-IF
071100     END-IF.
071200 300-EXIT.
071300     EXIT.
071400
071500* 305-BUILD-ACTION-TEXT - FIRST 5 COMMA-SEPARATED RESOLUTION
071600* STEPS, OR "ALERT:OPERATOR" WHEN THE PATTERN CARRIES NO STEPS
071700* AT ALL.
071800 305-BUILD-ACTION-TEXT.
071900     IF WS-PT-STEPS(WS-PJ) = SPACES
072000         MOVE "alert:operator" TO WS-BP-ACTION
072100     ELSE
072200         INITIALIZE WS-BP-STEP-TOK(1) WS-BP-STEP-TOK(2)
072300                    WS-BP-STEP-TOK(3) WS-BP-STEP-TOK(4)
072400                    WS-BP-STEP-TOK(5)
072500         MOVE ZERO TO WS-BP-STEP-CNT.
072600         UNSTRING WS-PT-STEPS(WS-PJ) DELIMITED BY ","
072700             INTO WS-BP-STEP-TOK(1) WS-BP-STEP-TOK(2)
072800                  WS-BP-STEP-TOK(3) WS-BP-STEP-TOK(4)
072900                  WS-BP-STEP-TOK(5)
073000             TALLYING IN WS-BP-STEP-CNT.
073100         MOVE "execute_steps:" TO WS-BP-ACTION-TEMP.
073200         STRING WS-BP-ACTION-TEMP DELIMITED BY SPACE
073300                WS-BP-STEP-TOK(1) DELIMITED BY SIZE
073400                ","               DELIMITED BY SIZE
073500                WS-BP-STEP-TOK(2) DELIMITED BY SIZE
073600                ","               DELIMITED BY SIZE
073700                WS-BP-STEP-TOK(3) DELIMITED BY SIZE
073800                ","               DELIMITED BY SIZE
073900                WS-BP-STEP-TOK(4) DELIMITED BY SIZE
074000                ","               DELIMITED BY SIZE
074100                WS-BP-STEP-TOK(5) DELIMITED BY SIZE
074200                INTO WS-BP-ACTION
074300     END-IF.
074400 305-EXIT.
074500     EXIT.
074600
074700* 310-BACKTEST-BLUEPRINT (U15) - MATCH GAPS BY PROBLEM TYPE AND
074800* DOMAIN (I.E. THE SAME GROUP WS-PJ ALREADY REPRESENTS); SUCCESS
074900* RATE IS THE SHARE WITH AUTOMATION CONFIDENCE OVER 0.5.  A RATE
075000* ABOVE 0.9 EASES THE RISK SCORE, BELOW 0.5 TIGHTENS IT.  A
075100* BLUEPRINT IS ACCEPTED ONLY WHEN THE RATE CLEARS 0.7.
075200 310-BACKTEST-BLUEPRINT.
075300     COMPUTE WS-BP-SUCCESS-RATE ROUNDED =
075400         WS-PT-HICONF-COUNT(WS-PJ) / WS-PT-COUNT(WS-PJ).
075500     IF WS-BP-SUCCESS-RATE > 0.9000
075600         COMPUTE WS-BP-RISK ROUNDED = WS-BP-RISK - 0.2000
075700         IF WS-BP-RISK < 0.1000
075800             MOVE 0.1000 TO WS-BP-RISK
075900         END-IF
076000     ELSE
076100         IF WS-BP-SUCCESS-RATE < 0.5000
076200             COMPUTE WS-BP-RISK ROUNDED = WS-BP-RISK + 0.2000
076300             IF WS-BP-RISK > 0.9000
076400                 MOVE 0.9000 TO WS-BP-RISK
076500             END-IF
076600         END-IF
076700     END-IF.
076800     IF WS-BP-SUCCESS-RATE > 0.7000
076900         SET WS-BP-ACCEPTED TO TRUE
077000     ELSE
077100         SET WS-BP-REJECTED TO TRUE
077200     END-IF.
077300 310-EXIT.
077400     EXIT.
077500
077600* 320-GATE-BLUEPRINT (U15) - BASE RISK 0.3, EASED FOR AN "ALERT"
077700* ACTION, RAISED FOR A "DELETE" OR "MODIFY" ACTION, EASED OR
077800* RAISED AGAIN BY THE BACKTEST SUCCESS RATE AND THE ORIGIN GAP
077900* COUNT, THEN AVERAGED WITH THE BLUEPRINT'S OWN RISK SCORE AND
078000* CLAMPED [0,1].  A GATE RISK UNDER 0.2 AUTO-APPROVES AND
078100* DEPLOYS THE HELPER; EVERYTHING ELSE STOPS AT "APPROVED",
078200* WAITING ON A HUMAN SIGN-OFF THIS BATCH STEP DOES NOT CHASE.
078300 320-GATE-BLUEPRINT.
078400     MOVE 0.3000 TO WS-GATE-RISK.
078500     MOVE ZERO TO WS-KW-COUNT.
078600     INSPECT WS-BP-ACTION TALLYING WS-KW-COUNT FOR ALL "alert".
078700     IF WS-KW-COUNT > 0
078800         SUBTRACT 0.1000 FROM WS-GATE-RISK
078900     END-IF.
079000     MOVE ZERO TO WS-KW-COUNT.
079100     INSPECT WS-BP-ACTION TALLYING WS-KW-COUNT FOR ALL "delete".
079200     IF WS-KW-COUNT > 0
079300         ADD 0.3000 TO WS-GATE-RISK
079400     END-IF.
079500     MOVE ZERO TO WS-KW-COUNT.
079600     INSPECT WS-BP-ACTION TALLYING WS-KW-COUNT FOR ALL "modify".
079700     IF WS-KW-COUNT > 0
079800         ADD 0.2000 TO WS-GATE-RISK
079900     END-IF.
080000     IF WS-BP-SUCCESS-RATE > 0.9000
080100         SUBTRACT 0.2000 FROM WS-GATE-RISK
080200     ELSE
080300         IF WS-BP-SUCCESS-RATE < 0.5000
080400             ADD 0.2000 TO WS-GATE-RISK
080500         END-IF
080600     END-IF.
080700     IF WS-PT-COUNT(WS-PJ) > 100
080800         SUBTRACT 0.1000 FROM WS-GATE-RISK
080900     ELSE
081000         IF WS-PT-COUNT(WS-PJ) < 5
081100             ADD 0.1000 TO WS-GATE-RISK
081200         END-IF
081300     END-IF.
081400     COMPUTE WS-GATE-RISK ROUNDED = (WS-GATE-RISK + WS-BP-RISK) / 2.
081500     IF WS-GATE-RISK < ZERO
081600         MOVE ZERO TO WS-GATE-RISK
081700     END-IF.
081800     IF WS-GATE-RISK > 1.0000
081900         MOVE 1.0000 TO WS-GATE-RISK
082000     END-IF.
082100     IF WS-GATE-RISK < 0.2000
082200         SET WS-BP-AUTO-DEPLOY TO TRUE
082300     ELSE
082400         SET WS-BP-NOT-DEPLOYED TO TRUE
082500     END-IF.
082600 320-EXIT.
082700     EXIT.
082800
082900* 330-CALC-EFFECTIVENESS (U15) - 60 PERCENT THE AVERAGE BACKTEST
083000* SUCCESS RATE ACROSS THE DEPLOYED HELPERS, 40 PERCENT THE
083100* RELATIVE ENTROPY-REDUCTION TERM 120-CALC-ENTROPY-DELTA JUST
083200* WORKED OUT FROM THE LEDGER'S OWN ENTROPY_ANALYSIS RECEIPTS,
083300* FLOORED AT ZERO (A HELPER THAT MADE THE PATTERN LESS REGULAR,
083400* NOT MORE, EARNS NO CREDIT FOR IT HERE).  CLOSES TICKET
083500* AZP-0071.  ZERO DEPLOYED HELPERS MEANS ZERO EFFECTIVENESS.
083600* NEITHER THE LEDGER NOR THE GAP LOG HAS A FIELD FOR THIS SCORE
083700* SO IT IS AN INTERNAL DIAGNOSTIC ONLY, DUMPED TO SYSOUT.
083800 330-CALC-EFFECTIVENESS.
083900     IF WS-HELPERS-DEPLOYED = 0
084000         MOVE ZERO TO WS-EFFECTIVENESS
084100     ELSE
084200         COMPUTE WS-AVG-SUCCESS-RATE ROUNDED =
084300             WS-EFF-RATE-SUM / WS-EFF-RATE-CNT.
084400         IF WS-ENTROPY-DELTA < 0
084500             MOVE ZERO TO WS-ENTR-EFF-TERM
084600         ELSE
084700             MOVE WS-ENTROPY-DELTA TO WS-ENTR-EFF-TERM
084800         END-IF
084900         COMPUTE WS-EFFECTIVENESS ROUNDED =
085000             (0.6000 * WS-AVG-SUCCESS-RATE)
085100                 + (0.4000 * WS-ENTR-EFF-TERM)
085200     END-IF.
085300     DISPLAY "** CYCLE EFFECTIVENESS (INTERNAL, NOT LEDGERED) **".
085400     DISPLAY WS-EFFECTIVENESS.
085500 330-EXIT.
085600     EXIT.
085700
085800* 700-WRITE-CYCLE-RCPT (U15) - THE ONE RECEIPT THIS PROGRAM
085900* WRITES.  CYCLE-TIME-MS IS THE ELAPSED CLOCK FROM HOUSEKEEPING
086000* TO HERE; CYCLE-NBR HAS NO PERSISTED RUN COUNTER TO INCREMENT
086100* FROM (NO CONTROL FILE EXISTS FOR IT), SO IT IS CARRIED AS 1
086200* EVERY RUN - TICKET AZP-0080.
086300 700-WRITE-CYCLE-RCPT.
086400     ACCEPT WS-TB-TIME FROM TIME.
086500     COMPUTE WS-CYC-END-HS =
086600         ((WS-TB-HH * 3600) + (WS-TB-MI * 60) + WS-TB-SS) * 100
086700             + WS-TB-HS.
086800     IF WS-CYC-END-HS >= WS-CYC-START-HS
086900         COMPUTE WS-CYC-ELAPSED-HS =
087000             WS-CYC-END-HS - WS-CYC-START-HS
087100     ELSE
087200         DISPLAY "*** NOTE - CLOCK ROLLOVER PAST MIDNIGHT, "
087300         DISPLAY "*** CYCLE TIME NOT COMPUTED THIS RUN"
087400         MOVE ZERO TO WS-CYC-ELAPSED-HS
087500     END-IF.
087600     COMPUTE WS-CYCLE-TIME-MS = WS-CYC-ELAPSED-HS * 10.
087700
087800     PERFORM 950-BUILD-TIMESTAMP THRU 950-EXIT.
087900     INITIALIZE AZ-RECEIPT-REC.
088000     SET AZR-TYPE-LOOP-CYCLE TO TRUE.
088100     MOVE WS-TB-YYYY-MM-DD-TS TO AZR-RECEIPT-TS.
088200     MOVE AZ-TENANT-CONST     TO AZR-TENANT-ID.
088300     MOVE 1                          TO AZR-L-CYCLE-NBR.
088400     MOVE WS-RECEIPTS-PROCESSED      TO AZR-L-RECEIPTS-PROCESSED.
088500     MOVE WS-ANOMALIES-FOUND         TO AZR-L-ANOMALIES-FOUND.
088600     MOVE WS-GAPS-HARVESTED          TO AZR-L-GAPS-HARVESTED.
088700     MOVE WS-PATTERNS-IDENT          TO AZR-L-PATTERNS-IDENT.
088800     MOVE WS-HELPERS-PROPOSED        TO AZR-L-HELPERS-PROPOSED.
088900     MOVE WS-HELPERS-APPROVED        TO AZR-L-HELPERS-APPROVED.
089000     MOVE WS-HELPERS-DEPLOYED        TO AZR-L-HELPERS-DEPLOYED.
089100     MOVE WS-ENTROPY-DELTA           TO AZR-L-ENTROPY-DELTA.
089200     MOVE WS-CYCLE-TIME-MS           TO AZR-L-CYCLE-TIME-MS.
089300
089400     OPEN EXTEND AZRCPT-OUT.
089500     PERFORM 760-STAMP-CHECK-VALUE THRU 760-EXIT.
089600     PERFORM 780-WRITE-RECEIPT THRU 780-EXIT.
089700     CLOSE AZRCPT-OUT.
089800 700-EXIT.
089900     EXIT.
090000
090100 760-STAMP-CHECK-VALUE.
090200     MOVE "C"          TO FUNCTION-CODE.
090300     MOVE AZR-PAYLOAD  TO PAYLOAD-TEXT.
090400     MOVE 220          TO PAYLOAD-LEN.
090500     CALL "AZCKVAL" USING CKVAL-PARM.
090600     MOVE RESULT-VALUE TO AZR-CHECK-VALUE.
090700 760-EXIT.
090800     EXIT.
090900
091000 780-WRITE-RECEIPT.
091100     WRITE AZ-RECEIPT-REC.
091200     IF NOT CODE-WRITE
091300         MOVE "*** WRITE ERROR ON RECEIPTS LEDGER" TO
091400                 AZA-ABEND-REASON
091500         MOVE OFCODE TO AZA-ACTUAL-VAL
091600         GO TO 1000-ABEND-RTN.
091700 780-EXIT.
091800     EXIT.
091900
092000 900-READ-GAP.
092100     READ AZGAP-IN
092200         AT END MOVE "N" TO MORE-GAP-SW
092300     END-READ.
092400 900-EXIT.
092500     EXIT.
092600
092700 905-READ-RECEIPT.
092800     READ AZRCPT-IN
092900         AT END MOVE "N" TO MORE-RCPT-SW
093000         NOT AT END MOVE AZR-IN-REC TO AZ-RECEIPT-REC
093100     END-READ.
093200 905-EXIT.
093300     EXIT.
093400
093500* 950-BUILD-TIMESTAMP - SAME PATTERN AS EVERY OTHER AZPROOF STEP.
093600 950-BUILD-TIMESTAMP.
093700     ACCEPT WS-TB-DATE FROM DATE.
093800     ACCEPT WS-TB-TIME FROM TIME.
093900     IF WS-TB-YY < 50
094000         MOVE 20 TO WS-TB-CENTURY
094100     ELSE
094200         MOVE 19 TO WS-TB-CENTURY.
094300     STRING WS-TB-CENTURY   DELIMITED BY SIZE
094400            WS-TB-YY        DELIMITED BY SIZE
094500            "-"             DELIMITED BY SIZE
094600            WS-TB-MM        DELIMITED BY SIZE
094700            "-"             DELIMITED BY SIZE
094800            WS-TB-DD        DELIMITED BY SIZE
094900            "T"             DELIMITED BY SIZE
095000            WS-TB-HH        DELIMITED BY SIZE
095100            ":"             DELIMITED BY SIZE
095200            WS-TB-MI        DELIMITED BY SIZE
095300            ":"             DELIMITED BY SIZE
095400            WS-TB-SS        DELIMITED BY SIZE
095500            INTO WS-TB-YYYY-MM-DD-TS.
095600 950-EXIT.
095700     EXIT.
095800
095900 999-CLEANUP.
096000     CLOSE AZGAP-IN, SYSOUT.
096100     DISPLAY "** RECEIPTS PROCESSED / ANOMALIES FOUND **".
096200     DISPLAY WS-RECEIPTS-PROCESSED.
096300     DISPLAY WS-ANOMALIES-FOUND.
096400     DISPLAY "** GAPS HARVESTED / PATTERNS IDENTIFIED **".
096500     DISPLAY WS-GAPS-HARVESTED.
096600     DISPLAY WS-PATTERNS-IDENT.
096700     DISPLAY "** HELPERS PROPOSED / APPROVED / DEPLOYED **".
096800     DISPLAY WS-HELPERS-PROPOSED.
096900     DISPLAY WS-HELPERS-APPROVED.
097000     DISPLAY WS-HELPERS-DEPLOYED.
097100     DISPLAY "******** NORMAL END OF JOB AZLOOP ********".
097200 999-EXIT.
097300     EXIT.
097400
097500* 1000-ABEND-RTN - FATAL I/O ERROR ON THE RECEIPTS LEDGER.
097600 1000-ABEND-RTN.
097700     WRITE SYSOUT-REC FROM AZ-ABEND-REC.
097800     CLOSE AZGAP-IN, AZRCPT-OUT, SYSOUT.
097900     DISPLAY "*** ABNORMAL END OF JOB - AZLOOP ***".
098000     DIVIDE ZERO-VAL INTO ONE-VAL.
098100     GOBACK.
