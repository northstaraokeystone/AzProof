000100******************************************************************
000200* PARAMETER AREA FOR CALL "AZQUAL" (U17 DETECTION-QUALITY).      *
000300*        LIBRARY(AZPROOF.PROD.COPYLIB(AZQLPARM))                 *
000400* COPIED INTO WORKING-STORAGE BY EVERY CALLING PROGRAM AND INTO  *
000500* THE LINKAGE SECTION OF AZQUAL ITSELF SO THE TWO NEVER DRIFT     *
000600* APART.                                                          *
000700******************************************************************
000800 01  QUAL-PARM.
000900     05  DETECTED-COUNT          PIC 9(4)  COMP.
001000     05  DETECTED-ID OCCURS 2000 TIMES      PIC X(20).
001100     05  TRUTH-COUNT             PIC 9(4)  COMP.
001200     05  TRUTH-ID OCCURS 2000 TIMES         PIC X(20).
001300     05  TP-COUNT                PIC 9(6)  COMP.
001400     05  FP-COUNT                PIC 9(6)  COMP.
001500     05  FN-COUNT                PIC 9(6)  COMP.
001600     05  PRECISION               PIC 9V9999.
001700     05  RECALL                  PIC 9V9999.
001800     05  F1-SCORE                PIC 9V9999.
001900     05  FPR                     PIC 9V9999.
