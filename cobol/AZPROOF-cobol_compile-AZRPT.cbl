000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     AZRPT.
000300 AUTHOR.         WALTER OYELARAN.
000400 INSTALLATION.   AZ DEPT OF ADMINISTRATION - COBOL DEV CENTER.
000500 DATE-WRITTEN.   05/02/91.
000600 DATE-COMPILED.  05/02/91.
000700 SECURITY.       NON-CONFIDENTIAL.
000800
000900******************************************************************
001000* REMARKS.                                                       *
001100*   FINAL STEP OF THE NIGHTLY AZPROOF DETECTION RUN.  READS THE  *
001200*   RECEIPTS LEDGER BACK FROM THE TOP (EVERY RECEIPT WRITTEN BY  *
001300*   AZCLIN/AZVCIN/AZPROV/AZGRPH/AZVCLS/AZVPAT DURING THIS RUN)   *
001400*   AND PRINTS THE OPERATOR'S DETECTION REPORT -- INGEST COUNTS, *
001500*   FLAGGED PROVIDERS, SHELL CLUSTERS, FLAGGED VOUCHER ACCOUNTS  *
001600*   AND THE EDUCATIONAL/NON-ED/QUESTIONABLE SPEND BREAKDOWN.     *
001700*   ALSO ASSEMBLES THE RUN'S "DETECTED" SUBJECT-ID LIST AND      *
001800*   CALLS AZQUAL SO THE PRECISION/RECALL/F1/FPR NUMBERS GET INTO *
001900*   SYSOUT FOR WHOEVER IS WATCHING THE JOB (SEE 280- BELOW FOR   *
002000*   WHY THE GROUND-TRUTH SIDE OF THAT CALL IS ALWAYS EMPTY).     *
002100*                                                                *
002200*   THE LEDGER IS SCANNED ONCE, TOP TO BOTTOM, AND EVERYTHING    *
002300*   NEEDED FOR THE REPORT IS ACCUMULATED INTO WORKING-STORAGE    *
002400*   TABLES AS IT GOES BY -- THE REPORT ITSELF IS THEN PRINTED IN *
002500*   ITS FIXED SECTION ORDER (1 THRU 5) FROM THOSE TABLES, SINCE  *
002600*   THE RECEIPT TYPES THEMSELVES ARE NOT IN THAT ORDER ON THE    *
002700*   LEDGER (THEY LAND IN WHATEVER ORDER THE JOB STEPS RAN).      *
002800******************************************************************
002900* CHANGE LOG.
003000*   05/02/91 WO  ORIGINAL PROGRAM, WRITTEN AGAINST REQUEST
003100*            AZP-0034 - OPERATIONS WANTED ONE PRINTED SUMMARY OF
003200*            THE NIGHT'S DETECTION RUN INSTEAD OF FIVE SYSOUT
003300*            LISTINGS FROM FIVE SEPARATE JOB STEPS.
003400*   11/14/94 WO  ADDED THE VOUCHER ACCOUNT-PATTERN SECTION WHEN
003500*            AZVPAT WENT INTO PRODUCTION (AZP-0041).
003600*   01/06/99 RPD Y2K CHECK - PAGE-HEADING DATE FIELD ALREADY
003700*            CARRIES A FULL 4-DIGIT YEAR OFF ACCEPT FROM DATE
003800*            YYYYMMDD, CONFIRMED NO FIX WAS NEEDED, PROJECT
003900*            Y2K-014.
004000*   08/22/02 RPD ADDED THE DETECTED-ID ROLL-UP AND THE CALL TO
004100*            AZQUAL SO THE DETECTION-QUALITY NUMBERS SHOW UP
004200*            SOMEWHERE OTHER THAN A QA SPREADSHEET (AZP-0059).
004300*   04/17/06 RPD REVIEWED AFTER THE META-LOOP ROLLOUT - NO CHANGE,
004400*            LOOP_CYCLE RECEIPTS ARE COUNTED IN THE GRAND TOTAL
004500*            BUT DO NOT GET A REPORT SECTION OF THEIR OWN
004600*            (AZP-0070).
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT SYSOUT
005700         ASSIGN TO UT-S-SYSOUT.
005800
005900     SELECT AZRCPT-IN
006000         ASSIGN TO UT-S-AZRCPTS
006100         FILE STATUS IS OFCODE.
006200
006300     SELECT AZRPT-OUT
006400         ASSIGN TO UT-S-AZRPT
006500         FILE STATUS IS OFCODE.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  SYSOUT
007000     RECORDING MODE IS F.
007100 01  SYSOUT-REC                     PIC X(130).
007200
007300 FD  AZRCPT-IN
007400     RECORDING MODE IS F.
007500 COPY AZRCPT.
007600
007700 FD  AZRPT-OUT
007800     RECORDING MODE IS F.
007900 01  RPT-REC                        PIC X(132).
008000
008100 WORKING-STORAGE SECTION.
008200
008300 77  OFCODE                      PIC XX.
008400     88  CODE-WRITE              VALUE SPACES.
008500
008600 01  FLAGS-AND-SWITCHES.
008700     05  MORE-RCPT-SW                PIC X(1) VALUE "Y".
008800         88  MORE-RECEIPTS           VALUE "Y".
008900     05  WS-PEND-BILLING-SW          PIC X(1) VALUE "N".
009000         88  WS-PEND-BILLING         VALUE "Y".
009100
009200 COPY AZABEND.
009300
009400 01  WS-ABEND-TRIGGER.
009500     05  ZERO-VAL                    PIC 9 COMP VALUE 0.
009600     05  ONE-VAL                     PIC 9 COMP VALUE 1.
009700
009800* PAGE HEADING / COLUMN-HEADING / DETAIL PRINT LINES, IN THE
009900* SHOP'S USUAL "01 PER PRINT-LINE SHAPE" REPORT STYLE.
010000 01  WS-PAGE-HDR-REC.
010100     05  FILLER                  PIC X(1)  VALUE SPACE.
010200     05  HDR-DATE.
010300         10  HDR-YYYY            PIC 9(4).
010400         10  FILLER              PIC X(1) VALUE "-".
010500         10  HDR-MM              PIC 9(2).
010600         10  FILLER              PIC X(1) VALUE "-".
010700         10  HDR-DD              PIC 9(2).
010800     05  FILLER                  PIC X(10) VALUE SPACE.
010900     05  FILLER                  PIC X(20) VALUE "AZPROOF".
011000     05  FILLER                  PIC X(53) VALUE
011100         "FRAUD DETECTION BATCH RUN - DETECTION SUMMARY REPORT".
011200     05  FILLER                  PIC X(14)
011300                                  VALUE "PAGE NUMBER:" JUSTIFIED RIGHT.
011400     05  HDR-PAGE-NBR-O          PIC ZZ9.
011500
011600 01  WS-BLANK-LINE.
011700     05  FILLER                  PIC X(132) VALUE SPACES.
011800
011900 01  WS-SECT-HDR-REC.
012000     05  FILLER                  PIC X(3)  VALUE SPACES.
012100     05  SECT-HDR-TEXT-O         PIC X(80).
012200     05  FILLER                  PIC X(49) VALUE SPACES.
012300
012400 01  WS-SECT1-DETAIL-REC.
012500     05  FILLER                  PIC X(3)  VALUE SPACES.
012600     05  S1-LABEL-O              PIC X(28).
012700     05  S1-READ-O               PIC ZZZ,ZZ9.
012800     05  FILLER                  PIC X(3)  VALUE SPACES.
012900     05  S1-ACCEPT-O             PIC ZZZ,ZZ9.
013000     05  FILLER                  PIC X(3)  VALUE SPACES.
013100     05  S1-REJECT-O             PIC ZZZ,ZZ9.
013200     05  FILLER                  PIC X(3)  VALUE SPACES.
013300     05  S1-AMOUNT-O             PIC $$,$$$,$$$,$$9.99.
013400     05  FILLER                  PIC X(45) VALUE SPACES.
013500
013600 01  WS-SECT2-COLM-HDR.
013700     05  FILLER                  PIC X(3)  VALUE SPACES.
013800     05  FILLER                  PIC X(18) VALUE "PROVIDER-ID".
013900     05  FILLER                  PIC X(24) VALUE "ANOMALY LIST".
014000     05  FILLER                  PIC X(14) VALUE "VELOCITY".
014100     05  FILLER                  PIC X(18) VALUE "REDUNDANCY RATIO".
014200     05  FILLER                  PIC X(10) VALUE "RISK LVL".
014300
014400 01  WS-SECT2-DETAIL-REC.
014500     05  FILLER                  PIC X(3)  VALUE SPACES.
014600     05  S2-PROVIDER-ID-O        PIC X(18).
014700     05  S2-ANOMALY-LIST-O       PIC X(24).
014800     05  S2-VELOCITY-O           PIC ZZZ9.999.
014900     05  FILLER                  PIC X(4)  VALUE SPACES.
015000     05  S2-REDUND-RATIO-O       PIC Z.9999.
015100     05  FILLER                  PIC X(9)  VALUE SPACES.
015200     05  S2-RISK-LEVEL-O         PIC X(10).
015300     05  FILLER                  PIC X(56) VALUE SPACES.
015400
015500 01  WS-SECT3-COLM-HDR.
015600     05  FILLER                  PIC X(3)  VALUE SPACES.
015700     05  FILLER                  PIC X(22) VALUE "CLUSTER-ID".
015800     05  FILLER                  PIC X(16) VALUE "ENTITY CNT".
015900     05  FILLER                  PIC X(22) VALUE "COMBINED BILLING".
016000     05  FILLER                  PIC X(10) VALUE "RISK LVL".
016100
016200 01  WS-SECT3-DETAIL-REC.
016300     05  FILLER                  PIC X(3)  VALUE SPACES.
016400     05  S3-CLUSTER-ID-O         PIC X(22).
016500     05  S3-ENTITY-CNT-O         PIC ZZZZ9.
016600     05  FILLER                  PIC X(11) VALUE SPACES.
016700     05  S3-BILLING-O            PIC $ZZZ,ZZZ,ZZZ,ZZ9.99.
016800     05  FILLER                  PIC X(3)  VALUE SPACES.
016900     05  S3-RISK-LEVEL-O         PIC X(10).
017000     05  FILLER                  PIC X(51) VALUE SPACES.
017100
017200 01  WS-SECT3-TOTAL-REC.
017300     05  FILLER                  PIC X(3)  VALUE SPACES.
017400     05  FILLER                  PIC X(37)
017500         VALUE "TOTAL COMBINED BILLING - ALL CLUSTERS".
017600     05  S3-TOTAL-BILLING-O      PIC $ZZZ,ZZZ,ZZZ,ZZ9.99.
017700     05  FILLER                  PIC X(70) VALUE SPACES.
017800
017900 01  WS-SECT4-COLM-HDR.
018000     05  FILLER                  PIC X(3)  VALUE SPACES.
018100     05  FILLER                  PIC X(18) VALUE "ACCOUNT-ID".
018200     05  FILLER                  PIC X(42) VALUE "PATTERNS".
018300     05  FILLER                  PIC X(20) VALUE "TOTAL AMOUNT".
018400     05  FILLER                  PIC X(10) VALUE "RISK LVL".
018500
018600 01  WS-SECT4-DETAIL-REC.
018700     05  FILLER                  PIC X(3)  VALUE SPACES.
018800     05  S4-ACCOUNT-ID-O         PIC X(18).
018900     05  S4-PATTERN-LIST-O       PIC X(42).
019000     05  S4-AMOUNT-O             PIC $ZZ,ZZZ,ZZ9.99.
019100     05  FILLER                  PIC X(3)  VALUE SPACES.
019200     05  S4-RISK-LEVEL-O         PIC X(10).
019300     05  FILLER                  PIC X(41) VALUE SPACES.
019400
019500 01  WS-SECT4-TOTAL-REC.
019600     05  FILLER                  PIC X(3)  VALUE SPACES.
019700     05  FILLER                  PIC X(24) VALUE "FLAGGED ACCOUNTS:".
019800     05  S4-TOTAL-ACCTS-O        PIC ZZZ,ZZ9.
019900     05  FILLER                  PIC X(3)  VALUE SPACES.
020000     05  FILLER                  PIC X(20) VALUE "FLAGGED AMOUNT:".
020100     05  S4-TOTAL-AMOUNT-O       PIC $ZZ,ZZZ,ZZ9.99.
020200     05  FILLER                  PIC X(52) VALUE SPACES.
020300
020400 01  WS-SECT5-COLM-HDR.
020500     05  FILLER                  PIC X(3)  VALUE SPACES.
020600     05  FILLER                  PIC X(20) VALUE "CATEGORY".
020700     05  FILLER                  PIC X(14) VALUE "COUNT".
020800     05  FILLER                  PIC X(20) VALUE "AMOUNT".
020900
021000 01  WS-SECT5-DETAIL-REC.
021100     05  FILLER                  PIC X(3)  VALUE SPACES.
021200     05  S5-CATEGORY-O           PIC X(20).
021300     05  S5-COUNT-O              PIC ZZZ,ZZ9.
021400     05  FILLER                  PIC X(4)  VALUE SPACES.
021500     05  S5-AMOUNT-O             PIC $ZZ,ZZZ,ZZ9.99.
021600     05  FILLER                  PIC X(72) VALUE SPACES.
021700
021800 01  WS-FINAL-LINE-REC.
021900     05  FILLER                  PIC X(3)  VALUE SPACES.
022000     05  FILLER                  PIC X(30) VALUE
022100         "TOTAL RECEIPTS PROCESSED:".
022200     05  FIN-RECEIPTS-O          PIC ZZZ,ZZZ,ZZ9.
022300     05  FILLER                  PIC X(4)  VALUE SPACES.
022400     05  FILLER                  PIC X(20) VALUE "TOTAL FLAGS RAISED:".
022500     05  FIN-FLAGS-O             PIC ZZZ,ZZ9.
022600     05  FILLER                  PIC X(56) VALUE SPACES.
022700
022800* COUNTERS AND WORKING FIELDS FOR THE ONE-PASS LEDGER SCAN.
022900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
023000     05  WS-PAGES                    PIC 9(5)  COMP VALUE 1.
023100     05  WS-LINES                    PIC 9(5)  COMP VALUE 0.
023200     05  WS-RCPT-COUNT               PIC 9(9)  COMP VALUE 0.
023300     05  WS-PI                       PIC 9(5)  COMP.
023400     05  WS-SI                       PIC 9(5)  COMP.
023500     05  WS-AI                       PIC 9(5)  COMP.
023600     05  WS-PROV-COUNT               PIC 9(5)  COMP VALUE 0.
023700     05  WS-SHELL-COUNT              PIC 9(5)  COMP VALUE 0.
023800     05  WS-ACCT-COUNT               PIC 9(5)  COMP VALUE 0.
023900     05  WS-DETECTED-COUNT           PIC 9(5)  COMP VALUE 0.
024000
024100     05  WS-CLAIMS-ACCEPTED          PIC 9(9)         VALUE 0.
024200     05  WS-CLAIMS-REJECTED          PIC 9(9)         VALUE 0.
024300     05  WS-CLAIMS-READ              PIC 9(9)         VALUE 0.
024400     05  WS-VOUCH-ACCEPTED           PIC 9(9)         VALUE 0.
024500     05  WS-VOUCH-REJECTED           PIC 9(9)         VALUE 0.
024600     05  WS-VOUCH-READ               PIC 9(9)         VALUE 0.
024700     05  WS-VOUCH-TOTAL-AMT          PIC S9(13)V99    VALUE 0.
024800
024900     05  WS-SHELL-BILLING-TOTAL      PIC S9(13)V99    VALUE 0.
025000     05  WS-ACCT-AMOUNT-TOTAL        PIC S9(11)V99    VALUE 0.
025100
025200     05  WS-PEND-PROV-ID             PIC X(20).
025300     05  WS-PEND-VELOCITY            PIC S9(3)V9(4).
025400     05  WS-PEND-RISK-RANK           PIC 9      COMP.
025500     05  WS-CUR-RISK-RANK            PIC 9      COMP.
025600     05  WS-REDUND-DUMMY             PIC 9V9999 VALUE 0.
025700
025800* SECTION-2 PROVIDER-FLAG TABLE - ONE ROW PER FLAGGED PROVIDER,
025900* BUILT BY FIND-OR-ADD AS THE BILLING_ANOMALY/AIHP_FLAG PAIRS GO
026000* BY (THE TWO RECEIPTS FOR ONE PROVIDER ALWAYS LAND ADJACENT ON
026100* THE LEDGER SINCE AZPROV WRITES THEM BACK TO BACK FOR EACH
026200* PROVIDER IN TURN).  THE L9 FLAG PAYLOAD HAS NO SEPARATE
026300* REDUNDANCY-RATIO FIELD (ONLY VELOCITY SURVIVES ONTO THE
026400* RECEIPT) SO THE REDUNDANCY-RATIO COLUMN PRINTS ZERO - TICKET
026500* AZP-0059 COVERS ADDING A DEDICATED REDUNDANCY RECEIPT FIELD
026600* IF THAT EVER BECOMES MORE THAN A COSMETIC GAP.
026700 01  WS-PROV-TABLE.
026800     05  WS-PROV-ROW OCCURS 500 TIMES
026900                     INDEXED BY WS-PX.
027000         10  WS-PV2-ID               PIC X(20).
027100         10  WS-PV2-ANOM-LIST        PIC X(24).
027200         10  WS-PV2-VELOCITY         PIC S9(3)V9(4).
027300         10  WS-PV2-RISK-LEVEL       PIC X(8).
027400
027500 01  WS-SHELL-TABLE.
027600     05  WS-SHELL-ROW OCCURS 200 TIMES
027700                     INDEXED BY WS-SX.
027800         10  WS-SH-CLUSTER-ID        PIC X(20).
027900         10  WS-SH-ENTITY-COUNT      PIC 9(5).
028000         10  WS-SH-BILLING           PIC S9(13)V99.
028100         10  WS-SH-RISK-LEVEL        PIC X(8).
028200
028300 01  WS-ACCT-TABLE.
028400     05  WS-ACCT-ROW OCCURS 1000 TIMES
028500                     INDEXED BY WS-ACX.
028600         10  WS-AC2-ID               PIC X(20).
028700         10  WS-AC2-PATTERN-LIST     PIC X(40).
028800         10  WS-AC2-AMOUNT           PIC S9(11)V99.
028900         10  WS-AC2-RISK-LEVEL       PIC X(8).
029000
029100* SECTION-5 CATEGORY TOTALS - FIXED THREE ROWS, U7 ONLY EVER
029200* CLASSIFIES A TRANSACTION AS ONE OF THESE THREE.
029300 01  WS-CATEGORY-TABLE.
029400     05  WS-CAT-ROW OCCURS 3 TIMES INDEXED BY WS-CX.
029500         10  WS-CAT-NAME             PIC X(15).
029600         10  WS-CAT-COUNT            PIC 9(7).
029700         10  WS-CAT-AMOUNT           PIC S9(13)V99.
029800
029900 01  WS-CAT-CONST-TABLE VALUE
030000     "educational    non_educationalquestionable   ".
030100     05  WS-CAT-CONST OCCURS 3 TIMES PIC X(15).
030200
030300 COPY AZQLPARM.
030400
030500 LINKAGE SECTION.
030600
030700 PROCEDURE DIVISION.
030800
030900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
031000     PERFORM 100-SCAN-LEDGER THRU 100-EXIT
031100             UNTIL NOT MORE-RECEIPTS.
031200     PERFORM 280-BUILD-QUAL-PARM THRU 280-EXIT.
031300     PERFORM 200-WRITE-REPORT THRU 200-EXIT.
031400     PERFORM 999-CLEANUP THRU 999-EXIT.
031500     MOVE +0 TO RETURN-CODE.
031600     GOBACK.
031700
031800 000-HOUSEKEEPING.
031900     OPEN INPUT  AZRCPT-IN.
032000     OPEN OUTPUT AZRPT-OUT, SYSOUT.
032100
032200     MOVE WS-CAT-CONST(1) TO WS-CAT-NAME(1).
032300     MOVE WS-CAT-CONST(2) TO WS-CAT-NAME(2).
032400     MOVE WS-CAT-CONST(3) TO WS-CAT-NAME(3).
032500     MOVE ZERO TO WS-CAT-COUNT(1) WS-CAT-COUNT(2) WS-CAT-COUNT(3).
032600     MOVE ZERO TO WS-CAT-AMOUNT(1) WS-CAT-AMOUNT(2) WS-CAT-AMOUNT(3).
032700
032800     ACCEPT HDR-DATE FROM DATE YYYYMMDD.
032900
033000     PERFORM 900-READ-RECEIPT THRU 900-EXIT.
033100     IF NOT MORE-RECEIPTS
033200         MOVE "EMPTY RECEIPTS LEDGER - NOTHING TO REPORT" TO
033300                                     AZA-ABEND-REASON
033400         GO TO 1000-ABEND-RTN
033500     END-IF.
033600 000-EXIT.
033700     EXIT.
033800
033900 100-SCAN-LEDGER.
034000     ADD 1 TO WS-RCPT-COUNT.
034100
034200     EVALUATE TRUE
034300         WHEN AZR-TYPE-MEDICAID-BATCH
034400             PERFORM 110-TALLY-MEDICAID-BATCH THRU 110-EXIT
034500         WHEN AZR-TYPE-VOUCHER-BATCH
034600             PERFORM 115-TALLY-VOUCHER-BATCH THRU 115-EXIT
034700         WHEN AZR-TYPE-BILLING-ANOMALY
034800             PERFORM 120-HOLD-BILLING-FLAG THRU 120-EXIT
034900         WHEN AZR-TYPE-AIHP-FLAG
035000             PERFORM 125-MERGE-AIHP-FLAG THRU 125-EXIT
035100         WHEN AZR-TYPE-SHELL
035200             PERFORM 130-TALLY-SHELL-CLUSTER THRU 130-EXIT
035300         WHEN AZR-TYPE-VOUCH-PATTERN
035400             PERFORM 140-TALLY-ACCOUNT-PATTERN THRU 140-EXIT
035500         WHEN AZR-TYPE-VOUCH-CATEGORY
035600             PERFORM 150-TALLY-CATEGORY THRU 150-EXIT
035700         WHEN OTHER
035800             CONTINUE
035900     END-EVALUATE.
036000
036100     PERFORM 900-READ-RECEIPT THRU 900-EXIT.
036200 100-EXIT.
036300     EXIT.
036400
036500 110-TALLY-MEDICAID-BATCH.
036600     ADD AZR-B-ITEM-COUNT  TO WS-CLAIMS-ACCEPTED.
036700     ADD AZR-B-ERROR-COUNT TO WS-CLAIMS-REJECTED.
036800 110-EXIT.
036900     EXIT.
037000
037100 115-TALLY-VOUCHER-BATCH.
037200     ADD AZR-B-ITEM-COUNT   TO WS-VOUCH-ACCEPTED.
037300     ADD AZR-B-ERROR-COUNT  TO WS-VOUCH-REJECTED.
037400     ADD AZR-B-TOTAL-AMOUNT TO WS-VOUCH-TOTAL-AMT.
037500 115-EXIT.
037600     EXIT.
037700
037800* A BILLING_ANOMALY RECEIPT IS ONLY WRITTEN WHEN AZPROV FOUND AT
037900* LEAST ONE ANOMALY FOR THE PROVIDER, SO ITS ARRIVAL ALONE MEANS
038000* THE PROVIDER IS FLAGGED - HOLD IT AND WAIT FOR THE AIHP_FLAG
038100* THAT AZPROV ALWAYS WRITES RIGHT BEHIND IT FOR THE SAME
038200* PROVIDER BEFORE PUTTING A ROW ON THE TABLE.
038300 120-HOLD-BILLING-FLAG.
038400     MOVE AZR-F-SUBJECT-ID    TO WS-PEND-PROV-ID.
038500     MOVE AZR-F-METRIC-VALUE  TO WS-PEND-VELOCITY.
038600     PERFORM 160-RISK-RANK THRU 160-EXIT.
038700     MOVE WS-CUR-RISK-RANK    TO WS-PEND-RISK-RANK.
038800     SET WS-PEND-BILLING TO TRUE.
038900 120-EXIT.
039000     EXIT.
039100
039200 125-MERGE-AIHP-FLAG.
039300     PERFORM 160-RISK-RANK THRU 160-EXIT.
039400
039500     IF WS-PEND-BILLING AND
039600         AZR-F-SUBJECT-ID = WS-PEND-PROV-ID
039700         PERFORM 170-ADD-PROVIDER-ROW THRU 170-EXIT
039800         MOVE "BILLING/AIHP"       TO WS-PV2-ANOM-LIST(WS-PX)
039900         MOVE WS-PEND-VELOCITY     TO WS-PV2-VELOCITY(WS-PX)
040000         IF WS-CUR-RISK-RANK > WS-PEND-RISK-RANK
040100             MOVE AZR-F-RISK-LEVEL TO WS-PV2-RISK-LEVEL(WS-PX)
040200         ELSE
040300             PERFORM 165-RANK-TO-TEXT THRU 165-EXIT
040400         END-IF
040500     ELSE
040600         IF WS-CUR-RISK-RANK > 1
040700             PERFORM 170-ADD-PROVIDER-ROW THRU 170-EXIT
040800             MOVE "AIHP"           TO WS-PV2-ANOM-LIST(WS-PX)
040900             MOVE ZERO             TO WS-PV2-VELOCITY(WS-PX)
041000             MOVE AZR-F-RISK-LEVEL TO WS-PV2-RISK-LEVEL(WS-PX)
041100         END-IF
041200     END-IF.
041300
041400     MOVE "N" TO WS-PEND-BILLING-SW.
041500 125-EXIT.
041600     EXIT.
041700
041800* WHEN THE PENDING BILLING FLAG'S RISK LEVEL IS ACTUALLY THE
041900* WORSE OF THE TWO, RE-STAMP THE ROW WITH IT (THE PENDING FLAG'S
042000* TEXT ITSELF WAS NEVER SAVED, ONLY ITS RANK, SO THE RANK IS
042100* TRANSLATED BACK TO TEXT HERE RATHER THAN CARRYING A SECOND
042200* X(8) HOLD FIELD JUST FOR THIS ONE CASE).
042300 165-RANK-TO-TEXT.
042400     EVALUATE WS-PEND-RISK-RANK
042500         WHEN 4  MOVE "critical" TO WS-PV2-RISK-LEVEL(WS-PX)
042600         WHEN 3  MOVE "high"     TO WS-PV2-RISK-LEVEL(WS-PX)
042700         WHEN 2  MOVE "medium"   TO WS-PV2-RISK-LEVEL(WS-PX)
042800         WHEN OTHER
042900                 MOVE "low"      TO WS-PV2-RISK-LEVEL(WS-PX)
043000     END-EVALUATE.
043100 165-EXIT.
043200     EXIT.
043300
043400 160-RISK-RANK.
043500     EVALUATE AZR-F-RISK-LEVEL
043600         WHEN "critical"  MOVE 4 TO WS-CUR-RISK-RANK
043700         WHEN "high"      MOVE 3 TO WS-CUR-RISK-RANK
043800         WHEN "medium"    MOVE 2 TO WS-CUR-RISK-RANK
043900         WHEN OTHER       MOVE 1 TO WS-CUR-RISK-RANK
044000     END-EVALUATE.
044100 160-EXIT.
044200     EXIT.
044300
044400 170-ADD-PROVIDER-ROW.
044500     ADD 1 TO WS-PROV-COUNT.
044600     SET WS-PX TO WS-PROV-COUNT.
044700     MOVE WS-PEND-PROV-ID TO WS-PV2-ID(WS-PX).
044800 170-EXIT.
044900     EXIT.
045000
045100 130-TALLY-SHELL-CLUSTER.
045200     ADD 1 TO WS-SHELL-COUNT.
045300     SET WS-SX TO WS-SHELL-COUNT.
045400     MOVE AZR-S-CLUSTER-ID       TO WS-SH-CLUSTER-ID(WS-SX).
045500     MOVE AZR-S-ENTITY-COUNT     TO WS-SH-ENTITY-COUNT(WS-SX).
045600     MOVE AZR-S-COMBINED-BILLING TO WS-SH-BILLING(WS-SX).
045700     MOVE AZR-S-RISK-LEVEL       TO WS-SH-RISK-LEVEL(WS-SX).
045800     ADD AZR-S-COMBINED-BILLING  TO WS-SHELL-BILLING-TOTAL.
045900 130-EXIT.
046000     EXIT.
046100
046200 140-TALLY-ACCOUNT-PATTERN.
046300     ADD 1 TO WS-ACCT-COUNT.
046400     SET WS-ACX TO WS-ACCT-COUNT.
046500     MOVE AZR-P-SUBJECT-ID    TO WS-AC2-ID(WS-ACX).
046600     MOVE AZR-P-PATTERN-LIST  TO WS-AC2-PATTERN-LIST(WS-ACX).
046700     MOVE AZR-P-TOTAL-AMOUNT  TO WS-AC2-AMOUNT(WS-ACX).
046800     MOVE AZR-P-RISK-LEVEL    TO WS-AC2-RISK-LEVEL(WS-ACX).
046900     ADD AZR-P-TOTAL-AMOUNT   TO WS-ACCT-AMOUNT-TOTAL.
047000 140-EXIT.
047100     EXIT.
047200
047300 150-TALLY-CATEGORY.
047400     SET WS-CX TO 1.
047500     SEARCH WS-CAT-ROW
047600         WHEN WS-CAT-NAME(WS-CX) = AZR-K-CATEGORY
047700             ADD 1               TO WS-CAT-COUNT(WS-CX)
047800             ADD AZR-K-AMOUNT    TO WS-CAT-AMOUNT(WS-CX)
047900     END-SEARCH.
048000 150-EXIT.
048100     EXIT.
048200
048300* BUILDS THE DETECTED-ID LIST FOR THE U17 CALL FROM EVERY ROW
048400* THAT MADE IT ONTO A REPORT TABLE (PROVIDERS, SHELL CLUSTERS,
048500* FLAGGED ACCOUNTS).  THE PRODUCTION RUN HAS NO GROUND-TRUTH
048600* FRAUD LIST TO COMPARE AGAINST - THAT ONLY EXISTS IN THE
048700* SIMULATION HARNESS QA USES OFF-LINE - SO TRUTH-COUNT STAYS
048800* ZERO HERE AND AZQUAL RETURNS ITS EMPTY-GROUND-TRUTH IDENTITY
048900* RESULT (PRECISION/RECALL/F1 = 1.0, FPR = 0.0) EVERY NIGHT.
049000* IF A REAL FRAUD-CONFIRMATION FEED EVER GETS BUILT (SEE TICKET
049100* AZP-0059) IT PLUGS IN RIGHT HERE.
049200 280-BUILD-QUAL-PARM.
049300     MOVE ZERO TO DETECTED-COUNT.
049400     MOVE ZERO TO TRUTH-COUNT.
049500
049600     PERFORM 282-ADD-PROV-IDS THRU 282-EXIT
049700             VARYING WS-PI FROM 1 BY 1 UNTIL WS-PI > WS-PROV-COUNT.
049800     PERFORM 284-ADD-SHELL-IDS THRU 284-EXIT
049900             VARYING WS-SI FROM 1 BY 1 UNTIL WS-SI > WS-SHELL-COUNT.
050000     PERFORM 286-ADD-ACCT-IDS THRU 286-EXIT
050100             VARYING WS-AI FROM 1 BY 1 UNTIL WS-AI > WS-ACCT-COUNT.
050200
050300     CALL "AZQUAL" USING QUAL-PARM.
050400
050500     DISPLAY "*** AZRPT - U17 DETECTION QUALITY (EMPTY TRUTH) **".
050600     DISPLAY "PRECISION " PRECISION " RECALL " RECALL.
050700     DISPLAY "F1-SCORE  " F1-SCORE  " FPR    " FPR.
050800 280-EXIT.
050900     EXIT.
051000
051100 282-ADD-PROV-IDS.
051200     IF DETECTED-COUNT < 2000
051300         ADD 1 TO DETECTED-COUNT
051400         SET WS-PX TO WS-PI
051500         MOVE WS-PV2-ID(WS-PX) TO DETECTED-ID(DETECTED-COUNT)
051600     END-IF.
051700 282-EXIT.
051800     EXIT.
051900
052000 284-ADD-SHELL-IDS.
052100     IF DETECTED-COUNT < 2000
052200         ADD 1 TO DETECTED-COUNT
052300         SET WS-SX TO WS-SI
052400         MOVE WS-SH-CLUSTER-ID(WS-SX)
052500                               TO DETECTED-ID(DETECTED-COUNT)
052600     END-IF.
052700 284-EXIT.
052800     EXIT.
052900
053000 286-ADD-ACCT-IDS.
053100     IF DETECTED-COUNT < 2000
053200         ADD 1 TO DETECTED-COUNT
053300         SET WS-ACX TO WS-AI
053400         MOVE WS-AC2-ID(WS-ACX) TO DETECTED-ID(DETECTED-COUNT)
053500     END-IF.
053600 286-EXIT.
053700     EXIT.
053800
053900 200-WRITE-REPORT.
054000     COMPUTE WS-CLAIMS-READ = WS-CLAIMS-ACCEPTED + WS-CLAIMS-REJECTED.
054100     COMPUTE WS-VOUCH-READ  = WS-VOUCH-ACCEPTED  + WS-VOUCH-REJECTED.
054200
054300     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
054400     PERFORM 210-WRITE-SECT1 THRU 210-EXIT.
054500     PERFORM 220-WRITE-SECT2 THRU 220-EXIT.
054600     PERFORM 230-WRITE-SECT3 THRU 230-EXIT.
054700     PERFORM 240-WRITE-SECT4 THRU 240-EXIT.
054800     PERFORM 250-WRITE-SECT5 THRU 250-EXIT.
054900     PERFORM 260-WRITE-FINAL-LINE THRU 260-EXIT.
055000 200-EXIT.
055100     EXIT.
055200
055300 210-WRITE-SECT1.
055400     MOVE "SECTION 1 - INGEST SUMMARY" TO SECT-HDR-TEXT-O.
055500     WRITE RPT-REC FROM WS-SECT-HDR-REC AFTER ADVANCING 2.
055600     ADD 2 TO WS-LINES.
055700
055800     MOVE "CLAIMS"          TO S1-LABEL-O.
055900     MOVE WS-CLAIMS-READ    TO S1-READ-O.
056000     MOVE WS-CLAIMS-ACCEPTED TO S1-ACCEPT-O.
056100     MOVE WS-CLAIMS-REJECTED TO S1-REJECT-O.
056200     MOVE ZERO              TO S1-AMOUNT-O.
056300     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
056400     WRITE RPT-REC FROM WS-SECT1-DETAIL-REC AFTER ADVANCING 1.
056500     ADD 1 TO WS-LINES.
056600
056700     MOVE "VOUCHER TRANSACTIONS"  TO S1-LABEL-O.
056800     MOVE WS-VOUCH-READ           TO S1-READ-O.
056900     MOVE WS-VOUCH-ACCEPTED       TO S1-ACCEPT-O.
057000     MOVE WS-VOUCH-REJECTED       TO S1-REJECT-O.
057100     MOVE WS-VOUCH-TOTAL-AMT      TO S1-AMOUNT-O.
057200     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
057300     WRITE RPT-REC FROM WS-SECT1-DETAIL-REC AFTER ADVANCING 1.
057400     ADD 1 TO WS-LINES.
057500 210-EXIT.
057600     EXIT.
057700
057800 220-WRITE-SECT2.
057900     MOVE "SECTION 2 - PROVIDER FLAGS" TO SECT-HDR-TEXT-O.
058000     WRITE RPT-REC FROM WS-SECT-HDR-REC AFTER ADVANCING 2.
058100     WRITE RPT-REC FROM WS-SECT2-COLM-HDR AFTER ADVANCING 1.
058200     ADD 3 TO WS-LINES.
058300
058400     PERFORM 225-WRITE-PROVIDER-ROW THRU 225-EXIT
058500             VARYING WS-PI FROM 1 BY 1 UNTIL WS-PI > WS-PROV-COUNT.
058600 220-EXIT.
058700     EXIT.
058800
058900 225-WRITE-PROVIDER-ROW.
059000     SET WS-PX TO WS-PI.
059100     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
059200     MOVE WS-PV2-ID(WS-PX)         TO S2-PROVIDER-ID-O.
059300     MOVE WS-PV2-ANOM-LIST(WS-PX)  TO S2-ANOMALY-LIST-O.
059400     MOVE WS-PV2-VELOCITY(WS-PX)   TO S2-VELOCITY-O.
059500     MOVE WS-REDUND-DUMMY          TO S2-REDUND-RATIO-O.
059600     MOVE WS-PV2-RISK-LEVEL(WS-PX) TO S2-RISK-LEVEL-O.
059700     WRITE RPT-REC FROM WS-SECT2-DETAIL-REC AFTER ADVANCING 1.
059800     ADD 1 TO WS-LINES.
059900 225-EXIT.
060000     EXIT.
060100
060200 230-WRITE-SECT3.
060300     MOVE "SECTION 3 - SHELL CLUSTERS" TO SECT-HDR-TEXT-O.
060400     WRITE RPT-REC FROM WS-SECT-HDR-REC AFTER ADVANCING 2.
060500     WRITE RPT-REC FROM WS-SECT3-COLM-HDR AFTER ADVANCING 1.
060600     ADD 3 TO WS-LINES.
060700
060800     PERFORM 235-WRITE-SHELL-ROW THRU 235-EXIT
060900             VARYING WS-SI FROM 1 BY 1 UNTIL WS-SI > WS-SHELL-COUNT.
061000
061100     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
061200     MOVE WS-SHELL-BILLING-TOTAL TO S3-TOTAL-BILLING-O.
061300     WRITE RPT-REC FROM WS-SECT3-TOTAL-REC AFTER ADVANCING 2.
061400     ADD 2 TO WS-LINES.
061500 230-EXIT.
061600     EXIT.
061700
061800 235-WRITE-SHELL-ROW.
061900     SET WS-SX TO WS-SI.
062000     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
062100     MOVE WS-SH-CLUSTER-ID(WS-SX)   TO S3-CLUSTER-ID-O.
062200     MOVE WS-SH-ENTITY-COUNT(WS-SX) TO S3-ENTITY-CNT-O.
062300     MOVE WS-SH-BILLING(WS-SX)      TO S3-BILLING-O.
062400     MOVE WS-SH-RISK-LEVEL(WS-SX)   TO S3-RISK-LEVEL-O.
062500     WRITE RPT-REC FROM WS-SECT3-DETAIL-REC AFTER ADVANCING 1.
062600     ADD 1 TO WS-LINES.
062700 235-EXIT.
062800     EXIT.
062900
063000 240-WRITE-SECT4.
063100     MOVE "SECTION 4 - VOUCHER FLAGS" TO SECT-HDR-TEXT-O.
063200     WRITE RPT-REC FROM WS-SECT-HDR-REC AFTER ADVANCING 2.
063300     WRITE RPT-REC FROM WS-SECT4-COLM-HDR AFTER ADVANCING 1.
063400     ADD 3 TO WS-LINES.
063500
063600     PERFORM 245-WRITE-ACCT-ROW THRU 245-EXIT
063700             VARYING WS-AI FROM 1 BY 1 UNTIL WS-AI > WS-ACCT-COUNT.
063800
063900     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
064000     MOVE WS-ACCT-COUNT       TO S4-TOTAL-ACCTS-O.
064100     MOVE WS-ACCT-AMOUNT-TOTAL TO S4-TOTAL-AMOUNT-O.
064200     WRITE RPT-REC FROM WS-SECT4-TOTAL-REC AFTER ADVANCING 2.
064300     ADD 2 TO WS-LINES.
064400 240-EXIT.
064500     EXIT.
064600
064700 245-WRITE-ACCT-ROW.
064800     SET WS-ACX TO WS-AI.
064900     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
065000     MOVE WS-AC2-ID(WS-ACX)           TO S4-ACCOUNT-ID-O.
065100     MOVE WS-AC2-PATTERN-LIST(WS-ACX) TO S4-PATTERN-LIST-O.
065200     MOVE WS-AC2-AMOUNT(WS-ACX)       TO S4-AMOUNT-O.
065300     MOVE WS-AC2-RISK-LEVEL(WS-ACX)   TO S4-RISK-LEVEL-O.
065400     WRITE RPT-REC FROM WS-SECT4-DETAIL-REC AFTER ADVANCING 1.
065500     ADD 1 TO WS-LINES.
065600 245-EXIT.
065700     EXIT.
065800
065900 250-WRITE-SECT5.
066000     MOVE "SECTION 5 - CLASSIFICATION SUMMARY" TO SECT-HDR-TEXT-O.
066100     WRITE RPT-REC FROM WS-SECT-HDR-REC AFTER ADVANCING 2.
066200     WRITE RPT-REC FROM WS-SECT5-COLM-HDR AFTER ADVANCING 1.
066300     ADD 3 TO WS-LINES.
066400
066500     PERFORM 255-WRITE-CATEGORY-ROW THRU 255-EXIT
066600             VARYING WS-CX FROM 1 BY 1 UNTIL WS-CX > 3.
066700 250-EXIT.
066800     EXIT.
066900
067000 255-WRITE-CATEGORY-ROW.
067100     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
067200     MOVE WS-CAT-NAME(WS-CX)   TO S5-CATEGORY-O.
067300     MOVE WS-CAT-COUNT(WS-CX)  TO S5-COUNT-O.
067400     MOVE WS-CAT-AMOUNT(WS-CX) TO S5-AMOUNT-O.
067500     WRITE RPT-REC FROM WS-SECT5-DETAIL-REC AFTER ADVANCING 1.
067600     ADD 1 TO WS-LINES.
067700 255-EXIT.
067800     EXIT.
067900
068000 260-WRITE-FINAL-LINE.
068100     COMPUTE FIN-FLAGS-O =
068200         WS-PROV-COUNT + WS-SHELL-COUNT + WS-ACCT-COUNT.
068300     MOVE WS-RCPT-COUNT TO FIN-RECEIPTS-O.
068400     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
068500     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
068600     WRITE RPT-REC FROM WS-FINAL-LINE-REC AFTER ADVANCING 1.
068700     ADD 2 TO WS-LINES.
068800 260-EXIT.
068900     EXIT.
069000
069100 600-PAGE-BREAK.
069200     WRITE RPT-REC FROM WS-BLANK-LINE.
069300 600-EXIT.
069400     EXIT.
069500
069600 700-WRITE-PAGE-HDR.
069700     MOVE WS-PAGES TO HDR-PAGE-NBR-O.
069800     WRITE RPT-REC FROM WS-PAGE-HDR-REC
069900         AFTER ADVANCING TOP-OF-FORM.
070000     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
070100     MOVE 2 TO WS-LINES.
070200     ADD 1 TO WS-PAGES.
070300 700-EXIT.
070400     EXIT.
070500
070600 790-CHECK-PAGINATION.
070700     IF WS-LINES > 52
070800         PERFORM 600-PAGE-BREAK THRU 600-EXIT
070900         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
071000     END-IF.
071100 790-EXIT.
071200     EXIT.
071300
071400 900-READ-RECEIPT.
071500     READ AZRCPT-IN
071600         AT END MOVE "N" TO MORE-RCPT-SW
071700     END-READ.
071800 900-EXIT.
071900     EXIT.
072000
072100 999-CLEANUP.
072200     CLOSE AZRCPT-IN, AZRPT-OUT, SYSOUT.
072300 999-EXIT.
072400     EXIT.
072500
072600* 1000-ABEND-RTN - FATAL CONDITION ON THE RECEIPTS LEDGER.
072700 1000-ABEND-RTN.
072800     WRITE SYSOUT-REC FROM AZ-ABEND-REC.
072900     CLOSE AZRCPT-IN, AZRPT-OUT, SYSOUT.
073000     DISPLAY "*** ABNORMAL END OF JOB - AZRPT ***".
073100     DIVIDE ZERO-VAL INTO ONE-VAL.
073200     GOBACK.
