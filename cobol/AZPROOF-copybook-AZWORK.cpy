000100******************************************************************
000200* REFERENCE TABLE(AZPROOF.RULE.TABLES)                           *
000300*        LIBRARY(AZPROOF.PROD.COPYLIB(AZWORK))                   *
000400*        ACTION(REPLACE)                                         *
000500*        LANGUAGE(COBOL)                                         *
000600* ... THIS MEMBER WAS ONCE A DCLGEN OF A DB2 RULES TABLE.  THE   *
000700*     TABLE WAS RETIRED WHEN AZPROOF WENT LIVE ON QSAM-ONLY      *
000800*     BATCH -- THE VALUES ARE NOW LOADED FROM LITERALS BELOW SO  *
000900*     EVERY DETECTION PROGRAM SEES THE IDENTICAL RULE SET.       *
001000******************************************************************
001100* SHOP-WIDE CONSTANTS SHARED BY EVERY AZPROOF PROGRAM
001200 01  AZ-TENANT-CONST                PIC X(8)  VALUE "azproof".
001300
001400 01  AZ-THRESHOLDS.
001500     05  AZ-AIHP-CONCEN-THRESH      PIC 9V9999 VALUE 0.8000.
001600     05  AZ-MAX-VELOCITY            PIC 9(4)   VALUE 30.
001700     05  AZ-SHELL-MIN-SIZE          PIC 9(4)   VALUE 5.
001800     05  AZ-SHELL-BILL-THRESH       PIC S9(13)V99 COMP-3
001900                                                VALUE 10000000.00.
002000     05  AZ-ESA-REVIEW-THRESH       PIC S9(11)V99 COMP-3
002100                                                VALUE 2000.00.
002200     05  AZ-REDUND-BASE-MEDICAID    PIC 9V9999 VALUE 0.6500.
002300     05  AZ-REDUND-BASE-VOUCHER     PIC 9V9999 VALUE 0.7000.
002400     05  AZ-REDUND-FRAUD-THRESH     PIC 9V9999 VALUE 0.4000.
002500     05  AZ-NETWORK-ENTROPY-BASE    PIC 9V9999 VALUE 2.5000.
002600     05  AZ-DEFICIT-BASE            PIC S9(13)V99 COMP-3
002700                                             VALUE 1400000000.00.
002800     05  AZ-PRECISION-SLO           PIC 9V9999 VALUE 0.8500.
002900     05  AZ-RECALL-SLO              PIC 9V9999 VALUE 0.9000.
003000
003100* RISK-LEVEL MAPPING CUTPOINTS (U16) -- SEE AZCKVAL 400-MAP-RISK
003200 01  AZ-RISK-CUTS.
003300     05  AZ-RISK-CUT-LOW            PIC 9V9999 VALUE 0.2000.
003400     05  AZ-RISK-CUT-MED            PIC 9V9999 VALUE 0.5000.
003500     05  AZ-RISK-CUT-HIGH           PIC 9V9999 VALUE 0.8000.
003600
003700* EGREGIOUS-ITEM KEYWORDS (U7 PRECEDENCE 1, U9 EGREGIOUS ITEMS)
003800 01  AZ-EGREG-LITERAL            PIC X(60) VALUE
003900     "SKI         SNOWBOWL    PIANO       TRAMPOLINE  NINJA       ".
004000 01  AZ-EGREG-TABLE REDEFINES AZ-EGREG-LITERAL.
004100     05  AZ-EGREG-WORD OCCURS 5 TIMES PIC X(12).
004200
004300* NON-EDUCATIONAL MERCHANT-NAME PATTERNS (U7 PRECEDENCE 2)
004400 01  AZ-NONEDU-LITERAL           PIC X(300) VALUE
004500     "SNOWBOWL       SKI RESORT     SKI LIFT       TRAMPOLINE     "
004600-    "NINJA          BOUNCE         ARCADE         CASINO         "
004700-    "BAR            BREWERY        WINERY         TAVERN         "
004800-    "PUB            NIGHTCLUB      STRIP CLUB     ADULT          "
004900-    "TOBACCO        VAPE           CBD            DISPENSARY     ".
005000 01  AZ-NONEDU-TABLE REDEFINES AZ-NONEDU-LITERAL.
005100     05  AZ-NONEDU-WORD OCCURS 20 TIMES PIC X(15).
005200
005300* EDUCATIONAL INDICATOR WORDS (U7 PRECEDENCE 4)
005400 01  AZ-EDUWORD-LITERAL          PIC X(120) VALUE
005500     "SCHOOL      ACADEMY     LEARNING    TUTOR       CURRICULUM  "
005600-    "EDUCATION   COLLEGE     UNIVERSITY  TEXTBOOK    WORKBOOK    ".
005700 01  AZ-EDUWORD-TABLE REDEFINES AZ-EDUWORD-LITERAL.
005800     05  AZ-EDUWORD OCCURS 10 TIMES PIC X(12).
005900
006000* CATEGORY-GAMING EDUCATIONAL LANGUAGE (U7 GAMING CHECK)
006100 01  AZ-GAMEWORD-LITERAL         PIC X(72) VALUE
006200     "TUTOR       LESSON      EDUCATION   CURRICULUM  LEARNING    "
006300-    "CLASS       ".
006400 01  AZ-GAMEWORD-TABLE REDEFINES AZ-GAMEWORD-LITERAL.
006500     05  AZ-GAMEWORD OCCURS 6 TIMES PIC X(12).
006600
006700* MCC EDUCATIONAL TABLE (U7 PRECEDENCE 3) -- NON-CONTIGUOUS CODES
006800* NOT COVERED BY A SIMPLE RANGE TEST ARE CARRIED HERE; THE
006900* NON-EDUCATIONAL RANGES (7991-7999, 5931-5999) ARE TESTED BY
007000* RANGE COMPARE IN 230-CHECK-MCC-TABLE INSTEAD OF BY TABLE.
007100 01  AZ-MCCEDU-LITERAL              PIC X(92) VALUE
007200     "821182208241824482498299594259435944504557325734739273998011"
007300-    "80318041804280438049805080628099".
007400 01  AZ-MCCEDU-TABLE REDEFINES AZ-MCCEDU-LITERAL.
007500     05  AZ-MCCEDU-CODE OCCURS 23 TIMES PIC 9(4).
007600
007700* MCC NON-EDUCATIONAL DISCRETE CODES -- THE RANGES 7991-7999 AND
007800* 5931-5999 ARE TESTED BY RANGE COMPARE, NOT CARRIED HERE
007900 01  AZ-MCCNON-LITERAL              PIC X(32) VALUE
008000     "70117012703270337941581358145921".
008100 01  AZ-MCCNON-TABLE REDEFINES AZ-MCCNON-LITERAL.
008200     05  AZ-MCCNON-CODE OCCURS 8 TIMES PIC 9(4).
008300
008400* AIHP GEOGRAPHIC-MISMATCH CITY LIST (U3)
008500 01  AZ-GEOCITY-LITERAL          PIC X(84) VALUE
008600     "PHOENIX     TUCSON      SCOTTSDALE  MESA        TEMPE       "
008700-    "CHANDLER    GILBERT     ".
008800 01  AZ-GEOCITY-TABLE REDEFINES AZ-GEOCITY-LITERAL.
008900     05  AZ-GEOCITY OCCURS 7 TIMES PIC X(12).
009000
009100* MERCHANT FRONT-SCORE EDUCATIONAL KEYWORDS (U8)
009200 01  AZ-FRONTWORD-LITERAL        PIC X(120) VALUE
009300     "ACADEMY     SCHOOL      LEARNING    EDUCATION   TUTOR       "
009400-    "CURRICULUM  STUDY       COLLEGE     PREP        TEACH       ".
009500 01  AZ-FRONTWORD-TABLE REDEFINES AZ-FRONTWORD-LITERAL.
009600     05  AZ-FRONTWORD OCCURS 10 TIMES PIC X(12).
009700
009800* FISCAL DEFICIT KNOWN FACTORS (U10)
009900 01  AZ-DEFICIT-FACTORS.
010000     05  AZ-DFACT-01.
010100         10  AZ-DFACT-NAME-01       PIC X(16) VALUE "flat_tax".
010200         10  AZ-DFACT-AMT-01        PIC S9(13)V99 COMP-3
010300                                              VALUE 700000000.00.
010400         10  AZ-DFACT-CONF-01       PIC 9V9999 VALUE 0.8500.
010500     05  AZ-DFACT-02.
010600         10  AZ-DFACT-NAME-02       PIC X(16) VALUE "esa_voucher".
010700         10  AZ-DFACT-AMT-02        PIC S9(13)V99 COMP-3
010800                                             VALUE 1000000000.00.
010900         10  AZ-DFACT-CONF-02       PIC 9V9999 VALUE 0.8000.
011000     05  AZ-DFACT-03.
011100         10  AZ-DFACT-NAME-03       PIC X(16) VALUE "medicaid_fraud".
011200         10  AZ-DFACT-AMT-03        PIC S9(13)V99 COMP-3
011300                                             VALUE 2675000000.00.
011400         10  AZ-DFACT-CONF-03       PIC 9V9999 VALUE 0.7000.
011500     05  AZ-DFACT-04.
011600         10  AZ-DFACT-NAME-04       PIC X(16) VALUE "sales_tax_dip".
011700         10  AZ-DFACT-AMT-04        PIC S9(13)V99 COMP-3
011800                                              VALUE 200000000.00.
011900         10  AZ-DFACT-CONF-04       PIC 9V9999 VALUE 0.6000.
012000
012100* REVENUE-SIDE POLICY IMPACTS (U11)
012200 01  AZ-REVENUE-POLICIES.
012300     05  AZ-RPOL-01.
012400         10  AZ-RPOL-NAME-01        PIC X(16) VALUE "flat_tax_2.5".
012500         10  AZ-RPOL-AMT-01         PIC S9(13)V99 COMP-3
012600                                             VALUE -700000000.00.
012700         10  AZ-RPOL-CONF-01        PIC 9V9999 VALUE 0.8500.
012800     05  AZ-RPOL-02.
012900         10  AZ-RPOL-NAME-02        PIC X(16) VALUE "esa_universal".
013000         10  AZ-RPOL-AMT-02         PIC S9(13)V99 COMP-3
013100                                            VALUE -1000000000.00.
013200         10  AZ-RPOL-CONF-02        PIC 9V9999 VALUE 0.8000.
013300     05  AZ-RPOL-03.
013400         10  AZ-RPOL-NAME-03        PIC X(16) VALUE
013500                                            "medicaid_fraud_lo".
013600         10  AZ-RPOL-AMT-03         PIC S9(13)V99 COMP-3
013700                                            VALUE -2675000000.00.
013800         10  AZ-RPOL-CONF-03        PIC 9V9999 VALUE 0.7000.
