000100******************************************************************
000200* PARAMETER AREA FOR CALL "AZCKVAL" (U16 RECEIPT CORE).          *
000300*        LIBRARY(AZPROOF.PROD.COPYLIB(AZCKPARM))                 *
000400* COPIED INTO WORKING-STORAGE BY EVERY CALLING PROGRAM AND INTO  *
000500* THE LINKAGE SECTION OF AZCKVAL ITSELF SO THE TWO NEVER DRIFT   *
000600* APART.                                                          *
000700******************************************************************
000800 01  CKVAL-PARM.
000900     05  FUNCTION-CODE             PIC X(1).
001000         88  FN-CHECKVALUE         VALUE "C".
001100         88  FN-ANCHOR             VALUE "A".
001200         88  FN-VALIDATE           VALUE "V".
001300         88  FN-RISKLEVEL          VALUE "R".
001400     05  PAYLOAD-TEXT              PIC X(220).
001500     05  PAYLOAD-LEN               PIC 9(4) COMP.
001600     05  ITEM-COUNT                PIC 9(4) COMP.
001700     05  ITEM-VALUES.
001800         10  ITEM-VALUE OCCURS 5000 TIMES PIC 9(9) COMP.
001900     05  RECEIPT-TYPE              PIC X(24).
002000     05  RECEIPT-TS                PIC X(19).
002100     05  TENANT-ID                 PIC X(8).
002200     05  RISK-SCORE                PIC 9V9999.
002300     05  RISK-LEVEL                PIC X(8).
002400     05  VALID-FLAG                PIC X(1).
002500         88  IS-VALID              VALUE "Y".
002600     05  RESULT-VALUE              PIC 9(9) COMP.
