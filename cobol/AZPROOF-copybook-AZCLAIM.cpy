000100******************************************************************
000200* RECORD LAYOUT(AZPROOF.CLAIMS.MEDICAID)                         *
000300*        LIBRARY(AZPROOF.PROD.COPYLIB(AZCLAIM))                  *
000400* ONE OCCURRENCE PER MEDICAID PROVIDER CLAIM SUBMITTED TO THE    *
000500* STATE.  FIXED-BLOCK, 300 BYTES/RECORD, ONE RECORD PER CLAIM.   *
000600* SOURCE OF SUPPLY - AHCCCS CLAIMS EXTRACT, DAILY.               *
000700******************************************************************
000800 01  AZ-CLAIM-REC.
000900     05  AZC-CLAIM-ID                PIC X(20).
001000     05  AZC-PROVIDER-ID              PIC X(16).
001100     05  AZC-PROVIDER-NAME            PIC X(30).
001200     05  AZC-PATIENT-ID               PIC X(16).
001300     05  AZC-TRIBAL-AFFIL             PIC X(25).
001400     05  AZC-SERVICE-TYPE             PIC X(12).
001500     05  AZC-SERVICE-DATE             PIC X(10).
001600     05  AZC-SERVICE-DATE-R REDEFINES AZC-SERVICE-DATE.
001700         10  AZC-SVC-DATE-YYYY        PIC 9(4).
001800         10  FILLER                   PIC X(1).
001900         10  AZC-SVC-DATE-MM          PIC 9(2).
002000         10  FILLER                   PIC X(1).
002100         10  AZC-SVC-DATE-DD          PIC 9(2).
002200     05  AZC-BILLED-AMOUNT            PIC S9(11)V99.
002300     05  AZC-PAID-AMOUNT              PIC S9(11)V99.
002400     05  AZC-FACILITY-ADDR            PIC X(40).
002500     05  AZC-FACILITY-TYPE            PIC X(12).
002600     05  AZC-PRINCIPALS.
002700         10  AZC-PRINCIPAL-1          PIC X(25).
002800         10  AZC-PRINCIPAL-2          PIC X(25).
002900         10  AZC-PRINCIPAL-3          PIC X(25).
003000     05  AZC-REG-DATE                 PIC X(10).
003100     05  AZC-REG-DATE-R REDEFINES AZC-REG-DATE.
003200         10  AZC-REG-DATE-YYYY        PIC 9(4).
003300         10  FILLER                   PIC X(1).
003400         10  AZC-REG-DATE-MM          PIC 9(2).
003500         10  FILLER                   PIC X(1).
003600         10  AZC-REG-DATE-DD          PIC 9(2).
003700     05  FILLER                       PIC X(08).
