000100******************************************************************
000200* RECORD LAYOUT(AZPROOF.LOOP.GAPLOG)                            *
000300*        LIBRARY(AZPROOF.PROD.COPYLIB(AZGAP))                   *
000400* ONE OCCURRENCE PER MANUAL-INTERVENTION ("GAP") LOGGED BY AN    *
000500* OPERATOR WHEN A DETECTION PASS NEEDED HUMAN FOLLOW-UP.         *
000600* FIXED-BLOCK, 130 BYTES/RECORD.  SOURCE - OPERATIONS GAP LOG.   *
000700******************************************************************
000800 01  AZ-GAP-REC.
000900     05  AZG-PROBLEM-TYPE              PIC X(30).
001000     05  AZG-DOMAIN                    PIC X(10).
001100     05  AZG-GAP-DATE                  PIC X(10).
001200     05  AZG-GAP-DATE-R REDEFINES AZG-GAP-DATE.
001300         10  AZG-GAP-DATE-YYYY         PIC 9(4).
001400         10  FILLER                    PIC X(1).
001500         10  AZG-GAP-DATE-MM           PIC 9(2).
001600         10  FILLER                    PIC X(1).
001700         10  AZG-GAP-DATE-DD           PIC 9(2).
001800     05  AZG-RESOLVE-MS                PIC 9(9).
001900     05  AZG-RESOLUTION-STEPS          PIC X(60).
002000     05  AZG-COULD-AUTOMATE            PIC X(1).
002100         88  AZG-CAN-AUTOMATE          VALUE "Y".
002200     05  AZG-AUTO-CONFIDENCE           PIC 9V99.
002300     05  FILLER                        PIC X(07).
