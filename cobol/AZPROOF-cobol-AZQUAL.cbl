000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  AZQUAL.
000400 AUTHOR. ALAN KWAN.
000500 INSTALLATION. AZ DEPT OF ADMINISTRATION - COBOL DEV CENTER.
000600 DATE-WRITTEN. 04/03/97.
000700 DATE-COMPILED. 04/03/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          U17 DETECTION-QUALITY SCORER FOR THE AZPROOF SUITE.
001400*          GIVEN THE LIST OF ITEM-IDS THIS RUN FLAGGED AND THE
001500*          LIST OF ITEM-IDS ON THE AUDIT-CONFIRMED GROUND-TRUTH
001600*          ROSTER, THIS PROGRAM COUNTS TRUE POSITIVES, FALSE
001700*          POSITIVES AND FALSE NEGATIVES AND RETURNS PRECISION,
001800*          RECALL, F1 AND THE APPROXIMATE FALSE-POSITIVE RATE.
001900*          CALLED ONCE PER BATCH BY AZRPT AFTER ALL DETECTION
002000*          RUNS HAVE POSTED THEIR RECEIPTS.
002100*
002200******************************************************************
002300*CHANGE LOG.
002400*
002500*   DATE      BY    DESCRIPTION
002600*   --------  ----  ------------------------------------------
002700*   04/03/97  AK    ORIGINAL PROGRAM, WRITTEN FOR THE FIRST
002800*                   AIHP/SHELL DETECTION-ACCURACY REVIEW
002900*                   REQUESTED BY THE INSPECTOR GENERAL'S OFFICE.
003000*   09/22/98  JS    Y2K REMEDIATION - NO DATE FIELDS, LOGGED NO
003100*                   CHANGE PER PROJECT Y2K-014.
003200*   06/18/01  RPD   RAISED THE ID TABLES FROM 500 TO 2000 ENTRIES
003300*                   TO COVER A FULL BATCH DAY'S DETECTIONS.
003400*   03/11/04  RPD   ADDED THE EMPTY-GROUND-TRUTH SHORT-CIRCUIT -
003500*                   AUDIT WANTED 1.0/1.0/1.0/0.0 REPORTED RATHER
003600*                   THAN A DIVIDE-BY-ZERO SUPPRESSED TO 0.0 WHEN
003700*                   NO CONFIRMED CASES EXIST YET FOR A PROGRAM.
003800******************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 INPUT-OUTPUT SECTION.
004500
004600 DATA DIVISION.
004700 FILE SECTION.
004800
004900 WORKING-STORAGE SECTION.
005000 77  WS-DET-IDX                     PIC 9(4)  COMP VALUE ZERO.
005100 77  WS-TRU-IDX                     PIC 9(4)  COMP VALUE ZERO.
005200 77  WS-DENOM-COMP                  PIC 9(6)  COMP VALUE ZERO.
005300 01  WS-MATCH-FIELDS.
005400     05  WS-FOUND-SW                PIC X(1)  VALUE "N".
005500         88  WS-FOUND               VALUE "Y".
005600     05  WS-TP-COUNT                PIC 9(6)  COMP VALUE ZERO.
005700     05  WS-FP-COUNT                PIC 9(6)  COMP VALUE ZERO.
005800     05  WS-FN-COUNT                PIC 9(6)  COMP VALUE ZERO.
005900
006000     05  WS-TRUTH-MATCHED-SW OCCURS 2000 TIMES PIC X(1).
006100         88  WS-TRUTH-MATCHED       VALUE "Y".
006200
006300 01  WS-RATIO-FIELDS.
006400     05  WS-P-PLUS-R                PIC 9V9999 VALUE ZERO.
006500
006600 LINKAGE SECTION.
006700 COPY AZQLPARM.
006800
006900 PROCEDURE DIVISION USING QUAL-PARM.
007000 0000-MAIN.
007100     IF TRUTH-COUNT = ZERO
007200         MOVE 1.0000 TO PRECISION
007300         MOVE 1.0000 TO RECALL
007400         MOVE 1.0000 TO F1-SCORE
007500         MOVE 0.0000 TO FPR
007600         MOVE ZERO TO TP-COUNT FP-COUNT FN-COUNT
007700         GOBACK.
007800
007900     MOVE ZERO TO WS-TP-COUNT WS-FP-COUNT WS-FN-COUNT.
008000     PERFORM 050-CLEAR-TRUTH-MATCHED THRU 050-EXIT
008100             VARYING WS-TRU-IDX FROM 1 BY 1
008200             UNTIL WS-TRU-IDX > TRUTH-COUNT.
008300
008400     PERFORM 100-CLASSIFY-DETECTED
008500             VARYING WS-DET-IDX FROM 1 BY 1
008600             UNTIL WS-DET-IDX > DETECTED-COUNT.
008700
008800     PERFORM 200-COUNT-UNMATCHED-TRUTH
008900             VARYING WS-TRU-IDX FROM 1 BY 1
009000             UNTIL WS-TRU-IDX > TRUTH-COUNT.
009100
009200     MOVE WS-TP-COUNT TO TP-COUNT.
009300     MOVE WS-FP-COUNT TO FP-COUNT.
009400     MOVE WS-FN-COUNT TO FN-COUNT.
009500
009600     PERFORM 300-COMPUTE-PRECISION THRU 300-EXIT.
009700     PERFORM 400-COMPUTE-RECALL THRU 400-EXIT.
009800     PERFORM 500-COMPUTE-F1 THRU 500-EXIT.
009900     PERFORM 600-COMPUTE-FPR THRU 600-EXIT.
010000
010100     GOBACK.
010200
010300 050-CLEAR-TRUTH-MATCHED.
010400     MOVE "N" TO WS-TRUTH-MATCHED-SW(WS-TRU-IDX).
010500 050-EXIT.
010600     EXIT.
010700
010800 100-CLASSIFY-DETECTED.
010900     MOVE "N" TO WS-FOUND-SW.
011000     PERFORM 105-MATCH-ONE-TRUTH THRU 105-EXIT
011100             VARYING WS-TRU-IDX FROM 1 BY 1
011200             UNTIL WS-TRU-IDX > TRUTH-COUNT OR WS-FOUND.
011300     IF WS-FOUND
011400         ADD 1 TO WS-TP-COUNT
011500     ELSE
011600         ADD 1 TO WS-FP-COUNT.
011700 100-EXIT.
011800     EXIT.
011900
012000 105-MATCH-ONE-TRUTH.
012100     IF DETECTED-ID(WS-DET-IDX) = TRUTH-ID(WS-TRU-IDX)
012200         SET WS-FOUND TO TRUE
012300         SET WS-TRUTH-MATCHED(WS-TRU-IDX) TO TRUE.
012400 105-EXIT.
012500     EXIT.
012600
012700 200-COUNT-UNMATCHED-TRUTH.
012800     IF NOT WS-TRUTH-MATCHED(WS-TRU-IDX)
012900         ADD 1 TO WS-FN-COUNT.
013000 200-EXIT.
013100     EXIT.
013200
013300* 300/400/500/600 - THE U17 METRIC FORMULAS.  ZERO DENOMINATOR
013400* ALWAYS YIELDS ZERO, PER THE AUDIT SPEC.
013500 300-COMPUTE-PRECISION.
013600     COMPUTE WS-DENOM-COMP = WS-TP-COUNT + WS-FP-COUNT.
013700     IF WS-DENOM-COMP = ZERO
013800         MOVE ZERO TO PRECISION
013900     ELSE
014000         COMPUTE PRECISION ROUNDED =
014100                 WS-TP-COUNT / WS-DENOM-COMP.
014200 300-EXIT.
014300     EXIT.
014400
014500 400-COMPUTE-RECALL.
014600     COMPUTE WS-DENOM-COMP = WS-TP-COUNT + WS-FN-COUNT.
014700     IF WS-DENOM-COMP = ZERO
014800         MOVE ZERO TO RECALL
014900     ELSE
015000         COMPUTE RECALL ROUNDED =
015100                 WS-TP-COUNT / WS-DENOM-COMP.
015200 400-EXIT.
015300     EXIT.
015400
015500 500-COMPUTE-F1.
015600     COMPUTE WS-P-PLUS-R = PRECISION + RECALL.
015700     IF WS-P-PLUS-R = ZERO
015800         MOVE ZERO TO F1-SCORE
015900     ELSE
016000         COMPUTE F1-SCORE ROUNDED =
016100                 ( 2 * PRECISION * RECALL ) / WS-P-PLUS-R.
016200 500-EXIT.
016300     EXIT.
016400
016500 600-COMPUTE-FPR.
016600     COMPUTE WS-DENOM-COMP = WS-FP-COUNT + TRUTH-COUNT.
016700     IF WS-DENOM-COMP < 1
016800         MOVE 1 TO WS-DENOM-COMP.
016900     COMPUTE FPR ROUNDED = WS-FP-COUNT / WS-DENOM-COMP.
017000 600-EXIT.
017100     EXIT.
