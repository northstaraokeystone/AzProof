000100******************************************************************
000200* RECORD LAYOUT(AZPROOF.RECEIPTS.LEDGER)                        *
000300*        LIBRARY(AZPROOF.PROD.COPYLIB(AZRCPT))                  *
000400* ONE OCCURRENCE PER RECEIPT WRITTEN TO THE AUDIT LEDGER --      *
000500* EVERY INGESTED ITEM, EVERY BATCH TOTAL, EVERY DETECTION FLAG   *
000600* AND EVERY LOOP-CYCLE SUMMARY IS A RECEIPT.  THE HEADER IS      *
000700* COMMON TO ALL RECEIPT TYPES; THE PAYLOAD AREA IS REDEFINED     *
000800* ACCORDING TO AZR-RECEIPT-TYPE (SEE 88-LEVELS BELOW).           *
000900* FIXED-BLOCK, 280 BYTES/RECORD, APPEND-ONLY.                    *
001000******************************************************************
001100 01  AZ-RECEIPT-REC.
001200     05  AZR-HEADER.
001300         10  AZR-RECEIPT-TYPE          PIC X(24).
001400             88  AZR-TYPE-CLAIM-INGEST     VALUE "medicaid_ingest".
001500             88  AZR-TYPE-VOUCH-INGEST     VALUE "voucher_ingest".
001600             88  AZR-TYPE-MEDICAID-BATCH   VALUE "medicaid_batch".
001700             88  AZR-TYPE-VOUCHER-BATCH    VALUE "voucher_batch".
001800             88  AZR-TYPE-BILLING-ANOMALY  VALUE "billing_anomaly".
001900             88  AZR-TYPE-AIHP-FLAG        VALUE "aihp_flag".
002000             88  AZR-TYPE-NETWORK          VALUE "network_analysis".
002100             88  AZR-TYPE-SHELL            VALUE "shell_detection".
002200             88  AZR-TYPE-VOUCH-CATEGORY   VALUE "voucher_category".
002300             88  AZR-TYPE-MERCHANT-FLAG    VALUE "merchant_flag".
002400             88  AZR-TYPE-VOUCH-PATTERN    VALUE "voucher_pattern".
002500             88  AZR-TYPE-FISCAL           VALUE "fiscal_analysis".
002600             88  AZR-TYPE-REVENUE          VALUE "revenue_analysis".
002700             88  AZR-TYPE-POLICY           VALUE "policy_variance".
002800             88  AZR-TYPE-ENTROPY          VALUE "entropy_analysis".
002900             88  AZR-TYPE-LOOP-CYCLE       VALUE "loop_cycle".
003000         10  AZR-RECEIPT-TS            PIC X(19).
003100         10  AZR-TENANT-ID             PIC X(8).
003200         10  AZR-CHECK-VALUE           PIC 9(9).
003300     05  AZR-PAYLOAD                   PIC X(220).
003400
003500* L7 -- INGEST RECEIPT PAYLOAD, MEDICAID CLAIM
003600     05  AZR-PAYLOAD-CLAIM REDEFINES AZR-PAYLOAD.
003700         10  AZR-C-CLAIM-ID            PIC X(20).
003800         10  AZR-C-PROVIDER-ID         PIC X(16).
003900         10  AZR-C-PROVIDER-NAME       PIC X(30).
004000         10  AZR-C-AIHP-FLAG           PIC X(1).
004100         10  AZR-C-BILLED-AMOUNT       PIC S9(11)V99.
004200         10  AZR-C-PAID-AMOUNT         PIC S9(11)V99.
004300         10  AZR-C-SERVICE-TYPE        PIC X(12).
004400         10  AZR-C-FACILITY-TYPE       PIC X(12).
004500         10  FILLER                    PIC X(103).
004600
004700* INGEST RECEIPT PAYLOAD, VOUCHER TRANSACTION (NOT ITEMIZED IN
004800* THE SPEC'S "KEY PAYLOAD LAYOUTS", BUILT IN THE SAME SHAPE AS
004900* THE CLAIM INGEST PAYLOAD ABOVE FOR THE VOUCHER SIDE)
005000     05  AZR-PAYLOAD-VOUCH REDEFINES AZR-PAYLOAD.
005100         10  AZR-V-TXN-ID              PIC X(20).
005200         10  AZR-V-ACCOUNT-ID          PIC X(16).
005300         10  AZR-V-MERCHANT-ID         PIC X(16).
005400         10  AZR-V-MERCHANT-NAME       PIC X(30).
005500         10  AZR-V-MCC                 PIC X(4).
005600         10  AZR-V-AMOUNT              PIC S9(11)V99.
005700         10  FILLER                    PIC X(121).
005800
005900* L8 -- BATCH RECEIPT PAYLOAD
006000     05  AZR-PAYLOAD-BATCH REDEFINES AZR-PAYLOAD.
006100         10  AZR-B-DOMAIN              PIC X(10).
006200         10  AZR-B-ITEM-COUNT          PIC 9(7).
006300         10  AZR-B-ERROR-COUNT         PIC 9(7).
006400         10  AZR-B-TOTAL-AMOUNT        PIC S9(13)V99.
006500         10  AZR-B-ANCHOR-VALUE        PIC 9(9).
006600         10  FILLER                    PIC X(172).
006700
006800* L9 -- DETECTION FLAG PAYLOAD (GENERIC)
006900     05  AZR-PAYLOAD-FLAG REDEFINES AZR-PAYLOAD.
007000         10  AZR-F-SUBJECT-ID          PIC X(20).
007100         10  AZR-F-FLAG-TYPE           PIC X(30).
007200         10  AZR-F-METRIC-VALUE        PIC S9(3)V9(4).
007300         10  AZR-F-BASELINE-VALUE      PIC S9(3)V9(4).
007400         10  AZR-F-RISK-SCORE          PIC 9V9(4).
007500         10  AZR-F-RISK-LEVEL          PIC X(8).
007600         10  FILLER                    PIC X(143).
007700
007800* NETWORK-ANALYSIS SUMMARY PAYLOAD (U4)
007900     05  AZR-PAYLOAD-NETWORK REDEFINES AZR-PAYLOAD.
008000         10  AZR-N-PROVIDER-COUNT      PIC 9(5).
008100         10  AZR-N-EDGE-COUNT          PIC 9(7).
008200         10  AZR-N-CLUSTER-COUNT       PIC 9(5).
008300         10  AZR-N-ENTROPY             PIC S9(3)V9(4).
008400         10  AZR-N-BASELINE            PIC S9(3)V9(4).
008500         10  AZR-N-ANOMALY-FLAG        PIC X(1).
008600         10  AZR-N-LARGEST-CLUSTER     PIC 9(5).
008700         10  AZR-N-HUB-LIST.
008800             15  AZR-N-HUB OCCURS 10 TIMES PIC X(16).
008900         10  FILLER                    PIC X(20).
009000
009100* SHELL-CLUSTER PAYLOAD (U5)
009200     05  AZR-PAYLOAD-SHELL REDEFINES AZR-PAYLOAD.
009300         10  AZR-S-CLUSTER-ID          PIC X(20).
009400         10  AZR-S-ENTITY-COUNT        PIC 9(5).
009500         10  AZR-S-COMBINED-BILLING    PIC S9(13)V99.
009600         10  AZR-S-THRESHOLD-FLAG      PIC X(1).
009700         10  AZR-S-RISK-SCORE          PIC 9V9(4).
009800         10  AZR-S-RISK-LEVEL          PIC X(8).
009900         10  AZR-S-PRINCIPAL-LIST.
010000             15  AZR-S-PRINCIPAL OCCURS 10 TIMES PIC X(16).
010100         10  AZR-S-REGBURST-FLAG       PIC X(1).
010200         10  FILLER                    PIC X(5).
010300
010400* VOUCHER CATEGORY-CLASSIFICATION PAYLOAD (U7)
010500     05  AZR-PAYLOAD-VCAT REDEFINES AZR-PAYLOAD.
010600         10  AZR-K-TXN-ID              PIC X(20).
010700         10  AZR-K-CATEGORY            PIC X(15).
010800         10  AZR-K-CONFIDENCE          PIC 9V99.
010900         10  AZR-K-EDU-FLAG            PIC X(1).
011000         10  AZR-K-MCC                 PIC X(4).
011100         10  AZR-K-MERCHANT-NAME       PIC X(30).
011200         10  AZR-K-AMOUNT              PIC S9(11)V99.
011300         10  AZR-K-REASON-CODE         PIC X(20).
011400         10  FILLER                    PIC X(114).
011500
011600* VOUCHER SPENDING-PATTERN PAYLOAD (U9)
011700     05  AZR-PAYLOAD-VPAT REDEFINES AZR-PAYLOAD.
011800         10  AZR-P-SUBJECT-ID          PIC X(20).
011900         10  AZR-P-PATTERN-LIST        PIC X(40).
012000         10  AZR-P-TXN-COUNT           PIC 9(5).
012100         10  AZR-P-TOTAL-AMOUNT        PIC S9(11)V99.
012200         10  AZR-P-RISK-SCORE          PIC 9V9(4).
012300         10  AZR-P-RISK-LEVEL          PIC X(8).
012400         10  FILLER                    PIC X(129).
012500
012600* FISCAL DEFICIT-ANALYSIS PAYLOAD (U10)
012700     05  AZR-PAYLOAD-FISCAL REDEFINES AZR-PAYLOAD.
012800         10  AZR-D-DEFICIT-AMOUNT      PIC S9(13)V99.
012900         10  AZR-D-EXPLAINED-RATIO     PIC 9V9(4).
013000         10  AZR-D-UNEXPLAINED-AMOUNT  PIC S9(13)V99.
013100         10  AZR-D-SEVERITY-LEVEL      PIC X(10).
013200         10  AZR-D-PROJECTION-YR5      PIC S9(13)V99.
013300         10  FILLER                    PIC X(160).
013400
013500* REVENUE YEAR-OVER-YEAR PAYLOAD (U11)
013600     05  AZR-PAYLOAD-REVENUE REDEFINES AZR-PAYLOAD.
013700         10  AZR-R-SOURCE              PIC X(16).
013800         10  AZR-R-CURRENT-AMOUNT      PIC S9(11)V99.
013900         10  AZR-R-CHANGE-AMOUNT       PIC S9(11)V99.
014000         10  AZR-R-PCT-CHANGE          PIC S9(3)V9(4).
014100         10  AZR-R-POLICY-ID           PIC X(16).
014200         10  FILLER                    PIC X(155).
014300
014400* POLICY VARIANCE PAYLOAD (U12)
014500     05  AZR-PAYLOAD-POLICY REDEFINES AZR-PAYLOAD.
014600         10  AZR-O-POLICY-ID           PIC X(16).
014700         10  AZR-O-ACTUAL-COST         PIC S9(11)V99.
014800         10  AZR-O-PROJECTED-COST      PIC S9(11)V99.
014900         10  AZR-O-VARIANCE            PIC S9(11)V99.
015000         10  AZR-O-VARIANCE-PCT        PIC S9(3)V9(4).
015100         10  AZR-O-STATUS-CODE         PIC X(12).
015200         10  AZR-O-BUDGET-STRESS       PIC X(1).
015300         10  FILLER                    PIC X(145).
015400
015500* ENTROPY / REDUNDANCY ANALYTICS PAYLOAD (U13, U14)
015600     05  AZR-PAYLOAD-ENTROPY REDEFINES AZR-PAYLOAD.
015700         10  AZR-E-METRIC-NAME         PIC X(20).
015800         10  AZR-E-ENTROPY-VALUE       PIC S9(3)V9(4).
015900         10  AZR-E-MIN-VALUE           PIC S9(9)V9(4).
016000         10  AZR-E-MAX-VALUE           PIC S9(9)V9(4).
016100         10  AZR-E-MEAN-VALUE          PIC S9(9)V9(4).
016200         10  AZR-E-UNIQUE-COUNT        PIC 9(7).
016300         10  AZR-E-REGULARITY-SCORE    PIC 9V9(4).
016400         10  AZR-E-ANOMALY-FLAG        PIC X(1).
016500         10  AZR-E-INTERPRETATION      PIC X(28).
016600         10  FILLER                    PIC X(107).
016700
016800* META-LOOP CYCLE-SUMMARY PAYLOAD (U15)
016900     05  AZR-PAYLOAD-LOOP REDEFINES AZR-PAYLOAD.
017000         10  AZR-L-CYCLE-NBR           PIC 9(5).
017100         10  AZR-L-RECEIPTS-PROCESSED  PIC 9(9).
017200         10  AZR-L-ANOMALIES-FOUND     PIC 9(7).
017300         10  AZR-L-GAPS-HARVESTED      PIC 9(7).
017400         10  AZR-L-PATTERNS-IDENT      PIC 9(5).
017500         10  AZR-L-HELPERS-PROPOSED    PIC 9(5).
017600         10  AZR-L-HELPERS-APPROVED    PIC 9(5).
017700         10  AZR-L-HELPERS-DEPLOYED    PIC 9(5).
017800         10  AZR-L-ENTROPY-DELTA       PIC S9(3)V9(4).
017900         10  AZR-L-CYCLE-TIME-MS       PIC 9(9).
018000         10  FILLER                    PIC X(166).
018100
018200* L10 -- ERROR RECORD, WRITTEN TO THE AZERR FILE, NOT THE LEDGER
018300 01  AZ-ERROR-REC.
018400     05  AZX-ITEM-INDEX                PIC 9(7).
018500     05  AZX-ERROR-REASON              PIC X(60).
