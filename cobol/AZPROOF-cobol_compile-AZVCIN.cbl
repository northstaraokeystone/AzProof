000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  AZVCIN.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. AZ DEPT OF ADMINISTRATION - COBOL DEV CENTER.
000500 DATE-WRITTEN. 01/01/08.
000600 DATE-COMPILED. 01/01/08.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE DAILY ESA DEBIT-CARD VOUCHER
001300*          SETTLEMENT FEED RECEIVED FROM THE CARD PROCESSOR.
001400*
001500*          IT CONTAINS ONE RECORD PER PURCHASE TRANSACTION.
001600*
001700*          THE PROGRAM EDITS EACH TRANSACTION AGAINST THE U6
001800*          EDIT RULES, STAMPS EVERY ACCEPTED TRANSACTION WITH AN
001900*          INGEST RECEIPT ON THE AZPROOF RECEIPTS LEDGER, WRITES
002000*          AN ERROR RECORD FOR EVERY REJECTED TRANSACTION, AND
002100*          FINISHES WITH ONE BATCH RECEIPT CARRYING THE ACCEPTED
002200*          COUNT, THE ERROR COUNT, THE TOTAL ACCEPTED AMOUNT AND
002300*          THE BATCH ANCHOR VALUE.  THE LEDGER IS OPENED EXTEND
002400*          SINCE AZCLIN ALREADY CREATED IT EARLIER IN THE RUN.
002500*
002600******************************************************************
002700
002800         INPUT FILE              -   AZPROOF.DAILY.VOUCHERS
002900
003000         OUTPUT RECEIPTS LEDGER  -   AZPROOF.PROD.RECEIPTS
003100
003200         OUTPUT ERROR FILE       -   AZPROOF.DAILY.VOUCHERR
003300
003400         DUMP FILE               -   SYSOUT
003500
003600******************************************************************
003700*CHANGE LOG.
003800*
003900*   DATE      BY    DESCRIPTION
004000*   --------  ----  ------------------------------------------
004100*   01/01/08  JS    ORIGINAL PROGRAM DALYUPDT - PATIENT DAILY
004200*                   TREATMENT-SEARCH UPDATE AGAINST PATMSTR.
004300*   06/18/01  RPD   PROGRAM RETIRED FROM THE HOSPITAL SUITE AND
004400*                   REBUILT AS AZVCIN FOR THE FRAUD-DETECTION
004500*                   WORK - REQUEST AZP-0003.  VSAM PATMSTR
004600*                   UPDATE LOGIC REPLACED WITH THE U6 VOUCHER
004700*                   EDIT RULES; OUTPUT CHANGED FROM A PATIENT
004800*                   TREATMENT FILE TO THE COMMON AZPROOF
004900*                   RECEIPTS LEDGER, OPENED EXTEND BEHIND AZCLIN.
005000*   09/04/01  RPD   ADDED THE BATCH-ANCHOR FOLD VIA AZCKVAL, SAME
005100*                   AS AZCLIN.
005200*   03/11/04  RPD   CONFIRMED THE EMPTY-INPUT CASE STILL WRITES A
005300*                   ZERO-COUNT BATCH RECEIPT WITH THE EMPTY-LIST
005400*                   ANCHOR VALUE, PER AUDIT REQUEST AZP-0058.
005500*   10/09/07  RPD   REVIEWED FOR THE ENTROPY/REDUNDANCY ROLLOUT,
005600*                   NO CHANGE REQUIRED IN THIS PROGRAM.
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-390.
006100 OBJECT-COMPUTER. IBM-390.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT SYSOUT
006700     ASSIGN TO UT-S-SYSOUT
006800       ORGANIZATION IS SEQUENTIAL.
006900
007000     SELECT AZVOUCH-IN
007100     ASSIGN TO UT-S-AZVCHIN
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS OFCODE.
007400
007500     SELECT AZRCPT-OUT
007600     ASSIGN TO UT-S-AZRCPTS
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS OFCODE.
007900
008000     SELECT AZERR-OUT
008100     ASSIGN TO UT-S-AZVCHER
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS OFCODE.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  SYSOUT
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 130 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS SYSOUT-REC.
009300 01  SYSOUT-REC  PIC X(130).
009400
009500****** DAILY ESA VOUCHER SETTLEMENT FEED - ONE RECORD PER TXN
009600 FD  AZVOUCH-IN
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 160 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS AZ-VOUCH-REC.
010200 COPY AZVOUCH.
010300
010400****** RECEIPTS LEDGER - COMMON TO EVERY AZPROOF PROGRAM. AZCLIN
010500****** RUNS AHEAD OF THIS STEP AND CREATES THE LEDGER; THIS STEP
010600****** OPENS EXTEND AND APPENDS ITS OWN RECEIPTS BEHIND IT.
010700 FD  AZRCPT-OUT
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 280 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS AZ-RECEIPT-REC.
011300 COPY AZRCPT.
011400
011500****** ONE RECORD PER REJECTED TRANSACTION
011600 FD  AZERR-OUT
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 67 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS AZ-ERROR-REC.
012200* AZ-ERROR-REC (L10) IS DEFINED IN AZRCPT.
012300
012400 WORKING-STORAGE SECTION.
012500 77  OFCODE                  PIC X(2).
012600     88  CODE-WRITE    VALUE SPACES.
012700
012800 01  FLAGS-AND-SWITCHES.
012900     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
013000         88 NO-MORE-DATA VALUE "N".
013100     05 ERROR-FOUND-SW           PIC X(01) VALUE "Y".
013200         88 RECORD-ERROR-FOUND VALUE "Y".
013300         88 VALID-RECORD  VALUE "N".
013400
013500 COPY AZABEND.
013600
013700 01  WS-ABEND-TRIGGER.
013800     05  ZERO-VAL                PIC 9 VALUE 0.
013900     05  ONE-VAL                 PIC 9 VALUE 1.
014000
014100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
014200     05 RECORDS-WRITTEN          PIC 9(7) COMP.
014300     05 RECORDS-IN-ERROR         PIC 9(7) COMP.
014400     05 RECORDS-READ             PIC 9(9) COMP.
014500     05 WS-TOTAL-AMOUNT          PIC S9(13)V99 COMP-3.
014600
014700 01  WS-DATE-VALIDATE.
014800     05  WS-DV-YYYY              PIC 9(4).
014900     05  WS-DV-MM                PIC 9(2).
015000     05  WS-DV-DD                PIC 9(2).
015100     05  WS-DV-MAXDAY            PIC 9(2).
015200     05  WS-DV-LEAP-SW           PIC X(1).
015300         88  WS-DV-LEAP-YEAR     VALUE "Y".
015400     05  WS-DV-REM-4             PIC 9(4).
015500     05  WS-DV-REM-100           PIC 9(4).
015600     05  WS-DV-REM-400           PIC 9(4).
015700     05  WS-DV-QUOT              PIC 9(4).
015800
015900 01  WS-TIMESTAMP-BUILD.
016000     05  WS-TB-DATE              PIC 9(6).
016100     05  WS-TB-DATE-R REDEFINES WS-TB-DATE.
016200         10  WS-TB-YY            PIC 9(2).
016300         10  WS-TB-MM            PIC 9(2).
016400         10  WS-TB-DD            PIC 9(2).
016500     05  WS-TB-TIME              PIC 9(8).
016600     05  WS-TB-TIME-R REDEFINES WS-TB-TIME.
016700         10  WS-TB-HH            PIC 9(2).
016800         10  WS-TB-MI             PIC 9(2).
016900         10  WS-TB-SS            PIC 9(2).
017000         10  WS-TB-HS            PIC 9(2).
017100     05  WS-TB-CENTURY           PIC 9(2).
017200
017300 01  WS-INGEST-ITEM-VALUES.
017400     05  WS-ITEM-COUNT            PIC 9(4) COMP VALUE ZERO.
017500     05  WS-ITEM-VALUE OCCURS 5000 TIMES PIC 9(9) COMP.
017600     05  WS-FOLD-COPY-IDX          PIC 9(4) COMP VALUE ZERO.
017700
017800 01  WS-TB-YYYY-MM-DD-TS          PIC X(19) VALUE SPACES.
017900
018000 COPY AZWORK.
018100 COPY AZCKPARM.
018200
018300 LINKAGE SECTION.
018400
018500 PROCEDURE DIVISION.
018600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018700     PERFORM 100-MAINLINE THRU 100-EXIT
018800             UNTIL NO-MORE-DATA.
018900     PERFORM 999-CLEANUP THRU 999-EXIT.
019000     MOVE +0 TO RETURN-CODE.
019100     GOBACK.
019200
019300 000-HOUSEKEEPING.
019400     DISPLAY "******** BEGIN JOB AZVCIN ********".
019500     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,
019600                WS-INGEST-ITEM-VALUES.
019700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
019800     PERFORM 950-BUILD-TIMESTAMP THRU 950-EXIT.
019900     PERFORM 900-READ-VOUCHERS THRU 900-EXIT.
020000 000-EXIT.
020100     EXIT.
020200
020300 100-MAINLINE.
020400     PERFORM 300-VOUCH-FIELD-EDITS THRU 300-EXIT.
020500
020600     IF RECORD-ERROR-FOUND
020700         ADD 1 TO RECORDS-IN-ERROR
020800         PERFORM 710-WRITE-AZERR THRU 710-EXIT
020900     ELSE
021000         ADD 1 TO RECORDS-WRITTEN
021100         PERFORM 700-WRITE-INGEST-RCPT THRU 700-EXIT.
021200     PERFORM 900-READ-VOUCHERS THRU 900-EXIT.
021300 100-EXIT.
021400     EXIT.
021500
021600 300-VOUCH-FIELD-EDITS.
021700     MOVE "N" TO ERROR-FOUND-SW.
021800
021900     IF AZV-TXN-ID = SPACES
022000        MOVE "*** TXN-ID BLANK" TO AZX-ERROR-REASON
022100        MOVE "Y" TO ERROR-FOUND-SW
022200        GO TO 300-EXIT.
022300
022400     IF AZV-AMOUNT < ZERO
022500        MOVE "*** AMOUNT NEGATIVE" TO AZX-ERROR-REASON
022600        MOVE "Y" TO ERROR-FOUND-SW
022700        GO TO 300-EXIT.
022800
022900     IF AZV-TXN-DATE NOT = SPACES
023000         PERFORM 320-VALIDATE-TXN-DATE THRU 320-EXIT
023100         IF RECORD-ERROR-FOUND
023200             GO TO 300-EXIT.
023300 300-EXIT.
023400     EXIT.
023500
023600* 320-VALIDATE-TXN-DATE - CALENDAR-DATE CHECK, NO CALL-OUT, SAME
023700* LEAP-YEAR RULE AS AZCLIN'S SERVICE-DATE EDIT.
023800 320-VALIDATE-TXN-DATE.
023900     MOVE AZV-TXN-DATE-YYYY TO WS-DV-YYYY.
024000     MOVE AZV-TXN-DATE-MM   TO WS-DV-MM.
024100     MOVE AZV-TXN-DATE-DD   TO WS-DV-DD.
024200
024300     IF WS-DV-MM < 1 OR WS-DV-MM > 12
024400        MOVE "*** INVALID TXN-DATE" TO AZX-ERROR-REASON
024500        MOVE "Y" TO ERROR-FOUND-SW
024600        GO TO 320-EXIT.
024700
024800     EVALUATE WS-DV-MM
024900         WHEN 4 WHEN 6 WHEN 9 WHEN 11
025000             MOVE 30 TO WS-DV-MAXDAY
025100         WHEN 2
025200             PERFORM 330-CHECK-LEAP-YEAR THRU 330-EXIT
025300             IF WS-DV-LEAP-YEAR
025400                 MOVE 29 TO WS-DV-MAXDAY
025500             ELSE
025600                 MOVE 28 TO WS-DV-MAXDAY
025700             END-IF
025800         WHEN OTHER
025900             MOVE 31 TO WS-DV-MAXDAY
026000     END-EVALUATE.
026100
026200     IF WS-DV-DD < 1 OR WS-DV-DD > WS-DV-MAXDAY
026300        MOVE "*** INVALID TXN-DATE" TO AZX-ERROR-REASON
026400        MOVE "Y" TO ERROR-FOUND-SW
026500        GO TO 320-EXIT.
026600 320-EXIT.
026700     EXIT.
026800
026900 330-CHECK-LEAP-YEAR.
027000     MOVE "N" TO WS-DV-LEAP-SW.
027100     DIVIDE WS-DV-YYYY BY 4 GIVING WS-DV-QUOT
027200             REMAINDER WS-DV-REM-4.
027300     IF WS-DV-REM-4 = ZERO
027400         DIVIDE WS-DV-YYYY BY 100 GIVING WS-DV-QUOT
027500                 REMAINDER WS-DV-REM-100
027600         IF WS-DV-REM-100 NOT = ZERO
027700             MOVE "Y" TO WS-DV-LEAP-SW
027800         ELSE
027900             DIVIDE WS-DV-YYYY BY 400 GIVING WS-DV-QUOT
028000                     REMAINDER WS-DV-REM-400
028100             IF WS-DV-REM-400 = ZERO
028200                 MOVE "Y" TO WS-DV-LEAP-SW.
028300 330-EXIT.
028400     EXIT.
028500
028600 700-WRITE-INGEST-RCPT.
028700     INITIALIZE AZ-RECEIPT-REC.
028800     SET AZR-TYPE-VOUCH-INGEST TO TRUE.
028900     MOVE WS-TB-YYYY-MM-DD-TS   TO AZR-RECEIPT-TS.
029000     MOVE AZ-TENANT-CONST       TO AZR-TENANT-ID.
029100
029200     MOVE AZV-TXN-ID            TO AZR-V-TXN-ID.
029300     MOVE AZV-ACCOUNT-ID        TO AZR-V-ACCOUNT-ID.
029400     MOVE AZV-MERCHANT-ID       TO AZR-V-MERCHANT-ID.
029500     MOVE AZV-MERCHANT-NAME     TO AZR-V-MERCHANT-NAME.
029600     MOVE AZV-MCC               TO AZR-V-MCC.
029700     MOVE AZV-AMOUNT            TO AZR-V-AMOUNT.
029800     MOVE AZV-DESCRIPTION       TO AZR-V-DESCRIPTION.
029900
030000     PERFORM 750-STAMP-CHECK-VALUE THRU 750-EXIT.
030100
030200     WRITE AZ-RECEIPT-REC.
030300     IF NOT CODE-WRITE
030400         MOVE "*** WRITE ERROR ON RECEIPTS LEDGER" TO
030500                 AZA-ABEND-REASON
030600         MOVE OFCODE TO AZA-ACTUAL-VAL
030700         GO TO 1000-ABEND-RTN.
030800
030900     ADD 1 TO WS-ITEM-COUNT.
031000     MOVE AZR-CHECK-VALUE TO WS-ITEM-VALUE(WS-ITEM-COUNT).
031100     ADD AZV-AMOUNT TO WS-TOTAL-AMOUNT.
031200 700-EXIT.
031300     EXIT.
031400
031500* 750-STAMP-CHECK-VALUE - CALLS THE U16 RECEIPT-CORE PROGRAM TO
031600* COMPUTE THE 9-DIGIT CHECK VALUE OF THE PAYLOAD JUST BUILT.
031700 750-STAMP-CHECK-VALUE.
031800     MOVE "C"          TO FUNCTION-CODE.
031900     MOVE AZR-PAYLOAD  TO PAYLOAD-TEXT.
032000     MOVE 220          TO PAYLOAD-LEN.
032100     CALL "AZCKVAL" USING CKVAL-PARM.
032200     MOVE RESULT-VALUE TO AZR-CHECK-VALUE.
032300 750-EXIT.
032400     EXIT.
032500
032600 710-WRITE-AZERR.
032700     MOVE RECORDS-READ TO AZX-ITEM-INDEX.
032800     WRITE AZ-ERROR-REC.
032900 710-EXIT.
033000     EXIT.
033100
033200* 800-OPEN-FILES - THE LEDGER IS OPENED EXTEND. AZCLIN RUNS AS
033300* THE FIRST STEP IN THE DAILY JCL STREAM AND CREATES IT FRESH;
033400* EVERY STEP BEHIND IT, INCLUDING THIS ONE, APPENDS.
033500 800-OPEN-FILES.
033600     OPEN INPUT AZVOUCH-IN.
033700     OPEN EXTEND AZRCPT-OUT.
033800     OPEN OUTPUT SYSOUT, AZERR-OUT.
033900 800-EXIT.
034000     EXIT.
034100
034200 850-CLOSE-FILES.
034300     CLOSE AZVOUCH-IN, AZRCPT-OUT, SYSOUT, AZERR-OUT.
034400 850-EXIT.
034500     EXIT.
034600
034700* 950-BUILD-TIMESTAMP - RECEIPT-TS IS STAMPED ONCE PER RUN, NOT
034800* ONCE PER TRANSACTION, SO ALL OF A BATCH'S INGEST RECEIPTS CARRY
034900* THE SAME JOB-START TIMESTAMP.
035000 950-BUILD-TIMESTAMP.
035100     ACCEPT WS-TB-DATE FROM DATE.
035200     ACCEPT WS-TB-TIME FROM TIME.
035300     IF WS-TB-YY < 50
035400         MOVE 20 TO WS-TB-CENTURY
035500     ELSE
035600         MOVE 19 TO WS-TB-CENTURY.
035700     STRING WS-TB-CENTURY   DELIMITED BY SIZE
035800            WS-TB-YY        DELIMITED BY SIZE
035900            "-"             DELIMITED BY SIZE
036000            WS-TB-MM        DELIMITED BY SIZE
036100            "-"             DELIMITED BY SIZE
036200            WS-TB-DD        DELIMITED BY SIZE
036300            "T"             DELIMITED BY SIZE
036400            WS-TB-HH        DELIMITED BY SIZE
036500            ":"             DELIMITED BY SIZE
036600            WS-TB-MI        DELIMITED BY SIZE
036700            ":"             DELIMITED BY SIZE
036800            WS-TB-SS        DELIMITED BY SIZE
036900            INTO WS-TB-YYYY-MM-DD-TS.
037000 950-EXIT.
037100     EXIT.
037200
037300 900-READ-VOUCHERS.
037400     READ AZVOUCH-IN
037500         AT END MOVE "N" TO MORE-DATA-SW
037600         GO TO 900-EXIT
037700     END-READ.
037800     ADD 1 TO RECORDS-READ.
037900 900-EXIT.
038000     EXIT.
038100
038200 999-CLEANUP.
038300     IF WS-ITEM-COUNT > 5000
038400         DISPLAY "*** WARNING - ANCHOR TABLE CAPACITY (5000) "
038500         DISPLAY "*** EXCEEDED, FOLDING FIRST 5000 ITEMS ONLY"
038600         MOVE 5000 TO WS-ITEM-COUNT.
038700
038800     MOVE "A" TO FUNCTION-CODE.
038900     MOVE WS-ITEM-COUNT TO ITEM-COUNT.
039000     PERFORM 995-COPY-FOLD-ITEM THRU 995-EXIT
039100             VARYING WS-FOLD-COPY-IDX FROM 1 BY 1
039200             UNTIL WS-FOLD-COPY-IDX > WS-ITEM-COUNT.
039300     CALL "AZCKVAL" USING CKVAL-PARM.
039400
039500     INITIALIZE AZ-RECEIPT-REC.
039600     SET AZR-TYPE-VOUCHER-BATCH TO TRUE.
039700     MOVE WS-TB-YYYY-MM-DD-TS  TO AZR-RECEIPT-TS.
039800     MOVE AZ-TENANT-CONST      TO AZR-TENANT-ID.
039900     MOVE RECORDS-WRITTEN      TO AZR-B-ITEM-COUNT.
040000     MOVE RECORDS-IN-ERROR     TO AZR-B-ERROR-COUNT.
040100     MOVE WS-TOTAL-AMOUNT      TO AZR-B-TOTAL-AMOUNT.
040200     MOVE RESULT-VALUE      TO AZR-B-ANCHOR-VALUE.
040300     MOVE "voucher"            TO AZR-B-DOMAIN.
040400
040500     MOVE "C" TO FUNCTION-CODE.
040600     MOVE AZR-PAYLOAD  TO PAYLOAD-TEXT.
040700     MOVE 220          TO PAYLOAD-LEN.
040800     CALL "AZCKVAL" USING CKVAL-PARM.
040900     MOVE RESULT-VALUE TO AZR-CHECK-VALUE.
041000
041100     WRITE AZ-RECEIPT-REC.
041200
041300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
041400
041500     DISPLAY "** RECORDS READ **".
041600     DISPLAY RECORDS-READ.
041700     DISPLAY "** RECORDS WRITTEN **".
041800     DISPLAY  RECORDS-WRITTEN.
041900     DISPLAY "** ERROR RECORDS FOUND **".
042000     DISPLAY  RECORDS-IN-ERROR.
042100     DISPLAY "******** NORMAL END OF JOB AZVCIN ********".
042200 999-EXIT.
042300     EXIT.
042400
042500 995-COPY-FOLD-ITEM.
042600     MOVE WS-ITEM-VALUE(WS-FOLD-COPY-IDX)
042700                         TO ITEM-VALUE(WS-FOLD-COPY-IDX).
042800 995-EXIT.
042900     EXIT.
043000
043100* 1000-ABEND-RTN - FATAL I/O ERROR ON THE RECEIPTS LEDGER.  DUMPS
043200* THE REASON TO SYSOUT AND FORCES A COMP ABEND SO THE JCL COND
043300* CODE SHOWS THE JOB FAILED, THE SAME WAY DALYUPDT DID IT.
043400 1000-ABEND-RTN.
043500     WRITE SYSOUT-REC FROM AZ-ABEND-REC.
043600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
043700     DISPLAY "*** ABNORMAL END OF JOB - AZVCIN ***".
043800     DIVIDE ZERO-VAL INTO ONE-VAL.
043900     GOBACK.
