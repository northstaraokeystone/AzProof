000100******************************************************************
000200* RECORD LAYOUT(AZPROOF.VOUCHER.ESA)                             *
000300*        LIBRARY(AZPROOF.PROD.COPYLIB(AZVOUCH))                  *
000400* ONE OCCURRENCE PER ESA DEBIT-CARD PURCHASE TRANSACTION.        *
000500* FIXED-BLOCK, 160 BYTES/RECORD.  SOURCE - ESA CARD PROCESSOR    *
000600* SETTLEMENT FEED, DAILY.                                        *
000700******************************************************************
000800 01  AZ-VOUCH-REC.
000900     05  AZV-TXN-ID                   PIC X(20).
001000     05  AZV-ACCOUNT-ID                PIC X(16).
001100     05  AZV-MERCHANT-ID               PIC X(16).
001200     05  AZV-MERCHANT-NAME             PIC X(30).
001300     05  AZV-MCC                       PIC X(4).
001400     05  AZV-MCC-R REDEFINES AZV-MCC.
001500         10  AZV-MCC-NUM               PIC 9(4).
001600     05  AZV-AMOUNT                    PIC S9(11)V99.
001700     05  AZV-TXN-DATE                  PIC X(10).
001800     05  AZV-TXN-DATE-R REDEFINES AZV-TXN-DATE.
001900         10  AZV-TXN-DATE-YYYY         PIC 9(4).
002000         10  FILLER                    PIC X(1).
002100         10  AZV-TXN-DATE-MM           PIC 9(2).
002200         10  FILLER                    PIC X(1).
002300         10  AZV-TXN-DATE-DD           PIC 9(2).
002400     05  AZV-DESCRIPTION               PIC X(40).
002500     05  FILLER                        PIC X(11).
