000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  AZVCLS.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. AZ DEPT OF ADMINISTRATION - COBOL DEV CENTER.
000500 DATE-WRITTEN. 01/01/08.
000600 DATE-COMPILED. 01/01/08.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM RE-READS THE DAILY ESA VOUCHER SETTLEMENT
001300*          FEED (SAME U6 EDIT RULES AS AZVCIN) AND CLASSIFIES EACH
001400*          ACCEPTED TRANSACTION INTO ONE OF THREE SPENDING
001500*          CATEGORIES -- EGREGIOUS, NON-EDUCATIONAL OR
001600*          EDUCATIONAL -- USING A FIXED PRECEDENCE OF FOUR TESTS.
001700*          THE FIRST TEST THAT MATCHES WINS; NOTHING FALLS THROUGH
001800*          TO A LOWER-PRECEDENCE TEST ONCE A MATCH IS MADE.
001900*
002000*          PRECEDENCE 1 - EGREGIOUS-ITEM WORD LIST (AZ-EGREG-TABLE)
002100*          PRECEDENCE 2 - NON-EDUCATIONAL MERCHANT PATTERNS
002200*                         (AZ-NONEDU-TABLE)
002300*          PRECEDENCE 3 - MCC LOOKUP (AZ-MCCEDU-TABLE,
002400*                         AZ-MCCNON-TABLE, PLUS THE 7991-7999 AND
002500*                         5931-5999 NON-EDUCATIONAL RANGES)
002600*          PRECEDENCE 4 - EDUCATIONAL KEYWORD IN THE MERCHANT NAME
002700*                         OR TRANSACTION DESCRIPTION
002800*                         (AZ-EDUWORD-TABLE)
002900*
003000*          A TRANSACTION THAT LANDS NON-EDUCATIONAL OR EGREGIOUS ON
003100*          MERCHANT NAME OR MCC IS THEN RE-SCANNED FOR CATEGORY
003200*          GAMING -- EDUCATIONAL-SOUNDING LANGUAGE PLANTED IN THE
003300*          DESCRIPTION (AZ-GAMEWORD-TABLE) TO MAKE A NON-EDUCATIONAL
003400*          CHARGE LOOK DEFENSIBLE ON REVIEW (E.G. "SKI LESSON").
003500*          THE CATEGORY IS LEFT AS-IS -- IT WAS ALREADY RIGHT -- BUT
003600*          THE REASON CODE IS MARKED SO THE REVIEW UNIT SEES IT.
003700*
003800*          A RUNNING PER-ACCOUNT EDUCATIONAL-SPEND RATIO IS KEPT
003900*          FOR THE ACCOUNT-SUMMARY DISPLAY AT CLOSEDOWN; AZVPAT
004000*          RECOMPUTES ITS OWN COPY OF THIS RATIO FOR THE U9
004100*          PATTERN-DETECTION SCORING SINCE THE PER-TRANSACTION
004200*          CATEGORY RECEIPT CARRIES NO ACCOUNT-LEVEL FIELD.
004300*
004400******************************************************************
004500
004600         INPUT FILE              -   AZPROOF.DAILY.VOUCHERS
004700
004800         OUTPUT RECEIPTS LEDGER  -   AZPROOF.PROD.RECEIPTS
004900                                     (OPENED EXTEND)
005000
005100         DUMP FILE               -   SYSOUT
005200
005300******************************************************************
005400*CHANGE LOG.
005500*
005600*   DATE      BY    DESCRIPTION
005700*   --------  ----  ------------------------------------------
005800*   01/01/08  JS    ORIGINAL PROGRAM TRMTUPDT - INPATIENT DAILY
005900*                   TREATMENT UPDATE AGAINST PATMSTR.
006000*   06/18/01  RPD   PROGRAM RETIRED FROM THE HOSPITAL SUITE AND
006100*                   REBUILT AS AZVCLS FOR THE ESA VOUCHER
006200*                   CATEGORY-CLASSIFICATION WORK - REQUEST
006300*                   AZP-0006.  VSAM PATMSTR REWRITE LOGIC REPLACED
006400*                   WITH THE FOUR-TEST PRECEDENCE CLASSIFIER.
006500*   09/04/01  RPD   ADDED THE 300-CHECK-GAMING RE-CHECK AFTER TWO
006600*                   AUDIT SAMPLES TURNED UP "SKI LESSON" AND
006700*                   "CASINO WORKSHOP" LINE ITEMS WHERE THE
006800*                   DESCRIPTION WAS DRESSED UP WITH EDUCATIONAL
006900*                   LANGUAGE TO DEFLECT REVIEW OF A CORRECTLY
007000*                   NON-EDUCATIONAL CHARGE.
007100*   03/11/04  RPD   PER-ACCOUNT EDU-RATIO ACCUMULATOR ADDED FOR
007200*                   THE CLOSEDOWN DISPLAY - AUDIT FINDING AZP-0063.
007300*   10/09/07  RPD   REVIEWED FOR THE REDUNDANCY-ANALYTICS ROLLOUT,
007400*                   NO CHANGE REQUIRED IN THIS PROGRAM.
007500******************************************************************
007600 ENVIRONMENT DIVISION.
007700 CONFIGURATION SECTION.
007800 SOURCE-COMPUTER. IBM-390.
007900 OBJECT-COMPUTER. IBM-390.
008000 SPECIAL-NAMES.
008100     C01 IS TOP-OF-FORM.
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400     SELECT SYSOUT
008500     ASSIGN TO UT-S-SYSOUT
008600       ORGANIZATION IS SEQUENTIAL.
008700
008800     SELECT AZVOUCH-IN
008900     ASSIGN TO UT-S-AZVCHIN
009000       ACCESS MODE IS SEQUENTIAL
009100       FILE STATUS IS OFCODE.
009200
009300     SELECT AZRCPT-OUT
009400     ASSIGN TO UT-S-AZRCPTS
009500       ACCESS MODE IS SEQUENTIAL
009600       FILE STATUS IS OFCODE.
009700
009800 DATA DIVISION.
009900 FILE SECTION.
010000 FD  SYSOUT
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 130 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS SYSOUT-REC.
010600 01  SYSOUT-REC  PIC X(130).
010700
010800 FD  AZVOUCH-IN
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 160 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS AZ-VOUCH-REC.
011400 COPY AZVOUCH.
011500
011600 FD  AZRCPT-OUT
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 280 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS AZ-RECEIPT-REC.
012200 COPY AZRCPT.
012300
012400 WORKING-STORAGE SECTION.
012500 77  OFCODE                  PIC X(2).
012600     88  CODE-WRITE    VALUE SPACES.
012700
012800 01  FLAGS-AND-SWITCHES.
012900     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
013000         88 NO-MORE-DATA VALUE "N".
013100     05 ERROR-FOUND-SW           PIC X(01) VALUE "Y".
013200         88 RECORD-ERROR-FOUND VALUE "Y".
013300         88 VALID-RECORD  VALUE "N".
013400
013500 COPY AZABEND.
013600
013700 01  WS-ABEND-TRIGGER.
013800     05  ZERO-VAL                PIC 9 VALUE 0.
013900     05  ONE-VAL                 PIC 9 VALUE 1.
014000
014100 01  WS-TIMESTAMP-BUILD.
014200     05  WS-TB-DATE              PIC 9(6).
014300     05  WS-TB-DATE-R REDEFINES WS-TB-DATE.
014400         10  WS-TB-YY            PIC 9(2).
014500         10  WS-TB-MM            PIC 9(2).
014600         10  WS-TB-DD            PIC 9(2).
014700     05  WS-TB-TIME              PIC 9(8).
014800     05  WS-TB-TIME-R REDEFINES WS-TB-TIME.
014900         10  WS-TB-HH            PIC 9(2).
015000         10  WS-TB-MI             PIC 9(2).
015100         10  WS-TB-SS            PIC 9(2).
015200         10  WS-TB-HS            PIC 9(2).
015300     05  WS-TB-CENTURY           PIC 9(2).
015400 01  WS-TB-YYYY-MM-DD-TS          PIC X(19) VALUE SPACES.
015500
015600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
015700     05 RECORDS-READ             PIC 9(9) COMP.
015800     05 WS-CAT-EGREGIOUS-CNT      PIC 9(7) COMP VALUE ZERO.
015900     05 WS-CAT-NONEDU-CNT         PIC 9(7) COMP VALUE ZERO.
016000     05 WS-CAT-EDU-CNT            PIC 9(7) COMP VALUE ZERO.
016100     05 WS-CAT-UNKNOWN-CNT        PIC 9(7) COMP VALUE ZERO.
016200     05 WS-GAMING-CNT             PIC 9(7) COMP VALUE ZERO.
016300     05 WS-RECEIPTS-WRITTEN       PIC 9(7) COMP VALUE ZERO.
016400     05 WS-TI                     PIC 9(2) COMP.
016500     05 WS-AI                     PIC 9(4) COMP.
016600     05 WS-ACT-COUNT              PIC 9(4) COMP VALUE ZERO.
016700     05 WS-FOUND-SW               PIC X(1) VALUE "N".
016800         88 WS-FOUND              VALUE "Y".
016900
017000* WORD-SCAN SCRATCH FIELDS -- SAME MANUAL SUBSTRING-SEARCH IDIOM
017100* AS AZPROV'S 365-SCAN-ADDRESS-FOR-CITY, SINCE THE SHOP'S COMPILER
017200* HAS NO INSPECT-TALLYING-STYLE INTRINSIC FOR A BOUNDED WORD LIST.
017300 01  WS-SCAN-FIELDS.
017400     05  WS-SCAN-TARGET          PIC X(40).
017500     05  WS-SCAN-TARGET-LEN      PIC 9(2) COMP VALUE 40.
017600     05  WS-SCAN-WORD            PIC X(15).
017700     05  WS-SCAN-WORD-LEN        PIC 9(2) COMP.
017800     05  WS-SCAN-POS             PIC 9(2) COMP.
017900     05  WS-SCAN-LIMIT           PIC 9(2) COMP.
018000     05  WS-SCAN-FOUND-SW        PIC X(1) VALUE "N".
018100         88  WS-SCAN-FOUND       VALUE "Y".
018200
018300 01  WS-CLASSIFY-FIELDS.
018400     05  WS-CLASS-CATEGORY       PIC X(15).
018500     05  WS-CLASS-CONFIDENCE     PIC 9V99.
018600     05  WS-CLASS-EDU-FLAG       PIC X(1).
018700     05  WS-CLASS-REASON         PIC X(20).
018800     05  WS-GAMING-SW            PIC X(1) VALUE "N".
018900         88  WS-GAMING-FOUND     VALUE "Y".
019000     05  WS-MCC-N                PIC 9(4).
019100
019200* PER-ACCOUNT EDUCATIONAL-SPEND ROLL-UP FOR THE CLOSEDOWN DISPLAY
019300 01  WS-ACCOUNT-TABLE.
019400     05  WS-ACT-ENTRY OCCURS 2000 TIMES.
019500         10  WS-ACT-ID           PIC X(16).
019600         10  WS-ACT-TOTAL-AMT    PIC S9(11)V99 COMP-3.
019700         10  WS-ACT-EDU-AMT      PIC S9(11)V99 COMP-3.
019800 01  WS-EDU-RATIO                PIC 9V9999.
019900
020000 COPY AZWORK.
020100 COPY AZCKPARM.
020200
020300 LINKAGE SECTION.
020400
020500 PROCEDURE DIVISION.
020600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020700     PERFORM 100-MAINLINE THRU 100-EXIT
020800             UNTIL NO-MORE-DATA.
020900     PERFORM 999-CLEANUP THRU 999-EXIT.
021000     MOVE +0 TO RETURN-CODE.
021100     GOBACK.
021200
021300 000-HOUSEKEEPING.
021400     DISPLAY "******** BEGIN JOB AZVCLS ********".
021500     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-ACCOUNT-TABLE.
021600     OPEN INPUT AZVOUCH-IN.
021700     OPEN EXTEND AZRCPT-OUT.
021800     OPEN OUTPUT SYSOUT.
021900     PERFORM 950-BUILD-TIMESTAMP THRU 950-EXIT.
022000     PERFORM 900-READ-VOUCHERS THRU 900-EXIT.
022100 000-EXIT.
022200     EXIT.
022300
022400 100-MAINLINE.
022500     PERFORM 150-VALIDATE-VOUCHER THRU 150-EXIT.
022600     IF VALID-RECORD
022700         PERFORM 200-CLASSIFY-DRIVER THRU 200-EXIT
022800         PERFORM 400-CALC-EDU-RATIO THRU 400-EXIT
022900         PERFORM 700-WRITE-CATEGORY-RCPT THRU 700-EXIT.
023000     PERFORM 900-READ-VOUCHERS THRU 900-EXIT.
023100 100-EXIT.
023200     EXIT.
023300
023400* 150-VALIDATE-VOUCHER - SAME U6 EDIT RULES AS AZVCIN, MINUS THE
023500* DATE CHECK (CLASSIFICATION DOES NOT DEPEND ON THE TXN-DATE).
023600 150-VALIDATE-VOUCHER.
023700     MOVE "N" TO ERROR-FOUND-SW.
023800     IF AZV-TXN-ID = SPACES OR AZV-AMOUNT < ZERO
023900         MOVE "Y" TO ERROR-FOUND-SW.
024000 150-EXIT.
024100     EXIT.
024200
024300* 200-CLASSIFY-DRIVER - RUNS THE FOUR PRECEDENCE TESTS IN ORDER,
024400* STOPPING AT THE FIRST ONE THAT MATCHES.
024500 200-CLASSIFY-DRIVER.
024600     MOVE SPACES TO WS-CLASS-CATEGORY WS-CLASS-REASON.
024700     MOVE ZERO   TO WS-CLASS-CONFIDENCE.
024800     MOVE "N"    TO WS-CLASS-EDU-FLAG WS-GAMING-SW.
024900
025000     PERFORM 210-CHECK-EGREGIOUS THRU 210-EXIT.
025100     IF WS-CLASS-CATEGORY = SPACES
025200         PERFORM 220-CHECK-NONEDU-PATTERN THRU 220-EXIT.
025300     IF WS-CLASS-CATEGORY = SPACES
025400         PERFORM 230-CHECK-MCC-TABLE THRU 230-EXIT.
025500     IF WS-CLASS-CATEGORY = SPACES
025600         PERFORM 240-CHECK-EDU-WORD THRU 240-EXIT.
025700     IF WS-CLASS-CATEGORY = SPACES
025800         MOVE "uncategorized"  TO WS-CLASS-CATEGORY
025900         MOVE 0.50             TO WS-CLASS-CONFIDENCE
026000         MOVE "NO_MATCH"       TO WS-CLASS-REASON
026100         MOVE "N"              TO WS-CLASS-EDU-FLAG.
026200
026300     IF WS-CLASS-CATEGORY = "non_educational" OR
026400        WS-CLASS-CATEGORY = "egregious"
026500         PERFORM 300-CHECK-GAMING THRU 300-EXIT.
026600
026700     EVALUATE WS-CLASS-CATEGORY
026800         WHEN "egregious"       ADD 1 TO WS-CAT-EGREGIOUS-CNT
026900         WHEN "non_educational" ADD 1 TO WS-CAT-NONEDU-CNT
027000         WHEN "educational"     ADD 1 TO WS-CAT-EDU-CNT
027100         WHEN OTHER             ADD 1 TO WS-CAT-UNKNOWN-CNT
027200     END-EVALUATE.
027300 200-EXIT.
027400     EXIT.
027500
027600* 210-CHECK-EGREGIOUS - PRECEDENCE 1.
027700 210-CHECK-EGREGIOUS.
027800     MOVE AZV-MERCHANT-NAME TO WS-SCAN-TARGET.
027900     PERFORM 211-SCAN-ONE-EGREG-WORD THRU 211-EXIT
028000             VARYING WS-TI FROM 1 BY 1 UNTIL WS-TI > 5
028100             OR WS-CLASS-CATEGORY NOT = SPACES.
028200 210-EXIT.
028300     EXIT.
028400
028500 211-SCAN-ONE-EGREG-WORD.
028600     MOVE AZ-EGREG-WORD(WS-TI) TO WS-SCAN-WORD.
028700     PERFORM 500-SCAN-FOR-WORD THRU 500-EXIT.
028800     IF WS-SCAN-FOUND
028900         MOVE "egregious" TO WS-CLASS-CATEGORY
029000         MOVE 0.99        TO WS-CLASS-CONFIDENCE
029100         MOVE "N"         TO WS-CLASS-EDU-FLAG
029200         MOVE "EGREGIOUS_ITEM" TO WS-CLASS-REASON
029300     END-IF.
029400 211-EXIT.
029500     EXIT.
029600
029700* 220-CHECK-NONEDU-PATTERN - PRECEDENCE 2.
029800 220-CHECK-NONEDU-PATTERN.
029900     MOVE AZV-MERCHANT-NAME TO WS-SCAN-TARGET.
030000     PERFORM 221-SCAN-ONE-NONEDU-WORD THRU 221-EXIT
030100             VARYING WS-TI FROM 1 BY 1 UNTIL WS-TI > 20
030200             OR WS-CLASS-CATEGORY NOT = SPACES.
030300 220-EXIT.
030400     EXIT.
030500
030600 221-SCAN-ONE-NONEDU-WORD.
030700     MOVE AZ-NONEDU-WORD(WS-TI) TO WS-SCAN-WORD.
030800     PERFORM 500-SCAN-FOR-WORD THRU 500-EXIT.
030900     IF WS-SCAN-FOUND
031000         MOVE "non_educational" TO WS-CLASS-CATEGORY
031100         MOVE 0.90               TO WS-CLASS-CONFIDENCE
031200         MOVE "N"                TO WS-CLASS-EDU-FLAG
031300         MOVE "NONEDU_PATTERN"   TO WS-CLASS-REASON
031400     END-IF.
031500 221-EXIT.
031600     EXIT.
031700
031800* 230-CHECK-MCC-TABLE - PRECEDENCE 3.  EDUCATIONAL MCC CODES ARE
031900* TESTED FIRST, THEN THE NON-EDUCATIONAL DISCRETE CODES, THEN THE
032000* TWO NON-EDUCATIONAL RANGES.
032100 230-CHECK-MCC-TABLE.
032200     MOVE AZV-MCC-NUM TO WS-MCC-N.
032300     PERFORM 231-CHECK-ONE-EDU-MCC THRU 231-EXIT
032400             VARYING WS-TI FROM 1 BY 1 UNTIL WS-TI > 23
032500             OR WS-CLASS-CATEGORY NOT = SPACES.
032600
032700     IF WS-CLASS-CATEGORY = SPACES
032800         PERFORM 232-CHECK-ONE-NONEDU-MCC THRU 232-EXIT
032900                 VARYING WS-TI FROM 1 BY 1 UNTIL WS-TI > 8
033000                 OR WS-CLASS-CATEGORY NOT = SPACES.
033100
033200     IF WS-CLASS-CATEGORY = SPACES
033300         IF (WS-MCC-N >= 7991 AND WS-MCC-N <= 7999) OR
033400            (WS-MCC-N >= 5931 AND WS-MCC-N <= 5999)
033500             MOVE "non_educational" TO WS-CLASS-CATEGORY
033600             MOVE 0.90               TO WS-CLASS-CONFIDENCE
033700             MOVE "N"                TO WS-CLASS-EDU-FLAG
033800             MOVE "MCC_NONEDU_RANGE" TO WS-CLASS-REASON.
033900 230-EXIT.
034000     EXIT.
034100
034200 231-CHECK-ONE-EDU-MCC.
034300     IF WS-MCC-N = AZ-MCCEDU-CODE(WS-TI)
034400         MOVE "educational" TO WS-CLASS-CATEGORY
034500         MOVE 0.95          TO WS-CLASS-CONFIDENCE
034600         MOVE "Y"           TO WS-CLASS-EDU-FLAG
034700         MOVE "MCC_EDU_TABLE" TO WS-CLASS-REASON
034800     END-IF.
034900 231-EXIT.
035000     EXIT.
035100
035200 232-CHECK-ONE-NONEDU-MCC.
035300     IF WS-MCC-N = AZ-MCCNON-CODE(WS-TI)
035400         MOVE "non_educational" TO WS-CLASS-CATEGORY
035500         MOVE 0.90               TO WS-CLASS-CONFIDENCE
035600         MOVE "N"                TO WS-CLASS-EDU-FLAG
035700         MOVE "MCC_NONEDU"       TO WS-CLASS-REASON
035800     END-IF.
035900 232-EXIT.
036000     EXIT.
036100
036200* 240-CHECK-EDU-WORD - PRECEDENCE 4.  MERCHANT NAME FIRST, THEN
036300* THE TRANSACTION DESCRIPTION.
036400 240-CHECK-EDU-WORD.
036500     MOVE AZV-MERCHANT-NAME TO WS-SCAN-TARGET.
036600     PERFORM 241-SCAN-ONE-EDU-WORD THRU 241-EXIT
036700             VARYING WS-TI FROM 1 BY 1 UNTIL WS-TI > 10
036800             OR WS-CLASS-CATEGORY NOT = SPACES.
036900
037000     IF WS-CLASS-CATEGORY = SPACES
037100         MOVE AZV-DESCRIPTION TO WS-SCAN-TARGET
037200         PERFORM 241-SCAN-ONE-EDU-WORD THRU 241-EXIT
037300                 VARYING WS-TI FROM 1 BY 1 UNTIL WS-TI > 10
037400                 OR WS-CLASS-CATEGORY NOT = SPACES.
037500 240-EXIT.
037600     EXIT.
037700
037800 241-SCAN-ONE-EDU-WORD.
037900     MOVE AZ-EDUWORD(WS-TI) TO WS-SCAN-WORD.
038000     PERFORM 500-SCAN-FOR-WORD THRU 500-EXIT.
038100     IF WS-SCAN-FOUND
038200         MOVE "educational" TO WS-CLASS-CATEGORY
038300         MOVE 0.75          TO WS-CLASS-CONFIDENCE
038400         MOVE "Y"           TO WS-CLASS-EDU-FLAG
038500         MOVE "EDU_KEYWORD" TO WS-CLASS-REASON
038600     END-IF.
038700 241-EXIT.
038800     EXIT.
038900
039000* 300-CHECK-GAMING - A TRANSACTION THAT CLASSIFIED NON-EDUCATIONAL
039100* OR EGREGIOUS ON MERCHANT NAME OR MCC IS RE-SCANNED HERE FOR
039200* EDUCATIONAL-SOUNDING LANGUAGE IN THE DESCRIPTION (AZ-GAMEWORD-
039300* TABLE) -- E.G. A SKI RESORT CHARGE DESCRIBED AS A "PRIVATE
039400* LESSON".  THE CATEGORY ALREADY STANDS CORRECTLY AS
039500* NON-EDUCATIONAL; THIS ONLY FLAGS THE ATTEMPT FOR THE AUDIT
039600* TRAIL SO THE REVIEW UNIT KNOWS TO LOOK AT THE ITEM MORE CLOSELY.
039700 300-CHECK-GAMING.
039800     MOVE "N" TO WS-GAMING-SW.
039900     MOVE AZV-DESCRIPTION TO WS-SCAN-TARGET.
040000     PERFORM 301-SCAN-ONE-GAME-WORD THRU 301-EXIT
040100             VARYING WS-TI FROM 1 BY 1 UNTIL WS-TI > 6
040200             OR WS-GAMING-FOUND.
040300     IF WS-GAMING-FOUND
040400         MOVE "GAMING_LANGUAGE"        TO WS-CLASS-REASON
040500         ADD 1 TO WS-GAMING-CNT.
040600 300-EXIT.
040700     EXIT.
040800
040900 301-SCAN-ONE-GAME-WORD.
041000     MOVE AZ-GAMEWORD(WS-TI) TO WS-SCAN-WORD.
041100     PERFORM 500-SCAN-FOR-WORD THRU 500-EXIT.
041200     IF WS-SCAN-FOUND
041300         SET WS-GAMING-FOUND TO TRUE
041400     END-IF.
041500 301-EXIT.
041600     EXIT.
041700
041800* 400-CALC-EDU-RATIO - ROLLS THIS TRANSACTION'S AMOUNT INTO ITS
041900* ACCOUNT'S RUNNING TOTAL AND EDUCATIONAL-SPEND TOTAL.
042000 400-CALC-EDU-RATIO.
042100     MOVE "N" TO WS-FOUND-SW.
042200     PERFORM 405-MATCH-ONE-ACCOUNT THRU 405-EXIT
042300             VARYING WS-AI FROM 1 BY 1
042400             UNTIL WS-AI > WS-ACT-COUNT OR WS-FOUND.
042500     IF NOT WS-FOUND
042600         IF WS-ACT-COUNT >= 2000
042700             DISPLAY "*** WARNING - ACCOUNT TABLE CAPACITY "
042800             DISPLAY "*** (2000) EXCEEDED, ACCOUNT NOT TRACKED"
042900             GO TO 400-EXIT
043000         END-IF
043100         ADD 1 TO WS-ACT-COUNT
043200         MOVE WS-ACT-COUNT TO WS-AI
043300         MOVE AZV-ACCOUNT-ID TO WS-ACT-ID(WS-AI)
043400         MOVE ZERO TO WS-ACT-TOTAL-AMT(WS-AI) WS-ACT-EDU-AMT(WS-AI).
043500     ADD AZV-AMOUNT TO WS-ACT-TOTAL-AMT(WS-AI).
043600     IF WS-CLASS-EDU-FLAG = "Y"
043700         ADD AZV-AMOUNT TO WS-ACT-EDU-AMT(WS-AI).
043800 400-EXIT.
043900     EXIT.
044000
044100 405-MATCH-ONE-ACCOUNT.
044200     IF WS-ACT-ID(WS-AI) = AZV-ACCOUNT-ID
044300         SET WS-FOUND TO TRUE
044400     END-IF.
044500 405-EXIT.
044600     EXIT.
044700
044800* 500-SCAN-FOR-WORD - MANUAL SUBSTRING SEARCH.  WS-SCAN-TARGET
044900* HOLDS THE FIELD BEING TESTED, WS-SCAN-WORD THE TABLE ENTRY
045000* (RIGHT-PADDED WITH SPACES).  510 FIRST TRIMS THE TRAILING PAD
045100* TO GET THE SIGNIFICANT WORD LENGTH.
045200 500-SCAN-FOR-WORD.
045300     MOVE "N" TO WS-SCAN-FOUND-SW.
045400     PERFORM 510-CALC-WORD-LEN THRU 510-EXIT.
045500     IF WS-SCAN-WORD-LEN = ZERO
045600         GO TO 500-EXIT.
045700     COMPUTE WS-SCAN-LIMIT =
045800             WS-SCAN-TARGET-LEN - WS-SCAN-WORD-LEN + 1.
045900     PERFORM 505-TEST-ONE-POSITION THRU 505-EXIT
046000             VARYING WS-SCAN-POS FROM 1 BY 1
046100             UNTIL WS-SCAN-POS > WS-SCAN-LIMIT OR WS-SCAN-FOUND.
046200 500-EXIT.
046300     EXIT.
046400
046500 505-TEST-ONE-POSITION.
046600     IF WS-SCAN-TARGET(WS-SCAN-POS:WS-SCAN-WORD-LEN) =
046700        WS-SCAN-WORD(1:WS-SCAN-WORD-LEN)
046800         SET WS-SCAN-FOUND TO TRUE
046900     END-IF.
047000 505-EXIT.
047100     EXIT.
047200
047300* 510-CALC-WORD-LEN - SCANS THE 15-BYTE TABLE SLOT BACKWARD FOR
047400* THE LAST NON-BLANK CHARACTER.
047500 510-CALC-WORD-LEN.
047600     MOVE ZERO TO WS-SCAN-WORD-LEN.
047700     PERFORM 515-TEST-ONE-CHAR THRU 515-EXIT
047800             VARYING WS-SCAN-POS FROM 15 BY -1
047900             UNTIL WS-SCAN-POS < 1 OR WS-SCAN-WORD-LEN NOT = ZERO.
048000 510-EXIT.
048100     EXIT.
048200
048300 515-TEST-ONE-CHAR.
048400     IF WS-SCAN-WORD(WS-SCAN-POS:1) NOT = SPACE
048500         MOVE WS-SCAN-POS TO WS-SCAN-WORD-LEN
048600     END-IF.
048700 515-EXIT.
048800     EXIT.
048900
049000 700-WRITE-CATEGORY-RCPT.
049100     INITIALIZE AZ-RECEIPT-REC.
049200     SET AZR-TYPE-VOUCH-CATEGORY TO TRUE.
049300     MOVE WS-TB-YYYY-MM-DD-TS TO AZR-RECEIPT-TS.
049400     MOVE AZ-TENANT-CONST     TO AZR-TENANT-ID.
049500     MOVE AZV-TXN-ID          TO AZR-K-TXN-ID.
049600     MOVE WS-CLASS-CATEGORY   TO AZR-K-CATEGORY.
049700     MOVE WS-CLASS-CONFIDENCE TO AZR-K-CONFIDENCE.
049800     MOVE WS-CLASS-EDU-FLAG   TO AZR-K-EDU-FLAG.
049900     MOVE AZV-MCC             TO AZR-K-MCC.
050000     MOVE AZV-MERCHANT-NAME   TO AZR-K-MERCHANT-NAME.
050100     MOVE AZV-AMOUNT          TO AZR-K-AMOUNT.
050200     MOVE WS-CLASS-REASON     TO AZR-K-REASON-CODE.
050300
050400     MOVE "C"          TO FUNCTION-CODE.
050500     MOVE AZR-PAYLOAD  TO PAYLOAD-TEXT.
050600     MOVE 220          TO PAYLOAD-LEN.
050700     CALL "AZCKVAL" USING CKVAL-PARM.
050800     MOVE RESULT-VALUE TO AZR-CHECK-VALUE.
050900
051000     WRITE AZ-RECEIPT-REC.
051100     IF NOT CODE-WRITE
051200         MOVE "*** WRITE ERROR ON RECEIPTS LEDGER" TO
051300                 AZA-ABEND-REASON
051400         MOVE OFCODE TO AZA-ACTUAL-VAL
051500         GO TO 1000-ABEND-RTN.
051600     ADD 1 TO WS-RECEIPTS-WRITTEN.
051700 700-EXIT.
051800     EXIT.
051900
052000 900-READ-VOUCHERS.
052100     READ AZVOUCH-IN
052200         AT END MOVE "N" TO MORE-DATA-SW
052300         GO TO 900-EXIT
052400     END-READ.
052500     ADD 1 TO RECORDS-READ.
052600 900-EXIT.
052700     EXIT.
052800
052900 950-BUILD-TIMESTAMP.
053000     ACCEPT WS-TB-DATE FROM DATE.
053100     ACCEPT WS-TB-TIME FROM TIME.
053200     IF WS-TB-YY < 50
053300         MOVE 20 TO WS-TB-CENTURY
053400     ELSE
053500         MOVE 19 TO WS-TB-CENTURY.
053600     STRING WS-TB-CENTURY   DELIMITED BY SIZE
053700            WS-TB-YY        DELIMITED BY SIZE
053800            "-"             DELIMITED BY SIZE
053900            WS-TB-MM        DELIMITED BY SIZE
054000            "-"             DELIMITED BY SIZE
054100            WS-TB-DD        DELIMITED BY SIZE
054200            "T"             DELIMITED BY SIZE
054300            WS-TB-HH        DELIMITED BY SIZE
054400            ":"             DELIMITED BY SIZE
054500            WS-TB-MI        DELIMITED BY SIZE
054600            ":"             DELIMITED BY SIZE
054700            WS-TB-SS        DELIMITED BY SIZE
054800            INTO WS-TB-YYYY-MM-DD-TS.
054900 950-EXIT.
055000     EXIT.
055100
055200 999-CLEANUP.
055300     CLOSE AZVOUCH-IN, AZRCPT-OUT, SYSOUT.
055400     DISPLAY "** VOUCHERS READ **".
055500     DISPLAY RECORDS-READ.
055600     DISPLAY "** EGREGIOUS / NON-EDU / EDU / UNKNOWN **".
055700     DISPLAY WS-CAT-EGREGIOUS-CNT.
055800     DISPLAY WS-CAT-NONEDU-CNT.
055900     DISPLAY WS-CAT-EDU-CNT.
056000     DISPLAY WS-CAT-UNKNOWN-CNT.
056100     DISPLAY "** CATEGORY-GAMING TRANSACTIONS CAUGHT **".
056200     DISPLAY WS-GAMING-CNT.
056300     DISPLAY "** CATEGORY RECEIPTS WRITTEN **".
056400     DISPLAY WS-RECEIPTS-WRITTEN.
056500     PERFORM 950-DISPLAY-ACCOUNT-RATIOS THRU 950-RATIO-EXIT
056600             VARYING WS-AI FROM 1 BY 1 UNTIL WS-AI > WS-ACT-COUNT.
056700     DISPLAY "******** NORMAL END OF JOB AZVCLS ********".
056800 999-EXIT.
056900     EXIT.
057000
057100 950-DISPLAY-ACCOUNT-RATIOS.
057200     IF WS-ACT-TOTAL-AMT(WS-AI) = ZERO
057300         MOVE ZERO TO WS-EDU-RATIO
057400     ELSE
057500         COMPUTE WS-EDU-RATIO ROUNDED =
057600                 WS-ACT-EDU-AMT(WS-AI) / WS-ACT-TOTAL-AMT(WS-AI).
057700 950-RATIO-EXIT.
057800     EXIT.
057900
058000 1000-ABEND-RTN.
058100     WRITE SYSOUT-REC FROM AZ-ABEND-REC.
058200     CLOSE AZVOUCH-IN, AZRCPT-OUT, SYSOUT.
058300     DISPLAY "*** ABNORMAL END OF JOB - AZVCLS ***".
058400     DIVIDE ZERO-VAL INTO ONE-VAL.
058500     GOBACK.
