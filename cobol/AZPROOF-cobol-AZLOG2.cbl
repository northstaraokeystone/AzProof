000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  AZLOG2.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. AZ DEPT OF ADMINISTRATION - COBOL DEV CENTER.
000600 DATE-WRITTEN. 06/20/94.
000700 DATE-COMPILED. 06/20/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          BASE-2 LOGARITHM HELPER FOR THE NETWORK-ENTROPY AND
001400*          MERCHANT-CATEGORY-ENTROPY CALCULATIONS IN THE AZPROOF
001500*          SUITE (SHANNON ENTROPY = - SUM P(I) * LOG2(P(I)) ).
001600*
001700*          THIS WAS ORIGINALLY THE STORED-PROCEDURE SHELL PCTPROC
001800*          USED FOR THE OLD HEALTH-PLAN REIMBURSEMENT LOOKUP;
001900*          THE DB2 LOOKUP LOGIC WAS RETIRED WITH THE HEALTH_PLAN
002000*          TABLE, AND THIS SHELL WAS REUSED FOR A MATH ROUTINE
002100*          SINCE THE COMPILER HAS NO LOG INTRINSIC.  THE INPUT
002200*          IS NORMALIZED TO A MANTISSA IN [1,2) AND AN INTEGER
002300*          EXPONENT, THEN LOG2(MANTISSA) IS APPROXIMATED WITH THE
002400*          STANDARD 5-TERM NATURAL-LOG SERIES AND CONVERTED TO
002500*          BASE 2 BY DIVIDING BY LN(2).
002600*
002700******************************************************************
002800*CHANGE LOG.
002900*
003000*   DATE      BY    DESCRIPTION
003100*   --------  ----  ------------------------------------------
003200*   06/20/94  JS    ORIGINAL PCTPROC - DB2 STORED PROCEDURE,
003300*                   HEALTH-PLAN REIMBURSEMENT PERCENTAGE LOOKUP.
003400*   02/04/97  MM    (SEE CLCLBCST LOG - SAME RELEASE) NO CHANGE
003500*                   TO THIS PROGRAM.
003600*   09/22/98  JS    Y2K REMEDIATION - NO DATE FIELDS, LOGGED NO
003700*                   CHANGE PER PROJECT Y2K-014.
003800*   06/18/01  RPD   RETIRED THE HEALTH_PLAN DB2 LOOKUP AND THE
003900*                   EXEC SQL BLOCK - TABLE DROPPED WHEN HOSPITAL
004000*                   CONTRACT MOVED OFF THIS SHOP'S DB2 SUBSYSTEM.
004100*                   RENAMED PCTPROC TO AZLOG2 AND REWROTE THE
004200*                   PROCEDURE DIVISION AS A LOG-BASE-2 SERIES
004300*                   APPROXIMATION FOR THE NEW ENTROPY WORK -
004400*                   REQUEST AZP-0091.
004500*   10/09/07  RPD   REVIEWED FOR THE REDUNDANCY-ANALYTICS
004600*                   ROLLOUT, NO CHANGE REQUIRED.
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 INPUT-OUTPUT SECTION.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800 WORKING-STORAGE SECTION.
005900 77  WS-LN2-CONST                   PIC S9(1)V999999 COMP-3
006000                                             VALUE 0.693147.
006100
006200 01  WS-NORM-FIELDS.
006300     05  WS-MANTISSA                PIC S9(5)V999999 COMP-3.
006400     05  WS-EXPONENT                PIC S9(4) COMP.
006500
006600 01  WS-SERIES-FIELDS.
006700     05  WS-Y                       PIC S9(5)V999999 COMP-3.
006800     05  WS-Y-SQ                    PIC S9(5)V999999 COMP-3.
006900     05  WS-Y-TERM                  PIC S9(5)V999999 COMP-3.
007000     05  WS-TERM-NUM                PIC 9(1)  COMP VALUE 1.
007100     05  WS-TERM-IDX                PIC 9(1)  COMP VALUE ZERO.
007200     05  WS-LN-SUM                  PIC S9(5)V999999 COMP-3.
007300     05  WS-LN-MANTISSA             PIC S9(5)V999999 COMP-3.
007400
007500 LINKAGE SECTION.
007600 COPY AZLGPARM.
007700
007800 PROCEDURE DIVISION USING LOG2-PARM.
007900 0000-MAIN.
008000     MOVE ZERO TO LOG2-RETURN-CD.
008100     MOVE ZERO TO LOG2-RESULT.
008200
008300     IF LOG2-INPUT NOT > ZERO
008400         MOVE 4 TO LOG2-RETURN-CD
008500         GOBACK.
008600
008700     MOVE LOG2-INPUT TO WS-MANTISSA.
008800     MOVE ZERO TO WS-EXPONENT.
008900
009000     PERFORM 100-NORMALIZE-HIGH
009100             UNTIL WS-MANTISSA < 2.
009200     PERFORM 110-NORMALIZE-LOW
009300             UNTIL WS-MANTISSA NOT < 1.
009400
009500     PERFORM 200-LN-SERIES THRU 200-EXIT.
009600
009700     COMPUTE LOG2-RESULT ROUNDED =
009800             WS-EXPONENT + ( WS-LN-MANTISSA / WS-LN2-CONST ).
009900     GOBACK.
010000
010100 100-NORMALIZE-HIGH.
010200     DIVIDE WS-MANTISSA BY 2 GIVING WS-MANTISSA.
010300     ADD 1 TO WS-EXPONENT.
010400 100-EXIT.
010500     EXIT.
010600
010700 110-NORMALIZE-LOW.
010800     MULTIPLY WS-MANTISSA BY 2 GIVING WS-MANTISSA.
010900     SUBTRACT 1 FROM WS-EXPONENT.
011000 110-EXIT.
011100     EXIT.
011200
011300* 200-LN-SERIES - NATURAL LOG OF WS-MANTISSA (1 =< M < 2) VIA
011400* THE ATANH SERIES:  Y = (M-1)/(M+1);
011500*                    LN(M) = 2 * ( Y + Y**3/3 + Y**5/5 + ... ).
011600* FIVE ODD TERMS IS PLENTY SINCE Y IS BOUNDED BY 1/3 HERE.
011700 200-LN-SERIES.
011800     COMPUTE WS-Y = ( WS-MANTISSA - 1 ) / ( WS-MANTISSA + 1 ).
011900     COMPUTE WS-Y-SQ = WS-Y * WS-Y.
012000     MOVE WS-Y TO WS-Y-TERM.
012100     MOVE WS-Y TO WS-LN-SUM.
012200     MOVE 1 TO WS-TERM-NUM.
012300
012400     PERFORM 210-ADD-TERM
012500             VARYING WS-TERM-IDX FROM 1 BY 1
012600             UNTIL WS-TERM-IDX > 4.
012700
012800     COMPUTE WS-LN-MANTISSA = 2 * WS-LN-SUM.
012900 200-EXIT.
013000     EXIT.
013100
013200 210-ADD-TERM.
013300     ADD 2 TO WS-TERM-NUM.
013400     COMPUTE WS-Y-TERM = WS-Y-TERM * WS-Y-SQ.
013500     COMPUTE WS-LN-SUM = WS-LN-SUM +
013600             ( WS-Y-TERM / WS-TERM-NUM ).
013700 210-EXIT.
013800     EXIT.
