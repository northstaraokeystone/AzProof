000100******************************************************************
000200* RECORD LAYOUT(AZPROOF.DUMP.ABENDMSG)                          *
000300*        LIBRARY(AZPROOF.PROD.COPYLIB(AZABEND))                 *
000400* FORMATTED DUMP LINE WRITTEN TO SYSOUT WHEN A JOB STEP HITS AN  *
000500* OUT-OF-BALANCE OR FATAL CONDITION.  130 BYTES, MATCHES THE     *
000600* SYSOUT-REC LAYOUT IN EVERY JOB STEP.                           *
000700******************************************************************
000800 01  AZ-ABEND-REC.
000900     05  FILLER                        PIC X(3)  VALUE SPACES.
001000     05  AZA-ABEND-REASON              PIC X(60) VALUE SPACES.
001100     05  FILLER                        PIC X(2)  VALUE SPACES.
001200     05  FILLER                        PIC X(9)  VALUE "EXPECTED=".
001300     05  AZA-EXPECTED-VAL              PIC -9(9) VALUE ZERO.
001400     05  FILLER                        PIC X(2)  VALUE SPACES.
001500     05  FILLER                        PIC X(7)  VALUE "ACTUAL=".
001600     05  AZA-ACTUAL-VAL                PIC X(20) VALUE SPACES.
001700     05  FILLER                        PIC X(17) VALUE SPACES.
