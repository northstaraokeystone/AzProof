000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  AZSQRT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. AZ DEPT OF ADMINISTRATION - COBOL DEV CENTER.
000600 DATE-WRITTEN. 05/02/94.
000700 DATE-COMPILED. 05/02/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          SQUARE-ROOT HELPER FOR THE AIHP CONCENTRATION AND
001400*          NETWORK ANALYTICS IN THE AZPROOF SUITE (POPULATION
001500*          STANDARD DEVIATION, ETC).  THIS SHOP'S COMPILER HAS NO
001600*          SQRT INTRINSIC, SO THE VALUE IS ITERATED BY THE OLD
001700*          NEWTON-RAPHSON METHOD -  X(N+1) = ( X(N) + S/X(N) ) / 2
001800*          - UNTIL TWO SUCCESSIVE GUESSES AGREE TO FOUR DECIMALS
001900*          OR 25 ITERATIONS HAVE RUN, WHICHEVER COMES FIRST.
002000*
002100******************************************************************
002200*CHANGE LOG.
002300*
002400*   DATE      BY    DESCRIPTION
002500*   --------  ----  ------------------------------------------
002600*   05/02/94  JS    ORIGINAL PROGRAM, LIFTED THE COMP-3 COST
002700*                   CALCULATION SHELL OUT OF CLCLBCST FOR THE
002800*                   NEW STATISTICS WORK.
002900*   12/11/95  TGD   ADDED THE NEGATIVE-INPUT GUARD - CALLER
003000*                   PASSED A NEGATIVE VARIANCE ONCE, LOOPED THE
003100*                   ITERATION FOREVER.
003200*   08/19/96  AK    RAISED ITERATION LIMIT FROM 12 TO 25 - LARGE
003300*                   VOUCHER-AMOUNT VARIANCES WERE NOT CONVERGING
003400*                   TO 4 DECIMALS IN 12 PASSES.
003500*   09/22/98  JS    Y2K REMEDIATION - NO DATE FIELDS IN THIS
003600*                   PROGRAM, LOGGED NO CHANGE PER PROJECT Y2K-014.
003700*   06/18/01  RPD   REVIEWED FOR THE NETWORK-ENTROPY ROLLOUT,
003800*                   NO CHANGE REQUIRED.
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 INPUT-OUTPUT SECTION.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900
005000 WORKING-STORAGE SECTION.
005100 77  WS-ITER-CNT                    PIC 9(2)  COMP VALUE ZERO.
005200 77  WS-EPSILON                     PIC S9(1)V9999 COMP-3
005300                                             VALUE 0.0001.
005400 01  WS-ITER-FIELDS.
005500     05  WS-CONVERGED-SW            PIC X(1)  VALUE "N".
005600         88  WS-CONVERGED           VALUE "Y".
005700     05  WS-GUESS                   PIC S9(9)V9999 COMP-3.
005800     05  WS-NEXT-GUESS              PIC S9(9)V9999 COMP-3.
005900     05  WS-DIFF                    PIC S9(9)V9999 COMP-3.
006000
006100 LINKAGE SECTION.
006200 COPY AZSQPARM.
006300
006400 PROCEDURE DIVISION USING SQRT-PARM.
006500 0000-MAIN.
006600     MOVE ZERO TO SQRT-RETURN-CD.
006700     MOVE ZERO TO SQRT-RESULT.
006800
006900     IF SQRT-INPUT < ZERO
007000         MOVE 4 TO SQRT-RETURN-CD
007100         GOBACK.
007200
007300     IF SQRT-INPUT = ZERO
007400         GOBACK.
007500
007600     MOVE "N" TO WS-CONVERGED-SW.
007700     MOVE SQRT-INPUT TO WS-GUESS.
007800     IF WS-GUESS < 1
007900         MOVE 1 TO WS-GUESS.
008000
008100     PERFORM 100-NEWTON-STEP
008200             VARYING WS-ITER-CNT FROM 1 BY 1
008300             UNTIL WS-ITER-CNT > 25 OR WS-CONVERGED.
008400
008500     MOVE WS-GUESS TO SQRT-RESULT.
008600     GOBACK.
008700
008800 100-NEWTON-STEP.
008900     COMPUTE WS-NEXT-GUESS =
009000             ( WS-GUESS + ( SQRT-INPUT / WS-GUESS ) ) / 2.
009100
009200     COMPUTE WS-DIFF = WS-NEXT-GUESS - WS-GUESS.
009300     IF WS-DIFF < ZERO
009400         MULTIPLY WS-DIFF BY -1 GIVING WS-DIFF.
009500
009600     IF WS-DIFF < WS-EPSILON
009700         SET WS-CONVERGED TO TRUE.
009800
009900     MOVE WS-NEXT-GUESS TO WS-GUESS.
010000 100-EXIT.
010100     EXIT.
