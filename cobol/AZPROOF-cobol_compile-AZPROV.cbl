000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  AZPROV.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. AZ DEPT OF ADMINISTRATION - COBOL DEV CENTER.
000500 DATE-WRITTEN. 01/01/08.
000600 DATE-COMPILED. 01/01/08.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM RE-READS THE DAILY MEDICAID CLAIMS FILE,
001300*          RE-EDITS EACH CLAIM UNDER THE SAME U1 RULES AZCLIN
001400*          APPLIED AT INGEST, AND BUILDS A PROVIDER TABLE OVER
001500*          THE ACCEPTED CLAIMS.
001600*
001700*          FOR EACH PROVIDER IT COMPUTES THE U2 BILLING-ANOMALY
001800*          MEASURES (DAILY VELOCITY, REDUNDANCY RATIO, UPCODING,
001900*          PEER-BASELINE DEVIATION) AND WRITES A BILLING_ANOMALY
002000*          RECEIPT WHEN ANY ANOMALY FIRES, AND THE U3 AIHP
002100*          MEASURES (CONCENTRATION, GEOGRAPHIC MISMATCH,
002200*          RECRUITMENT BURST), WRITING AN AIHP_FLAG RECEIPT FOR
002300*          EVERY PROVIDER REGARDLESS OF RISK.
002400*
002500******************************************************************
002600
002700         INPUT FILE              -   AZPROOF.DAILY.CLAIMS
002800
002900         OUTPUT RECEIPTS LEDGER  -   AZPROOF.PROD.RECEIPTS
003000                                     (OPENED EXTEND)
003100
003200         DUMP FILE               -   SYSOUT
003300
003400******************************************************************
003500*CHANGE LOG.
003600*
003700*   DATE      BY    DESCRIPTION
003800*   --------  ----  ------------------------------------------
003900*   01/01/08  JS    ORIGINAL PROGRAM PATSRCH - EQUIPMENT-CHARGE
004000*                   SEARCH/COST-CALCULATION STEP.
004100*   06/18/01  RPD   PROGRAM RETIRED FROM THE HOSPITAL SUITE AND
004200*                   REBUILT AS AZPROV FOR THE FRAUD-DETECTION
004300*                   WORK - REQUEST AZP-0004.  EQUIPMENT-TABLE
004400*                   SEARCH LOGIC REPLACED WITH THE PROVIDER-TABLE
004500*                   BUILD; PATMSTR REWRITE REPLACED WITH THE U2/
004600*                   U3 ANOMALY-SCORING PARAGRAPHS BELOW.
004700*   09/04/01  RPD   ADDED THE U3 AIHP CONCENTRATION/GEOGRAPHIC/
004800*                   RECRUITMENT-BURST WORK.
004900*   03/11/04  RPD   PEER-BASELINE DEVIATION NOW CALLS AZSQRT FOR
005000*                   THE COMBINED-SIGMA CALCULATION RATHER THAN
005100*                   THE OLD LINEAR APPROXIMATION - AUDIT FINDING
005200*                   AZP-0061.
005300*   10/09/07  RPD   REVIEWED FOR THE ENTROPY/REDUNDANCY ROLLOUT,
005400*                   NO CHANGE REQUIRED IN THIS PROGRAM.
005500*   02/14/11  JMC   ADDED THE WEEKLY/MONTHLY VELOCITY WINDOW
005600*                   VARIANTS ALONGSIDE THE DAILY FIGURE - AUDIT
005700*                   FINDING AZP-0088 SHOWED THE DAILY-ONLY VIEW
005800*                   WAS MISSING WEEKEND-CLUSTERED BILLING RUNS.
005900*   02/14/11  JMC   RECRUITMENT-BURST GAP NOW MEASURED BETWEEN
006000*                   NEW-PATIENT DATES ONLY (A REPEAT VISIT NO
006100*                   LONGER BRIDGES A GAP THAT SHOULD HAVE RESET
006200*                   THE RUN) AND USES A JULIAN DAY COUNT SO A
006300*                   MONTH/YEAR BOUNDARY DOESN'T MISCOUNT THE
006400*                   ELAPSED DAYS - AUDIT FINDING AZP-0091.
006500******************************************************************
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER. IBM-390.
006900 OBJECT-COMPUTER. IBM-390.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT SYSOUT
007500     ASSIGN TO UT-S-SYSOUT
007600       ORGANIZATION IS SEQUENTIAL.
007700
007800     SELECT AZCLAIM-IN
007900     ASSIGN TO UT-S-AZCLMIN
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS OFCODE.
008200
008300     SELECT AZRCPT-OUT
008400     ASSIGN TO UT-S-AZRCPTS
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS OFCODE.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  SYSOUT
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 130 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS SYSOUT-REC.
009600 01  SYSOUT-REC  PIC X(130).
009700
009800****** DAILY MEDICAID CLAIM SUBMISSIONS - RE-READ HERE SO THIS
009900****** STEP CAN REBUILD ITS OWN ACCEPTED-CLAIM WORKING SET
010000 FD  AZCLAIM-IN
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 300 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS AZ-CLAIM-REC.
010600 COPY AZCLAIM.
010700
010800****** RECEIPTS LEDGER - OPENED EXTEND, AZCLIN/AZVCIN RUN AHEAD
010900 FD  AZRCPT-OUT
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 280 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS AZ-RECEIPT-REC.
011500 COPY AZRCPT.
011600
011700 WORKING-STORAGE SECTION.
011800 77  OFCODE                  PIC X(2).
011900     88  CODE-WRITE    VALUE SPACES.
012000
012100 01  FLAGS-AND-SWITCHES.
012200     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
012300         88 NO-MORE-DATA VALUE "N".
012400     05 ERROR-FOUND-SW           PIC X(01) VALUE "Y".
012500         88 RECORD-ERROR-FOUND VALUE "Y".
012600         88 VALID-RECORD  VALUE "N".
012700
012800 COPY AZABEND.
012900
013000 01  WS-ABEND-TRIGGER.
013100     05  ZERO-VAL                PIC 9 VALUE 0.
013200     05  ONE-VAL                 PIC 9 VALUE 1.
013300
013400 01  WS-DATE-VALIDATE.
013500     05  WS-DV-YYYY              PIC 9(4).
013600     05  WS-DV-MM                PIC 9(2).
013700     05  WS-DV-DD                PIC 9(2).
013800     05  WS-DV-MAXDAY            PIC 9(2).
013900     05  WS-DV-LEAP-SW           PIC X(1).
014000         88  WS-DV-LEAP-YEAR     VALUE "Y".
014100     05  WS-DV-REM-4             PIC 9(4).
014200     05  WS-DV-REM-100           PIC 9(4).
014300     05  WS-DV-REM-400           PIC 9(4).
014400     05  WS-DV-QUOT              PIC 9(4).
014500
014600 01  WS-TIMESTAMP-BUILD.
014700     05  WS-TB-DATE              PIC 9(6).
014800     05  WS-TB-DATE-R REDEFINES WS-TB-DATE.
014900         10  WS-TB-YY            PIC 9(2).
015000         10  WS-TB-MM            PIC 9(2).
015100         10  WS-TB-DD            PIC 9(2).
015200     05  WS-TB-TIME              PIC 9(8).
015300     05  WS-TB-TIME-R REDEFINES WS-TB-TIME.
015400         10  WS-TB-HH            PIC 9(2).
015500         10  WS-TB-MI             PIC 9(2).
015600         10  WS-TB-SS            PIC 9(2).
015700         10  WS-TB-HS            PIC 9(2).
015800     05  WS-TB-CENTURY           PIC 9(2).
015900 01  WS-TB-YYYY-MM-DD-TS          PIC X(19) VALUE SPACES.
016000
016100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
016200     05 RECORDS-READ             PIC 9(9) COMP.
016300     05 WS-CLM-COUNT             PIC 9(5) COMP VALUE ZERO.
016400     05 WS-PRV-COUNT             PIC 9(4) COMP VALUE ZERO.
016500     05 WS-CI                    PIC 9(5) COMP.
016600     05 WS-CJ                    PIC 9(5) COMP.
016700     05 WS-PI                    PIC 9(4) COMP.
016800     05 WS-GI                    PIC 9(2) COMP.
016900     05 WS-PC-CNT                PIC 9(5) COMP.
017000     05 WS-DATE-SEEN-CNT         PIC 9(5) COMP.
017100     05 WS-PATIENT-SEEN-CNT      PIC 9(5) COMP.
017200     05 WS-WEEK-SEEN-CNT         PIC 9(5) COMP.
017300     05 WS-MONTH-SEEN-CNT        PIC 9(5) COMP.
017400     05 WS-SCAN-WEEK             PIC 9(6) COMP.
017500     05 WS-SCAN-MONTH            PIC 9(6) COMP.
017600     05 WS-LAST-NEW-JULIAN       PIC 9(7) COMP.
017700     05 WS-FOUND-SW              PIC X(1) VALUE "N".
017800         88 WS-FOUND             VALUE "Y".
017900     05 WS-BILLING-FLAGS-WRITTEN PIC 9(5) COMP VALUE ZERO.
018000     05 WS-AIHP-FLAGS-WRITTEN    PIC 9(5) COMP VALUE ZERO.
018100     05 WS-SCAN-DATE              PIC 9(8) COMP.
018200     05 WS-SCAN-POS               PIC 9(2) COMP.
018300
018400* L1-DERIVED CLAIM WORKING TABLE (ACCEPTED CLAIMS ONLY)
018500 01  WS-CLAIM-TABLE.
018600     05  WS-CL-ENTRY OCCURS 3000 TIMES.
018700         10  WS-CL-PROVIDER-ID       PIC X(16).
018800         10  WS-CL-PROVIDER-NAME     PIC X(30).
018900         10  WS-CL-PATIENT-ID        PIC X(16).
019000         10  WS-CL-AIHP-FLAG         PIC X(1).
019100         10  WS-CL-SERVICE-TYPE      PIC X(12).
019200         10  WS-CL-FACILITY-TYPE     PIC X(12).
019300         10  WS-CL-FACILITY-ADDR     PIC X(40).
019400         10  WS-CL-SVC-DATE-NUM      PIC 9(8).
019500         10  WS-CL-BILLED-AMT        PIC S9(11)V99.
019600
019700* PROVIDER WORKING TABLE - ONE ENTRY PER DISTINCT PROVIDER-ID
019800 01  WS-PROVIDER-TABLE.
019900     05  WS-PV-ENTRY OCCURS 500 TIMES.
020000         10  WS-PV-ID                PIC X(16).
020100         10  WS-PV-NAME              PIC X(30).
020200         10  WS-PV-CLAIM-COUNT       PIC 9(5) COMP VALUE ZERO.
020300         10  WS-PV-AIHP-COUNT        PIC 9(5) COMP VALUE ZERO.
020400         10  WS-PV-TOTAL-BILLED      PIC S9(13)V99 COMP-3
020500                                                    VALUE ZERO.
020600         10  WS-PV-DISTINCT-DATES    PIC 9(5) COMP VALUE ZERO.
020700         10  WS-PV-VELOCITY          PIC S9(7)V9999 COMP-3.
020800         10  WS-PV-VEL-SIGMA         PIC S9(7)V9999 COMP-3.
020900         10  WS-PV-AMT-SIGMA         PIC S9(7)V9999 COMP-3.
021000         10  WS-PV-COMBINED-SIGMA    PIC S9(7)V9999 COMP-3.
021100         10  WS-PV-REDUND-RATIO      PIC 9V9999.
021200         10  WS-PV-UPCODE-SW         PIC X(1) VALUE "N".
021300         10  WS-PV-MAX-AMOUNT        PIC S9(11)V99.
021400         10  WS-PV-CONCENTRATION     PIC 9V9999.
021500         10  WS-PV-GEO-MISMATCH-SW   PIC X(1) VALUE "N".
021600         10  WS-PV-BURST-SW          PIC X(1) VALUE "N".
021700         10  WS-PV-BURST-COUNT       PIC 9(5) COMP VALUE ZERO.
021800         10  WS-PV-WEEKLY-VELOCITY   PIC S9(7)V9999 COMP-3.
021900         10  WS-PV-MONTHLY-VELOCITY  PIC S9(7)V9999 COMP-3.
022000
022100* REUSABLE SCRATCH TABLES - CLEARED AND REBUILT FOR EACH PROVIDER
022200 01  WS-SCRATCH-TABLES.
022300     05  WS-PC-IDX  OCCURS 3000 TIMES PIC 9(5) COMP.
022400     05  WS-DATE-SEEN OCCURS 3000 TIMES PIC 9(8).
022500     05  WS-PATIENT-SEEN OCCURS 3000 TIMES PIC X(16).
022600     05  WS-PC-SORT-DATE OCCURS 3000 TIMES PIC 9(8).
022700     05  WS-PC-SORT-PATIENT OCCURS 3000 TIMES PIC X(16).
022800     05  WS-PC-SORT-AIHP OCCURS 3000 TIMES PIC X(1).
022900     05  WS-WEEK-SEEN  OCCURS 3000 TIMES PIC 9(6) COMP.
023000     05  WS-MONTH-SEEN OCCURS 3000 TIMES PIC 9(6) COMP.
023100
023200* FIXED CITY-NAME LENGTHS FOR THE U3 GEOGRAPHIC-MISMATCH SCAN -
023300* AZ-GEOCITY-TABLE (AZWORK) HOLDS THE SPACE-PADDED 12-BYTE NAMES,
023400* THESE ARE THEIR TRUE LENGTHS SO THE SUBSTRING SEARCH WINDOW IS
023500* SIZED CORRECTLY.
023600 01  AZ-GEOCITY-LEN-TAB.
023700     05  AZ-GEOCITY-LEN OCCURS 7 TIMES PIC 9(2) COMP.
023800
023900 01  WS-STATS-FIELDS.
024000     05  WS-VEL-SUM              PIC S9(9)V9999 COMP-3 VALUE ZERO.
024100     05  WS-VEL-SUMSQ            PIC S9(11)V9999 COMP-3 VALUE ZERO.
024200     05  WS-VEL-MEAN             PIC S9(7)V9999 COMP-3.
024300     05  WS-VEL-VARIANCE         PIC S9(9)V9999 COMP-3.
024400     05  WS-VEL-STD              PIC S9(7)V9999 COMP-3.
024500     05  WS-AMT-SUM              PIC S9(13)V99 COMP-3 VALUE ZERO.
024600     05  WS-AMT-SUMSQ            PIC S9(15)V99 COMP-3 VALUE ZERO.
024700     05  WS-AMT-MEAN             PIC S9(11)V99 COMP-3.
024800     05  WS-AMT-VARIANCE         PIC S9(15)V99 COMP-3.
024900     05  WS-AMT-STD              PIC S9(11)V99 COMP-3.
025000     05  WS-PROV-AVG-AMT         PIC S9(11)V99 COMP-3.
025100     05  WS-ABS-VEL-SIGMA        PIC S9(7)V9999 COMP-3.
025200     05  WS-SIGMA-SQ-SUM         PIC S9(9)V9999 COMP-3.
025300     05  WS-ANOMALY-CNT          PIC 9(1) COMP.
025400     05  WS-HIGH-TIER-CNT        PIC 9(5) COMP.
025500     05  WS-DUP-CNT              PIC 9(5) COMP.
025600     05  WS-HIGH-TIER-THRESH     PIC S9(11)V99 COMP-3.
025700     05  WS-RISK-SCORE           PIC 9V9999.
025800     05  WS-BURST-RUN            PIC 9(5) COMP.
025900     05  WS-DATE-DIFF            PIC S9(8) COMP.
026000     05  WS-SWAP-DATE            PIC 9(8).
026100     05  WS-SWAP-PATIENT         PIC X(16).
026200
026300* CUMULATIVE-DAYS-BEFORE-MONTH TABLE AND JULIAN-DAY WORK AREA,
026400* SAME APPROXIMATE DAY-NUMBER CONVERSION AZGRPH USES FOR ITS
026500* REGISTRATION-GAP TEST - DUPLICATED HERE (NOT CALLED) PER SHOP
026600* CONVENTION SO THIS PROGRAM DOESN'T DEPEND ON AZGRPH'S COPYBOOK.
026700* ALSO DERIVES THE ISO WEEKDAY/WEEK-NUMBER FOR THE U2 WEEKLY
026800* VELOCITY WINDOW - AUDIT FINDING AZP-0088.
026900 01  WS-CUM-DAYS-LITERAL         PIC X(36) VALUE
027000         "000031059090120151181212243273304334".
027100 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-LITERAL.
027200     05  WS-CUM-DAYS             OCCURS 12 TIMES PIC 9(3).
027300
027400 01  WS-JULIAN-FIELDS.
027500     05  WS-JD-YEAR              PIC 9(4) COMP.
027600     05  WS-JD-MONTH             PIC 9(2) COMP.
027700     05  WS-JD-DAY               PIC 9(2) COMP.
027800     05  WS-JD-RESULT            PIC 9(7) COMP.
027900     05  WS-JD-DOY               PIC 9(3) COMP.
028000     05  WS-JD-LEAP-SW           PIC X(1) VALUE "N".
028100         88  WS-JD-IS-LEAP       VALUE "Y".
028200     05  WS-JD-QUOT              PIC 9(4) COMP.
028300     05  WS-JD-REM-4             PIC 9(4) COMP.
028400     05  WS-JD-REM-100           PIC 9(4) COMP.
028500     05  WS-JD-REM-400           PIC 9(4) COMP.
028600     05  WS-ISO-WEEKDAY          PIC 9(1) COMP.
028700     05  WS-ISO-WEEK-RAW         PIC S9(3) COMP.
028800     05  WS-ISO-WEEK-NUM         PIC 9(2) COMP.
028900     05  FILLER                  PIC X(4).
029000
029100 COPY AZWORK.
029200 COPY AZCKPARM.
029300 COPY AZSQPARM.
029400
029500 LINKAGE SECTION.
029600
029700 PROCEDURE DIVISION.
029800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
029900     PERFORM 100-MAINLINE THRU 100-EXIT
030000             UNTIL NO-MORE-DATA.
030100     PERFORM 300-PROCESS-PROVIDERS THRU 300-EXIT
030200             VARYING WS-PI FROM 1 BY 1 UNTIL WS-PI > WS-PRV-COUNT.
030300     PERFORM 400-CALC-GLOBAL-BASELINE THRU 400-EXIT.
030400     PERFORM 500-SCORE-AND-WRITE THRU 500-EXIT
030500             VARYING WS-PI FROM 1 BY 1 UNTIL WS-PI > WS-PRV-COUNT.
030600     PERFORM 999-CLEANUP THRU 999-EXIT.
030700     MOVE +0 TO RETURN-CODE.
030800     GOBACK.
030900
031000 000-HOUSEKEEPING.
031100     DISPLAY "******** BEGIN JOB AZPROV ********".
031200     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-CLAIM-TABLE,
031300                WS-PROVIDER-TABLE.
031400     MOVE 7  TO AZ-GEOCITY-LEN(1).
031500     MOVE 6  TO AZ-GEOCITY-LEN(2).
031600     MOVE 10 TO AZ-GEOCITY-LEN(3).
031700     MOVE 4  TO AZ-GEOCITY-LEN(4).
031800     MOVE 5  TO AZ-GEOCITY-LEN(5).
031900     MOVE 8  TO AZ-GEOCITY-LEN(6).
032000     MOVE 7  TO AZ-GEOCITY-LEN(7).
032100     OPEN INPUT AZCLAIM-IN.
032200     OPEN EXTEND AZRCPT-OUT.
032300     OPEN OUTPUT SYSOUT.
032400     PERFORM 950-BUILD-TIMESTAMP THRU 950-EXIT.
032500     PERFORM 900-READ-CLAIMS THRU 900-EXIT.
032600 000-EXIT.
032700     EXIT.
032800
032900 100-MAINLINE.
033000     PERFORM 150-VALIDATE-CLAIM THRU 150-EXIT.
033100     IF VALID-RECORD
033200         PERFORM 200-ADD-CLAIM-TO-TABLE THRU 200-EXIT.
033300     PERFORM 900-READ-CLAIMS THRU 900-EXIT.
033400 100-EXIT.
033500     EXIT.
033600
033700* 150-VALIDATE-CLAIM - THE SAME U1 EDIT RULES AZCLIN APPLIED AT
033800* INGEST, SO THIS STEP'S WORKING SET MATCHES THE ACCEPTED-CLAIM
033900* POPULATION EXACTLY.
034000 150-VALIDATE-CLAIM.
034100     MOVE "N" TO ERROR-FOUND-SW.
034200     IF AZC-CLAIM-ID = SPACES OR AZC-PROVIDER-ID = SPACES
034300                      OR AZC-BILLED-AMOUNT < ZERO
034400         MOVE "Y" TO ERROR-FOUND-SW
034500         GO TO 150-EXIT.
034600     IF AZC-SERVICE-DATE NOT = SPACES
034700         PERFORM 160-VALIDATE-SERVICE-DATE THRU 160-EXIT.
034800 150-EXIT.
034900     EXIT.
035000
035100 160-VALIDATE-SERVICE-DATE.
035200     MOVE AZC-SVC-DATE-YYYY TO WS-DV-YYYY.
035300     MOVE AZC-SVC-DATE-MM   TO WS-DV-MM.
035400     MOVE AZC-SVC-DATE-DD   TO WS-DV-DD.
035500     IF WS-DV-MM < 1 OR WS-DV-MM > 12
035600         MOVE "Y" TO ERROR-FOUND-SW
035700         GO TO 160-EXIT.
035800     EVALUATE WS-DV-MM
035900         WHEN 4 WHEN 6 WHEN 9 WHEN 11
036000             MOVE 30 TO WS-DV-MAXDAY
036100         WHEN 2
036200             PERFORM 165-CHECK-LEAP-YEAR THRU 165-EXIT
036300             IF WS-DV-LEAP-YEAR
036400                 MOVE 29 TO WS-DV-MAXDAY
036500             ELSE
036600                 MOVE 28 TO WS-DV-MAXDAY
036700             END-IF
036800         WHEN OTHER
036900             MOVE 31 TO WS-DV-MAXDAY
037000     END-EVALUATE.
037100     IF WS-DV-DD < 1 OR WS-DV-DD > WS-DV-MAXDAY
037200         MOVE "Y" TO ERROR-FOUND-SW.
037300 160-EXIT.
037400     EXIT.
037500
037600 165-CHECK-LEAP-YEAR.
037700     MOVE "N" TO WS-DV-LEAP-SW.
037800     DIVIDE WS-DV-YYYY BY 4 GIVING WS-DV-QUOT
037900             REMAINDER WS-DV-REM-4.
038000     IF WS-DV-REM-4 = ZERO
038100         DIVIDE WS-DV-YYYY BY 100 GIVING WS-DV-QUOT
038200                 REMAINDER WS-DV-REM-100
038300         IF WS-DV-REM-100 NOT = ZERO
038400             MOVE "Y" TO WS-DV-LEAP-SW
038500         ELSE
038600             DIVIDE WS-DV-YYYY BY 400 GIVING WS-DV-QUOT
038700                     REMAINDER WS-DV-REM-400
038800             IF WS-DV-REM-400 = ZERO
038900                 MOVE "Y" TO WS-DV-LEAP-SW.
039000 165-EXIT.
039100     EXIT.
039200
039300* 200-ADD-CLAIM-TO-TABLE - APPENDS THE ACCEPTED CLAIM TO THE FLAT
039400* CLAIM TABLE, THEN FINDS OR ADDS ITS PROVIDER AND ROLLS THE
039500* CLAIM'S AMOUNT AND AIHP STATUS INTO THE PROVIDER ENTRY.
039600 200-ADD-CLAIM-TO-TABLE.
039700     IF WS-CLM-COUNT >= 3000
039800         DISPLAY "*** WARNING - CLAIM TABLE CAPACITY (3000) "
039900         DISPLAY "*** EXCEEDED, EXCESS CLAIMS NOT SCORED"
040000         GO TO 200-EXIT.
040100     ADD 1 TO WS-CLM-COUNT.
040200     MOVE AZC-PROVIDER-ID   TO WS-CL-PROVIDER-ID(WS-CLM-COUNT).
040300     MOVE AZC-PROVIDER-NAME TO WS-CL-PROVIDER-NAME(WS-CLM-COUNT).
040400     MOVE AZC-PATIENT-ID    TO WS-CL-PATIENT-ID(WS-CLM-COUNT).
040500     MOVE AZC-SERVICE-TYPE  TO WS-CL-SERVICE-TYPE(WS-CLM-COUNT).
040600     MOVE AZC-FACILITY-TYPE TO WS-CL-FACILITY-TYPE(WS-CLM-COUNT).
040700     MOVE AZC-FACILITY-ADDR TO WS-CL-FACILITY-ADDR(WS-CLM-COUNT).
040800     MOVE AZC-BILLED-AMOUNT TO WS-CL-BILLED-AMT(WS-CLM-COUNT).
040900     IF AZC-TRIBAL-AFFIL NOT = SPACES
041000         MOVE "Y" TO WS-CL-AIHP-FLAG(WS-CLM-COUNT)
041100     ELSE
041200         MOVE "N" TO WS-CL-AIHP-FLAG(WS-CLM-COUNT).
041300     IF AZC-SERVICE-DATE = SPACES
041400         MOVE ZERO TO WS-CL-SVC-DATE-NUM(WS-CLM-COUNT)
041500     ELSE
041600         COMPUTE WS-CL-SVC-DATE-NUM(WS-CLM-COUNT) =
041700             AZC-SVC-DATE-YYYY * 10000 +
041800             AZC-SVC-DATE-MM * 100 + AZC-SVC-DATE-DD.
041900
042000     ADD WS-CL-BILLED-AMT(WS-CLM-COUNT) TO WS-AMT-SUM.
042100     COMPUTE WS-AMT-SUMSQ = WS-AMT-SUMSQ +
042200             ( WS-CL-BILLED-AMT(WS-CLM-COUNT) *
042300               WS-CL-BILLED-AMT(WS-CLM-COUNT) ).
042400
042500     PERFORM 210-FIND-OR-ADD-PROVIDER THRU 210-EXIT.
042600 200-EXIT.
042700     EXIT.
042800
042900 210-FIND-OR-ADD-PROVIDER.
043000     MOVE "N" TO WS-FOUND-SW.
043100     PERFORM 211-MATCH-ONE-PROVIDER THRU 211-EXIT
043200             VARYING WS-PI FROM 1 BY 1
043300             UNTIL WS-PI > WS-PRV-COUNT OR WS-FOUND.
043400     IF NOT WS-FOUND
043500         IF WS-PRV-COUNT >= 500
043600             DISPLAY "*** WARNING - PROVIDER TABLE CAPACITY "
043700             DISPLAY "*** (500) EXCEEDED, PROVIDER NOT SCORED"
043800             GO TO 210-EXIT
043900         END-IF
044000         ADD 1 TO WS-PRV-COUNT
044100         MOVE WS-PRV-COUNT TO WS-PI
044200         MOVE AZC-PROVIDER-ID   TO WS-PV-ID(WS-PI)
044300         MOVE AZC-PROVIDER-NAME TO WS-PV-NAME(WS-PI).
044400     ADD 1 TO WS-PV-CLAIM-COUNT(WS-PI).
044500     ADD AZC-BILLED-AMOUNT TO WS-PV-TOTAL-BILLED(WS-PI).
044600     IF AZC-TRIBAL-AFFIL NOT = SPACES
044700         ADD 1 TO WS-PV-AIHP-COUNT(WS-PI).
044800 210-EXIT.
044900     EXIT.
045000
045100 211-MATCH-ONE-PROVIDER.
045200     IF WS-PV-ID(WS-PI) = AZC-PROVIDER-ID
045300         SET WS-FOUND TO TRUE
045400     END-IF.
045500 211-EXIT.
045600     EXIT.
045700
045800* 300-PROCESS-PROVIDERS (PERFORMED ONCE PER PROVIDER) - COLLECTS
045900* THE PROVIDER'S CLAIM-TABLE INDICES INTO THE SCRATCH LIST AND
046000* DERIVES ALL THE U2/U3 RAW MEASURES THAT DO NOT DEPEND ON THE
046100* CROSS-PROVIDER BASELINE (COMPUTED SEPARATELY IN 400).
046200 300-PROCESS-PROVIDERS.
046300     PERFORM 305-COLLECT-CLAIMS-FOR-PROVIDER THRU 305-EXIT.
046400     PERFORM 310-CALC-DISTINCT-DATES THRU 310-EXIT.
046500     PERFORM 320-CALC-VELOCITY THRU 320-EXIT.
046600     PERFORM 321-CALC-WEEKLY-VELOCITY THRU 321-EXIT.
046700     PERFORM 322-CALC-MONTHLY-VELOCITY THRU 322-EXIT.
046800     PERFORM 330-CALC-MAX-AMOUNT THRU 330-EXIT.
046900     PERFORM 340-CALC-DUP-AND-TIER THRU 340-EXIT.
047000     PERFORM 360-CALC-AIHP-STATS THRU 360-EXIT.
047100     PERFORM 370-CALC-RECRUIT-BURST THRU 370-EXIT.
047200 300-EXIT.
047300     EXIT.
047400
047500 305-COLLECT-CLAIMS-FOR-PROVIDER.
047600     MOVE ZERO TO WS-PC-CNT.
047700     PERFORM 306-MATCH-ONE-CLAIM THRU 306-EXIT
047800             VARYING WS-CI FROM 1 BY 1 UNTIL WS-CI > WS-CLM-COUNT.
047900 305-EXIT.
048000     EXIT.
048100
048200 306-MATCH-ONE-CLAIM.
048300     IF WS-CL-PROVIDER-ID(WS-CI) = WS-PV-ID(WS-PI)
048400         ADD 1 TO WS-PC-CNT
048500         MOVE WS-CI TO WS-PC-IDX(WS-PC-CNT)
048600     END-IF.
048700 306-EXIT.
048800     EXIT.
048900
049000 310-CALC-DISTINCT-DATES.
049100     MOVE ZERO TO WS-DATE-SEEN-CNT.
049200     PERFORM 311-CHECK-ONE-DATE THRU 311-EXIT
049300             VARYING WS-CJ FROM 1 BY 1 UNTIL WS-CJ > WS-PC-CNT.
049400     MOVE WS-DATE-SEEN-CNT TO WS-PV-DISTINCT-DATES(WS-PI).
049500 310-EXIT.
049600     EXIT.
049700
049800 311-CHECK-ONE-DATE.
049900     MOVE WS-CL-SVC-DATE-NUM(WS-PC-IDX(WS-CJ)) TO WS-SCAN-DATE.
050000     IF WS-SCAN-DATE NOT = ZERO
050100         MOVE "N" TO WS-FOUND-SW
050200         PERFORM 312-MATCH-ONE-DATE-SEEN THRU 312-EXIT
050300                 VARYING WS-GI FROM 1 BY 1
050400                 UNTIL WS-GI > WS-DATE-SEEN-CNT OR WS-FOUND
050500         IF NOT WS-FOUND
050600             ADD 1 TO WS-DATE-SEEN-CNT
050700             MOVE WS-SCAN-DATE TO WS-DATE-SEEN(WS-DATE-SEEN-CNT)
050800         END-IF
050900     END-IF.
051000 311-EXIT.
051100     EXIT.
051200
051300 312-MATCH-ONE-DATE-SEEN.
051400     IF WS-DATE-SEEN(WS-GI) = WS-SCAN-DATE
051500         SET WS-FOUND TO TRUE
051600     END-IF.
051700 312-EXIT.
051800     EXIT.
051900
052000 320-CALC-VELOCITY.
052100     IF WS-PV-DISTINCT-DATES(WS-PI) = ZERO
052200         COMPUTE WS-PV-VELOCITY(WS-PI) = WS-PV-CLAIM-COUNT(WS-PI)
052300     ELSE
052400         COMPUTE WS-PV-VELOCITY(WS-PI) =
052500             WS-PV-CLAIM-COUNT(WS-PI) /
052600             WS-PV-DISTINCT-DATES(WS-PI).
052700     ADD WS-PV-VELOCITY(WS-PI) TO WS-VEL-SUM.
052800     COMPUTE WS-VEL-SUMSQ = WS-VEL-SUMSQ +
052900             ( WS-PV-VELOCITY(WS-PI) * WS-PV-VELOCITY(WS-PI) ).
053000 320-EXIT.
053100     EXIT.
053200
053300* 321-CALC-WEEKLY-VELOCITY - SAME FORMULA AS 320 BUT GROUPED BY
053400* ISO WEEK (YEAR/WEEK-NUMBER COMPOSITE KEY) INSTEAD OF CALENDAR
053500* DATE, SO A WEEKEND-CONCENTRATED BILLING RUN THAT SPREADS OVER
053600* SEVERAL DATES IN THE SAME WEEK DOESN'T DILUTE THE DAILY
053700* VELOCITY FIGURE - AUDIT FINDING AZP-0088.
053800 321-CALC-WEEKLY-VELOCITY.
053900     MOVE ZERO TO WS-WEEK-SEEN-CNT.
054000     PERFORM 323-CHECK-ONE-WEEK THRU 323-EXIT
054100             VARYING WS-CJ FROM 1 BY 1 UNTIL WS-CJ > WS-PC-CNT.
054200     IF WS-WEEK-SEEN-CNT = ZERO
054300         COMPUTE WS-PV-WEEKLY-VELOCITY(WS-PI) =
054400             WS-PV-CLAIM-COUNT(WS-PI)
054500     ELSE
054600         COMPUTE WS-PV-WEEKLY-VELOCITY(WS-PI) =
054700             WS-PV-CLAIM-COUNT(WS-PI) / WS-WEEK-SEEN-CNT.
054800 321-EXIT.
054900     EXIT.
055000
055100 322-CALC-MONTHLY-VELOCITY.
055200     MOVE ZERO TO WS-MONTH-SEEN-CNT.
055300     PERFORM 325-CHECK-ONE-MONTH THRU 325-EXIT
055400             VARYING WS-CJ FROM 1 BY 1 UNTIL WS-CJ > WS-PC-CNT.
055500     IF WS-MONTH-SEEN-CNT = ZERO
055600         COMPUTE WS-PV-MONTHLY-VELOCITY(WS-PI) =
055700             WS-PV-CLAIM-COUNT(WS-PI)
055800     ELSE
055900         COMPUTE WS-PV-MONTHLY-VELOCITY(WS-PI) =
056000             WS-PV-CLAIM-COUNT(WS-PI) / WS-MONTH-SEEN-CNT.
056100 322-EXIT.
056200     EXIT.
056300
056400 323-CHECK-ONE-WEEK.
056500     MOVE WS-CL-SVC-DATE-NUM(WS-PC-IDX(WS-CJ)) TO WS-SCAN-DATE.
056600     IF WS-SCAN-DATE NOT = ZERO
056700         DIVIDE WS-SCAN-DATE BY 10000 GIVING WS-JD-YEAR
056800                 REMAINDER WS-JD-QUOT
056900         DIVIDE WS-JD-QUOT BY 100 GIVING WS-JD-MONTH
057000                 REMAINDER WS-JD-DAY
057100         PERFORM 313-CALC-JULIAN-DAY THRU 313-EXIT
057200         PERFORM 314-CALC-WEEK-KEY THRU 314-EXIT
057300         MOVE "N" TO WS-FOUND-SW
057400         PERFORM 324-MATCH-ONE-WEEK-SEEN THRU 324-EXIT
057500                 VARYING WS-GI FROM 1 BY 1
057600                 UNTIL WS-GI > WS-WEEK-SEEN-CNT OR WS-FOUND
057700         IF NOT WS-FOUND
057800             ADD 1 TO WS-WEEK-SEEN-CNT
057900             MOVE WS-SCAN-WEEK TO WS-WEEK-SEEN(WS-WEEK-SEEN-CNT)
058000         END-IF
058100     END-IF.
058200 323-EXIT.
058300     EXIT.
058400
058500 324-MATCH-ONE-WEEK-SEEN.
058600     IF WS-WEEK-SEEN(WS-GI) = WS-SCAN-WEEK
058700         SET WS-FOUND TO TRUE.
058800 324-EXIT.
058900     EXIT.
059000
059100 325-CHECK-ONE-MONTH.
059200     MOVE WS-CL-SVC-DATE-NUM(WS-PC-IDX(WS-CJ)) TO WS-SCAN-DATE.
059300     IF WS-SCAN-DATE NOT = ZERO
059400         COMPUTE WS-SCAN-MONTH = WS-SCAN-DATE / 100
059500         MOVE "N" TO WS-FOUND-SW
059600         PERFORM 326-MATCH-ONE-MONTH-SEEN THRU 326-EXIT
059700                 VARYING WS-GI FROM 1 BY 1
059800                 UNTIL WS-GI > WS-MONTH-SEEN-CNT OR WS-FOUND
059900         IF NOT WS-FOUND
060000             ADD 1 TO WS-MONTH-SEEN-CNT
060100             MOVE WS-SCAN-MONTH TO WS-MONTH-SEEN(WS-MONTH-SEEN-CNT)
060200         END-IF
060300     END-IF.
060400 325-EXIT.
060500     EXIT.
060600
060700 326-MATCH-ONE-MONTH-SEEN.
060800     IF WS-MONTH-SEEN(WS-GI) = WS-SCAN-MONTH
060900         SET WS-FOUND TO TRUE.
061000 326-EXIT.
061100     EXIT.
061200
061300* 313-CALC-JULIAN-DAY - APPROXIMATE DAY-NUMBER CONVERSION, SAME
061400* ALGORITHM AS AZGRPH'S 900-CALC-JULIAN-DAY (SEE THAT PROGRAM FOR
061500* THE ORIGINAL) - ALSO RETURNS THE DAY-OF-YEAR IN WS-JD-DOY FOR
061600* THE ISO-WEEK-NUMBER CALCULATION IN 314 BELOW.  INPUT
061700* WS-JD-YEAR/WS-JD-MONTH/WS-JD-DAY, OUTPUT WS-JD-RESULT/
061800* WS-JD-DOY.
061900 313-CALC-JULIAN-DAY.
062000     MOVE "N" TO WS-JD-LEAP-SW.
062100     DIVIDE WS-JD-YEAR BY 4 GIVING WS-JD-QUOT
062200             REMAINDER WS-JD-REM-4.
062300     IF WS-JD-REM-4 = ZERO
062400         DIVIDE WS-JD-YEAR BY 100 GIVING WS-JD-QUOT
062500                 REMAINDER WS-JD-REM-100
062600         IF WS-JD-REM-100 NOT = ZERO
062700             SET WS-JD-IS-LEAP TO TRUE
062800         ELSE
062900             DIVIDE WS-JD-YEAR BY 400 GIVING WS-JD-QUOT
063000                     REMAINDER WS-JD-REM-400
063100             IF WS-JD-REM-400 = ZERO
063200                 SET WS-JD-IS-LEAP TO TRUE.
063300     COMPUTE WS-JD-DOY = WS-CUM-DAYS(WS-JD-MONTH) + WS-JD-DAY.
063400     IF WS-JD-IS-LEAP AND WS-JD-MONTH > 2
063500         ADD 1 TO WS-JD-DOY.
063600     COMPUTE WS-JD-RESULT =
063700             (WS-JD-YEAR * 365) + (WS-JD-YEAR / 4)
063800             - (WS-JD-YEAR / 100) + (WS-JD-YEAR / 400)
063900             + WS-JD-DOY.
064000 313-EXIT.
064100     EXIT.
064200
064300* 314-CALC-WEEK-KEY - DERIVES THE ISO WEEKDAY (1=MONDAY..7=SUNDAY)
064400* FROM THE JULIAN DAY COUNT, THEN THE ISO WEEK NUMBER FROM THE
064500* DAY-OF-YEAR AND WEEKDAY, AND BUILDS THE YEAR/WEEK COMPOSITE
064600* KEY IN WS-SCAN-WEEK.  YEAR-BOUNDARY WEEKS ARE CLAMPED RATHER
064700* THAN RE-ASSIGNED TO THE ADJACENT ISO YEAR - THE SAME KIND OF
064800* APPROXIMATION 900-CALC-JULIAN-DAY IN AZGRPH ALREADY MAKES.
064900 314-CALC-WEEK-KEY.
065000     DIVIDE WS-JD-RESULT + 4 BY 7 GIVING WS-JD-QUOT
065100             REMAINDER WS-ISO-WEEKDAY.
065200     ADD 1 TO WS-ISO-WEEKDAY.
065300     COMPUTE WS-ISO-WEEK-RAW =
065400             ( WS-JD-DOY - WS-ISO-WEEKDAY + 10 ) / 7.
065500     IF WS-ISO-WEEK-RAW < 1
065600         MOVE 52 TO WS-ISO-WEEK-NUM
065700     ELSE
065800         IF WS-ISO-WEEK-RAW > 53
065900             MOVE 53 TO WS-ISO-WEEK-NUM
066000         ELSE
066100             MOVE WS-ISO-WEEK-RAW TO WS-ISO-WEEK-NUM.
066200     COMPUTE WS-SCAN-WEEK = (WS-JD-YEAR * 100) + WS-ISO-WEEK-NUM.
066300 314-EXIT.
066400     EXIT.
066500
066600 330-CALC-MAX-AMOUNT.
066700     MOVE ZERO TO WS-PV-MAX-AMOUNT(WS-PI).
066800     PERFORM 331-CHECK-ONE-MAX-AMT THRU 331-EXIT
066900             VARYING WS-CJ FROM 1 BY 1 UNTIL WS-CJ > WS-PC-CNT.
067000 330-EXIT.
067100     EXIT.
067200
067300 331-CHECK-ONE-MAX-AMT.
067400     IF WS-CL-BILLED-AMT(WS-PC-IDX(WS-CJ)) >
067500                                  WS-PV-MAX-AMOUNT(WS-PI)
067600         MOVE WS-CL-BILLED-AMT(WS-PC-IDX(WS-CJ))
067700                                  TO WS-PV-MAX-AMOUNT(WS-PI)
067800     END-IF.
067900 331-EXIT.
068000     EXIT.
068100
068200* 340-CALC-DUP-AND-TIER - REDUNDANCY RATIO OVER THE TUPLE
068300* (SERVICE-TYPE, FACILITY-TYPE, BILLED-AMOUNT) [PROVIDER-ID IS
068400* CONSTANT WITHIN THIS SCRATCH LIST] AND THE UPCODING HIGH-TIER
068500* COUNT, IN ONE PASS OVER THE PROVIDER'S CLAIMS.
068600 340-CALC-DUP-AND-TIER.
068700     MOVE ZERO TO WS-DUP-CNT WS-HIGH-TIER-CNT.
068800     COMPUTE WS-HIGH-TIER-THRESH = 0.8 * WS-PV-MAX-AMOUNT(WS-PI).
068900     PERFORM 341-CHECK-ONE-DUP-CLAIM THRU 341-EXIT
069000             VARYING WS-CJ FROM 1 BY 1 UNTIL WS-CJ > WS-PC-CNT.
069100     IF WS-PC-CNT = ZERO
069200         MOVE 1.0000 TO WS-PV-REDUND-RATIO(WS-PI)
069300     ELSE
069400         COMPUTE WS-PV-REDUND-RATIO(WS-PI) ROUNDED =
069500             1 - ( WS-DUP-CNT / WS-PC-CNT ).
069600     IF WS-PC-CNT >= 10
069700         IF ( WS-HIGH-TIER-CNT / WS-PC-CNT ) >= 0.8
069800             MOVE "Y" TO WS-PV-UPCODE-SW(WS-PI).
069900 340-EXIT.
070000     EXIT.
070100
070200 341-CHECK-ONE-DUP-CLAIM.
070300     MOVE "N" TO WS-FOUND-SW.
070400     PERFORM 342-MATCH-ONE-DUP-CANDIDATE THRU 342-EXIT
070500             VARYING WS-GI FROM 1 BY 1
070600             UNTIL WS-GI >= WS-CJ OR WS-FOUND.
070700     IF WS-FOUND
070800         ADD 1 TO WS-DUP-CNT
070900     END-IF.
071000     IF WS-CL-BILLED-AMT(WS-PC-IDX(WS-CJ)) >=
071100                                    WS-HIGH-TIER-THRESH
071200         ADD 1 TO WS-HIGH-TIER-CNT
071300     END-IF.
071400 341-EXIT.
071500     EXIT.
071600
071700 342-MATCH-ONE-DUP-CANDIDATE.
071800     IF WS-CL-SERVICE-TYPE(WS-PC-IDX(WS-CJ)) =
071900                WS-CL-SERVICE-TYPE(WS-PC-IDX(WS-GI))
072000        AND WS-CL-FACILITY-TYPE(WS-PC-IDX(WS-CJ)) =
072100                WS-CL-FACILITY-TYPE(WS-PC-IDX(WS-GI))
072200        AND WS-CL-BILLED-AMT(WS-PC-IDX(WS-CJ)) =
072300                WS-CL-BILLED-AMT(WS-PC-IDX(WS-GI))
072400         SET WS-FOUND TO TRUE
072500     END-IF.
072600 342-EXIT.
072700     EXIT.
072800
072900* 360-CALC-AIHP-STATS - U3 CONCENTRATION AND GEOGRAPHIC MISMATCH.
073000 360-CALC-AIHP-STATS.
073100     IF WS-PV-CLAIM-COUNT(WS-PI) = ZERO
073200         MOVE ZERO TO WS-PV-CONCENTRATION(WS-PI)
073300     ELSE
073400         COMPUTE WS-PV-CONCENTRATION(WS-PI) ROUNDED =
073500             WS-PV-AIHP-COUNT(WS-PI) / WS-PV-CLAIM-COUNT(WS-PI).
073600     MOVE "N" TO WS-PV-GEO-MISMATCH-SW(WS-PI).
073700     PERFORM 361-CHECK-ONE-AIHP-CLAIM THRU 361-EXIT
073800             VARYING WS-CJ FROM 1 BY 1 UNTIL WS-CJ > WS-PC-CNT.
073900 360-EXIT.
074000     EXIT.
074100
074200 361-CHECK-ONE-AIHP-CLAIM.
074300     IF WS-CL-AIHP-FLAG(WS-PC-IDX(WS-CJ)) = "Y"
074400         PERFORM 365-SCAN-ADDRESS-FOR-CITY THRU 365-EXIT
074500     END-IF.
074600 361-EXIT.
074700     EXIT.
074800
074900 365-SCAN-ADDRESS-FOR-CITY.
075000     PERFORM 366-SCAN-ONE-CITY THRU 366-EXIT
075100             VARYING WS-GI FROM 1 BY 1 UNTIL WS-GI > 7.
075200 365-EXIT.
075300     EXIT.
075400
075500 366-SCAN-ONE-CITY.
075600     PERFORM 367-TEST-ONE-ADDR-POSITION THRU 367-EXIT
075700             VARYING WS-SCAN-POS FROM 1 BY 1
075800             UNTIL WS-SCAN-POS >
075900                   ( 41 - AZ-GEOCITY-LEN(WS-GI) ).
076000 366-EXIT.
076100     EXIT.
076200
076300 367-TEST-ONE-ADDR-POSITION.
076400     IF WS-CL-FACILITY-ADDR(WS-PC-IDX(WS-CJ))
076500         (WS-SCAN-POS : AZ-GEOCITY-LEN(WS-GI)) =
076600         AZ-GEOCITY(WS-GI) (1 : AZ-GEOCITY-LEN(WS-GI))
076700         MOVE "Y" TO WS-PV-GEO-MISMATCH-SW(WS-PI)
076800     END-IF.
076900 367-EXIT.
077000     EXIT.
077100
077200* 370-CALC-RECRUIT-BURST - SELECTION-SORTS THE PROVIDER'S DATED
077300* CLAIMS INTO WS-PC-SORT-* BY SERVICE DATE, THEN WALKS THEM
077400* LOOKING FOR A RUN OF >= 10 CONSECUTIVE FIRST-SEEN PATIENTS
077500* WHOSE DATES ARE NO MORE THAN 30 DAYS APART - A REPEAT-VISIT
077600* CLAIM FALLING BETWEEN TWO NEW PATIENTS DOES NOT BRIDGE THE
077700* GAP, SO THE RUN COMPARES EACH NEW PATIENT'S DATE ONLY AGAINST
077800* THE PREVIOUS NEW PATIENT'S DATE - AUDIT FINDING AZP-0091.
077900 370-CALC-RECRUIT-BURST.
078000     MOVE ZERO TO WS-DATE-SEEN-CNT.
078100     PERFORM 371-COLLECT-ONE-DATED-CLAIM THRU 371-EXIT
078200             VARYING WS-CJ FROM 1 BY 1 UNTIL WS-CJ > WS-PC-CNT.
078300     PERFORM 372-SELECTION-SORT-BY-DATE THRU 372-EXIT.
078400
078500     MOVE ZERO TO WS-PATIENT-SEEN-CNT WS-BURST-RUN
078600                  WS-LAST-NEW-JULIAN.
078700     MOVE ZERO TO WS-PV-BURST-COUNT(WS-PI).
078800     PERFORM 373-PROCESS-ONE-SORTED-CLAIM THRU 373-EXIT
078900             VARYING WS-CJ FROM 1 BY 1
079000             UNTIL WS-CJ > WS-DATE-SEEN-CNT.
079100     IF WS-PV-BURST-COUNT(WS-PI) >= 10
079200         MOVE "Y" TO WS-PV-BURST-SW(WS-PI)
079300     ELSE
079400         MOVE "N" TO WS-PV-BURST-SW(WS-PI).
079500 370-EXIT.
079600     EXIT.
079700
079800 371-COLLECT-ONE-DATED-CLAIM.
079900     IF WS-CL-SVC-DATE-NUM(WS-PC-IDX(WS-CJ)) NOT = ZERO
080000         ADD 1 TO WS-DATE-SEEN-CNT
080100         MOVE WS-CL-SVC-DATE-NUM(WS-PC-IDX(WS-CJ))
080200                           TO WS-PC-SORT-DATE(WS-DATE-SEEN-CNT)
080300         MOVE WS-CL-PATIENT-ID(WS-PC-IDX(WS-CJ))
080400                        TO WS-PC-SORT-PATIENT(WS-DATE-SEEN-CNT).
080500 371-EXIT.
080600     EXIT.
080700
080800 373-PROCESS-ONE-SORTED-CLAIM.
080900     MOVE "N" TO WS-FOUND-SW.
081000     PERFORM 375-MATCH-ONE-SEEN-PATIENT THRU 375-EXIT
081100             VARYING WS-GI FROM 1 BY 1
081200             UNTIL WS-GI > WS-PATIENT-SEEN-CNT OR WS-FOUND.
081300     IF NOT WS-FOUND
081400         ADD 1 TO WS-PATIENT-SEEN-CNT
081500         MOVE WS-PC-SORT-PATIENT(WS-CJ)
081600                             TO WS-PATIENT-SEEN(WS-PATIENT-SEEN-CNT)
081700         DIVIDE WS-PC-SORT-DATE(WS-CJ) BY 10000 GIVING WS-JD-YEAR
081800                 REMAINDER WS-JD-QUOT
081900         DIVIDE WS-JD-QUOT BY 100 GIVING WS-JD-MONTH
082000                 REMAINDER WS-JD-DAY
082100         PERFORM 313-CALC-JULIAN-DAY THRU 313-EXIT
082200         IF WS-PATIENT-SEEN-CNT = 1
082300             MOVE 1 TO WS-BURST-RUN
082400         ELSE
082500             COMPUTE WS-DATE-DIFF =
082600                 WS-JD-RESULT - WS-LAST-NEW-JULIAN
082700             IF WS-DATE-DIFF <= 30
082800                 ADD 1 TO WS-BURST-RUN
082900             ELSE
083000                 MOVE 1 TO WS-BURST-RUN
083100             END-IF
083200         END-IF
083300         MOVE WS-JD-RESULT TO WS-LAST-NEW-JULIAN
083400         IF WS-BURST-RUN > WS-PV-BURST-COUNT(WS-PI)
083500             MOVE WS-BURST-RUN TO WS-PV-BURST-COUNT(WS-PI)
083600         END-IF
083700     END-IF.
083800 373-EXIT.
083900     EXIT.
084000
084100 375-MATCH-ONE-SEEN-PATIENT.
084200     IF WS-PATIENT-SEEN(WS-GI) = WS-PC-SORT-PATIENT(WS-CJ)
084300         SET WS-FOUND TO TRUE.
084400 375-EXIT.
084500     EXIT.
084600
084700* 372-SELECTION-SORT-BY-DATE - MODEST TABLE SIZES PER PROVIDER,
084800* A PLAIN SELECTION SORT IS PLENTY.
084900 372-SELECTION-SORT-BY-DATE.
085000     PERFORM 376-SORT-ONE-ROW THRU 376-EXIT
085100             VARYING WS-CJ FROM 1 BY 1
085200             UNTIL WS-CJ >= WS-DATE-SEEN-CNT.
085300 372-EXIT.
085400     EXIT.
085500
085600 376-SORT-ONE-ROW.
085700     PERFORM 377-SORT-ONE-COL THRU 377-EXIT
085800             VARYING WS-GI FROM WS-CJ BY 1
085900             UNTIL WS-GI > WS-DATE-SEEN-CNT.
086000 376-EXIT.
086100     EXIT.
086200
086300 377-SORT-ONE-COL.
086400     IF WS-PC-SORT-DATE(WS-GI) < WS-PC-SORT-DATE(WS-CJ)
086500         PERFORM 374-SWAP-SORT-ENTRIES THRU 374-EXIT.
086600 377-EXIT.
086700     EXIT.
086800
086900 374-SWAP-SORT-ENTRIES.
087000     MOVE WS-PC-SORT-DATE(WS-CJ)    TO WS-SWAP-DATE.
087100     MOVE WS-PC-SORT-DATE(WS-GI)    TO WS-PC-SORT-DATE(WS-CJ).
087200     MOVE WS-SWAP-DATE               TO WS-PC-SORT-DATE(WS-GI).
087300     MOVE WS-PC-SORT-PATIENT(WS-CJ) TO WS-SWAP-PATIENT.
087400     MOVE WS-PC-SORT-PATIENT(WS-GI) TO WS-PC-SORT-PATIENT(WS-CJ).
087500     MOVE WS-SWAP-PATIENT            TO WS-PC-SORT-PATIENT(WS-GI).
087600 374-EXIT.
087700     EXIT.
087800
087900* 400-CALC-GLOBAL-BASELINE - MEAN/POPULATION STANDARD DEVIATION
088000* OF PROVIDER VELOCITIES AND OF ALL INDIVIDUAL CLAIM AMOUNTS.
088100 400-CALC-GLOBAL-BASELINE.
088200     IF WS-PRV-COUNT < 2
088300         MOVE 1.0000 TO WS-VEL-STD
088400         IF WS-PRV-COUNT = 1
088500             MOVE WS-PV-VELOCITY(1) TO WS-VEL-MEAN
088600         ELSE
088700             MOVE ZERO TO WS-VEL-MEAN
088800         END-IF
088900     ELSE
089000         COMPUTE WS-VEL-MEAN = WS-VEL-SUM / WS-PRV-COUNT.
089100         COMPUTE WS-VEL-VARIANCE =
089200             ( WS-VEL-SUMSQ / WS-PRV-COUNT ) -
089300             ( WS-VEL-MEAN * WS-VEL-MEAN ).
089400         IF WS-VEL-VARIANCE < ZERO
089500             MOVE ZERO TO WS-VEL-VARIANCE.
089600         MOVE WS-VEL-VARIANCE TO SQRT-INPUT.
089700         CALL "AZSQRT" USING SQRT-PARM.
089800         MOVE SQRT-RESULT TO WS-VEL-STD.
089900
090000     IF WS-CLM-COUNT < 2
090100         MOVE 1.0000 TO WS-AMT-STD
090200         IF WS-CLM-COUNT = 1
090300             MOVE WS-CL-BILLED-AMT(1) TO WS-AMT-MEAN
090400         ELSE
090500             MOVE ZERO TO WS-AMT-MEAN
090600         END-IF
090700     ELSE
090800         COMPUTE WS-AMT-MEAN = WS-AMT-SUM / WS-CLM-COUNT.
090900         COMPUTE WS-AMT-VARIANCE =
091000             ( WS-AMT-SUMSQ / WS-CLM-COUNT ) -
091100             ( WS-AMT-MEAN * WS-AMT-MEAN ).
091200         IF WS-AMT-VARIANCE < ZERO
091300             MOVE ZERO TO WS-AMT-VARIANCE.
091400         MOVE WS-AMT-VARIANCE TO SQRT-INPUT.
091500         CALL "AZSQRT" USING SQRT-PARM.
091600         MOVE SQRT-RESULT TO WS-AMT-STD.
091700 400-EXIT.
091800     EXIT.
091900
092000* 500-SCORE-AND-WRITE - COMBINES THE PER-PROVIDER RAW MEASURES
092100* WITH THE GLOBAL BASELINE INTO THE FINAL U2/U3 RISK SCORES AND
092200* WRITES THE RECEIPTS.
092300 500-SCORE-AND-WRITE.
092400     IF WS-VEL-STD < 0.001
092500         COMPUTE WS-PV-VEL-SIGMA(WS-PI) =
092600             ( WS-PV-VELOCITY(WS-PI) - WS-VEL-MEAN ) / 0.001
092700     ELSE
092800         COMPUTE WS-PV-VEL-SIGMA(WS-PI) =
092900             ( WS-PV-VELOCITY(WS-PI) - WS-VEL-MEAN ) / WS-VEL-STD.
093000
093100     COMPUTE WS-PROV-AVG-AMT =
093200             WS-PV-TOTAL-BILLED(WS-PI) / WS-PV-CLAIM-COUNT(WS-PI).
093300     IF WS-AMT-STD < 0.001
093400         COMPUTE WS-PV-AMT-SIGMA(WS-PI) =
093500             ( WS-PROV-AVG-AMT - WS-AMT-MEAN ) / 0.001
093600     ELSE
093700         COMPUTE WS-PV-AMT-SIGMA(WS-PI) =
093800             ( WS-PROV-AVG-AMT - WS-AMT-MEAN ) / WS-AMT-STD.
093900
094000     COMPUTE WS-SIGMA-SQ-SUM =
094100         ( WS-PV-VEL-SIGMA(WS-PI) * WS-PV-VEL-SIGMA(WS-PI) ) +
094200         ( WS-PV-AMT-SIGMA(WS-PI) * WS-PV-AMT-SIGMA(WS-PI) ).
094300     MOVE WS-SIGMA-SQ-SUM TO SQRT-INPUT.
094400     CALL "AZSQRT" USING SQRT-PARM.
094500     MOVE SQRT-RESULT TO WS-PV-COMBINED-SIGMA(WS-PI).
094600
094700     MOVE WS-PV-VEL-SIGMA(WS-PI) TO WS-ABS-VEL-SIGMA.
094800     IF WS-ABS-VEL-SIGMA < ZERO
094900         MULTIPLY WS-ABS-VEL-SIGMA BY -1
095000                                 GIVING WS-ABS-VEL-SIGMA.
095100
095200     MOVE ZERO TO WS-ANOMALY-CNT.
095300     IF WS-PV-VELOCITY(WS-PI) > 30
095400         ADD 1 TO WS-ANOMALY-CNT.
095500     IF WS-PV-REDUND-RATIO(WS-PI) < 0.4000
095600         ADD 1 TO WS-ANOMALY-CNT.
095700     IF WS-PV-UPCODE-SW(WS-PI) = "Y"
095800         ADD 1 TO WS-ANOMALY-CNT.
095900     IF WS-ABS-VEL-SIGMA > 3
096000         ADD 1 TO WS-ANOMALY-CNT.
096100
096200     IF WS-ANOMALY-CNT > 0
096300         COMPUTE WS-RISK-SCORE =
096400             ( 0.25 * WS-ANOMALY-CNT ) + ( 0.1 * WS-ABS-VEL-SIGMA )
096500         IF WS-RISK-SCORE > 1.0000
096600             MOVE 1.0000 TO WS-RISK-SCORE
096700         END-IF
096800         PERFORM 700-WRITE-BILLING-FLAG THRU 700-EXIT
096900     ELSE
097000         MOVE ZERO TO WS-RISK-SCORE
097100     END-IF.
097200
097300* THE WEEKLY/MONTHLY VELOCITY WINDOW VARIANTS DON'T DRIVE THEIR
097400* OWN ANOMALY FLAG (U2 ONLY DEFINES THE IMPOSSIBLE-VOLUME CUT
097500* AGAINST THE DAILY FIGURE) BUT ARE WRITTEN FOR EVERY PROVIDER,
097600* SAME AS THE AIHP FLAG BELOW, SO THE COARSER-WINDOW NUMBERS
097700* REACH THE AUDIT LEDGER - AUDIT FINDING AZP-0088.
097800     PERFORM 701-WRITE-WEEKLY-VELOCITY-FLAG THRU 701-EXIT.
097900     PERFORM 702-WRITE-MONTHLY-VELOCITY-FLAG THRU 702-EXIT.
098000     PERFORM 710-WRITE-AIHP-FLAG THRU 710-EXIT.
098100 500-EXIT.
098200     EXIT.
098300
098400 700-WRITE-BILLING-FLAG.
098500     INITIALIZE AZ-RECEIPT-REC.
098600     SET AZR-TYPE-BILLING-ANOMALY TO TRUE.
098700     MOVE WS-TB-YYYY-MM-DD-TS TO AZR-RECEIPT-TS.
098800     MOVE AZ-TENANT-CONST     TO AZR-TENANT-ID.
098900     MOVE WS-PV-ID(WS-PI)         TO AZR-F-SUBJECT-ID.
099000     MOVE "billing_anomaly"       TO AZR-F-FLAG-TYPE.
099100     MOVE WS-PV-VELOCITY(WS-PI)   TO AZR-F-METRIC-VALUE.
099200     MOVE WS-VEL-MEAN             TO AZR-F-BASELINE-VALUE.
099300     MOVE WS-RISK-SCORE           TO AZR-F-RISK-SCORE.
099400     PERFORM 750-MAP-RISK-LEVEL THRU 750-EXIT.
099500     MOVE RISK-LEVEL           TO AZR-F-RISK-LEVEL.
099600     PERFORM 760-STAMP-CHECK-VALUE THRU 760-EXIT.
099700     WRITE AZ-RECEIPT-REC.
099800     ADD 1 TO WS-BILLING-FLAGS-WRITTEN.
099900 700-EXIT.
100000     EXIT.
100100
100200* 701/702 CARRY THE ISO-WEEK AND CALENDAR-MONTH VELOCITY WINDOWS
100300* ONTO THE RECEIPT LEDGER SO A REVIEWER CAN SEE A WEEKEND-
100400* CLUSTERED OR MONTH-END BILLING RUN THAT THE DAILY FIGURE
100500* SPREADS THIN AND MISSES - AUDIT FINDING AZP-0088.  WRITTEN
100600* FOR EVERY PROVIDER, NOT JUST THE FLAGGED ONES, SAME AS THE
100700* AIHP FLAG BELOW.
100800 701-WRITE-WEEKLY-VELOCITY-FLAG.
100900     INITIALIZE AZ-RECEIPT-REC.
101000     SET AZR-TYPE-BILLING-ANOMALY TO TRUE.
101100     MOVE WS-TB-YYYY-MM-DD-TS TO AZR-RECEIPT-TS.
101200     MOVE AZ-TENANT-CONST     TO AZR-TENANT-ID.
101300     MOVE WS-PV-ID(WS-PI)         TO AZR-F-SUBJECT-ID.
101400     MOVE "weekly_velocity"       TO AZR-F-FLAG-TYPE.
101500     MOVE WS-PV-WEEKLY-VELOCITY(WS-PI) TO AZR-F-METRIC-VALUE.
101600     MOVE 30.0000                 TO AZR-F-BASELINE-VALUE.
101700     MOVE WS-RISK-SCORE           TO AZR-F-RISK-SCORE.
101800     PERFORM 750-MAP-RISK-LEVEL THRU 750-EXIT.
101900     MOVE RISK-LEVEL           TO AZR-F-RISK-LEVEL.
102000     PERFORM 760-STAMP-CHECK-VALUE THRU 760-EXIT.
102100     WRITE AZ-RECEIPT-REC.
102200     ADD 1 TO WS-BILLING-FLAGS-WRITTEN.
102300 701-EXIT.
102400     EXIT.
102500
102600 702-WRITE-MONTHLY-VELOCITY-FLAG.
102700     INITIALIZE AZ-RECEIPT-REC.
102800     SET AZR-TYPE-BILLING-ANOMALY TO TRUE.
102900     MOVE WS-TB-YYYY-MM-DD-TS TO AZR-RECEIPT-TS.
103000     MOVE AZ-TENANT-CONST     TO AZR-TENANT-ID.
103100     MOVE WS-PV-ID(WS-PI)         TO AZR-F-SUBJECT-ID.
103200     MOVE "monthly_velocity"      TO AZR-F-FLAG-TYPE.
103300     MOVE WS-PV-MONTHLY-VELOCITY(WS-PI) TO AZR-F-METRIC-VALUE.
103400     MOVE 30.0000                 TO AZR-F-BASELINE-VALUE.
103500     MOVE WS-RISK-SCORE           TO AZR-F-RISK-SCORE.
103600     PERFORM 750-MAP-RISK-LEVEL THRU 750-EXIT.
103700     MOVE RISK-LEVEL           TO AZR-F-RISK-LEVEL.
103800     PERFORM 760-STAMP-CHECK-VALUE THRU 760-EXIT.
103900     WRITE AZ-RECEIPT-REC.
104000     ADD 1 TO WS-BILLING-FLAGS-WRITTEN.
104100 702-EXIT.
104200     EXIT.
104300
104400 710-WRITE-AIHP-FLAG.
104500     COMPUTE WS-RISK-SCORE = ZERO.
104600     IF WS-PV-CONCENTRATION(WS-PI) > 0.8000
104700         ADD 0.4 TO WS-RISK-SCORE.
104800     IF WS-PV-GEO-MISMATCH-SW(WS-PI) = "Y"
104900         ADD 0.3 TO WS-RISK-SCORE.
105000     IF WS-PV-BURST-SW(WS-PI) = "Y"
105100         ADD 0.3 TO WS-RISK-SCORE.
105200
105300     INITIALIZE AZ-RECEIPT-REC.
105400     SET AZR-TYPE-AIHP-FLAG TO TRUE.
105500     MOVE WS-TB-YYYY-MM-DD-TS TO AZR-RECEIPT-TS.
105600     MOVE AZ-TENANT-CONST     TO AZR-TENANT-ID.
105700     MOVE WS-PV-ID(WS-PI)         TO AZR-F-SUBJECT-ID.
105800     MOVE "aihp_flag"             TO AZR-F-FLAG-TYPE.
105900     MOVE WS-PV-CONCENTRATION(WS-PI) TO AZR-F-METRIC-VALUE.
106000     MOVE AZ-AIHP-CONCEN-THRESH   TO AZR-F-BASELINE-VALUE.
106100     MOVE WS-RISK-SCORE           TO AZR-F-RISK-SCORE.
106200     PERFORM 750-MAP-RISK-LEVEL THRU 750-EXIT.
106300     MOVE RISK-LEVEL           TO AZR-F-RISK-LEVEL.
106400     PERFORM 760-STAMP-CHECK-VALUE THRU 760-EXIT.
106500     WRITE AZ-RECEIPT-REC.
106600     ADD 1 TO WS-AIHP-FLAGS-WRITTEN.
106700 710-EXIT.
106800     EXIT.
106900
107000 750-MAP-RISK-LEVEL.
107100     MOVE "R" TO FUNCTION-CODE.
107200     MOVE WS-RISK-SCORE TO RISK-SCORE.
107300     CALL "AZCKVAL" USING CKVAL-PARM.
107400 750-EXIT.
107500     EXIT.
107600
107700 760-STAMP-CHECK-VALUE.
107800     MOVE "C"          TO FUNCTION-CODE.
107900     MOVE AZR-PAYLOAD  TO PAYLOAD-TEXT.
108000     MOVE 220          TO PAYLOAD-LEN.
108100     CALL "AZCKVAL" USING CKVAL-PARM.
108200     MOVE RESULT-VALUE TO AZR-CHECK-VALUE.
108300 760-EXIT.
108400     EXIT.
108500
108600 900-READ-CLAIMS.
108700     READ AZCLAIM-IN
108800         AT END MOVE "N" TO MORE-DATA-SW
108900         GO TO 900-EXIT
109000     END-READ.
109100     ADD 1 TO RECORDS-READ.
109200 900-EXIT.
109300     EXIT.
109400
109500* 950-BUILD-TIMESTAMP - SAME PATTERN AS AZCLIN, ONE STAMP PER RUN.
109600 950-BUILD-TIMESTAMP.
109700     ACCEPT WS-TB-DATE FROM DATE.
109800     ACCEPT WS-TB-TIME FROM TIME.
109900     IF WS-TB-YY < 50
110000         MOVE 20 TO WS-TB-CENTURY
110100     ELSE
110200         MOVE 19 TO WS-TB-CENTURY.
110300     STRING WS-TB-CENTURY   DELIMITED BY SIZE
110400            WS-TB-YY        DELIMITED BY SIZE
110500            "-"             DELIMITED BY SIZE
110600            WS-TB-MM        DELIMITED BY SIZE
110700            "-"             DELIMITED BY SIZE
110800            WS-TB-DD        DELIMITED BY SIZE
110900            "T"             DELIMITED BY SIZE
111000            WS-TB-HH        DELIMITED BY SIZE
111100            ":"             DELIMITED BY SIZE
111200            WS-TB-MI        DELIMITED BY SIZE
111300            ":"             DELIMITED BY SIZE
111400            WS-TB-SS        DELIMITED BY SIZE
111500            INTO WS-TB-YYYY-MM-DD-TS.
111600 950-EXIT.
111700     EXIT.
111800
111900 999-CLEANUP.
112000     CLOSE AZCLAIM-IN, AZRCPT-OUT, SYSOUT.
112100     DISPLAY "** CLAIMS READ **".
112200     DISPLAY RECORDS-READ.
112300     DISPLAY "** PROVIDERS SCORED **".
112400     DISPLAY WS-PRV-COUNT.
112500     DISPLAY "** BILLING-ANOMALY FLAGS WRITTEN **".
112600     DISPLAY WS-BILLING-FLAGS-WRITTEN.
112700     DISPLAY "** AIHP FLAGS WRITTEN **".
112800     DISPLAY WS-AIHP-FLAGS-WRITTEN.
112900     DISPLAY "******** NORMAL END OF JOB AZPROV ********".
113000 999-EXIT.
113100     EXIT.
113200
113300* 1000-ABEND-RTN - FATAL I/O ERROR ON THE RECEIPTS LEDGER.
113400 1000-ABEND-RTN.
113500     WRITE SYSOUT-REC FROM AZ-ABEND-REC.
113600     CLOSE AZCLAIM-IN, AZRCPT-OUT, SYSOUT.
113700     DISPLAY "*** ABNORMAL END OF JOB - AZPROV ***".
113800     DIVIDE ZERO-VAL INTO ONE-VAL.
113900     GOBACK.
